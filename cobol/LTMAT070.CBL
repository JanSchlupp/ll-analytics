000100******************************************************************
000200* FECHA       : 18/06/1994                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (EDR)                              *
000400* APLICACION  : LIGA DE TRIVIA - ANALITICA DE TEMPORADA          *
000500* PROGRAMA    : LTMAT070                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PRONOSTICO DE ENFRENTAMIENTO ENTRE DOS JUGADORES.*
000800*             : CALCULA TCA ESPERADO POR CATEGORIA Y LA          *
000900*             : PROBABILIDAD DE GANAR POR APROXIMACION NORMAL.   *
001000* ARCHIVOS    : PLAYERS, CATEGORIES, QUESTIONS,                  *
001100*             : PLAYER-CATEGORY-STATS, PLAYER-LIFETIME-STATS     *
001200*             : (ENTRADA); MATCHPRD (SALIDA)                     *
001300* PROGRAMA(S) : LTMATHLB (RAIZ)                                  *
001400* INSTALADO   : 18/06/1994                                       *
001500* BPM/RATIONAL: 228870                                           *
001600* NOMBRE      : ANALITICA LIGA DE TRIVIA                         *
001700* DESCRIPCION : PRONOSTICO DE ENFRENTAMIENTO (U7)                *
001800******************************************************************
001900* B I T A C O R A   D E   M A N T E N I M I E N T O              *
002000* FECHA     PROG.  TICKET    DESCRIPCION                  LT0071
002100* --------  -----  --------  ---------------------------  LT0071
002200* 18/06/94  EDR    LT-0027   VERSION INICIAL.              LT0071
002300* 02/03/96  JPM    LT-0051   CORRECCION EN EL PESO DE      LT0072
002400*                            CATEGORIAS SIN PREGUNTAS.    LT0072
002500* 14/12/98  MRF    LT-0061   REVISION DE FIN DE SIGLO: SIN LT0073
002600*                            IMPACTO Y2K.                  LT0073
002700* 09/08/26  EDR    LT-0106   SE AGREGA VALIDACION DE      LT0074
002800*                            TEMPORADA Y RONDA CONTRA LOS LT0074
002900*                            MAESTROS SEASONS Y RUNDLES.  LT0074
003000* 09/08/26  EDR    LT-0110   SE CAMBIAN LOS PERFORM A     LT0075
003100*                            THRU Y LOS CONTADORES E      LT0075
003200*                            INDICES DE COMP-3 A COMP.    LT0075
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.     LTMAT070.
003600 AUTHOR.         ERICK RAMIREZ.
003700 INSTALLATION.   LIGA DE TRIVIA - CENTRO DE COMPUTO.
003800 DATE-WRITTEN.   18/06/1994.
003900 DATE-COMPILED.  09/08/2026.
004000 SECURITY.       NO CONFIDENCIAL.
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-3090.
004500 OBJECT-COMPUTER. IBM-3090.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SEASONS      ASSIGN TO SEASONS
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS FS-SEASONS.
005300     SELECT RUNDLES      ASSIGN TO RUNDLES
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS FS-RUNDLES.
005600     SELECT PLAYERS   ASSIGN TO PLAYERS
005700         ORGANIZATION IS LINE SEQUENTIAL FILE STATUS IS
005800             FS-PLAYERS.
005900     SELECT CATEGRS   ASSIGN TO CATEGRS
006000         ORGANIZATION IS LINE SEQUENTIAL FILE STATUS IS
006100             FS-CATEGRS.
006200     SELECT QUESTNS   ASSIGN TO QUESTNS
006300         ORGANIZATION IS LINE SEQUENTIAL FILE STATUS IS
006400             FS-QUESTNS.
006500     SELECT PLAYCATS  ASSIGN TO PLAYCATS
006600         ORGANIZATION IS LINE SEQUENTIAL FILE STATUS IS
006700             FS-PLAYCATS.
006800     SELECT PLAYLIFE  ASSIGN TO PLAYLIFE
006900         ORGANIZATION IS LINE SEQUENTIAL FILE STATUS IS
007000             FS-PLAYLIFE.
007100     SELECT MATCHPRD  ASSIGN TO MATCHPRD
007200         ORGANIZATION IS LINE SEQUENTIAL FILE STATUS IS
007300             FS-MATCHPRD.
007400******************************************************************
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  SEASONS   LABEL RECORDS ARE STANDARD.
007800 01  SEASONS-REC.
007900     COPY LTSEASN.
008000 FD  RUNDLES   LABEL RECORDS ARE STANDARD.
008100 01  RUNDLES-REC.
008200     COPY LTRUNDL.
008300 FD  PLAYERS   LABEL RECORDS ARE STANDARD.
008400 01  PLAYERS-REC.
008500     COPY LTPLAYR.
008600 FD  CATEGRS   LABEL RECORDS ARE STANDARD.
008700 01  CATEGRS-REC.
008800     COPY LTCATGY.
008900 FD  QUESTNS   LABEL RECORDS ARE STANDARD.
009000 01  QUESTNS-REC.
009100     COPY LTQUEST.
009200 FD  PLAYCATS  LABEL RECORDS ARE STANDARD.
009300 01  PLAYCATS-REC.
009400     COPY LTPCSTA.
009500 FD  PLAYLIFE  LABEL RECORDS ARE STANDARD.
009600 01  PLAYLIFE-REC.
009700     COPY LTPLSTA.
009800 FD  MATCHPRD  LABEL RECORDS ARE STANDARD.
009900 01  MATCHPRD-REC             PIC X(132).
010000******************************************************************
010100 WORKING-STORAGE SECTION.
010200 01  WKS-FS-STATUS.
010300     02  FS-SEASONS          PIC XX.
010400     02  FS-RUNDLES          PIC XX.
010500     02  FS-PLAYERS           PIC XX.
010600     02  FS-CATEGRS           PIC XX.
010700     02  FS-QUESTNS           PIC XX.
010800     02  FS-PLAYCATS          PIC XX.
010900     02  FS-PLAYLIFE          PIC XX.
011000     02  FS-MATCHPRD          PIC XX.
011100     02  FILLER              PIC X(01).
011200******************************************************************
011300 01  WKS-PARM-LINEA           PIC X(80).
011400 01  WKS-PARAMETROS REDEFINES WKS-PARM-LINEA.
011500     02  PARM-SEASON-ID       PIC 9(04).
011600     02  PARM-PLAYER1-ID      PIC 9(06).
011700     02  PARM-PLAYER2-ID      PIC 9(06).
011800     02  FILLER               PIC X(66).
011900******************************************************************
012000*        C O N S T A N T E S   D E L   N E G O C I O   ( U 7 )    *
012100******************************************************************
012200 01  WKS-CONST-PRONOSTICO.
012300     02  WKS-PCT-DEFECTO      PIC 9V9(4) COMP-3 VALUE 0.5.
012400     02  WKS-PREGS-POR-DIA    PIC 9(01) COMP   VALUE 6.
012500     02  WKS-SD-MINIMA        PIC 9V9(2) COMP-3 VALUE 0.01.
012600     02  FILLER               PIC X(01).
012700******************************************************************
012800*        I N T E R F A Z   D E   L L A M A D A   L T M A T H L B  *
012900******************************************************************
013000 01  WKS-LTMATHLB-INTERFAZ.
013100     02  LM-FUNCTION          PIC X(04).
013200     02  LM-ARG-1             PIC S9(05)V9(09) COMP-3.
013300     02  LM-RESULT            PIC S9(05)V9(09) COMP-3.
013400     02  LM-RETURN-CODE       PIC 9(02).
013500     02  FILLER              PIC X(01).
013600******************************************************************
013700*        T A B L A S   D E   S O P O R T E                        *
013800******************************************************************
013900 01  WKS-TABLA-PLAYERS.
014000     02  WKS-PLY-CONTADOR     PIC 9(05) COMP   VALUE ZEROS.
014100     02  WKS-PLY-TBL OCCURS 1 TO 4000 TIMES
014200                     DEPENDING ON WKS-PLY-CONTADOR
014300                     INDEXED BY PLYIX.
014400         03  TPL-ID           PIC 9(06).
014500         03  TPL-USERNAME     PIC X(20).
014600         03  FILLER           PIC X(04).
014700 01  WKS-TABLA-CATGYS.
014800     02  WKS-CAT-CONTADOR     PIC 9(02) COMP   VALUE ZEROS.
014900     02  WKS-CAT-TBL OCCURS 1 TO 18 TIMES
015000                     DEPENDING ON WKS-CAT-CONTADOR
015100                     INDEXED BY CATIX.
015200         03  TCG-ID           PIC 9(02).
015300         03  TCG-NOMBRE       PIC X(20).
015400         03  TCG-CONTEO-PREG  PIC 9(05) COMP  .
015500         03  TCG-PESO         PIC 9V9(4) COMP-3.
015600         03  TCG-PCT-P1       PIC 9V9(4) COMP-3.
015700         03  TCG-PCT-P2       PIC 9V9(4) COMP-3.
015800         03  TCG-VENTAJA      PIC S9V9(4) COMP-3.
015900         03  FILLER              PIC X(01).
016000 01  WKS-TABLA-PCS.
016100     02  WKS-PCS-CONTADOR     PIC 9(05) COMP   VALUE ZEROS.
016200     02  WKS-PCS-TBL OCCURS 1 TO 8000 TIMES
016300                     DEPENDING ON WKS-PCS-CONTADOR
016400                     INDEXED BY PCSIX.
016500         03  TPC-PLAYER-ID    PIC 9(06).
016600         03  TPC-CATEGORY-ID  PIC 9(02).
016700         03  TPC-PCT          PIC 9V9(4).
016800         03  FILLER              PIC X(01).
016900 01  WKS-TABLA-PLS.
017000     02  WKS-PLS-CONTADOR     PIC 9(05) COMP   VALUE ZEROS.
017100     02  WKS-PLS-TBL OCCURS 1 TO 8000 TIMES
017200                     DEPENDING ON WKS-PLS-CONTADOR
017300                     INDEXED BY PLSIX.
017400         03  TLS-PLAYER-ID    PIC 9(06).
017500         03  TLS-CATEGORY-ID  PIC 9(02).
017600         03  TLS-PCT          PIC 9V9(4).
017700         03  FILLER              PIC X(01).
017800******************************************************************
017900*        A R E A   D E   I N T E R C A M B I O   ( S O R T )      *
018000******************************************************************
018100 01  WKS-CAT-TEMP.
018200     02  TMP-ID               PIC 9(02).
018300     02  TMP-NOMBRE           PIC X(20).
018400     02  TMP-CONTEO-PREG      PIC 9(05) COMP  .
018500     02  TMP-PESO             PIC 9V9(4) COMP-3.
018600     02  TMP-PCT-P1           PIC 9V9(4) COMP-3.
018700     02  TMP-PCT-P2           PIC 9V9(4) COMP-3.
018800     02  TMP-VENTAJA          PIC S9V9(4) COMP-3.
018900     02  FILLER              PIC X(01).
019000******************************************************************
019100*        A R E A S   D E   C A L C U L O   B 9 / B 1 0           *
019200******************************************************************
019300 01  WKS-CALCULO.
019400     02  WKS-CB-TOTAL-PREG    PIC 9(05) COMP   VALUE ZEROS.
019500     02  WKS-CB-E1            PIC S9(03)V9(04) COMP-3.
019600     02  WKS-CB-E2            PIC S9(03)V9(04) COMP-3.
019700     02  WKS-CB-V1            PIC S9(03)V9(08) COMP-3.
019800     02  WKS-CB-V2            PIC S9(03)V9(08) COMP-3.
019900     02  WKS-CB-SUMA-VAR      PIC S9(03)V9(08) COMP-3.
020000     02  WKS-CB-SUMA-VAR2 REDEFINES WKS-CB-SUMA-VAR
020100                          PIC S9(03)V9(08) COMP-3.
020200     02  WKS-CB-DESVIO        PIC S9(03)V9(04) COMP-3.
020300     02  WKS-CB-DENOM         PIC S9(03)V9(04) COMP-3.
020400     02  WKS-CB-ARG-ERF       PIC S9(03)V9(04) COMP-3.
020500     02  WKS-CB-ERF           PIC S9(01)V9(04) COMP-3.
020600     02  WKS-CB-P1-WIN        PIC 9(01)V9(04) COMP-3.
020700     02  WKS-CB-P2-WIN        PIC 9(01)V9(04) COMP-3.
020800     02  WKS-CB-RAIZ-DOS      PIC 9(01)V9(09) COMP-3 VALUE
020900                              1.414213562.
021000     02  WKS-CB-ARG1-SQRT REDEFINES WKS-CB-RAIZ-DOS
021100                          PIC 9(01)V9(09) COMP-3.
021200     02  FILLER              PIC X(01).
021300******************************************************************
021400*        L I N E A S   D E   R E P O R T E                        *
021500******************************************************************
021600 01  WKS-LIN-TITULO           PIC X(132).
021700 01  WKS-TITULO-CAMPOS REDEFINES WKS-LIN-TITULO.
021800     02  FILLER               PIC X(05).
021900     02  TIT-TEXTO            PIC X(60).
022000     02  FILLER               PIC X(67).
022100 01  WKS-LIN-ENCABEZA.
022200     02  ENC-P1-USERNAME      PIC X(20).
022300     02  FILLER               PIC X(02).
022400     02  ENC-P2-USERNAME      PIC X(20).
022500     02  FILLER               PIC X(02).
022600     02  ENC-P1-TCA           PIC 9.99.
022700     02  FILLER               PIC X(02).
022800     02  ENC-P2-TCA           PIC 9.99.
022900     02  FILLER               PIC X(02).
023000     02  ENC-P1-WIN           PIC 9.999.
023100     02  FILLER               PIC X(02).
023200     02  ENC-P2-WIN           PIC 9.999.
023300     02  FILLER               PIC X(67).
023400 01  WKS-LIN-ENCABEZA2 REDEFINES WKS-LIN-ENCABEZA.
023500     02  FILLER               PIC X(132).
023600 01  WKS-LIN-CATEGORIA.
023700     02  CAT-NOMBRE           PIC X(20).
023800     02  FILLER               PIC X(02).
023900     02  CAT-P1-PCT           PIC Z9.9.
024000     02  FILLER               PIC X(02).
024100     02  CAT-P2-PCT           PIC Z9.9.
024200     02  FILLER               PIC X(02).
024300     02  CAT-VENTAJA          PIC -Z9.9.
024400     02  FILLER               PIC X(02).
024500     02  CAT-PESO             PIC Z9.9.
024600     02  FILLER               PIC X(95).
024700 01  WKS-LIN-TRAILER.
024800     02  FILLER               PIC X(20) VALUE 'CATEGORIAS IMPRESAS:'.
024900     02  TRL-CUENTA           PIC Z(5)9.
025000     02  FILLER               PIC X(101).
025100******************************************************************
025200 77  WKS-SUBI                 PIC 9(05) COMP   VALUE ZEROS.
025300 77  WKS-SUBJ                 PIC 9(05) COMP   VALUE ZEROS.
025400 77  WKS-CONT-IMPRESOS        PIC 9(05) COMP   VALUE ZEROS.
025500******************************************************************
025600 PROCEDURE DIVISION.
025700******************************************************************
025800 0000-MAIN SECTION.
025900     ACCEPT WKS-PARM-LINEA FROM SYSIN
026000     PERFORM 0100-ABRE-ARCHIVOS THRU 0100-ABRE-ARCHIVOS-E
026100     PERFORM 0105-VALIDA-TEMPORADA THRU 0105-VALIDA-TEMPORADA-E
026200     PERFORM 0200-CARGA-TABLAS THRU 0200-CARGA-TABLAS-E
026300     PERFORM 0300-CALCULA-PESOS THRU 0300-CALCULA-PESOS-E
026400     PERFORM 0400-CALCULA-PERFILES THRU 0400-CALCULA-PERFILES-E
026500     MOVE ZEROS             TO WKS-CB-E1 WKS-CB-E2
026600                                WKS-CB-V1 WKS-CB-V2
026700     PERFORM 0500-CALCULA-EV-B9 THRU 0500-CALCULA-EV-B9-E
026800         VARYING CATIX FROM 1 BY 1
026900         UNTIL CATIX > WKS-CAT-CONTADOR
027000     PERFORM 0550-CALCULA-PROB-B10 THRU 0550-CALCULA-PROB-B10-E
027100     PERFORM 0650-ORDENA-POR-VENTAJA THRU
027200         0650-ORDENA-POR-VENTAJA-E
027300         VARYING WKS-SUBI FROM 1 BY 1
027400         UNTIL WKS-SUBI >= WKS-CAT-CONTADOR
027500     PERFORM 0700-REPORTE-PRONOSTICO THRU
027600         0700-REPORTE-PRONOSTICO-E
027700     PERFORM 0900-CIERRA-ARCHIVOS THRU 0900-CIERRA-ARCHIVOS-E
027800     STOP RUN.
027900 0000-MAIN-E. EXIT.
028000
028100 0100-ABRE-ARCHIVOS SECTION.
028200 OPEN INPUT  SEASONS RUNDLES
028300                 PLAYERS CATEGRS QUESTNS PLAYCATS PLAYLIFE
028400     OPEN OUTPUT MATCHPRD.
028500 0100-ABRE-ARCHIVOS-E. EXIT.
028600******************************************************************
028700*     0105   V A L I D A   T E M P O R A D A   Y   R O N D A      *
028800*     01/09/99  MRF  LT-0063  SE VALIDA QUE EL SEASON-ID Y EL     *
028900*                    RUNDLE-ID DEL PARM EXISTAN EN LOS MAESTROS.  *
029000******************************************************************
029100 0105-VALIDA-TEMPORADA SECTION.
029200     READ SEASONS
029300         AT END MOVE 'FIN' TO FS-SEASONS
029400     END-READ
029500     PERFORM 0105A-BUSCA-TEMPORADA THRU 0105A-BUSCA-TEMPORADA-E
029600         UNTIL FS-SEASONS = 'FIN'
029700            OR SEASON-ID = PARM-SEASON-ID.
029800     IF PARM-RUNDLE-ID NOT = ZEROS
029900         READ RUNDLES
030000             AT END MOVE 'FIN' TO FS-RUNDLES
030100         END-READ
030200         PERFORM 0105B-BUSCA-RONDA THRU 0105B-BUSCA-RONDA-E
030300             UNTIL FS-RUNDLES = 'FIN'
030400                OR RUNDLE-ID = PARM-RUNDLE-ID
030500     END-IF.
030600 0105-VALIDA-TEMPORADA-E. EXIT.
030700
030800 0105A-BUSCA-TEMPORADA SECTION.
030900     READ SEASONS
031000         AT END MOVE 'FIN' TO FS-SEASONS
031100     END-READ.
031200 0105A-BUSCA-TEMPORADA-E. EXIT.
031300
031400 0105B-BUSCA-RONDA SECTION.
031500     READ RUNDLES
031600         AT END MOVE 'FIN' TO FS-RUNDLES
031700     END-READ.
031800 0105B-BUSCA-RONDA-E. EXIT.
031900
032000
032100 0200-CARGA-TABLAS SECTION.
032200     PERFORM 0210-CARGA-PLAYERS THRU 0210-CARGA-PLAYERS-E
032300     PERFORM 0220-CARGA-CATEGRS THRU 0220-CARGA-CATEGRS-E
032400     PERFORM 0230-CARGA-QUESTNS THRU 0230-CARGA-QUESTNS-E
032500     PERFORM 0240-CARGA-PCS THRU 0240-CARGA-PCS-E
032600     PERFORM 0245-CARGA-PLS THRU 0245-CARGA-PLS-E.
032700 0200-CARGA-TABLAS-E. EXIT.
032800
032900 0210-CARGA-PLAYERS SECTION.
033000     READ PLAYERS AT END MOVE 'FIN' TO FS-PLAYERS END-READ
033100     PERFORM 0211-CARGA-PLAYERS-FILA THRU
033200         0211-CARGA-PLAYERS-FILA-E UNTIL FS-PLAYERS = 'FIN'.
033300 0210-CARGA-PLAYERS-E. EXIT.
033400
033500 0211-CARGA-PLAYERS-FILA SECTION.
033600     ADD 1 TO WKS-PLY-CONTADOR
033700     MOVE PLAYER-ID       TO TPL-ID (WKS-PLY-CONTADOR)
033800     MOVE PLAYER-USERNAME TO TPL-USERNAME (WKS-PLY-CONTADOR)
033900     READ PLAYERS AT END MOVE 'FIN' TO FS-PLAYERS END-READ.
034000 0211-CARGA-PLAYERS-FILA-E. EXIT.
034100
034200 0220-CARGA-CATEGRS SECTION.
034300     READ CATEGRS AT END MOVE 'FIN' TO FS-CATEGRS END-READ
034400     PERFORM 0221-CARGA-CATEGRS-FILA THRU
034500         0221-CARGA-CATEGRS-FILA-E UNTIL FS-CATEGRS = 'FIN'.
034600 0220-CARGA-CATEGRS-E. EXIT.
034700
034800 0221-CARGA-CATEGRS-FILA SECTION.
034900     ADD 1 TO WKS-CAT-CONTADOR
035000     MOVE CATEGORY-ID     TO TCG-ID (WKS-CAT-CONTADOR)
035100     MOVE CATEGORY-NAME   TO TCG-NOMBRE (WKS-CAT-CONTADOR)
035200     MOVE ZEROS           TO TCG-CONTEO-PREG (WKS-CAT-CONTADOR)
035300     MOVE ZEROS           TO TCG-PESO (WKS-CAT-CONTADOR)
035400     READ CATEGRS AT END MOVE 'FIN' TO FS-CATEGRS END-READ.
035500 0221-CARGA-CATEGRS-FILA-E. EXIT.
035600
035700 0230-CARGA-QUESTNS SECTION.
035800     READ QUESTNS AT END MOVE 'FIN' TO FS-QUESTNS END-READ
035900     PERFORM 0231-CARGA-QUESTNS-FILA THRU
036000         0231-CARGA-QUESTNS-FILA-E UNTIL FS-QUESTNS = 'FIN'.
036100 0230-CARGA-QUESTNS-E. EXIT.
036200
036300 0231-CARGA-QUESTNS-FILA SECTION.
036400     IF Q-SEASON-ID = PARM-SEASON-ID
036500         PERFORM 0231A-COMPARA-FILA-CAT THRU
036600             0231A-COMPARA-FILA-CAT-E
036700             VARYING CATIX FROM 1 BY 1
036800             UNTIL CATIX > WKS-CAT-CONTADOR
036900     END-IF
037000     READ QUESTNS AT END MOVE 'FIN' TO FS-QUESTNS END-READ.
037100 0231-CARGA-QUESTNS-FILA-E. EXIT.
037200
037300 0231A-COMPARA-FILA-CAT SECTION.
037400     IF TCG-ID (CATIX) = Q-CATEGORY-ID
037500         ADD 1 TO TCG-CONTEO-PREG (CATIX)
037600         ADD 1 TO WKS-CB-TOTAL-PREG
037700     END-IF.
037800 0231A-COMPARA-FILA-CAT-E. EXIT.
037900
038000 0240-CARGA-PCS SECTION.
038100     READ PLAYCATS AT END MOVE 'FIN' TO FS-PLAYCATS END-READ
038200     PERFORM 0241-CARGA-PCS-FILA THRU 0241-CARGA-PCS-FILA-E UNTIL
038300         FS-PLAYCATS = 'FIN'.
038400 0240-CARGA-PCS-E. EXIT.
038500
038600 0241-CARGA-PCS-FILA SECTION.
038700     IF PCS-SEASON-ID = PARM-SEASON-ID
038800        AND (PCS-PLAYER-ID = PARM-PLAYER1-ID
038900             OR PCS-PLAYER-ID = PARM-PLAYER2-ID)
039000         ADD 1 TO WKS-PCS-CONTADOR
039100         MOVE PCS-PLAYER-ID    TO TPC-PLAYER-ID (WKS-PCS-CONTADOR)
039200         MOVE PCS-CATEGORY-ID TO TPC-CATEGORY-ID
039300             (WKS-PCS-CONTADOR)
039400         MOVE PCS-CORRECT-PCT  TO TPC-PCT (WKS-PCS-CONTADOR)
039500     END-IF
039600     READ PLAYCATS AT END MOVE 'FIN' TO FS-PLAYCATS END-READ.
039700 0241-CARGA-PCS-FILA-E. EXIT.
039800
039900 0245-CARGA-PLS SECTION.
040000     READ PLAYLIFE AT END MOVE 'FIN' TO FS-PLAYLIFE END-READ
040100     PERFORM 0246-CARGA-PLS-FILA THRU 0246-CARGA-PLS-FILA-E UNTIL
040200         FS-PLAYLIFE = 'FIN'.
040300 0245-CARGA-PLS-E. EXIT.
040400
040500 0246-CARGA-PLS-FILA SECTION.
040600     IF PLS-PLAYER-ID = PARM-PLAYER1-ID
040700        OR PLS-PLAYER-ID = PARM-PLAYER2-ID
040800         ADD 1 TO WKS-PLS-CONTADOR
040900         MOVE PLS-PLAYER-ID      TO TLS-PLAYER-ID (WKS-PLS-CONTADOR)
041000         MOVE PLS-CATEGORY-ID TO TLS-CATEGORY-ID
041100             (WKS-PLS-CONTADOR)
041200         MOVE PLS-CORRECT-PCT    TO TLS-PCT (WKS-PLS-CONTADOR)
041300     END-IF
041400     READ PLAYLIFE AT END MOVE 'FIN' TO FS-PLAYLIFE END-READ.
041500 0246-CARGA-PLS-FILA-E. EXIT.
041600
041700******************************************************************
041800*     0300   P E S O   D E   C A D A   C A T E G O R I A         *
041900******************************************************************
042000 0300-CALCULA-PESOS SECTION.
042100     IF WKS-CB-TOTAL-PREG > ZEROS
042200         PERFORM 0310-CALCULA-PESO-FILA THRU
042300             0310-CALCULA-PESO-FILA-E
042400             VARYING CATIX FROM 1 BY 1
042500             UNTIL CATIX > WKS-CAT-CONTADOR
042600     END-IF.
042700 0300-CALCULA-PESOS-E. EXIT.
042800
042900 0310-CALCULA-PESO-FILA SECTION.
043000     COMPUTE TCG-PESO (CATIX) =
043100         TCG-CONTEO-PREG (CATIX) / WKS-CB-TOTAL-PREG.
043200 0310-CALCULA-PESO-FILA-E. EXIT.
043300
043400******************************************************************
043500*     0400   P E R F I L   D E   C A D A   J U G A D O R         *
043600******************************************************************
043700 0400-CALCULA-PERFILES SECTION.
043800     PERFORM 0410-PERFIL-CATEGORIA THRU 0410-PERFIL-CATEGORIA-E
043900         VARYING CATIX FROM 1 BY 1
044000         UNTIL CATIX > WKS-CAT-CONTADOR.
044100 0400-CALCULA-PERFILES-E. EXIT.
044200
044300 0410-PERFIL-CATEGORIA SECTION.
044400     MOVE WKS-PCT-DEFECTO      TO TCG-PCT-P1 (CATIX)
044500     MOVE WKS-PCT-DEFECTO      TO TCG-PCT-P2 (CATIX)
044600     PERFORM 0420-BUSCA-PCS-JUGADOR THRU 0420-BUSCA-PCS-JUGADOR-E
044700         VARYING PCSIX FROM 1 BY 1
044800         UNTIL PCSIX > WKS-PCS-CONTADOR
044900     IF TCG-PCT-P1 (CATIX) = WKS-PCT-DEFECTO
045000         PERFORM 0430-BUSCA-PLS-JUGADOR-P1 THRU
045100             0430-BUSCA-PLS-JUGADOR-P1-E
045200             VARYING PLSIX FROM 1 BY 1
045300             UNTIL PLSIX > WKS-PLS-CONTADOR
045400     END-IF
045500     IF TCG-PCT-P2 (CATIX) = WKS-PCT-DEFECTO
045600         PERFORM 0440-BUSCA-PLS-JUGADOR-P2 THRU
045700             0440-BUSCA-PLS-JUGADOR-P2-E
045800             VARYING PLSIX FROM 1 BY 1
045900             UNTIL PLSIX > WKS-PLS-CONTADOR
046000     END-IF.
046100 0410-PERFIL-CATEGORIA-E. EXIT.
046200
046300 0420-BUSCA-PCS-JUGADOR SECTION.
046400     IF TPC-CATEGORY-ID (PCSIX) = TCG-ID (CATIX)
046500         IF TPC-PLAYER-ID (PCSIX) = PARM-PLAYER1-ID
046600             MOVE TPC-PCT (PCSIX) TO TCG-PCT-P1 (CATIX)
046700         END-IF
046800         IF TPC-PLAYER-ID (PCSIX) = PARM-PLAYER2-ID
046900             MOVE TPC-PCT (PCSIX) TO TCG-PCT-P2 (CATIX)
047000         END-IF
047100     END-IF.
047200 0420-BUSCA-PCS-JUGADOR-E. EXIT.
047300
047400 0430-BUSCA-PLS-JUGADOR-P1 SECTION.
047500     IF TLS-CATEGORY-ID (PLSIX) = TCG-ID (CATIX)
047600        AND TLS-PLAYER-ID (PLSIX) = PARM-PLAYER1-ID
047700         MOVE TLS-PCT (PLSIX) TO TCG-PCT-P1 (CATIX)
047800     END-IF.
047900 0430-BUSCA-PLS-JUGADOR-P1-E. EXIT.
048000
048100 0440-BUSCA-PLS-JUGADOR-P2 SECTION.
048200     IF TLS-CATEGORY-ID (PLSIX) = TCG-ID (CATIX)
048300        AND TLS-PLAYER-ID (PLSIX) = PARM-PLAYER2-ID
048400         MOVE TLS-PCT (PLSIX) TO TCG-PCT-P2 (CATIX)
048500     END-IF.
048600 0440-BUSCA-PLS-JUGADOR-P2-E. EXIT.
048700
048800******************************************************************
048900*     0500   R E G L A   B 9   ( T C A   E S P E R A D O )       *
049000******************************************************************
049100 0500-CALCULA-EV-B9 SECTION.
049200     COMPUTE TCG-VENTAJA (CATIX) =
049300         TCG-PCT-P1 (CATIX) - TCG-PCT-P2 (CATIX)
049400     IF TCG-PESO (CATIX) > ZEROS
049500         COMPUTE WKS-CB-E1 = WKS-CB-E1 +
049600             (TCG-PCT-P1 (CATIX) * TCG-PESO (CATIX)
049700              * WKS-PREGS-POR-DIA)
049800         COMPUTE WKS-CB-E2 = WKS-CB-E2 +
049900             (TCG-PCT-P2 (CATIX) * TCG-PESO (CATIX)
050000              * WKS-PREGS-POR-DIA)
050100         COMPUTE WKS-CB-V1 = WKS-CB-V1 +
050200             (TCG-PCT-P1 (CATIX) * (1 - TCG-PCT-P1 (CATIX))
050300              * TCG-PESO (CATIX) * WKS-PREGS-POR-DIA)
050400         COMPUTE WKS-CB-V2 = WKS-CB-V2 +
050500             (TCG-PCT-P2 (CATIX) * (1 - TCG-PCT-P2 (CATIX))
050600              * TCG-PESO (CATIX) * WKS-PREGS-POR-DIA)
050700     END-IF.
050800 0500-CALCULA-EV-B9-E. EXIT.
050900
051000******************************************************************
051100*     0550   R E G L A   B 1 0   ( P R O B A B I L I D A D )     *
051200******************************************************************
051300 0550-CALCULA-PROB-B10 SECTION.
051400     COMPUTE WKS-CB-SUMA-VAR = WKS-CB-V1 + WKS-CB-V2
051500     MOVE ZEROS                TO WKS-CB-DESVIO
051600     IF WKS-CB-SUMA-VAR2 > ZEROS
051700         MOVE 'SQRT'            TO LM-FUNCTION
051800         MOVE WKS-CB-SUMA-VAR2  TO LM-ARG-1
051900         CALL 'LTMATHLB' USING LM-FUNCTION LM-ARG-1 LM-RESULT
052000                               LM-RETURN-CODE
052100         MOVE LM-RESULT         TO WKS-CB-DESVIO
052200     END-IF
052300     MOVE WKS-CB-DESVIO         TO WKS-CB-DENOM
052400     IF WKS-CB-DENOM < WKS-SD-MINIMA
052500         MOVE WKS-SD-MINIMA     TO WKS-CB-DENOM
052600     END-IF
052700     COMPUTE WKS-CB-ARG-ERF =
052800         (WKS-CB-E1 - WKS-CB-E2) / (WKS-CB-DENOM *
052900             WKS-CB-RAIZ-DOS)
053000     MOVE 'ERF '                TO LM-FUNCTION
053100     MOVE WKS-CB-ARG-ERF        TO LM-ARG-1
053200     CALL 'LTMATHLB' USING LM-FUNCTION LM-ARG-1 LM-RESULT
053300                           LM-RETURN-CODE
053400     MOVE LM-RESULT             TO WKS-CB-ERF
053500     COMPUTE WKS-CB-P1-WIN = 0.5 * (1 + WKS-CB-ERF)
053600     COMPUTE WKS-CB-P2-WIN = 1 - WKS-CB-P1-WIN.
053700 0550-CALCULA-PROB-B10-E. EXIT.
053800
053900******************************************************************
054000*     0650   O R D E N   D E S C E N D E N T E   P O R   V E N T. *
054100******************************************************************
054200 0650-ORDENA-POR-VENTAJA SECTION.
054300     PERFORM 0651-CICLO-INTERNO THRU 0651-CICLO-INTERNO-E
054400         VARYING WKS-SUBJ FROM 1 BY 1
054500         UNTIL WKS-SUBJ > (WKS-CAT-CONTADOR - WKS-SUBI).
054600 0650-ORDENA-POR-VENTAJA-E. EXIT.
054700
054800 0651-CICLO-INTERNO SECTION.
054900     IF TCG-VENTAJA (WKS-SUBJ) < TCG-VENTAJA (WKS-SUBJ + 1)
055000         PERFORM 0652-INTERCAMBIA-FILA THRU
055100             0652-INTERCAMBIA-FILA-E
055200     END-IF.
055300 0651-CICLO-INTERNO-E. EXIT.
055400
055500 0652-INTERCAMBIA-FILA SECTION.
055600     MOVE WKS-CAT-TBL (WKS-SUBJ)       TO WKS-CAT-TEMP
055700     MOVE WKS-CAT-TBL (WKS-SUBJ + 1)   TO WKS-CAT-TBL (WKS-SUBJ)
055800     MOVE TMP-ID                TO TCG-ID (WKS-SUBJ + 1)
055900     MOVE TMP-NOMBRE             TO TCG-NOMBRE (WKS-SUBJ + 1)
056000     MOVE TMP-CONTEO-PREG        TO TCG-CONTEO-PREG (WKS-SUBJ + 1)
056100     MOVE TMP-PESO               TO TCG-PESO (WKS-SUBJ + 1)
056200     MOVE TMP-PCT-P1             TO TCG-PCT-P1 (WKS-SUBJ + 1)
056300     MOVE TMP-PCT-P2             TO TCG-PCT-P2 (WKS-SUBJ + 1)
056400     MOVE TMP-VENTAJA            TO TCG-VENTAJA (WKS-SUBJ + 1).
056500 0652-INTERCAMBIA-FILA-E. EXIT.
056600
056700******************************************************************
056800*     0700   R E P O R T E   D E   P R O N O S T I C O           *
056900******************************************************************
057000 0700-REPORTE-PRONOSTICO SECTION.
057100     MOVE SPACES               TO WKS-LIN-TITULO
057200     STRING 'PRONOSTICO DE ENFRENTAMIENTO -- TEMPORADA '
057300         PARM-SEASON-ID DELIMITED BY SIZE INTO TIT-TEXTO
057400     MOVE WKS-LIN-TITULO       TO MATCHPRD-REC
057500     WRITE MATCHPRD-REC
057600     MOVE SPACES               TO WKS-LIN-ENCABEZA
057700     PERFORM 0710-BUSCA-USERNAME-P1 THRU 0710-BUSCA-USERNAME-P1-E
057800     PERFORM 0711-BUSCA-USERNAME-P2 THRU 0711-BUSCA-USERNAME-P2-E
057900     MOVE WKS-CB-E1            TO ENC-P1-TCA
058000     MOVE WKS-CB-E2            TO ENC-P2-TCA
058100     MOVE WKS-CB-P1-WIN        TO ENC-P1-WIN
058200     MOVE WKS-CB-P2-WIN        TO ENC-P2-WIN
058300     MOVE WKS-LIN-ENCABEZA     TO MATCHPRD-REC
058400     WRITE MATCHPRD-REC
058500     PERFORM 0720-IMPRIME-CATEGORIA THRU 0720-IMPRIME-CATEGORIA-E
058600         VARYING CATIX FROM 1 BY 1
058700         UNTIL CATIX > WKS-CAT-CONTADOR
058800     MOVE SPACES               TO WKS-LIN-TRAILER
058900     MOVE WKS-CONT-IMPRESOS    TO TRL-CUENTA
059000     MOVE WKS-LIN-TRAILER      TO MATCHPRD-REC
059100     WRITE MATCHPRD-REC.
059200 0700-REPORTE-PRONOSTICO-E. EXIT.
059300
059400 0710-BUSCA-USERNAME-P1 SECTION.
059500     MOVE SPACES               TO ENC-P1-USERNAME
059600     PERFORM 0710A-COMPARA-FILA-P1 THRU 0710A-COMPARA-FILA-P1-E
059700         VARYING PLYIX FROM 1 BY 1
059800         UNTIL PLYIX > WKS-PLY-CONTADOR.
059900 0710-BUSCA-USERNAME-P1-E. EXIT.
060000
060100 0710A-COMPARA-FILA-P1 SECTION.
060200     IF TPL-ID (PLYIX) = PARM-PLAYER1-ID
060300         MOVE TPL-USERNAME (PLYIX) TO ENC-P1-USERNAME
060400     END-IF.
060500 0710A-COMPARA-FILA-P1-E. EXIT.
060600
060700 0711-BUSCA-USERNAME-P2 SECTION.
060800     MOVE SPACES               TO ENC-P2-USERNAME
060900     PERFORM 0711A-COMPARA-FILA-P2 THRU 0711A-COMPARA-FILA-P2-E
061000         VARYING PLYIX FROM 1 BY 1
061100         UNTIL PLYIX > WKS-PLY-CONTADOR.
061200 0711-BUSCA-USERNAME-P2-E. EXIT.
061300
061400 0711A-COMPARA-FILA-P2 SECTION.
061500     IF TPL-ID (PLYIX) = PARM-PLAYER2-ID
061600         MOVE TPL-USERNAME (PLYIX) TO ENC-P2-USERNAME
061700     END-IF.
061800 0711A-COMPARA-FILA-P2-E. EXIT.
061900
062000 0720-IMPRIME-CATEGORIA SECTION.
062100     IF TCG-PESO (CATIX) > ZEROS
062200         MOVE SPACES            TO WKS-LIN-CATEGORIA
062300         MOVE TCG-NOMBRE (CATIX) TO CAT-NOMBRE
062400         COMPUTE CAT-P1-PCT = TCG-PCT-P1 (CATIX) * 100
062500         COMPUTE CAT-P2-PCT = TCG-PCT-P2 (CATIX) * 100
062600         COMPUTE CAT-VENTAJA = TCG-VENTAJA (CATIX) * 100
062700         COMPUTE CAT-PESO = TCG-PESO (CATIX) * 100
062800         MOVE WKS-LIN-CATEGORIA TO MATCHPRD-REC
062900         WRITE MATCHPRD-REC
063000         ADD 1                  TO WKS-CONT-IMPRESOS
063100     END-IF.
063200 0720-IMPRIME-CATEGORIA-E. EXIT.
063300
063400******************************************************************
063500*     0900   C I E R R E   D E   A R C H I V O S                *
063600******************************************************************
063700 0900-CIERRA-ARCHIVOS SECTION.
063800     CLOSE SEASONS RUNDLES PLAYERS CATEGRS QUESTNS PLAYCATS
063900         PLAYLIFE MATCHPRD.
064000 0900-CIERRA-ARCHIVOS-E. EXIT.
