000100******************************************************************
000200* FECHA       : 30/06/1994                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (EDR)                              *
000400* APLICACION  : LIGA DE TRIVIA - ANALITICA DE TEMPORADA          *
000500* PROGRAMA    : LTDSH080                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : TABLERO DE RESUMEN DE TEMPORADA.  SUBE Y BAJAS   *
000800*             : DE SORPRESA RECIENTE, DIFICULTAD POR CATEGORIA   *
000900*             : Y ESTADISTICAS RAPIDAS DE AVANCE DE TEMPORADA.   *
001000* ARCHIVOS    : PLAYERS, PLAYER-RUNDLES, CATEGORIES, QUESTIONS,  *
001100*             : ANSWERS, MATCHES, PLAYER-CATEGORY-STATS,         *
001200*             : PLAYER-LIFETIME-STATS (ENTRADA); DASHRPT (SALIDA)*
001300* PROGRAMA(S) : LTMATHLB (RAIZ)                                  *
001400* INSTALADO   : 30/06/1994                                       *
001500* BPM/RATIONAL: 228871                                           *
001600* NOMBRE      : ANALITICA LIGA DE TRIVIA                         *
001700* DESCRIPCION : TABLERO DE RESUMEN (U8)                         *
001800******************************************************************
001900* B I T A C O R A   D E   M A N T E N I M I E N T O              *
002000* FECHA     PROG.  TICKET    DESCRIPCION                  LT0081
002100* --------  -----  --------  ---------------------------  LT0081
002200* 30/06/94  EDR    LT-0030   VERSION INICIAL.              LT0081
002300* 11/09/95  JPM    LT-0044   SE AGREGA DIFICULTAD POR       LT0082
002400*                            CATEGORIA AL TABLERO.         LT0082
002500* 14/12/98  MRF    LT-0061   REVISION DE FIN DE SIGLO: SIN LT0083
002600*                            IMPACTO Y2K.                  LT0083
002700* 09/08/26  EDR    LT-0107   SE AGREGA VALIDACION DE      LT0084
002800*                            TEMPORADA Y RONDA CONTRA LOS LT0084
002900*                            MAESTROS SEASONS Y RUNDLES.  LT0084
003000* 09/08/26  EDR    LT-0110   SE CAMBIAN LOS PERFORM A     LT0085
003100*                            THRU Y LOS CONTADORES E      LT0085
003200*                            INDICES DE COMP-3 A COMP.    LT0085
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.     LTDSH080.
003600 AUTHOR.         ERICK RAMIREZ.
003700 INSTALLATION.   LIGA DE TRIVIA - CENTRO DE COMPUTO.
003800 DATE-WRITTEN.   30/06/1994.
003900 DATE-COMPILED.  09/08/2026.
004000 SECURITY.       NO CONFIDENCIAL.
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-3090.
004500 OBJECT-COMPUTER. IBM-3090.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SEASONS      ASSIGN TO SEASONS
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS FS-SEASONS.
005300     SELECT RUNDLES      ASSIGN TO RUNDLES
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS FS-RUNDLES.
005600     SELECT PLAYERS   ASSIGN TO PLAYERS
005700         ORGANIZATION IS LINE SEQUENTIAL FILE STATUS IS
005800             FS-PLAYERS.
005900     SELECT PLAYRNDL  ASSIGN TO PLAYRNDL
006000         ORGANIZATION IS LINE SEQUENTIAL FILE STATUS IS
006100             FS-PLAYRNDL.
006200     SELECT CATEGRS   ASSIGN TO CATEGRS
006300         ORGANIZATION IS LINE SEQUENTIAL FILE STATUS IS
006400             FS-CATEGRS.
006500     SELECT QUESTNS   ASSIGN TO QUESTNS
006600         ORGANIZATION IS LINE SEQUENTIAL FILE STATUS IS
006700             FS-QUESTNS.
006800     SELECT ANSWERS   ASSIGN TO ANSWERS
006900         ORGANIZATION IS LINE SEQUENTIAL FILE STATUS IS
007000             FS-ANSWERS.
007100     SELECT MATCHES   ASSIGN TO MATCHES
007200         ORGANIZATION IS LINE SEQUENTIAL FILE STATUS IS
007300             FS-MATCHES.
007400     SELECT PLAYCATS  ASSIGN TO PLAYCATS
007500         ORGANIZATION IS LINE SEQUENTIAL FILE STATUS IS
007600             FS-PLAYCATS.
007700     SELECT PLAYLIFE  ASSIGN TO PLAYLIFE
007800         ORGANIZATION IS LINE SEQUENTIAL FILE STATUS IS
007900             FS-PLAYLIFE.
008000     SELECT DASHRPT   ASSIGN TO DASHRPT
008100         ORGANIZATION IS LINE SEQUENTIAL FILE STATUS IS
008200             FS-DASHRPT.
008300******************************************************************
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  SEASONS   LABEL RECORDS ARE STANDARD.
008700 01  SEASONS-REC.
008800     COPY LTSEASN.
008900 FD  RUNDLES   LABEL RECORDS ARE STANDARD.
009000 01  RUNDLES-REC.
009100     COPY LTRUNDL.
009200 FD  PLAYERS   LABEL RECORDS ARE STANDARD.
009300 01  PLAYERS-REC.
009400     COPY LTPLAYR.
009500 FD  PLAYRNDL  LABEL RECORDS ARE STANDARD.
009600 01  PLAYRNDL-REC.
009700     COPY LTPLRDL.
009800 FD  CATEGRS   LABEL RECORDS ARE STANDARD.
009900 01  CATEGRS-REC.
010000     COPY LTCATGY.
010100 FD  QUESTNS   LABEL RECORDS ARE STANDARD.
010200 01  QUESTNS-REC.
010300     COPY LTQUEST.
010400 FD  ANSWERS   LABEL RECORDS ARE STANDARD.
010500 01  ANSWERS-REC.
010600     COPY LTANSWR.
010700 FD  MATCHES   LABEL RECORDS ARE STANDARD.
010800 01  MATCHES-REC.
010900     COPY LTMATCH.
011000 FD  PLAYCATS  LABEL RECORDS ARE STANDARD.
011100 01  PLAYCATS-REC.
011200     COPY LTPCSTA.
011300 FD  PLAYLIFE  LABEL RECORDS ARE STANDARD.
011400 01  PLAYLIFE-REC.
011500     COPY LTPLSTA.
011600 FD  DASHRPT   LABEL RECORDS ARE STANDARD.
011700 01  DASHRPT-REC              PIC X(132).
011800******************************************************************
011900 WORKING-STORAGE SECTION.
012000 01  WKS-FS-STATUS.
012100     02  FS-SEASONS          PIC XX.
012200     02  FS-RUNDLES          PIC XX.
012300     02  FS-PLAYERS           PIC XX.
012400     02  FS-PLAYRNDL          PIC XX.
012500     02  FS-CATEGRS           PIC XX.
012600     02  FS-QUESTNS           PIC XX.
012700     02  FS-ANSWERS           PIC XX.
012800     02  FS-MATCHES           PIC XX.
012900     02  FS-PLAYCATS          PIC XX.
013000     02  FS-PLAYLIFE          PIC XX.
013100     02  FS-DASHRPT           PIC XX.
013200     02  FILLER              PIC X(01).
013300******************************************************************
013400 01  WKS-PARM-LINEA           PIC X(80).
013500 01  WKS-PARAMETROS REDEFINES WKS-PARM-LINEA.
013600     02  PARM-SEASON-ID       PIC 9(04).
013700     02  PARM-RUNDLE-ID       PIC 9(04).
013800     02  FILLER               PIC X(72).
013900******************************************************************
014000*        C O N S T A N T E S   D E L   N E G O C I O   ( U 8 )    *
014100******************************************************************
014200 01  WKS-CONST-TABLERO.
014300     02  WKS-DIA-DEFECTO      PIC 9(02) COMP   VALUE 25.
014400     02  WKS-VENTANA          PIC 9(02) COMP   VALUE 5.
014500     02  FILLER               PIC X(01).
014600******************************************************************
014700*        I N T E R F A Z   D E   L L A M A D A   L T M A T H L B  *
014800******************************************************************
014900 01  WKS-LTMATHLB-INTERFAZ.
015000     02  LM-FUNCTION          PIC X(04).
015100     02  LM-ARG-1             PIC S9(05)V9(09) COMP-3.
015200     02  LM-RESULT            PIC S9(05)V9(09) COMP-3.
015300     02  LM-RETURN-CODE       PIC 9(02).
015400     02  FILLER              PIC X(01).
015500******************************************************************
015600*        T A B L A S   D E   S O P O R T E                        *
015700******************************************************************
015800 01  WKS-TABLA-PLAYERS.
015900     02  WKS-PLY-CONTADOR     PIC 9(05) COMP   VALUE ZEROS.
016000     02  WKS-PLY-TBL OCCURS 1 TO 4000 TIMES
016100                     DEPENDING ON WKS-PLY-CONTADOR
016200                     INDEXED BY PLYIX.
016300         03  TPL-ID           PIC 9(06).
016400         03  TPL-USERNAME     PIC X(20).
016500         03  FILLER           PIC X(04).
016600 01  WKS-TABLA-MIEMBROS.
016700     02  WKS-MIE-CONTADOR     PIC 9(05) COMP   VALUE ZEROS.
016800     02  WKS-MIE-TBL OCCURS 1 TO 1000 TIMES
016900                     DEPENDING ON WKS-MIE-CONTADOR
017000                     INDEXED BY MIEIX.
017100         03  TMI-PLAYER-ID    PIC 9(06).
017200         03  TMI-SUMA-RECIEN  PIC S9(05)V9(04) COMP-3.
017300         03  TMI-CNT-RECIEN   PIC 9(03) COMP  .
017400         03  TMI-SUMA-ANTES   PIC S9(05)V9(04) COMP-3.
017500         03  TMI-CNT-ANTES    PIC 9(03) COMP  .
017600         03  TMI-DELTA        PIC S9(03)V9(04) COMP-3.
017700         03  TMI-RECIENTE     PIC S9(03)V9(04) COMP-3.
017800         03  TMI-VALIDO       PIC X(01).
017900         03  FILLER              PIC X(01).
018000 01  WKS-TABLA-CATGYS.
018100     02  WKS-CAT-CONTADOR     PIC 9(02) COMP   VALUE ZEROS.
018200     02  WKS-CAT-TBL OCCURS 1 TO 18 TIMES
018300                     DEPENDING ON WKS-CAT-CONTADOR
018400                     INDEXED BY CATIX.
018500         03  TCG-ID           PIC 9(02).
018600         03  TCG-NOMBRE       PIC X(20).
018700         03  TCG-SUMA-PCT     PIC 9(05)V9(04) COMP-3.
018800         03  TCG-CONTEO       PIC 9(05) COMP  .
018900         03  TCG-PROMEDIO     PIC 9V9(4) COMP-3.
019000         03  FILLER              PIC X(01).
019100 01  WKS-TABLA-QST.
019200     02  WKS-QST-CONTADOR     PIC 9(05) COMP   VALUE ZEROS.
019300     02  WKS-QST-TBL OCCURS 1 TO 9999 TIMES
019400                     DEPENDING ON WKS-QST-CONTADOR
019500                     INDEXED BY QSTIX ASCENDING KEY IS TQS-ID.
019600         03  TQS-ID           PIC 9(08).
019700         03  TQS-SEASON-ID    PIC 9(04).
019800         03  TQS-MATCH-DAY    PIC 9(02).
019900         03  TQS-CATEGORY-ID  PIC 9(02).
020000         03  TQS-RUNDLE-PCT   PIC 9V9(4).
020100         03  FILLER              PIC X(01).
020200 01  WKS-TABLA-PCS.
020300     02  WKS-PCS-CONTADOR     PIC 9(05) COMP   VALUE ZEROS.
020400     02  WKS-PCS-TBL OCCURS 1 TO 8000 TIMES
020500                     DEPENDING ON WKS-PCS-CONTADOR
020600                     INDEXED BY PCSIX.
020700         03  TPC-PLAYER-ID    PIC 9(06).
020800         03  TPC-CATEGORY-ID  PIC 9(02).
020900         03  TPC-SEASON-ID    PIC 9(04).
021000         03  TPC-PCT          PIC 9V9(4).
021100         03  FILLER              PIC X(01).
021200 01  WKS-TABLA-PLS.
021300     02  WKS-PLS-CONTADOR     PIC 9(05) COMP   VALUE ZEROS.
021400     02  WKS-PLS-TBL OCCURS 1 TO 8000 TIMES
021500                     DEPENDING ON WKS-PLS-CONTADOR
021600                     INDEXED BY PLSIX.
021700         03  TLS-PLAYER-ID    PIC 9(06).
021800         03  TLS-CATEGORY-ID  PIC 9(02).
021900         03  TLS-PCT          PIC 9V9(4).
022000         03  FILLER              PIC X(01).
022100******************************************************************
022200*        A R E A   D E   I N T E R C A M B I O   ( S O R T )      *
022300******************************************************************
022400 01  WKS-MIE-TEMP.
022500     02  TME-PLAYER-ID        PIC 9(06).
022600     02  TME-SUMA-RECIEN      PIC S9(05)V9(04) COMP-3.
022700     02  TME-CNT-RECIEN       PIC 9(03) COMP  .
022800     02  TME-SUMA-ANTES       PIC S9(05)V9(04) COMP-3.
022900     02  TME-CNT-ANTES        PIC 9(03) COMP  .
023000     02  TME-DELTA            PIC S9(03)V9(04) COMP-3.
023100     02  TME-RECIENTE         PIC S9(03)V9(04) COMP-3.
023200     02  TME-VALIDO           PIC X(01).
023300     02  FILLER              PIC X(01).
023400 01  WKS-CAT-TEMP.
023500     02  TMP-ID               PIC 9(02).
023600     02  TMP-NOMBRE           PIC X(20).
023700     02  TMP-SUMA-PCT         PIC 9(05)V9(04) COMP-3.
023800     02  TMP-CONTEO           PIC 9(05) COMP  .
023900     02  TMP-PROMEDIO         PIC 9V9(4) COMP-3.
024000     02  FILLER              PIC X(01).
024100******************************************************************
024200*        A R E A S   P A R A   C A L C U L O   B1 / B2            *
024300******************************************************************
024400 01  WKS-CALCULO-B1B2.
024500     02  WKS-CB-H            PIC S9(05)V9(09) COMP-3.
024600     02  WKS-CB-D            PIC S9(05)V9(09) COMP-3.
024700     02  WKS-CB-LOGIT-H      PIC S9(05)V9(09) COMP-3.
024800     02  WKS-CB-LOGIT-D      PIC S9(05)V9(09) COMP-3.
024900     02  WKS-CB-COMBINADO    PIC S9(05)V9(09) COMP-3.
025000     02  WKS-CB-EXPECTED     PIC S9(05)V9(09) COMP-3.
025100     02  WKS-CB-P            PIC S9(05)V9(09) COMP-3.
025200     02  WKS-CB-LOG2-P       PIC S9(05)V9(09) COMP-3.
025300     02  WKS-CB-LOG2-1MP     PIC S9(05)V9(09) COMP-3.
025400     02  WKS-CB-RAW          PIC S9(05)V9(09) COMP-3.
025500     02  WKS-CB-ESP-SORP     PIC S9(05)V9(09) COMP-3.
025600     02  WKS-CB-SORPRESA     PIC S9(05)V9(09) COMP-3.
025700     02  WKS-CB-ARG          PIC S9(05)V9(09) COMP-3.
025800     02  WKS-LOG2-DE-E       PIC S9(01)V9(09) COMP-3
025900                             VALUE 1.442695040.
026000     02  FILLER              PIC X(01).
026100******************************************************************
026200*        C O N T A D O R E S   D E   T E M P O R A D A            *
026300******************************************************************
026400 01  WKS-TEMPORADA.
026500     02  WKS-MAX-DIA          PIC 9(02) COMP   VALUE ZEROS.
026600     02  WKS-CNT-MATCHES      PIC 9(05) COMP   VALUE ZEROS.
026700     02  WKS-CNT-PREGUNTAS    PIC 9(05) COMP   VALUE ZEROS.
026800     02  WKS-DIA-RECIEN-INI   PIC 9(02) COMP   VALUE ZEROS.
026900     02  WKS-DIA-RECIEN-FIN   PIC 9(02) COMP   VALUE ZEROS.
027000     02  WKS-DIA-ANTES-INI    PIC 9(02) COMP   VALUE ZEROS.
027100     02  WKS-DIA-ANTES-FIN    PIC 9(02) COMP   VALUE ZEROS.
027200     02  WKS-PCT-AVANCE       PIC 9(03) COMP   VALUE ZEROS.
027300     02  FILLER              PIC X(01).
027400 01  WKS-TEMPORADA-DUMP REDEFINES WKS-TEMPORADA
027500                             PIC X(18).
027600******************************************************************
027700*        L I N E A S   D E   R E P O R T E                        *
027800******************************************************************
027900 01  WKS-LIN-TITULO           PIC X(132).
028000 01  WKS-TITULO-CAMPOS REDEFINES WKS-LIN-TITULO.
028100     02  FILLER               PIC X(05).
028200     02  TIT-TEXTO            PIC X(60).
028300     02  FILLER               PIC X(67).
028400 01  WKS-LIN-MOVER.
028500     02  MOV-USERNAME         PIC X(20).
028600     02  FILLER               PIC X(02).
028700     02  MOV-DELTA            PIC -9.999.
028800     02  FILLER               PIC X(02).
028900     02  MOV-RECIENTE         PIC -9.999.
029000     02  FILLER               PIC X(101).
029100 01  WKS-LIN-DIFICULTAD.
029200     02  DIF-CATEGORIA        PIC X(20).
029300     02  FILLER               PIC X(02).
029400     02  DIF-PROMEDIO         PIC 9.999.
029500     02  FILLER               PIC X(106).
029600 01  WKS-LIN-RAPIDAS.
029700     02  RAP-ETIQUETA         PIC X(24).
029800     02  FILLER               PIC X(02).
029900     02  RAP-VALOR            PIC Z(6)9.
030000     02  FILLER               PIC X(100).
030100******************************************************************
030200 77  WKS-SUBI                 PIC 9(05) COMP   VALUE ZEROS.
030300 77  WKS-SUBJ                 PIC 9(05) COMP   VALUE ZEROS.
030400 77  WKS-ENCONTRADO           PIC X(01) VALUE 'N'.
030500     88  SE-ENCONTRO                     VALUE 'S'.
030600 77  WKS-CONT-MOVERS          PIC 9(02) COMP   VALUE ZEROS.
030700******************************************************************
030800 PROCEDURE DIVISION.
030900******************************************************************
031000 0000-MAIN SECTION.
031100     ACCEPT WKS-PARM-LINEA FROM SYSIN
031200     PERFORM 0100-ABRE-ARCHIVOS THRU 0100-ABRE-ARCHIVOS-E
031300     PERFORM 0105-VALIDA-TEMPORADA THRU 0105-VALIDA-TEMPORADA-E
031400     PERFORM 0200-CARGA-TABLAS THRU 0200-CARGA-TABLAS-E
031500     PERFORM 0250-CALCULA-VENTANAS THRU 0250-CALCULA-VENTANAS-E
031600     PERFORM 0300-PROCESA-RESPUESTAS THRU
031700         0300-PROCESA-RESPUESTAS-E
031800     PERFORM 0500-CALCULA-DELTAS THRU 0500-CALCULA-DELTAS-E
031900         VARYING MIEIX FROM 1 BY 1
032000         UNTIL MIEIX > WKS-MIE-CONTADOR
032100     PERFORM 0650-ORDENA-POR-DELTA THRU 0650-ORDENA-POR-DELTA-E
032200         VARYING WKS-SUBI FROM 1 BY 1
032300         UNTIL WKS-SUBI >= WKS-MIE-CONTADOR
032400     PERFORM 0680-CALCULA-PROMEDIOS THRU 0680-CALCULA-PROMEDIOS-E
032500         VARYING CATIX FROM 1 BY 1
032600         UNTIL CATIX > WKS-CAT-CONTADOR
032700     PERFORM 0685-ORDENA-POR-PROMEDIO THRU
032800         0685-ORDENA-POR-PROMEDIO-E
032900         VARYING WKS-SUBI FROM 1 BY 1
033000         UNTIL WKS-SUBI >= WKS-CAT-CONTADOR
033100     PERFORM 0700-REPORTE-MOVERS THRU 0700-REPORTE-MOVERS-E
033200     PERFORM 0750-REPORTE-DIFICULTAD THRU
033300         0750-REPORTE-DIFICULTAD-E
033400     PERFORM 0800-REPORTE-RAPIDAS THRU 0800-REPORTE-RAPIDAS-E
033500     PERFORM 0900-CIERRA-ARCHIVOS THRU 0900-CIERRA-ARCHIVOS-E
033600     STOP RUN.
033700 0000-MAIN-E. EXIT.
033800
033900 0100-ABRE-ARCHIVOS SECTION.
034000 OPEN INPUT  SEASONS RUNDLES
034100                 PLAYERS PLAYRNDL CATEGRS QUESTNS ANSWERS MATCHES
034200                 PLAYCATS PLAYLIFE
034300     OPEN OUTPUT DASHRPT.
034400 0100-ABRE-ARCHIVOS-E. EXIT.
034500******************************************************************
034600*     0105   V A L I D A   T E M P O R A D A   Y   R O N D A      *
034700*     01/09/99  MRF  LT-0063  SE VALIDA QUE EL SEASON-ID Y EL     *
034800*                    RUNDLE-ID DEL PARM EXISTAN EN LOS MAESTROS.  *
034900******************************************************************
035000 0105-VALIDA-TEMPORADA SECTION.
035100     READ SEASONS
035200         AT END MOVE 'FIN' TO FS-SEASONS
035300     END-READ
035400     PERFORM 0105A-BUSCA-TEMPORADA THRU 0105A-BUSCA-TEMPORADA-E
035500         UNTIL FS-SEASONS = 'FIN'
035600            OR SEASON-ID = PARM-SEASON-ID.
035700     IF PARM-RUNDLE-ID NOT = ZEROS
035800         READ RUNDLES
035900             AT END MOVE 'FIN' TO FS-RUNDLES
036000         END-READ
036100         PERFORM 0105B-BUSCA-RONDA THRU 0105B-BUSCA-RONDA-E
036200             UNTIL FS-RUNDLES = 'FIN'
036300                OR RUNDLE-ID = PARM-RUNDLE-ID
036400     END-IF.
036500 0105-VALIDA-TEMPORADA-E. EXIT.
036600
036700 0105A-BUSCA-TEMPORADA SECTION.
036800     READ SEASONS
036900         AT END MOVE 'FIN' TO FS-SEASONS
037000     END-READ.
037100 0105A-BUSCA-TEMPORADA-E. EXIT.
037200
037300 0105B-BUSCA-RONDA SECTION.
037400     READ RUNDLES
037500         AT END MOVE 'FIN' TO FS-RUNDLES
037600     END-READ.
037700 0105B-BUSCA-RONDA-E. EXIT.
037800
037900
038000 0200-CARGA-TABLAS SECTION.
038100     PERFORM 0210-CARGA-PLAYERS THRU 0210-CARGA-PLAYERS-E
038200     PERFORM 0220-CARGA-MIEMBROS THRU 0220-CARGA-MIEMBROS-E
038300     PERFORM 0230-CARGA-CATEGRS THRU 0230-CARGA-CATEGRS-E
038400     PERFORM 0240-CARGA-QUESTNS THRU 0240-CARGA-QUESTNS-E
038500     PERFORM 0245-CARGA-MATCHES THRU 0245-CARGA-MATCHES-E
038600     PERFORM 0247-CARGA-PCS THRU 0247-CARGA-PCS-E
038700     PERFORM 0248-CARGA-PLS THRU 0248-CARGA-PLS-E.
038800 0200-CARGA-TABLAS-E. EXIT.
038900
039000 0210-CARGA-PLAYERS SECTION.
039100     READ PLAYERS AT END MOVE 'FIN' TO FS-PLAYERS END-READ
039200     PERFORM 0211-CARGA-PLAYERS-FILA THRU
039300         0211-CARGA-PLAYERS-FILA-E UNTIL FS-PLAYERS = 'FIN'.
039400 0210-CARGA-PLAYERS-E. EXIT.
039500
039600 0211-CARGA-PLAYERS-FILA SECTION.
039700     ADD 1 TO WKS-PLY-CONTADOR
039800     MOVE PLAYER-ID       TO TPL-ID (WKS-PLY-CONTADOR)
039900     MOVE PLAYER-USERNAME TO TPL-USERNAME (WKS-PLY-CONTADOR)
040000     READ PLAYERS AT END MOVE 'FIN' TO FS-PLAYERS END-READ.
040100 0211-CARGA-PLAYERS-FILA-E. EXIT.
040200
040300 0220-CARGA-MIEMBROS SECTION.
040400     READ PLAYRNDL AT END MOVE 'FIN' TO FS-PLAYRNDL END-READ
040500     PERFORM 0221-CARGA-MIEMBROS-FILA THRU
040600         0221-CARGA-MIEMBROS-FILA-E UNTIL FS-PLAYRNDL = 'FIN'.
040700 0220-CARGA-MIEMBROS-E. EXIT.
040800
040900 0221-CARGA-MIEMBROS-FILA SECTION.
041000     IF PR-RUNDLE-ID = PARM-RUNDLE-ID
041100         ADD 1 TO WKS-MIE-CONTADOR
041200         MOVE PR-PLAYER-ID    TO TMI-PLAYER-ID (WKS-MIE-CONTADOR)
041300         MOVE ZEROS           TO TMI-SUMA-RECIEN (WKS-MIE-CONTADOR)
041400         MOVE ZEROS           TO TMI-CNT-RECIEN (WKS-MIE-CONTADOR)
041500         MOVE ZEROS           TO TMI-SUMA-ANTES (WKS-MIE-CONTADOR)
041600         MOVE ZEROS           TO TMI-CNT-ANTES (WKS-MIE-CONTADOR)
041700         MOVE 'N'             TO TMI-VALIDO (WKS-MIE-CONTADOR)
041800     END-IF
041900     READ PLAYRNDL AT END MOVE 'FIN' TO FS-PLAYRNDL END-READ.
042000 0221-CARGA-MIEMBROS-FILA-E. EXIT.
042100
042200 0230-CARGA-CATEGRS SECTION.
042300     READ CATEGRS AT END MOVE 'FIN' TO FS-CATEGRS END-READ
042400     PERFORM 0231-CARGA-CATEGRS-FILA THRU
042500         0231-CARGA-CATEGRS-FILA-E UNTIL FS-CATEGRS = 'FIN'.
042600 0230-CARGA-CATEGRS-E. EXIT.
042700
042800 0231-CARGA-CATEGRS-FILA SECTION.
042900     ADD 1 TO WKS-CAT-CONTADOR
043000     MOVE CATEGORY-ID     TO TCG-ID (WKS-CAT-CONTADOR)
043100     MOVE CATEGORY-NAME   TO TCG-NOMBRE (WKS-CAT-CONTADOR)
043200     MOVE ZEROS           TO TCG-SUMA-PCT (WKS-CAT-CONTADOR)
043300     MOVE ZEROS           TO TCG-CONTEO (WKS-CAT-CONTADOR)
043400     READ CATEGRS AT END MOVE 'FIN' TO FS-CATEGRS END-READ.
043500 0231-CARGA-CATEGRS-FILA-E. EXIT.
043600
043700 0240-CARGA-QUESTNS SECTION.
043800     READ QUESTNS AT END MOVE 'FIN' TO FS-QUESTNS END-READ
043900     PERFORM 0241-CARGA-QUESTNS-FILA THRU
044000         0241-CARGA-QUESTNS-FILA-E UNTIL FS-QUESTNS = 'FIN'.
044100 0240-CARGA-QUESTNS-E. EXIT.
044200
044300 0241-CARGA-QUESTNS-FILA SECTION.
044400     IF Q-SEASON-ID = PARM-SEASON-ID
044500         ADD 1 TO WKS-QST-CONTADOR
044600         MOVE Q-ID            TO TQS-ID (WKS-QST-CONTADOR)
044700         MOVE Q-SEASON-ID     TO TQS-SEASON-ID (WKS-QST-CONTADOR)
044800         MOVE Q-MATCH-DAY     TO TQS-MATCH-DAY (WKS-QST-CONTADOR)
044900         MOVE Q-CATEGORY-ID   TO TQS-CATEGORY-ID (WKS-QST-CONTADOR)
045000         MOVE Q-RUNDLE-CORRECT-PCT
045100                              TO TQS-RUNDLE-PCT (WKS-QST-CONTADOR)
045200         ADD 1                TO WKS-CNT-PREGUNTAS
045300         PERFORM 0242-ACUMULA-DIFICULTAD THRU
045400             0242-ACUMULA-DIFICULTAD-E
045500     END-IF
045600     READ QUESTNS AT END MOVE 'FIN' TO FS-QUESTNS END-READ.
045700 0241-CARGA-QUESTNS-FILA-E. EXIT.
045800
045900 0242-ACUMULA-DIFICULTAD SECTION.
046000     PERFORM 0242A-COMPARA-FILA-CAT THRU 0242A-COMPARA-FILA-CAT-E
046100         VARYING CATIX FROM 1 BY 1
046200         UNTIL CATIX > WKS-CAT-CONTADOR.
046300 0242-ACUMULA-DIFICULTAD-E. EXIT.
046400
046500 0242A-COMPARA-FILA-CAT SECTION.
046600     IF TCG-ID (CATIX) = Q-CATEGORY-ID
046700         ADD Q-RUNDLE-CORRECT-PCT TO TCG-SUMA-PCT (CATIX)
046800         ADD 1                    TO TCG-CONTEO (CATIX)
046900     END-IF.
047000 0242A-COMPARA-FILA-CAT-E. EXIT.
047100
047200 0245-CARGA-MATCHES SECTION.
047300     READ MATCHES AT END MOVE 'FIN' TO FS-MATCHES END-READ
047400     PERFORM 0246-CARGA-MATCHES-FILA THRU
047500         0246-CARGA-MATCHES-FILA-E UNTIL FS-MATCHES = 'FIN'.
047600 0245-CARGA-MATCHES-E. EXIT.
047700
047800 0246-CARGA-MATCHES-FILA SECTION.
047900     IF M-SEASON-ID = PARM-SEASON-ID
048000         ADD 1 TO WKS-CNT-MATCHES
048100         IF M-MATCH-DAY > WKS-MAX-DIA
048200             MOVE M-MATCH-DAY TO WKS-MAX-DIA
048300         END-IF
048400     END-IF
048500     READ MATCHES AT END MOVE 'FIN' TO FS-MATCHES END-READ.
048600 0246-CARGA-MATCHES-FILA-E. EXIT.
048700
048800 0247-CARGA-PCS SECTION.
048900     READ PLAYCATS AT END MOVE 'FIN' TO FS-PLAYCATS END-READ
049000     PERFORM 0247A-CARGA-PCS-FILA THRU 0247A-CARGA-PCS-FILA-E
049100         UNTIL FS-PLAYCATS = 'FIN'.
049200 0247-CARGA-PCS-E. EXIT.
049300
049400 0247A-CARGA-PCS-FILA SECTION.
049500     ADD 1 TO WKS-PCS-CONTADOR
049600     MOVE PCS-PLAYER-ID    TO TPC-PLAYER-ID (WKS-PCS-CONTADOR)
049700     MOVE PCS-CATEGORY-ID  TO TPC-CATEGORY-ID (WKS-PCS-CONTADOR)
049800     MOVE PCS-SEASON-ID    TO TPC-SEASON-ID (WKS-PCS-CONTADOR)
049900     MOVE PCS-CORRECT-PCT  TO TPC-PCT (WKS-PCS-CONTADOR)
050000     READ PLAYCATS AT END MOVE 'FIN' TO FS-PLAYCATS END-READ.
050100 0247A-CARGA-PCS-FILA-E. EXIT.
050200
050300 0248-CARGA-PLS SECTION.
050400     READ PLAYLIFE AT END MOVE 'FIN' TO FS-PLAYLIFE END-READ
050500     PERFORM 0248A-CARGA-PLS-FILA THRU 0248A-CARGA-PLS-FILA-E
050600         UNTIL FS-PLAYLIFE = 'FIN'.
050700 0248-CARGA-PLS-E. EXIT.
050800
050900 0248A-CARGA-PLS-FILA SECTION.
051000     ADD 1 TO WKS-PLS-CONTADOR
051100     MOVE PLS-PLAYER-ID      TO TLS-PLAYER-ID (WKS-PLS-CONTADOR)
051200     MOVE PLS-CATEGORY-ID    TO TLS-CATEGORY-ID (WKS-PLS-CONTADOR)
051300     MOVE PLS-CORRECT-PCT    TO TLS-PCT (WKS-PLS-CONTADOR)
051400     READ PLAYLIFE AT END MOVE 'FIN' TO FS-PLAYLIFE END-READ.
051500 0248A-CARGA-PLS-FILA-E. EXIT.
051600
051700******************************************************************
051800*     0250   V E N T A N A S   D E   D I A S   ( U 8 )           *
051900******************************************************************
052000 0250-CALCULA-VENTANAS SECTION.
052100     IF WKS-CNT-MATCHES = ZEROS
052200         MOVE WKS-DIA-DEFECTO TO WKS-MAX-DIA
052300     END-IF
052400     COMPUTE WKS-DIA-RECIEN-INI = WKS-MAX-DIA - 4
052500     IF WKS-DIA-RECIEN-INI < 1
052600         MOVE 1               TO WKS-DIA-RECIEN-INI
052700     END-IF
052800     MOVE WKS-MAX-DIA         TO WKS-DIA-RECIEN-FIN
052900     COMPUTE WKS-DIA-ANTES-INI = WKS-MAX-DIA - 9
053000     IF WKS-DIA-ANTES-INI < 1
053100         MOVE 1               TO WKS-DIA-ANTES-INI
053200     END-IF
053300     COMPUTE WKS-DIA-ANTES-FIN = WKS-MAX-DIA - 5
053400     IF WKS-DIA-ANTES-FIN < 1
053500         MOVE 1               TO WKS-DIA-ANTES-FIN
053600     END-IF.
053700 0250-CALCULA-VENTANAS-E. EXIT.
053800
053900******************************************************************
054000*     0300   P R O C E S O   D E   R E S P U E S T A S           *
054100******************************************************************
054200 0300-PROCESA-RESPUESTAS SECTION.
054300     READ ANSWERS AT END MOVE 'FIN' TO FS-ANSWERS END-READ
054400     PERFORM 0310-PROCESA-UNA-RESPUESTA THRU
054500         0310-PROCESA-UNA-RESPUESTA-E UNTIL FS-ANSWERS = 'FIN'.
054600 0300-PROCESA-RESPUESTAS-E. EXIT.
054700
054800 0310-PROCESA-UNA-RESPUESTA SECTION.
054900     PERFORM 0320-BUSCA-PREGUNTA THRU 0320-BUSCA-PREGUNTA-E
055000     IF SE-ENCONTRO
055100         PERFORM 0325-LOCALIZA-MIEMBRO THRU
055200             0325-LOCALIZA-MIEMBRO-E
055300         IF SE-ENCONTRO
055400             PERFORM 0330-CALCULA-B1-EXPECTED THRU
055500                 0330-CALCULA-B1-EXPECTED-E
055600             PERFORM 0340-CALCULA-B2-SORPRESA THRU
055700                 0340-CALCULA-B2-SORPRESA-E
055800             PERFORM 0350-ACUMULA-VENTANA THRU
055900                 0350-ACUMULA-VENTANA-E
056000         END-IF
056100     END-IF
056200     READ ANSWERS AT END MOVE 'FIN' TO FS-ANSWERS END-READ.
056300 0310-PROCESA-UNA-RESPUESTA-E. EXIT.
056400
056500 0320-BUSCA-PREGUNTA SECTION.
056600     MOVE 'N'                      TO WKS-ENCONTRADO
056700     SEARCH ALL WKS-QST-TBL
056800         WHEN TQS-ID (QSTIX) = A-QUESTION-ID
056900             MOVE 'S'               TO WKS-ENCONTRADO
057000             MOVE QSTIX             TO WKS-SUBI
057100     END-SEARCH.
057200 0320-BUSCA-PREGUNTA-E. EXIT.
057300
057400 0325-LOCALIZA-MIEMBRO SECTION.
057500     MOVE 'N'                      TO WKS-ENCONTRADO
057600     PERFORM 0325A-COMPARA-FILA-MIE THRU 0325A-COMPARA-FILA-MIE-E
057700         VARYING MIEIX FROM 1 BY 1
057800         UNTIL MIEIX > WKS-MIE-CONTADOR OR SE-ENCONTRO.
057900 0325-LOCALIZA-MIEMBRO-E. EXIT.
058000
058100 0325A-COMPARA-FILA-MIE SECTION.
058200     IF TMI-PLAYER-ID (MIEIX) = A-PLAYER-ID
058300         MOVE 'S'               TO WKS-ENCONTRADO
058400     END-IF.
058500 0325A-COMPARA-FILA-MIE-E. EXIT.
058600
058700******************************************************************
058800*     0330   R E G L A   B 1   ( P R O B A B I L I D A D )       *
058900******************************************************************
059000 0330-CALCULA-B1-EXPECTED SECTION.
059100     PERFORM 0331-LOCALIZA-PCT-CATEGORIA THRU
059200         0331-LOCALIZA-PCT-CATEGORIA-E
059300     MOVE TQS-RUNDLE-PCT (WKS-SUBI) TO WKS-CB-D
059400     IF WKS-CB-D = ZEROS
059500         MOVE 0.5                   TO WKS-CB-D
059600     END-IF
059700     PERFORM 0335-CLAMP-H THRU 0335-CLAMP-H-E
059800     PERFORM 0336-CLAMP-D THRU 0336-CLAMP-D-E
059900     COMPUTE WKS-CB-ARG = WKS-CB-H / (1 - WKS-CB-H)
060000     MOVE 'LN  '                    TO LM-FUNCTION
060100     MOVE WKS-CB-ARG                TO LM-ARG-1
060200     CALL 'LTMATHLB' USING LM-FUNCTION LM-ARG-1 LM-RESULT
060300                           LM-RETURN-CODE
060400     MOVE LM-RESULT                 TO WKS-CB-LOGIT-H
060500     COMPUTE WKS-CB-ARG = WKS-CB-D / (1 - WKS-CB-D)
060600     MOVE 'LN  '                    TO LM-FUNCTION
060700     MOVE WKS-CB-ARG                TO LM-ARG-1
060800     CALL 'LTMATHLB' USING LM-FUNCTION LM-ARG-1 LM-RESULT
060900                           LM-RETURN-CODE
061000     MOVE LM-RESULT                 TO WKS-CB-LOGIT-D
061100     COMPUTE WKS-CB-COMBINADO =
061200         (0.5 * WKS-CB-LOGIT-H) + (0.5 * WKS-CB-LOGIT-D)
061300     COMPUTE WKS-CB-ARG = ZEROS - WKS-CB-COMBINADO
061400     MOVE 'EXP '                    TO LM-FUNCTION
061500     MOVE WKS-CB-ARG                TO LM-ARG-1
061600     CALL 'LTMATHLB' USING LM-FUNCTION LM-ARG-1 LM-RESULT
061700                           LM-RETURN-CODE
061800     COMPUTE WKS-CB-EXPECTED = 1 / (1 + LM-RESULT)
061900     IF WKS-CB-EXPECTED < 0.01
062000         MOVE 0.01                  TO WKS-CB-EXPECTED
062100     END-IF
062200     IF WKS-CB-EXPECTED > 0.99
062300         MOVE 0.99                  TO WKS-CB-EXPECTED
062400     END-IF.
062500 0330-CALCULA-B1-EXPECTED-E. EXIT.
062600
062700 0331-LOCALIZA-PCT-CATEGORIA SECTION.
062800     MOVE 'N'                       TO WKS-ENCONTRADO
062900     MOVE ZEROS                     TO WKS-CB-H
063000     PERFORM 0331A-COMPARA-FILA-PCS THRU 0331A-COMPARA-FILA-PCS-E
063100         VARYING WKS-SUBJ FROM 1 BY 1
063200         UNTIL WKS-SUBJ > WKS-PCS-CONTADOR OR SE-ENCONTRO
063300     IF NOT SE-ENCONTRO
063400         PERFORM 0332-LOCALIZA-PCT-VITALICIA THRU
063500             0332-LOCALIZA-PCT-VITALICIA-E
063600     END-IF
063700     IF WKS-CB-H = ZEROS
063800         MOVE 0.5                   TO WKS-CB-H
063900     END-IF.
064000 0331-LOCALIZA-PCT-CATEGORIA-E. EXIT.
064100
064200 0331A-COMPARA-FILA-PCS SECTION.
064300     IF TPC-PLAYER-ID (WKS-SUBJ)   = A-PLAYER-ID
064400        AND TPC-CATEGORY-ID (WKS-SUBJ) = TQS-CATEGORY-ID
064500            (WKS-SUBI)
064600        AND TPC-SEASON-ID (WKS-SUBJ)  = PARM-SEASON-ID
064700         MOVE TPC-PCT (WKS-SUBJ)   TO WKS-CB-H
064800         MOVE 'S'                  TO WKS-ENCONTRADO
064900     END-IF.
065000 0331A-COMPARA-FILA-PCS-E. EXIT.
065100
065200 0332-LOCALIZA-PCT-VITALICIA SECTION.
065300     MOVE 'N'                       TO WKS-ENCONTRADO
065400     PERFORM 0332A-COMPARA-FILA-PLS THRU 0332A-COMPARA-FILA-PLS-E
065500         VARYING WKS-SUBJ FROM 1 BY 1
065600         UNTIL WKS-SUBJ > WKS-PLS-CONTADOR OR SE-ENCONTRO.
065700 0332-LOCALIZA-PCT-VITALICIA-E. EXIT.
065800
065900 0332A-COMPARA-FILA-PLS SECTION.
066000     IF TLS-PLAYER-ID (WKS-SUBJ)   = A-PLAYER-ID
066100        AND TLS-CATEGORY-ID (WKS-SUBJ) = TQS-CATEGORY-ID
066200            (WKS-SUBI)
066300         MOVE TLS-PCT (WKS-SUBJ)   TO WKS-CB-H
066400         MOVE 'S'                  TO WKS-ENCONTRADO
066500     END-IF.
066600 0332A-COMPARA-FILA-PLS-E. EXIT.
066700
066800 0335-CLAMP-H SECTION.
066900     IF WKS-CB-H < 0.001
067000         MOVE 0.001                 TO WKS-CB-H
067100     END-IF
067200     IF WKS-CB-H > 0.999
067300         MOVE 0.999                 TO WKS-CB-H
067400     END-IF.
067500 0335-CLAMP-H-E. EXIT.
067600
067700 0336-CLAMP-D SECTION.
067800     IF WKS-CB-D < 0.001
067900         MOVE 0.001                 TO WKS-CB-D
068000     END-IF
068100     IF WKS-CB-D > 0.999
068200         MOVE 0.999                 TO WKS-CB-D
068300     END-IF.
068400 0336-CLAMP-D-E. EXIT.
068500
068600******************************************************************
068700*     0340   R E G L A   B 2   ( S O R P R E S A )               *
068800******************************************************************
068900 0340-CALCULA-B2-SORPRESA SECTION.
069000     MOVE WKS-CB-EXPECTED           TO WKS-CB-P
069100     MOVE 'LN  '                    TO LM-FUNCTION
069200     MOVE WKS-CB-P                  TO LM-ARG-1
069300     CALL 'LTMATHLB' USING LM-FUNCTION LM-ARG-1 LM-RESULT
069400                           LM-RETURN-CODE
069500     COMPUTE WKS-CB-LOG2-P = LM-RESULT * WKS-LOG2-DE-E
069600     COMPUTE WKS-CB-ARG = 1 - WKS-CB-P
069700     MOVE 'LN  '                    TO LM-FUNCTION
069800     MOVE WKS-CB-ARG                TO LM-ARG-1
069900     CALL 'LTMATHLB' USING LM-FUNCTION LM-ARG-1 LM-RESULT
070000                           LM-RETURN-CODE
070100     COMPUTE WKS-CB-LOG2-1MP = LM-RESULT * WKS-LOG2-DE-E
070200     IF A-CORRECT-SI
070300         COMPUTE WKS-CB-RAW = ZEROS - WKS-CB-LOG2-P
070400     ELSE
070500         MOVE WKS-CB-LOG2-1MP       TO WKS-CB-RAW
070600     END-IF
070700     COMPUTE WKS-CB-ESP-SORP =
070800         (WKS-CB-P * (ZEROS - WKS-CB-LOG2-P)) +
070900         ((1 - WKS-CB-P) * WKS-CB-LOG2-1MP)
071000     COMPUTE WKS-CB-SORPRESA = WKS-CB-RAW - WKS-CB-ESP-SORP.
071100 0340-CALCULA-B2-SORPRESA-E. EXIT.
071200
071300******************************************************************
071400*     0350   A C U M U L A   E N   V E N T A N A   R E C I E N T E
071500*     O   A N T E R I O R   S E G U N   E L   D I A   D E L       *
071600*     P A R T I D O   D E   L A   P R E G U N T A                *
071700******************************************************************
071800 0350-ACUMULA-VENTANA SECTION.
071900     IF TQS-MATCH-DAY (WKS-SUBI) >= WKS-DIA-RECIEN-INI
072000        AND TQS-MATCH-DAY (WKS-SUBI) <= WKS-DIA-RECIEN-FIN
072100         ADD WKS-CB-SORPRESA  TO TMI-SUMA-RECIEN (MIEIX)
072200         ADD 1                TO TMI-CNT-RECIEN (MIEIX)
072300     END-IF
072400     IF TQS-MATCH-DAY (WKS-SUBI) >= WKS-DIA-ANTES-INI
072500        AND TQS-MATCH-DAY (WKS-SUBI) <= WKS-DIA-ANTES-FIN
072600         ADD WKS-CB-SORPRESA  TO TMI-SUMA-ANTES (MIEIX)
072700         ADD 1                TO TMI-CNT-ANTES (MIEIX)
072800     END-IF.
072900 0350-ACUMULA-VENTANA-E. EXIT.
073000
073100******************************************************************
073200*     0500   C A L C U L O   D E   D E L T A   ( S U B E - B A J A)
073300******************************************************************
073400 0500-CALCULA-DELTAS SECTION.
073500     IF TMI-CNT-RECIEN (MIEIX) > ZEROS
073600        AND TMI-CNT-ANTES (MIEIX) > ZEROS
073700         COMPUTE TMI-RECIENTE (MIEIX) =
073800             TMI-SUMA-RECIEN (MIEIX) / TMI-CNT-RECIEN (MIEIX)
073900         COMPUTE TMI-DELTA (MIEIX) =
074000             TMI-RECIENTE (MIEIX) -
074100             (TMI-SUMA-ANTES (MIEIX) / TMI-CNT-ANTES (MIEIX))
074200         MOVE 'S'                   TO TMI-VALIDO (MIEIX)
074300     ELSE
074400         MOVE ZEROS                 TO TMI-DELTA (MIEIX)
074500         MOVE ZEROS                 TO TMI-RECIENTE (MIEIX)
074600         MOVE 'N'                   TO TMI-VALIDO (MIEIX)
074700     END-IF.
074800 0500-CALCULA-DELTAS-E. EXIT.
074900
075000******************************************************************
075100*     0650   O R D E N   D E S C E N D E N T E   P O R   D E L T A
075200******************************************************************
075300 0650-ORDENA-POR-DELTA SECTION.
075400     PERFORM 0651-CICLO-INTERNO THRU 0651-CICLO-INTERNO-E
075500         VARYING WKS-SUBJ FROM 1 BY 1
075600         UNTIL WKS-SUBJ > (WKS-MIE-CONTADOR - WKS-SUBI).
075700 0650-ORDENA-POR-DELTA-E. EXIT.
075800
075900 0651-CICLO-INTERNO SECTION.
076000     IF TMI-DELTA (WKS-SUBJ) < TMI-DELTA (WKS-SUBJ + 1)
076100         PERFORM 0652-INTERCAMBIA-FILA THRU
076200             0652-INTERCAMBIA-FILA-E
076300     END-IF.
076400 0651-CICLO-INTERNO-E. EXIT.
076500
076600 0652-INTERCAMBIA-FILA SECTION.
076700     MOVE WKS-MIE-TBL (WKS-SUBJ)       TO WKS-MIE-TEMP
076800     MOVE WKS-MIE-TBL (WKS-SUBJ + 1)   TO WKS-MIE-TBL (WKS-SUBJ)
076900     MOVE TME-PLAYER-ID      TO TMI-PLAYER-ID (WKS-SUBJ + 1)
077000     MOVE TME-SUMA-RECIEN    TO TMI-SUMA-RECIEN (WKS-SUBJ + 1)
077100     MOVE TME-CNT-RECIEN     TO TMI-CNT-RECIEN (WKS-SUBJ + 1)
077200     MOVE TME-SUMA-ANTES     TO TMI-SUMA-ANTES (WKS-SUBJ + 1)
077300     MOVE TME-CNT-ANTES      TO TMI-CNT-ANTES (WKS-SUBJ + 1)
077400     MOVE TME-DELTA          TO TMI-DELTA (WKS-SUBJ + 1)
077500     MOVE TME-RECIENTE       TO TMI-RECIENTE (WKS-SUBJ + 1)
077600     MOVE TME-VALIDO         TO TMI-VALIDO (WKS-SUBJ + 1).
077700 0652-INTERCAMBIA-FILA-E. EXIT.
077800
077900******************************************************************
078000*     0680   P R O M E D I O   D E   D I F I C U L T A D          *
078100******************************************************************
078200 0680-CALCULA-PROMEDIOS SECTION.
078300     IF TCG-CONTEO (CATIX) > ZEROS
078400         COMPUTE TCG-PROMEDIO (CATIX) =
078500             TCG-SUMA-PCT (CATIX) / TCG-CONTEO (CATIX)
078600     ELSE
078700         MOVE ZEROS                TO TCG-PROMEDIO (CATIX)
078800     END-IF.
078900 0680-CALCULA-PROMEDIOS-E. EXIT.
079000
079100******************************************************************
079200*     0685   O R D E N   D E S C E N D E N T E   P O R  P R O M.  *
079300******************************************************************
079400 0685-ORDENA-POR-PROMEDIO SECTION.
079500     PERFORM 0686-CICLO-INTERNO THRU 0686-CICLO-INTERNO-E
079600         VARYING WKS-SUBJ FROM 1 BY 1
079700         UNTIL WKS-SUBJ > (WKS-CAT-CONTADOR - WKS-SUBI).
079800 0685-ORDENA-POR-PROMEDIO-E. EXIT.
079900
080000 0686-CICLO-INTERNO SECTION.
080100     IF TCG-PROMEDIO (WKS-SUBJ) < TCG-PROMEDIO (WKS-SUBJ + 1)
080200         PERFORM 0687-INTERCAMBIA-FILA THRU
080300             0687-INTERCAMBIA-FILA-E
080400     END-IF.
080500 0686-CICLO-INTERNO-E. EXIT.
080600
080700 0687-INTERCAMBIA-FILA SECTION.
080800     MOVE WKS-CAT-TBL (WKS-SUBJ)       TO WKS-CAT-TEMP
080900     MOVE WKS-CAT-TBL (WKS-SUBJ + 1)   TO WKS-CAT-TBL (WKS-SUBJ)
081000     MOVE TMP-ID              TO TCG-ID (WKS-SUBJ + 1)
081100     MOVE TMP-NOMBRE          TO TCG-NOMBRE (WKS-SUBJ + 1)
081200     MOVE TMP-SUMA-PCT        TO TCG-SUMA-PCT (WKS-SUBJ + 1)
081300     MOVE TMP-CONTEO          TO TCG-CONTEO (WKS-SUBJ + 1)
081400     MOVE TMP-PROMEDIO        TO TCG-PROMEDIO (WKS-SUBJ + 1).
081500 0687-INTERCAMBIA-FILA-E. EXIT.
081600
081700******************************************************************
081800*     0700   R E P O R T E   D E   S U B E S   Y   B A J A S     *
081900******************************************************************
082000 0700-REPORTE-MOVERS SECTION.
082100     MOVE SPACES               TO WKS-LIN-TITULO
082200     STRING 'SUBE Y BAJAS -- TEMPORADA '
082300         PARM-SEASON-ID DELIMITED BY SIZE INTO TIT-TEXTO
082400     MOVE WKS-LIN-TITULO       TO DASHRPT-REC
082500     WRITE DASHRPT-REC
082600     MOVE ZEROS                TO WKS-CONT-MOVERS
082700     PERFORM 0710-IMPRIME-MOVER THRU 0710-IMPRIME-MOVER-E
082800         VARYING MIEIX FROM 1 BY 1
082900         UNTIL MIEIX > WKS-MIE-CONTADOR OR WKS-CONT-MOVERS >= 3.
083000 0700-REPORTE-MOVERS-E. EXIT.
083100
083200 0710-IMPRIME-MOVER SECTION.
083300     IF TMI-VALIDO (MIEIX) = 'S'
083400         MOVE SPACES            TO WKS-LIN-MOVER
083500         PERFORM 0711-BUSCA-USERNAME THRU 0711-BUSCA-USERNAME-E
083600         MOVE TMI-DELTA (MIEIX)    TO MOV-DELTA
083700         MOVE TMI-RECIENTE (MIEIX) TO MOV-RECIENTE
083800         MOVE WKS-LIN-MOVER      TO DASHRPT-REC
083900         WRITE DASHRPT-REC
084000         ADD 1                   TO WKS-CONT-MOVERS
084100     END-IF.
084200 0710-IMPRIME-MOVER-E. EXIT.
084300
084400 0711-BUSCA-USERNAME SECTION.
084500     MOVE SPACES                TO MOV-USERNAME
084600     PERFORM 0711A-COMPARA-FILA-PLY THRU 0711A-COMPARA-FILA-PLY-E
084700         VARYING PLYIX FROM 1 BY 1
084800         UNTIL PLYIX > WKS-PLY-CONTADOR.
084900 0711-BUSCA-USERNAME-E. EXIT.
085000
085100 0711A-COMPARA-FILA-PLY SECTION.
085200     IF TPL-ID (PLYIX) = TMI-PLAYER-ID (MIEIX)
085300         MOVE TPL-USERNAME (PLYIX) TO MOV-USERNAME
085400     END-IF.
085500 0711A-COMPARA-FILA-PLY-E. EXIT.
085600
085700******************************************************************
085800*     0750   R E P O R T E   D E   D I F I C U L T A D           *
085900******************************************************************
086000 0750-REPORTE-DIFICULTAD SECTION.
086100     MOVE SPACES               TO WKS-LIN-TITULO
086200     STRING 'DIFICULTAD PROMEDIO POR CATEGORIA -- TEMPORADA '
086300         PARM-SEASON-ID DELIMITED BY SIZE INTO TIT-TEXTO
086400     MOVE WKS-LIN-TITULO       TO DASHRPT-REC
086500     WRITE DASHRPT-REC
086600     PERFORM 0760-IMPRIME-DIFICULTAD THRU
086700         0760-IMPRIME-DIFICULTAD-E
086800         VARYING CATIX FROM 1 BY 1
086900         UNTIL CATIX > WKS-CAT-CONTADOR.
087000 0750-REPORTE-DIFICULTAD-E. EXIT.
087100
087200 0760-IMPRIME-DIFICULTAD SECTION.
087300     MOVE SPACES                TO WKS-LIN-DIFICULTAD
087400     MOVE TCG-NOMBRE (CATIX)    TO DIF-CATEGORIA
087500     MOVE TCG-PROMEDIO (CATIX)  TO DIF-PROMEDIO
087600     MOVE WKS-LIN-DIFICULTAD    TO DASHRPT-REC
087700     WRITE DASHRPT-REC.
087800 0760-IMPRIME-DIFICULTAD-E. EXIT.
087900
088000******************************************************************
088100*     0800   E S T A D I S T I C A S   R A P I D A S             *
088200******************************************************************
088300 0800-REPORTE-RAPIDAS SECTION.
088400     IF WKS-CNT-MATCHES = ZEROS
088500         MOVE ZEROS              TO WKS-PCT-AVANCE
088600     ELSE
088700         COMPUTE WKS-PCT-AVANCE ROUNDED =
088800             (WKS-MAX-DIA / 25) * 100
088900     END-IF
089000     MOVE SPACES                 TO WKS-LIN-RAPIDAS
089100     MOVE 'PARTIDOS DE LA TEMPORADA:' TO RAP-ETIQUETA
089200     MOVE WKS-CNT-MATCHES        TO RAP-VALOR
089300     MOVE WKS-LIN-RAPIDAS        TO DASHRPT-REC
089400     WRITE DASHRPT-REC
089500     MOVE SPACES                 TO WKS-LIN-RAPIDAS
089600     MOVE 'PREGUNTAS DE LA TEMPORADA:' TO RAP-ETIQUETA
089700     MOVE WKS-CNT-PREGUNTAS      TO RAP-VALOR
089800     MOVE WKS-LIN-RAPIDAS        TO DASHRPT-REC
089900     WRITE DASHRPT-REC
090000     MOVE SPACES                 TO WKS-LIN-RAPIDAS
090100     MOVE 'AVANCE DE TEMPORADA (%):' TO RAP-ETIQUETA
090200     MOVE WKS-PCT-AVANCE         TO RAP-VALOR
090300     MOVE WKS-LIN-RAPIDAS        TO DASHRPT-REC
090400     WRITE DASHRPT-REC.
090500 0800-REPORTE-RAPIDAS-E. EXIT.
090600
090700******************************************************************
090800*     0900   C I E R R E   D E   A R C H I V O S                *
090900******************************************************************
091000 0900-CIERRA-ARCHIVOS SECTION.
091100     CLOSE SEASONS RUNDLES PLAYERS PLAYRNDL CATEGRS QUESTNS
091200         ANSWERS MATCHES
091300           PLAYCATS PLAYLIFE DASHRPT.
091400 0900-CIERRA-ARCHIVOS-E. EXIT.
