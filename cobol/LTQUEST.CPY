000100******************************************************************
000200*                  M A E S T R O   D E   P R E G U N T A S      *
000300*                                                                *
000400* MIEMBRO      : LTQUEST                                        *
000500* APLICACION   : LIGA DE TRIVIA - ANALITICA DE TEMPORADA         *
000600* DESCRIPCION  : LAYOUT DEL MAESTRO QUESTIONS.  SEIS PREGUNTAS   *
000700*              : POR JUGADOR POR DIA DE PARTIDO (1-25).  LLAVE   *
000800*              : (SEASON-ID, MATCH-DAY, QUESTION-NUMBER).        *
000900* LONGITUD     : 24 (22 DE CONTENIDO + 2 DE RESERVA)             *
001000******************************************************************
001100* FECHA     PROGRAMADOR        BITACORA DE CAMBIOS         LT0001
001200* --------  -----------------  --------------------------  LT0001
001300* 14/02/94  E. RAMIREZ (EDR)   LAYOUT INICIAL, TKT LT-0014  LT0001
001400******************************************************************
001500 01  QUESTION-REC.
001600     02  Q-ID                   PIC 9(08).
001700     02  Q-SEASON-ID            PIC 9(04).
001800     02  Q-MATCH-DAY            PIC 9(02).
001900     02  Q-NUMBER               PIC 9(01).
002000     02  Q-CATEGORY-ID          PIC 9(02).
002100     02  Q-RUNDLE-CORRECT-PCT   PIC 9V9(4).
002200     02  FILLER                 PIC X(02).
