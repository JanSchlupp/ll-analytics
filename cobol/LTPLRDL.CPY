000100******************************************************************
000200*           M A E S T R O   J U G A D O R - R U N D L E          *
000300*                                                                *
000400* MIEMBRO      : LTPLRDL                                        *
000500* APLICACION   : LIGA DE TRIVIA - ANALITICA DE TEMPORADA         *
000600* DESCRIPCION  : LAYOUT DEL MAESTRO PLAYER-RUNDLES.  MEMBRESIA   *
000700*              : DEL JUGADOR EN EL RUNDLE Y SU POSICION FINAL.   *
000800*              : LLAVE (RUNDLE-ID, PLAYER-ID).                   *
000900* LONGITUD     : 15 (13 DE CONTENIDO + 2 DE RESERVA)             *
001000******************************************************************
001100* FECHA     PROGRAMADOR        BITACORA DE CAMBIOS         LT0001
001200* --------  -----------------  --------------------------  LT0001
001300* 14/02/94  E. RAMIREZ (EDR)   LAYOUT INICIAL, TKT LT-0014  LT0001
001400******************************************************************
001500 01  PLAYER-RUNDLE-REC.
001600     02  PR-PLAYER-ID           PIC 9(06).
001700     02  PR-RUNDLE-ID           PIC 9(04).
001800     02  PR-FINAL-RANK          PIC 9(03).
001900     02  FILLER                 PIC X(02).
