000100******************************************************************
000200* FECHA       : 14/02/1994                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (EDR)                              *
000400* APLICACION  : LIGA DE TRIVIA - ANALITICA DE TEMPORADA          *
000500* PROGRAMA    : LTMATHLB                                         *
000600* TIPO        : RUTINA (SUBPROGRAMA CALLED)                      *
000700* DESCRIPCION : LIBRERIA DE FUNCIONES NUMERICAS DE PROPOSITO     *
000800*             : GENERAL (RAIZ CUADRADA, LOGARITMO NATURAL,       *
000900*             : EXPONENCIAL Y FUNCION DE ERROR) USADAS POR LOS   *
001000*             : PROGRAMAS DE METRICAS DE LA LIGA (LTSUR010,      *
001100*             : LTDIS020, LTSPK030, LTLUC040, LTDEF050,          *
001200*             : LTBRD060, LTMAT070 Y LTDSH080).  TODO SE CALCULA *
001300*             : CON ARITMETICA DE PUNTO FIJO EMPACADO, SIN USAR  *
001400*             : LAS FUNCIONES INTRINSECAS DEL COMPILADOR.        *
001500* ARCHIVOS    : NO APLICA                                        *
001600* PROGRAMA(S) : NO APLICA                                        *
001700* INSTALADO   : 14/02/1994                                       *
001800* BPM/RATIONAL: 228866                                           *
001900* NOMBRE      : ANALITICA LIGA DE TRIVIA                         *
002000* DESCRIPCION : LIBRERIA MATEMATICA COMPARTIDA                   *
002100******************************************************************
002200* B I T A C O R A   D E   M A N T E N I M I E N T O              *
002300* FECHA     PROG.  TICKET    DESCRIPCION                  LT0001
002400* --------  -----  --------  ---------------------------  LT0001
002500* 14/02/94  EDR    LT-0014   VERSION INICIAL: CALCULA-RAIZ LT0001
002600*                            Y CALCULA-LN CON NEWTON Y     LT0001
002700*                            SERIE DE ATANH.               LT0001
002800* 02/05/94  EDR    LT-0019   SE AGREGA CALCULA-EXP CON     LT0002
002900*                            REDUCCION DE RANGO SOBRE E.   LT0002
003000* 21/09/94  JPM    LT-0027   SE AGREGA CALCULA-ERF (APROX. LT0003
003100*                            ABRAMOWITZ-STEGUN 7.1.26)     LT0003
003200*                            PARA EL PREDICTOR DE          LT0003
003300*                            ENFRENTAMIENTOS.              LT0003
003400* 11/01/95  EDR    LT-0031   CORRECCION: EL CICLO DE       LT0004
003500*                            REDUCCION DE RANGO DE LN NO   LT0004
003600*                            TERMINABA CON ARGUMENTOS      LT0004
003700*                            MENORES A 0.001.              LT0004
003800* 30/06/97  JPM    LT-0048   SE AGREGA VALIDACION DE       LT0005
003900*                            DOMINIO (CODIGO 91) PARA      LT0005
004000*                            RAIZ Y LN DE NEGATIVOS.       LT0005
004100* 14/12/98  MRF    LT-0061   REVISION DE FIN DE SIGLO: SE  LT0006
004200*                            CONFIRMA QUE ESTA RUTINA NO   LT0006
004300*                            MANEJA FECHAS (SIN IMPACTO    LT0006
004400*                            Y2K).                         LT0006
004500* 23/03/99  MRF    LT-0063   SE AMPLIA LA SERIE DE CALCULA-LT0007
004600*                            EXP DE 5 A 7 TERMINOS PARA    LT0007
004700*                            MEJORAR PRECISION EN LA COLA. LT0007
004800* 08/10/02  RQV    LT-0079   SE AGREGA CODIGO 90 PARA      LT0008
004900*                            FUNCION NO RECONOCIDA.        LT0008
005000* 19/07/05  RQV    LT-0091   ESTANDARIZACION DE COMENTARIOSLT0009
005100*                            DE BITACORA AL FORMATO ACTUALLT0009
005200* 09/08/26  EDR    LT-0102   SE REESCRIBEN LOS CICLOS DE   LT0010
005300*                            REDUCCION Y SERIE SIN USAR    LT0010
005400*                            PERFORM...END-PERFORM EN      LT0010
005500*                            LINEA, PARA CUMPLIR EL         LT0010
005600*                            ESTANDAR DE PROGRAMACION.      LT0010
005700* 09/08/26  EDR    LT-0110   SE CAMBIAN LOS PERFORM A     LT0011
005800*                            THRU Y LOS CONTADORES E      LT0011
005900*                            INDICES DE COMP-3 A COMP.    LT0011
006000******************************************************************
006100 IDENTIFICATION DIVISION.
006200 PROGRAM-ID.     LTMATHLB.
006300 AUTHOR.         ERICK RAMIREZ.
006400 INSTALLATION.   LIGA DE TRIVIA - CENTRO DE COMPUTO.
006500 DATE-WRITTEN.   14/02/1994.
006600 DATE-COMPILED.  09/08/2026.
006700 SECURITY.       NO CONFIDENCIAL.
006800******************************************************************
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SOURCE-COMPUTER. IBM-3090.
007200 OBJECT-COMPUTER. IBM-3090.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM.
007500******************************************************************
007600 DATA DIVISION.
007700 WORKING-STORAGE SECTION.
007800******************************************************************
007900*               C O N S T A N T E S   N U M E R I C A S          *
008000******************************************************************
008100 01  WKS-CONSTANTES.
008200     02  LM-E                PIC S9(01)V9(09) COMP-3
008300                             VALUE 2.718281828.
008400     02  LM-RAIZ-DE-DOS      PIC S9(01)V9(09) COMP-3
008500                             VALUE 1.414213562.
008600     02  FILLER              PIC X(01).
008700 01  WKS-CONSTANTES-DUMP REDEFINES WKS-CONSTANTES
008800                             PIC X(12).
008900******************************************************************
009000*               A R E A S   D E   T R A B A J O   R A I Z       *
009100******************************************************************
009200 01  WKS-RAIZ-AREA.
009300     02  WKS-RZ-X            PIC S9(05)V9(09) COMP-3.
009400     02  WKS-RZ-Y            PIC S9(05)V9(09) COMP-3.
009500     02  WKS-RZ-Y-ANT        PIC S9(05)V9(09) COMP-3.
009600     02  WKS-RZ-CONTADOR     PIC 9(02)        COMP   VALUE ZEROS.
009700     02  FILLER              PIC X(01).
009800 01  WKS-RAIZ-DUMP REDEFINES WKS-RAIZ-AREA
009900                             PIC X(26).
010000******************************************************************
010100*               A R E A S   D E   T R A B A J O   L N           *
010200******************************************************************
010300 01  WKS-LN-AREA.
010400     02  WKS-LN-X            PIC S9(05)V9(09) COMP-3.
010500     02  WKS-LN-K            PIC S9(03)       COMP   VALUE ZEROS.
010600     02  WKS-LN-U            PIC S9(03)V9(09) COMP-3.
010700     02  WKS-LN-U2           PIC S9(03)V9(09) COMP-3.
010800     02  WKS-LN-UPOT         PIC S9(03)V9(09) COMP-3.
010900     02  WKS-LN-TERMINO      PIC S9(03)V9(09) COMP-3.
011000     02  WKS-LN-SUMA         PIC S9(03)V9(09) COMP-3.
011100     02  WKS-LN-CONTADOR     PIC 9(02)        COMP   VALUE ZEROS.
011200     02  FILLER              PIC X(01).
011300 01  WKS-LN-DUMP REDEFINES WKS-LN-AREA
011400                             PIC X(47).
011500******************************************************************
011600*               A R E A S   D E   T R A B A J O   E X P         *
011700******************************************************************
011800 01  WKS-EXP-AREA.
011900     02  WKS-EXP-R           PIC S9(05)V9(09) COMP-3.
012000     02  WKS-EXP-K           PIC S9(03)       COMP   VALUE ZEROS.
012100     02  WKS-EXP-REPK        PIC S9(03)       COMP   VALUE ZEROS.
012200     02  WKS-EXP-TERMINO     PIC S9(03)V9(09) COMP-3.
012300     02  WKS-EXP-SUMA        PIC S9(03)V9(09) COMP-3.
012400     02  WKS-EXP-CONTADOR    PIC 9(02)        COMP   VALUE ZEROS.
012500     02  WKS-EXP-RESULTADO   PIC S9(05)V9(09) COMP-3.
012600     02  FILLER              PIC X(01).
012700******************************************************************
012800*               A R E A S   D E   T R A B A J O   E R F         *
012900******************************************************************
013000 01  WKS-ERF-AREA.
013100     02  WKS-EF-SIGNO        PIC S9(01)       COMP   VALUE 1.
013200     02  WKS-EF-X            PIC S9(05)V9(09) COMP-3.
013300     02  WKS-EF-T            PIC S9(03)V9(09) COMP-3.
013400     02  WKS-EF-POLI         PIC S9(03)V9(09) COMP-3.
013500     02  WKS-EF-ARG-GUARDADO PIC S9(05)V9(09) COMP-3.
013600     02  WKS-EF-EXPNEG       PIC S9(05)V9(09) COMP-3.
013700     02  WKS-EF-P            PIC S9(01)V9(09) COMP-3
013800                             VALUE 0.327591100.
013900     02  WKS-EF-A1           PIC S9(01)V9(09) COMP-3
014000                             VALUE 0.254829592.
014100     02  WKS-EF-A2           PIC S9(01)V9(09) COMP-3
014200                             VALUE -0.284496736.
014300     02  WKS-EF-A3           PIC S9(01)V9(09) COMP-3
014400                             VALUE 1.421413741.
014500     02  WKS-EF-A4           PIC S9(01)V9(09) COMP-3
014600                             VALUE -1.453152027.
014700     02  WKS-EF-A5           PIC S9(01)V9(09) COMP-3
014800                             VALUE 1.061405429.
014900******************************************************************
015000 LINKAGE SECTION.
015100     02  FILLER              PIC X(01).
015200 01  LM-FUNCTION             PIC X(04).
015300     88  LM-ES-RAIZ                      VALUE 'SQRT'.
015400     88  LM-ES-LN                        VALUE 'LN  '.
015500     88  LM-ES-EXP                       VALUE 'EXP '.
015600     88  LM-ES-ERF                       VALUE 'ERF '.
015700 01  LM-ARG-1                PIC S9(05)V9(09) COMP-3.
015800 01  LM-RESULT               PIC S9(05)V9(09) COMP-3.
015900 01  LM-RETURN-CODE          PIC 9(02).
016000******************************************************************
016100 PROCEDURE DIVISION USING LM-FUNCTION, LM-ARG-1, LM-RESULT,
016200                          LM-RETURN-CODE.
016300******************************************************************
016400*               S E C C I O N   P R I N C I P A L               *
016500******************************************************************
016600 0100-PRINCIPAL SECTION.
016700     MOVE ZEROS            TO LM-RESULT
016800     MOVE 00                TO LM-RETURN-CODE
016900     EVALUATE TRUE
017000         WHEN LM-ES-RAIZ
017100             PERFORM 0200-CALCULA-RAIZ THRU 0200-CALCULA-RAIZ-E
017200         WHEN LM-ES-LN
017300             PERFORM 0300-CALCULA-LN THRU 0300-CALCULA-LN-E
017400         WHEN LM-ES-EXP
017500             PERFORM 0400-CALCULA-EXP THRU 0400-CALCULA-EXP-E
017600             MOVE WKS-EXP-RESULTADO TO LM-RESULT
017700         WHEN LM-ES-ERF
017800             PERFORM 0500-CALCULA-ERF THRU 0500-CALCULA-ERF-E
017900         WHEN OTHER
018000             MOVE 90            TO LM-RETURN-CODE
018100     END-EVALUATE
018200     GOBACK.
018300 0100-PRINCIPAL-E. EXIT.
018400
018500******************************************************************
018600*     0200  R A I Z   C U A D R A D A   ( N E W T O N )         *
018700******************************************************************
018800 0200-CALCULA-RAIZ SECTION.
018900     IF LM-ARG-1 < ZEROS
019000         MOVE 91                  TO LM-RETURN-CODE
019100     ELSE
019200         IF LM-ARG-1 = ZEROS
019300             MOVE ZEROS            TO LM-RESULT
019400         ELSE
019500             MOVE LM-ARG-1         TO WKS-RZ-X
019600             COMPUTE WKS-RZ-Y = WKS-RZ-X / 2 + 0.5
019700             MOVE ZEROS            TO WKS-RZ-CONTADOR
019800             PERFORM 0210-RAIZ-CICLO THRU 0210-RAIZ-CICLO-E
019900                 UNTIL WKS-RZ-CONTADOR = 20
020000             MOVE WKS-RZ-Y         TO LM-RESULT
020100         END-IF
020200     END-IF.
020300 0200-CALCULA-RAIZ-E. EXIT.
020400
020500 0210-RAIZ-CICLO SECTION.
020600     COMPUTE WKS-RZ-Y-ANT = WKS-RZ-Y
020700     COMPUTE WKS-RZ-Y =
020800         (WKS-RZ-Y-ANT + WKS-RZ-X / WKS-RZ-Y-ANT) / 2
020900     ADD 1                         TO WKS-RZ-CONTADOR.
021000 0210-RAIZ-CICLO-E. EXIT.
021100
021200******************************************************************
021300*     0300  L O G A R I T M O   N A T U R A L                   *
021400*     REDUCE EL ARGUMENTO DIVIDIENDO/MULTIPLICANDO POR "E" HASTA *
021500*     CAER EN LA VENTANA (0.75, 1.5), LUEGO USA LA SERIE DE      *
021600*     ATANH SOBRE U = (X-1)/(X+1).  LN(X) = K + LN(X-REDUCIDA)   *
021700******************************************************************
021800 0300-CALCULA-LN SECTION.
021900     IF LM-ARG-1 NOT > ZEROS
022000         MOVE 91                   TO LM-RETURN-CODE
022100     ELSE
022200         MOVE LM-ARG-1              TO WKS-LN-X
022300         MOVE ZEROS                 TO WKS-LN-K WKS-LN-CONTADOR
022400         PERFORM 0310-LN-REDUCE-ALTO THRU 0310-LN-REDUCE-ALTO-E
022500             UNTIL WKS-LN-X NOT > 1.5 OR WKS-LN-CONTADOR = 60
022600         MOVE ZEROS                 TO WKS-LN-CONTADOR
022700         PERFORM 0320-LN-REDUCE-BAJO THRU 0320-LN-REDUCE-BAJO-E
022800             UNTIL WKS-LN-X NOT < 0.75 OR WKS-LN-CONTADOR = 60
022900         COMPUTE WKS-LN-U = (WKS-LN-X - 1) / (WKS-LN-X + 1)
023000         COMPUTE WKS-LN-U2 = WKS-LN-U * WKS-LN-U
023100         MOVE WKS-LN-U              TO WKS-LN-UPOT
023200         MOVE WKS-LN-U              TO WKS-LN-SUMA
023300         COMPUTE WKS-LN-UPOT = WKS-LN-UPOT * WKS-LN-U2
023400         COMPUTE WKS-LN-TERMINO = WKS-LN-UPOT / 3
023500         ADD WKS-LN-TERMINO          TO WKS-LN-SUMA
023600         COMPUTE WKS-LN-UPOT = WKS-LN-UPOT * WKS-LN-U2
023700         COMPUTE WKS-LN-TERMINO = WKS-LN-UPOT / 5
023800         ADD WKS-LN-TERMINO          TO WKS-LN-SUMA
023900         COMPUTE WKS-LN-UPOT = WKS-LN-UPOT * WKS-LN-U2
024000         COMPUTE WKS-LN-TERMINO = WKS-LN-UPOT / 7
024100         ADD WKS-LN-TERMINO          TO WKS-LN-SUMA
024200         COMPUTE WKS-LN-UPOT = WKS-LN-UPOT * WKS-LN-U2
024300         COMPUTE WKS-LN-TERMINO = WKS-LN-UPOT / 9
024400         ADD WKS-LN-TERMINO          TO WKS-LN-SUMA
024500         COMPUTE LM-RESULT = WKS-LN-K + (2 * WKS-LN-SUMA)
024600     END-IF.
024700 0300-CALCULA-LN-E. EXIT.
024800
024900 0310-LN-REDUCE-ALTO SECTION.
025000     DIVIDE WKS-LN-X BY LM-E GIVING WKS-LN-X
025100     ADD 1                         TO WKS-LN-K WKS-LN-CONTADOR.
025200 0310-LN-REDUCE-ALTO-E. EXIT.
025300
025400 0320-LN-REDUCE-BAJO SECTION.
025500     MULTIPLY WKS-LN-X BY LM-E GIVING WKS-LN-X
025600     SUBTRACT 1                    FROM WKS-LN-K
025700     ADD 1                         TO WKS-LN-CONTADOR.
025800 0320-LN-REDUCE-BAJO-E. EXIT.
025900
026000******************************************************************
026100*     0400  E X P O N E N C I A L                               *
026200*     REDUCE EL ARGUMENTO A (-0.5, 0.5) RESTANDO/SUMANDO 1,      *
026300*     CALCULA EXP DEL RESIDUO CON SERIE DE TAYLOR Y REPONE LA    *
026400*     POTENCIA DE "E" QUITADA EN LA REDUCCION.                   *
026500******************************************************************
026600 0400-CALCULA-EXP SECTION.
026700     MOVE LM-ARG-1                 TO WKS-EXP-R
026800     MOVE ZEROS           TO WKS-EXP-K WKS-EXP-CONTADOR
026900     PERFORM 0410-EXP-REDUCE-ALTO THRU 0410-EXP-REDUCE-ALTO-E
027000         UNTIL WKS-EXP-R NOT > 0.5 OR WKS-EXP-CONTADOR = 60
027100     MOVE ZEROS                    TO WKS-EXP-CONTADOR
027200     PERFORM 0420-EXP-REDUCE-BAJO THRU 0420-EXP-REDUCE-BAJO-E
027300         UNTIL WKS-EXP-R NOT < -0.5 OR WKS-EXP-CONTADOR = 60
027400     MOVE 1                        TO WKS-EXP-TERMINO
027500     MOVE 1                        TO WKS-EXP-SUMA
027600     MOVE ZEROS                    TO WKS-EXP-CONTADOR
027700     PERFORM 0430-EXP-TERMINO-SERIE THRU 0430-EXP-TERMINO-SERIE-E
027800         UNTIL WKS-EXP-CONTADOR = 7
027900     MOVE WKS-EXP-SUMA             TO WKS-EXP-RESULTADO
028000     IF WKS-EXP-K > 0
028100         MOVE WKS-EXP-K             TO WKS-EXP-REPK
028200         PERFORM 0440-EXP-MULTIPLICA-E THRU
028300             0440-EXP-MULTIPLICA-E-E
028400             UNTIL WKS-EXP-REPK = 0
028500     END-IF
028600     IF WKS-EXP-K < 0
028700         COMPUTE WKS-EXP-REPK = 0 - WKS-EXP-K
028800         PERFORM 0450-EXP-DIVIDE-E THRU 0450-EXP-DIVIDE-E-E
028900             UNTIL WKS-EXP-REPK = 0
029000     END-IF.
029100 0400-CALCULA-EXP-E. EXIT.
029200
029300 0410-EXP-REDUCE-ALTO SECTION.
029400     SUBTRACT 1                    FROM WKS-EXP-R
029500     ADD 1                         TO WKS-EXP-K WKS-EXP-CONTADOR.
029600 0410-EXP-REDUCE-ALTO-E. EXIT.
029700
029800 0420-EXP-REDUCE-BAJO SECTION.
029900     ADD 1                         TO WKS-EXP-R
030000     SUBTRACT 1                    FROM WKS-EXP-K
030100     ADD 1                         TO WKS-EXP-CONTADOR.
030200 0420-EXP-REDUCE-BAJO-E. EXIT.
030300
030400 0430-EXP-TERMINO-SERIE SECTION.
030500     ADD 1                         TO WKS-EXP-CONTADOR
030600     COMPUTE WKS-EXP-TERMINO =
030700         WKS-EXP-TERMINO * WKS-EXP-R / WKS-EXP-CONTADOR
030800     ADD WKS-EXP-TERMINO            TO WKS-EXP-SUMA.
030900 0430-EXP-TERMINO-SERIE-E. EXIT.
031000
031100 0440-EXP-MULTIPLICA-E SECTION.
031200     COMPUTE WKS-EXP-RESULTADO = WKS-EXP-RESULTADO * LM-E
031300     SUBTRACT 1                    FROM WKS-EXP-REPK.
031400 0440-EXP-MULTIPLICA-E-E. EXIT.
031500
031600 0450-EXP-DIVIDE-E SECTION.
031700     COMPUTE WKS-EXP-RESULTADO = WKS-EXP-RESULTADO / LM-E
031800     SUBTRACT 1                    FROM WKS-EXP-REPK.
031900 0450-EXP-DIVIDE-E-E. EXIT.
032000
032100******************************************************************
032200*     0500  F U N C I O N   D E   E R R O R   ( E R F )         *
032300*     APROXIMACION ABRAMOWITZ-STEGUN 7.1.26.  USA 0400 PARA EL   *
032400*     TERMINO EXP(-X*X).                                        *
032500******************************************************************
032600 0500-CALCULA-ERF SECTION.
032700     MOVE 1                        TO WKS-EF-SIGNO
032800     MOVE LM-ARG-1                 TO WKS-EF-X WKS-EF-ARG-GUARDADO
032900     IF WKS-EF-X < ZEROS
033000         MOVE -1                   TO WKS-EF-SIGNO
033100         COMPUTE WKS-EF-X = ZEROS - WKS-EF-X
033200     END-IF
033300     COMPUTE WKS-EF-T = 1 / (1 + (WKS-EF-P * WKS-EF-X))
033400     COMPUTE WKS-EF-POLI =
033500         WKS-EF-T * (WKS-EF-A1 + WKS-EF-T * (WKS-EF-A2 +
033600           WKS-EF-T * (WKS-EF-A3 + WKS-EF-T * (WKS-EF-A4 +
033700             WKS-EF-T * WKS-EF-A5))))
033800     COMPUTE LM-ARG-1 = ZEROS - (WKS-EF-X * WKS-EF-X)
033900     PERFORM 0400-CALCULA-EXP THRU 0400-CALCULA-EXP-E
034000     MOVE WKS-EXP-RESULTADO        TO WKS-EF-EXPNEG
034100     COMPUTE LM-RESULT =
034200         WKS-EF-SIGNO * (1 - (WKS-EF-POLI * WKS-EF-EXPNEG))
034300     MOVE WKS-EF-ARG-GUARDADO      TO LM-ARG-1.
034400 0500-CALCULA-ERF-E. EXIT.
