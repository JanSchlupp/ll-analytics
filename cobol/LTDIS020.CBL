000100******************************************************************
000200* FECHA       : 18/03/1994                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (EDR)                              *
000400* APLICACION  : LIGA DE TRIVIA - ANALITICA DE TEMPORADA          *
000500* PROGRAMA    : LTDIS020                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : DISTRIBUCION DE SORPRESA POR DIA DE JUEGO,       *
000800*             : SEPARADA SEGUN LA PRESION DE TABLA ("LEVERAGE")  *
000900*             : DEL JUGADOR (ALTA SI SU POSICION FINAL ESTA EN   *
001000*             : EL 20% SUPERIOR O INFERIOR DE SU RONDA).         *
001100* ARCHIVOS    : PLAYCATS, PLAYLIFE, QUESTIONS, ANSWERS,          *
001200*             : PLAYRNDL (ENTRADA); DISTRPT (SALIDA)             *
001300* PROGRAMA(S) : LTMATHLB (LN, EXP)                                *
001400* INSTALADO   : 18/03/1994                                       *
001500* BPM/RATIONAL: 228866                                           *
001600* NOMBRE      : ANALITICA LIGA DE TRIVIA                         *
001700* DESCRIPCION : DISTRIBUCION DE SORPRESA POR DIA (U2)            *
001800******************************************************************
001900* B I T A C O R A   D E   M A N T E N I M I E N T O              *
002000* FECHA     PROG.  TICKET    DESCRIPCION                  LT0021
002100* --------  -----  --------  ---------------------------  LT0021
002200* 18/03/94  EDR    LT-0016   VERSION INICIAL.              LT0021
002300* 14/08/95  JPM    LT-0035   SE AGREGAN LAS CUBETAS ALTA   LT0022
002400*                            Y BAJA PRESION A PARTIR DEL   LT0022
002500*                            DIA DE INICIO DE PRESION (12).LT0022
002600* 14/12/98  MRF    LT-0061   REVISION DE FIN DE SIGLO: SIN LT0023
002700*                            CAMPOS DE FECHA, SIN IMPACTO  LT0023
002800*                            Y2K.                          LT0023
002900* 09/08/26  EDR    LT-0102   SE AGREGA VALIDACION DE      LT0024
003000*                            TEMPORADA Y RONDA CONTRA LOS LT0024
003100*                            MAESTROS SEASONS Y RUNDLES.  LT0024
003200* 09/08/26  EDR    LT-0110   SE CAMBIAN LOS PERFORM A     LT0025
003300*                            THRU Y LOS CONTADORES E      LT0025
003400*                            INDICES DE COMP-3 A COMP.    LT0025
003500******************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.     LTDIS020.
003800 AUTHOR.         ERICK RAMIREZ.
003900 INSTALLATION.   LIGA DE TRIVIA - CENTRO DE COMPUTO.
004000 DATE-WRITTEN.   18/03/1994.
004100 DATE-COMPILED.  09/08/2026.
004200 SECURITY.       NO CONFIDENCIAL.
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-3090.
004700 OBJECT-COMPUTER. IBM-3090.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT SEASONS      ASSIGN TO SEASONS
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS FS-SEASONS.
005500     SELECT RUNDLES      ASSIGN TO RUNDLES
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS FS-RUNDLES.
005800     SELECT PLAYCATS     ASSIGN TO PLAYCATS
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS FS-PLAYCATS.
006100     SELECT PLAYLIFE     ASSIGN TO PLAYLIFE
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS FS-PLAYLIFE.
006400     SELECT QUESTIONS    ASSIGN TO QUESTIONS
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS FS-QUESTIONS.
006700     SELECT ANSWERS      ASSIGN TO ANSWERS
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS FS-ANSWERS.
007000     SELECT PLAYRNDL     ASSIGN TO PLAYRNDL
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS FS-PLAYRNDL.
007300     SELECT DISTRPT      ASSIGN TO DISTRPT
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS FS-DISTRPT.
007600******************************************************************
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  SEASONS   LABEL RECORDS ARE STANDARD.
008000 01  SEASONS-REC.
008100     COPY LTSEASN.
008200 FD  RUNDLES   LABEL RECORDS ARE STANDARD.
008300 01  RUNDLES-REC.
008400     COPY LTRUNDL.
008500 FD  PLAYCATS  LABEL RECORDS ARE STANDARD.
008600 01  PLAYCATS-REC.
008700     COPY LTPCSTA.
008800 FD  PLAYLIFE  LABEL RECORDS ARE STANDARD.
008900 01  PLAYLIFE-REC.
009000     COPY LTPLSTA.
009100 FD  QUESTIONS LABEL RECORDS ARE STANDARD.
009200 01  QUESTIONS-REC.
009300     COPY LTQUEST.
009400 FD  ANSWERS   LABEL RECORDS ARE STANDARD.
009500 01  ANSWERS-REC.
009600     COPY LTANSWR.
009700 FD  PLAYRNDL  LABEL RECORDS ARE STANDARD.
009800 01  PLAYRNDL-REC.
009900     COPY LTPLRDL.
010000 FD  DISTRPT   LABEL RECORDS ARE STANDARD.
010100 01  DISTRPT-REC             PIC X(132).
010200******************************************************************
010300 WORKING-STORAGE SECTION.
010400 01  WKS-FS-STATUS.
010500     02  FS-SEASONS          PIC XX.
010600     02  FS-RUNDLES          PIC XX.
010700     02  FS-PLAYCATS         PIC XX.
010800     02  FS-PLAYLIFE         PIC XX.
010900     02  FS-QUESTIONS        PIC XX.
011000     02  FS-ANSWERS          PIC XX.
011100     02  FS-PLAYRNDL         PIC XX.
011200     02  FS-DISTRPT          PIC XX.
011300     02  FILLER              PIC X(01).
011400******************************************************************
011500 01  WKS-PARM-LINEA          PIC X(80).
011600 01  WKS-PARAMETROS REDEFINES WKS-PARM-LINEA.
011700     02  PARM-SEASON-ID      PIC 9(04).
011800     02  PARM-RUNDLE-ID      PIC 9(04).
011900     02  FILLER              PIC X(72).
012000******************************************************************
012100*        C O N S T A N T E S   D E L   N E G O C I O  ( B 3 )     *
012200******************************************************************
012300 01  WKS-CONST-LEVERAGE.
012400     02  WKS-LEV-DIA-INICIO  PIC 9(02) COMP   VALUE 12.
012500     02  WKS-LEV-RANGO-DEF   PIC 9(03) COMP   VALUE 999.
012600     02  WKS-LEV-TAMANO-DEF  PIC 9(03) COMP   VALUE 38.
012700     02  WKS-LOG2-DE-E       PIC S9(01)V9(09) COMP-3
012800                             VALUE 1.442695040.
012900     02  FILLER              PIC X(01).
013000******************************************************************
013100*        I N T E R F A Z   D E   L L A M A D A   A   L T M A T H L B
013200******************************************************************
013300 01  WKS-LTMATHLB-INTERFAZ.
013400     02  LM-FUNCTION         PIC X(04).
013500     02  LM-ARG-1            PIC S9(05)V9(09) COMP-3.
013600     02  LM-RESULT           PIC S9(05)V9(09) COMP-3.
013700     02  LM-RETURN-CODE      PIC 9(02).
013800     02  FILLER              PIC X(01).
013900******************************************************************
014000*        T A B L A   D E   P R E G U N T A S  ( SEASON FILTRADA ) *
014100******************************************************************
014200 01  WKS-TABLA-PREGUNTAS.
014300     02  WKS-QST-CONTADOR    PIC 9(05) COMP   VALUE ZEROS.
014400     02  WKS-QST-TBL OCCURS 1 TO 9999 TIMES
014500                     DEPENDING ON WKS-QST-CONTADOR
014600                     INDEXED BY QSTIX ASCENDING KEY IS TQS-ID.
014700         03  TQS-ID          PIC 9(08).
014800         03  TQS-MATCH-DAY   PIC 9(02).
014900         03  TQS-CATEGORY-ID PIC 9(02).
015000         03  TQS-RUNDLE-PCT  PIC 9V9(4).
015100         03  FILLER          PIC X(02).
015200******************************************************************
015300*        T A B L A S   D E   E S T A D I S T I C A               *
015400******************************************************************
015500 01  WKS-TABLA-PCS.
015600     02  WKS-PCS-CONTADOR    PIC 9(05) COMP   VALUE ZEROS.
015700     02  WKS-PCS-TBL OCCURS 1 TO 8000 TIMES
015800                     DEPENDING ON WKS-PCS-CONTADOR
015900                     INDEXED BY PCSIX.
016000         03  TPC-PLAYER-ID   PIC 9(06).
016100         03  TPC-CATEGORY-ID PIC 9(02).
016200         03  TPC-SEASON-ID   PIC 9(04).
016300         03  TPC-PCT         PIC 9V9(4).
016400         03  FILLER          PIC X(02).
016500 01  WKS-TABLA-PLS.
016600     02  WKS-PLS-CONTADOR    PIC 9(05) COMP   VALUE ZEROS.
016700     02  WKS-PLS-TBL OCCURS 1 TO 8000 TIMES
016800                     DEPENDING ON WKS-PLS-CONTADOR
016900                     INDEXED BY PLSIX.
017000         03  TLS-PLAYER-ID   PIC 9(06).
017100         03  TLS-CATEGORY-ID PIC 9(02).
017200         03  TLS-PCT         PIC 9V9(4).
017300         03  FILLER          PIC X(02).
017400******************************************************************
017500*        T A B L A   D E   M I E M B R O S   Y   P R E S I O N    *
017600******************************************************************
017700 01  WKS-TABLA-PLAYRNDL.
017800     02  WKS-PRD-CONTADOR    PIC 9(05) COMP   VALUE ZEROS.
017900     02  WKS-PRD-TBL OCCURS 1 TO 8000 TIMES
018000                     DEPENDING ON WKS-PRD-CONTADOR
018100                     INDEXED BY PRDIX PRDIX2.
018200         03  TPR-PLAYER-ID   PIC 9(06).
018300         03  TPR-RUNDLE-ID   PIC 9(04).
018400         03  TPR-FINAL-RANK  PIC 9(03).
018500         03  TPR-TAMANO      PIC 9(03).
018600         03  TPR-CLASE       PIC X(01).
018700             88  TPR-ALTA            VALUE 'H'.
018800             88  TPR-BAJA            VALUE 'L'.
018900         03  FILLER              PIC X(01).
019000******************************************************************
019100*        C U B E T A S   P O R   D I A   ( 1 - 2 5 )             *
019200******************************************************************
019300 01  WKS-TABLA-DIAS.
019400     02  WKS-DIA-TBL OCCURS 25 TIMES INDEXED BY DIAIX.
019500         03  TDI-SUMA-ALL    PIC S9(05)V9(09) COMP-3.
019600         03  TDI-CONT-ALL    PIC 9(05) COMP  .
019700         03  TDI-SUMA-ALTA   PIC S9(05)V9(09) COMP-3.
019800         03  TDI-CONT-ALTA   PIC 9(05) COMP  .
019900         03  TDI-SUMA-BAJA   PIC S9(05)V9(09) COMP-3.
020000         03  TDI-CONT-BAJA   PIC 9(05) COMP  .
020100         03  FILLER              PIC X(01).
020200******************************************************************
020300*        A R E A S   D E   C A L C U L O   B1 / B2               *
020400******************************************************************
020500 01  WKS-CALCULO-B1B2.
020600     02  WKS-CB-H            PIC S9(05)V9(09) COMP-3.
020700     02  WKS-CB-D            PIC S9(05)V9(09) COMP-3.
020800     02  WKS-CB-LOGIT-H      PIC S9(05)V9(09) COMP-3.
020900     02  WKS-CB-LOGIT-D      PIC S9(05)V9(09) COMP-3.
021000     02  WKS-CB-COMBINADO    PIC S9(05)V9(09) COMP-3.
021100     02  WKS-CB-EXPECTED     PIC S9(05)V9(09) COMP-3.
021200     02  WKS-CB-P            PIC S9(05)V9(09) COMP-3.
021300     02  WKS-CB-LOG2-P       PIC S9(05)V9(09) COMP-3.
021400     02  WKS-CB-LOG2-1MP     PIC S9(05)V9(09) COMP-3.
021500     02  WKS-CB-RAW          PIC S9(05)V9(09) COMP-3.
021600     02  WKS-CB-ESP-SORP     PIC S9(05)V9(09) COMP-3.
021700     02  WKS-CB-SORPRESA     PIC S9(05)V9(09) COMP-3.
021800     02  WKS-CB-ARG          PIC S9(05)V9(09) COMP-3.
021900     02  WKS-CB-ARG2 REDEFINES WKS-CB-ARG
022000                             PIC S9(05)V9(09) COMP-3.
022100     02  FILLER              PIC X(01).
022200******************************************************************
022300*        A R E A S   D E   C L A S I F I C A C I O N   B3        *
022400******************************************************************
022500 01  WKS-CLASIFICACION-B3.
022600     02  WKS-LEV-RANGO       PIC 9(03) COMP  .
022700     02  WKS-LEV-TAMANO      PIC 9(03) COMP  .
022800     02  WKS-LEV-PCT         PIC S9(03)V9(04) COMP-3.
022900     02  FILLER              PIC X(01).
023000******************************************************************
023100*        L I N E A S   D E   R E P O R T E                       *
023200******************************************************************
023300 01  WKS-LIN-TITULO          PIC X(132).
023400 01  WKS-TITULO-CAMPOS REDEFINES WKS-LIN-TITULO.
023500     02  FILLER              PIC X(05).
023600     02  TIT-TEXTO           PIC X(60).
023700     02  FILLER              PIC X(67).
023800 01  WKS-LIN-DIA.
023900     02  DIA-NUMERO          PIC Z9.
024000     02  FILLER              PIC X(02).
024100     02  DIA-AVG-ALL         PIC -9.9(4).
024200     02  FILLER              PIC X(02).
024300     02  DIA-CONT-ALL        PIC Z(4)9.
024400     02  FILLER              PIC X(02).
024500     02  DIA-AVG-ALTA        PIC -9.9(4).
024600     02  FILLER              PIC X(02).
024700     02  DIA-CONT-ALTA       PIC Z(4)9.
024800     02  FILLER              PIC X(02).
024900     02  DIA-AVG-BAJA        PIC -9.9(4).
025000     02  FILLER              PIC X(02).
025100     02  DIA-CONT-BAJA       PIC Z(4)9.
025200     02  FILLER              PIC X(68).
025300 01  WKS-LIN-TRAILER.
025400     02  FILLER              PIC X(20) VALUE 'DIAS REPORTADOS    :'.
025500     02  TRL-CUENTA          PIC Z(5)9.
025600     02  FILLER              PIC X(101).
025700******************************************************************
025800 77  WKS-SUBI                PIC 9(05) COMP   VALUE ZEROS.
025900 77  WKS-SUBJ                PIC 9(05) COMP   VALUE ZEROS.
026000 77  WKS-ENCONTRADO          PIC X(01) VALUE 'N'.
026100     88  SE-ENCONTRO                    VALUE 'S'.
026200 77  WKS-DIAS-IMPRESOS       PIC 9(05) COMP   VALUE ZEROS.
026300******************************************************************
026400 PROCEDURE DIVISION.
026500******************************************************************
026600 0000-MAIN SECTION.
026700     ACCEPT WKS-PARM-LINEA FROM SYSIN
026800     PERFORM 0100-ABRE-ARCHIVOS THRU 0100-ABRE-ARCHIVOS-E
026900     PERFORM 0105-VALIDA-TEMPORADA THRU 0105-VALIDA-TEMPORADA-E
027000     PERFORM 0200-CARGA-TABLAS THRU 0200-CARGA-TABLAS-E
027100     PERFORM 0250-CLASIFICA-LEVERAGE THRU
027200         0250-CLASIFICA-LEVERAGE-E
027300     PERFORM 0300-PROCESA-RESPUESTAS THRU
027400         0300-PROCESA-RESPUESTAS-E
027500     PERFORM 0600-REPORTE-DISTRIBUCION THRU
027600         0600-REPORTE-DISTRIBUCION-E
027700     PERFORM 0900-CIERRA-ARCHIVOS THRU 0900-CIERRA-ARCHIVOS-E
027800     STOP RUN.
027900 0000-MAIN-E. EXIT.
028000
028100 0100-ABRE-ARCHIVOS SECTION.
028200 OPEN INPUT  SEASONS RUNDLES
028300                 PLAYCATS PLAYLIFE QUESTIONS ANSWERS PLAYRNDL
028400     OPEN OUTPUT DISTRPT.
028500 0100-ABRE-ARCHIVOS-E. EXIT.
028600******************************************************************
028700*     0105   V A L I D A   T E M P O R A D A   Y   R O N D A      *
028800*     01/09/99  MRF  LT-0063  SE VALIDA QUE EL SEASON-ID Y EL     *
028900*                    RUNDLE-ID DEL PARM EXISTAN EN LOS MAESTROS.  *
029000******************************************************************
029100 0105-VALIDA-TEMPORADA SECTION.
029200     READ SEASONS
029300         AT END MOVE 'FIN' TO FS-SEASONS
029400     END-READ
029500     PERFORM 0105A-BUSCA-TEMPORADA THRU 0105A-BUSCA-TEMPORADA-E
029600         UNTIL FS-SEASONS = 'FIN'
029700            OR SEASON-ID = PARM-SEASON-ID.
029800     IF PARM-RUNDLE-ID NOT = ZEROS
029900         READ RUNDLES
030000             AT END MOVE 'FIN' TO FS-RUNDLES
030100         END-READ
030200         PERFORM 0105B-BUSCA-RONDA THRU 0105B-BUSCA-RONDA-E
030300             UNTIL FS-RUNDLES = 'FIN'
030400                OR RUNDLE-ID = PARM-RUNDLE-ID
030500     END-IF.
030600 0105-VALIDA-TEMPORADA-E. EXIT.
030700
030800 0105A-BUSCA-TEMPORADA SECTION.
030900     READ SEASONS
031000         AT END MOVE 'FIN' TO FS-SEASONS
031100     END-READ.
031200 0105A-BUSCA-TEMPORADA-E. EXIT.
031300
031400 0105B-BUSCA-RONDA SECTION.
031500     READ RUNDLES
031600         AT END MOVE 'FIN' TO FS-RUNDLES
031700     END-READ.
031800 0105B-BUSCA-RONDA-E. EXIT.
031900
032000
032100 0200-CARGA-TABLAS SECTION.
032200     PERFORM 0210-CARGA-PCS THRU 0210-CARGA-PCS-E
032300     PERFORM 0220-CARGA-PLS THRU 0220-CARGA-PLS-E
032400     PERFORM 0230-CARGA-PREGUNTAS THRU 0230-CARGA-PREGUNTAS-E
032500     PERFORM 0240-CARGA-PLAYRNDL THRU 0240-CARGA-PLAYRNDL-E.
032600 0200-CARGA-TABLAS-E. EXIT.
032700
032800 0210-CARGA-PCS SECTION.
032900     READ PLAYCATS AT END MOVE 'FIN' TO FS-PLAYCATS END-READ
033000     PERFORM 0211-CARGA-PCS-FILA THRU 0211-CARGA-PCS-FILA-E UNTIL
033100         FS-PLAYCATS = 'FIN'.
033200 0210-CARGA-PCS-E. EXIT.
033300
033400 0211-CARGA-PCS-FILA SECTION.
033500     ADD 1 TO WKS-PCS-CONTADOR
033600     MOVE PCS-PLAYER-ID   TO TPC-PLAYER-ID (WKS-PCS-CONTADOR)
033700     MOVE PCS-CATEGORY-ID TO TPC-CATEGORY-ID (WKS-PCS-CONTADOR)
033800     MOVE PCS-SEASON-ID   TO TPC-SEASON-ID (WKS-PCS-CONTADOR)
033900     MOVE PCS-CORRECT-PCT TO TPC-PCT (WKS-PCS-CONTADOR)
034000     READ PLAYCATS AT END MOVE 'FIN' TO FS-PLAYCATS END-READ.
034100 0211-CARGA-PCS-FILA-E. EXIT.
034200
034300 0220-CARGA-PLS SECTION.
034400     READ PLAYLIFE AT END MOVE 'FIN' TO FS-PLAYLIFE END-READ
034500     PERFORM 0221-CARGA-PLS-FILA THRU 0221-CARGA-PLS-FILA-E UNTIL
034600         FS-PLAYLIFE = 'FIN'.
034700 0220-CARGA-PLS-E. EXIT.
034800
034900 0221-CARGA-PLS-FILA SECTION.
035000     ADD 1 TO WKS-PLS-CONTADOR
035100     MOVE PLS-PLAYER-ID   TO TLS-PLAYER-ID (WKS-PLS-CONTADOR)
035200     MOVE PLS-CATEGORY-ID TO TLS-CATEGORY-ID (WKS-PLS-CONTADOR)
035300     MOVE PLS-CORRECT-PCT TO TLS-PCT (WKS-PLS-CONTADOR)
035400     READ PLAYLIFE AT END MOVE 'FIN' TO FS-PLAYLIFE END-READ.
035500 0221-CARGA-PLS-FILA-E. EXIT.
035600
035700 0230-CARGA-PREGUNTAS SECTION.
035800     READ QUESTIONS AT END MOVE 'FIN' TO FS-QUESTIONS END-READ
035900     PERFORM 0231-CARGA-PREGUNTAS-FILA THRU
036000         0231-CARGA-PREGUNTAS-FILA-E UNTIL FS-QUESTIONS = 'FIN'.
036100 0230-CARGA-PREGUNTAS-E. EXIT.
036200
036300 0231-CARGA-PREGUNTAS-FILA SECTION.
036400     IF Q-SEASON-ID = PARM-SEASON-ID
036500         ADD 1 TO WKS-QST-CONTADOR
036600         MOVE Q-ID TO TQS-ID (WKS-QST-CONTADOR)
036700         MOVE Q-MATCH-DAY TO TQS-MATCH-DAY (WKS-QST-CONTADOR)
036800         MOVE Q-CATEGORY-ID TO TQS-CATEGORY-ID (WKS-QST-CONTADOR)
036900         MOVE Q-RUNDLE-CORRECT-PCT
037000                     TO TQS-RUNDLE-PCT (WKS-QST-CONTADOR)
037100     END-IF
037200     READ QUESTIONS AT END MOVE 'FIN' TO FS-QUESTIONS END-READ.
037300 0231-CARGA-PREGUNTAS-FILA-E. EXIT.
037400
037500 0240-CARGA-PLAYRNDL SECTION.
037600     READ PLAYRNDL AT END MOVE 'FIN' TO FS-PLAYRNDL END-READ
037700     PERFORM 0241-CARGA-PLAYRNDL-FILA THRU
037800         0241-CARGA-PLAYRNDL-FILA-E UNTIL FS-PLAYRNDL = 'FIN'.
037900 0240-CARGA-PLAYRNDL-E. EXIT.
038000
038100 0241-CARGA-PLAYRNDL-FILA SECTION.
038200     ADD 1 TO WKS-PRD-CONTADOR
038300     MOVE PR-PLAYER-ID  TO TPR-PLAYER-ID (WKS-PRD-CONTADOR)
038400     MOVE PR-RUNDLE-ID  TO TPR-RUNDLE-ID (WKS-PRD-CONTADOR)
038500     MOVE PR-FINAL-RANK TO TPR-FINAL-RANK (WKS-PRD-CONTADOR)
038600     READ PLAYRNDL AT END MOVE 'FIN' TO FS-PLAYRNDL END-READ.
038700 0241-CARGA-PLAYRNDL-FILA-E. EXIT.
038800
038900******************************************************************
039000*     0250   C L A S I F I C A C I O N   D E   P R E S I O N  B3 *
039100******************************************************************
039200 0250-CLASIFICA-LEVERAGE SECTION.
039300     PERFORM 0260-CUENTA-TAMANO-RONDA THRU
039400         0260-CUENTA-TAMANO-RONDA-E
039500         VARYING PRDIX FROM 1 BY 1
039600         UNTIL PRDIX > WKS-PRD-CONTADOR
039700     PERFORM 0270-CLASIFICA-FILA THRU 0270-CLASIFICA-FILA-E
039800         VARYING PRDIX FROM 1 BY 1
039900         UNTIL PRDIX > WKS-PRD-CONTADOR.
040000 0250-CLASIFICA-LEVERAGE-E. EXIT.
040100
040200 0260-CUENTA-TAMANO-RONDA SECTION.
040300     MOVE ZEROS                    TO WKS-SUBJ
040400     PERFORM 0261-CUENTA-UNO THRU 0261-CUENTA-UNO-E
040500         VARYING PRDIX2 FROM 1 BY 1
040600         UNTIL PRDIX2 > WKS-PRD-CONTADOR
040700     MOVE WKS-SUBJ                 TO TPR-TAMANO (PRDIX).
040800 0260-CUENTA-TAMANO-RONDA-E. EXIT.
040900
041000 0261-CUENTA-UNO SECTION.
041100     IF TPR-RUNDLE-ID (PRDIX2) = TPR-RUNDLE-ID (PRDIX)
041200         ADD 1                     TO WKS-SUBJ
041300     END-IF.
041400 0261-CUENTA-UNO-E. EXIT.
041500
041600 0270-CLASIFICA-FILA SECTION.
041700     MOVE TPR-FINAL-RANK (PRDIX)   TO WKS-LEV-RANGO
041800     IF WKS-LEV-RANGO = ZEROS
041900         MOVE WKS-LEV-RANGO-DEF     TO WKS-LEV-RANGO
042000     END-IF
042100     MOVE TPR-TAMANO (PRDIX)        TO WKS-LEV-TAMANO
042200     IF WKS-LEV-TAMANO = ZEROS
042300         MOVE WKS-LEV-TAMANO-DEF    TO WKS-LEV-TAMANO
042400     END-IF
042500     COMPUTE WKS-LEV-PCT = WKS-LEV-RANGO / WKS-LEV-TAMANO
042600     IF WKS-LEV-PCT NOT > 0.2 OR WKS-LEV-PCT NOT < 0.8
042700         MOVE 'H'                  TO TPR-CLASE (PRDIX)
042800     ELSE
042900         MOVE 'L'                  TO TPR-CLASE (PRDIX)
043000     END-IF.
043100 0270-CLASIFICA-FILA-E. EXIT.
043200
043300******************************************************************
043400*     0300   P R O C E S O   D E   R E S P U E S T A S           *
043500******************************************************************
043600 0300-PROCESA-RESPUESTAS SECTION.
043700     READ ANSWERS AT END MOVE 'FIN' TO FS-ANSWERS END-READ
043800     PERFORM 0310-PROCESA-UNA-RESPUESTA THRU
043900         0310-PROCESA-UNA-RESPUESTA-E
044000         UNTIL FS-ANSWERS = 'FIN'.
044100 0300-PROCESA-RESPUESTAS-E. EXIT.
044200
044300 0310-PROCESA-UNA-RESPUESTA SECTION.
044400     PERFORM 0320-BUSCA-PREGUNTA THRU 0320-BUSCA-PREGUNTA-E
044500     IF SE-ENCONTRO
044600         PERFORM 0330-CALCULA-B1-EXPECTED THRU
044700             0330-CALCULA-B1-EXPECTED-E
044800         PERFORM 0340-CALCULA-B2-SORPRESA THRU
044900             0340-CALCULA-B2-SORPRESA-E
045000         PERFORM 0350-ACUMULA-EN-DIA THRU 0350-ACUMULA-EN-DIA-E
045100     END-IF
045200     READ ANSWERS AT END MOVE 'FIN' TO FS-ANSWERS END-READ.
045300 0310-PROCESA-UNA-RESPUESTA-E. EXIT.
045400
045500 0320-BUSCA-PREGUNTA SECTION.
045600     MOVE 'N'                      TO WKS-ENCONTRADO
045700     SEARCH ALL WKS-QST-TBL
045800         WHEN TQS-ID (QSTIX) = A-QUESTION-ID
045900             MOVE 'S'               TO WKS-ENCONTRADO
046000             MOVE QSTIX             TO WKS-SUBI
046100     END-SEARCH.
046200 0320-BUSCA-PREGUNTA-E. EXIT.
046300
046400******************************************************************
046500*     0330   R E G L A   B 1   ( P R O B A B I L I D A D )       *
046600******************************************************************
046700 0330-CALCULA-B1-EXPECTED SECTION.
046800     PERFORM 0331-LOCALIZA-PCT-CATEGORIA THRU
046900         0331-LOCALIZA-PCT-CATEGORIA-E
047000     MOVE TQS-RUNDLE-PCT (WKS-SUBI) TO WKS-CB-D
047100     IF WKS-CB-D = ZEROS
047200         MOVE 0.5                  TO WKS-CB-D
047300     END-IF
047400     PERFORM 0335-CLAMP-H THRU 0335-CLAMP-H-E
047500     PERFORM 0336-CLAMP-D THRU 0336-CLAMP-D-E
047600     COMPUTE WKS-CB-ARG = WKS-CB-H / (1 - WKS-CB-H)
047700     MOVE 'LN  '                   TO LM-FUNCTION
047800     MOVE WKS-CB-ARG               TO LM-ARG-1
047900     CALL 'LTMATHLB' USING LM-FUNCTION LM-ARG-1 LM-RESULT
048000                           LM-RETURN-CODE
048100     MOVE LM-RESULT                TO WKS-CB-LOGIT-H
048200     COMPUTE WKS-CB-ARG = WKS-CB-D / (1 - WKS-CB-D)
048300     MOVE 'LN  '                   TO LM-FUNCTION
048400     MOVE WKS-CB-ARG               TO LM-ARG-1
048500     CALL 'LTMATHLB' USING LM-FUNCTION LM-ARG-1 LM-RESULT
048600                           LM-RETURN-CODE
048700     MOVE LM-RESULT                TO WKS-CB-LOGIT-D
048800     COMPUTE WKS-CB-COMBINADO =
048900         (0.5 * WKS-CB-LOGIT-H) + (0.5 * WKS-CB-LOGIT-D)
049000     COMPUTE WKS-CB-ARG = ZEROS - WKS-CB-COMBINADO
049100     MOVE 'EXP '                   TO LM-FUNCTION
049200     MOVE WKS-CB-ARG               TO LM-ARG-1
049300     CALL 'LTMATHLB' USING LM-FUNCTION LM-ARG-1 LM-RESULT
049400                           LM-RETURN-CODE
049500     COMPUTE WKS-CB-EXPECTED = 1 / (1 + LM-RESULT)
049600     IF WKS-CB-EXPECTED < 0.01
049700         MOVE 0.01                 TO WKS-CB-EXPECTED
049800     END-IF
049900     IF WKS-CB-EXPECTED > 0.99
050000         MOVE 0.99                 TO WKS-CB-EXPECTED
050100     END-IF.
050200 0330-CALCULA-B1-EXPECTED-E. EXIT.
050300
050400 0331-LOCALIZA-PCT-CATEGORIA SECTION.
050500     MOVE 'N'                      TO WKS-ENCONTRADO
050600     MOVE ZEROS                    TO WKS-CB-H
050700     PERFORM 0331A-COMPARA-FILA-PCS THRU 0331A-COMPARA-FILA-PCS-E
050800         VARYING PCSIX FROM 1 BY 1
050900         UNTIL PCSIX > WKS-PCS-CONTADOR OR SE-ENCONTRO
051000     IF NOT SE-ENCONTRO
051100         PERFORM 0332-LOCALIZA-PCT-VITALICIA THRU
051200             0332-LOCALIZA-PCT-VITALICIA-E
051300     END-IF
051400     IF WKS-CB-H = ZEROS
051500         MOVE 0.5                  TO WKS-CB-H
051600     END-IF.
051700 0331-LOCALIZA-PCT-CATEGORIA-E. EXIT.
051800
051900 0331A-COMPARA-FILA-PCS SECTION.
052000     IF TPC-PLAYER-ID (PCSIX) = A-PLAYER-ID
052100        AND TPC-CATEGORY-ID (PCSIX) = TQS-CATEGORY-ID (WKS-SUBI)
052200        AND TPC-SEASON-ID (PCSIX)  = PARM-SEASON-ID
052300         MOVE TPC-PCT (PCSIX)   TO WKS-CB-H
052400         MOVE 'S'               TO WKS-ENCONTRADO
052500     END-IF.
052600 0331A-COMPARA-FILA-PCS-E. EXIT.
052700
052800 0332-LOCALIZA-PCT-VITALICIA SECTION.
052900     MOVE 'N'                      TO WKS-ENCONTRADO
053000     PERFORM 0332A-COMPARA-FILA-PLS THRU 0332A-COMPARA-FILA-PLS-E
053100         VARYING PLSIX FROM 1 BY 1
053200         UNTIL PLSIX > WKS-PLS-CONTADOR OR SE-ENCONTRO.
053300 0332-LOCALIZA-PCT-VITALICIA-E. EXIT.
053400
053500 0332A-COMPARA-FILA-PLS SECTION.
053600     IF TLS-PLAYER-ID (PLSIX) = A-PLAYER-ID
053700        AND TLS-CATEGORY-ID (PLSIX) = TQS-CATEGORY-ID (WKS-SUBI)
053800         MOVE TLS-PCT (PLSIX)   TO WKS-CB-H
053900         MOVE 'S'               TO WKS-ENCONTRADO
054000     END-IF.
054100 0332A-COMPARA-FILA-PLS-E. EXIT.
054200
054300 0335-CLAMP-H SECTION.
054400     IF WKS-CB-H < 0.001
054500         MOVE 0.001                TO WKS-CB-H
054600     END-IF
054700     IF WKS-CB-H > 0.999
054800         MOVE 0.999                TO WKS-CB-H
054900     END-IF.
055000 0335-CLAMP-H-E. EXIT.
055100
055200 0336-CLAMP-D SECTION.
055300     IF WKS-CB-D < 0.001
055400         MOVE 0.001                TO WKS-CB-D
055500     END-IF
055600     IF WKS-CB-D > 0.999
055700         MOVE 0.999                TO WKS-CB-D
055800     END-IF.
055900 0336-CLAMP-D-E. EXIT.
056000
056100******************************************************************
056200*     0340   R E G L A   B 2   ( S O R P R E S A )               *
056300******************************************************************
056400 0340-CALCULA-B2-SORPRESA SECTION.
056500     MOVE WKS-CB-EXPECTED          TO WKS-CB-P
056600     IF WKS-CB-P < 0.001
056700         MOVE 0.001                TO WKS-CB-P
056800     END-IF
056900     IF WKS-CB-P > 0.999
057000         MOVE 0.999                TO WKS-CB-P
057100     END-IF
057200     MOVE 'LN  '                   TO LM-FUNCTION
057300     MOVE WKS-CB-P                 TO LM-ARG-1
057400     CALL 'LTMATHLB' USING LM-FUNCTION LM-ARG-1 LM-RESULT
057500                           LM-RETURN-CODE
057600     COMPUTE WKS-CB-LOG2-P = LM-RESULT * WKS-LOG2-DE-E
057700     COMPUTE WKS-CB-ARG2 = 1 - WKS-CB-P
057800     MOVE 'LN  '                   TO LM-FUNCTION
057900     MOVE WKS-CB-ARG2              TO LM-ARG-1
058000     CALL 'LTMATHLB' USING LM-FUNCTION LM-ARG-1 LM-RESULT
058100                           LM-RETURN-CODE
058200     COMPUTE WKS-CB-LOG2-1MP = LM-RESULT * WKS-LOG2-DE-E
058300     IF A-CORRECT-SI
058400         COMPUTE WKS-CB-RAW = ZEROS - WKS-CB-LOG2-P
058500     ELSE
058600         MOVE WKS-CB-LOG2-1MP      TO WKS-CB-RAW
058700     END-IF
058800     COMPUTE WKS-CB-ESP-SORP =
058900         (WKS-CB-P * (ZEROS - WKS-CB-LOG2-P)) +
059000         ((1 - WKS-CB-P) * WKS-CB-LOG2-1MP)
059100     COMPUTE WKS-CB-SORPRESA = WKS-CB-RAW - WKS-CB-ESP-SORP.
059200 0340-CALCULA-B2-SORPRESA-E. EXIT.
059300
059400******************************************************************
059500*     0350   A C U M U L A   E N   C U B E T A   D E L   D I A   *
059600******************************************************************
059700 0350-ACUMULA-EN-DIA SECTION.
059800     MOVE TQS-MATCH-DAY (WKS-SUBI) TO DIAIX
059900     ADD WKS-CB-SORPRESA           TO TDI-SUMA-ALL (DIAIX)
060000     ADD 1                         TO TDI-CONT-ALL (DIAIX)
060100     IF TQS-MATCH-DAY (WKS-SUBI) >= WKS-LEV-DIA-INICIO
060200         PERFORM 0351-BUSCA-CLASE-JUGADOR THRU
060300             0351-BUSCA-CLASE-JUGADOR-E
060400         IF SE-ENCONTRO
060500             IF TPR-ALTA (PRDIX)
060600                 ADD WKS-CB-SORPRESA   TO TDI-SUMA-ALTA (DIAIX)
060700                 ADD 1                 TO TDI-CONT-ALTA (DIAIX)
060800             ELSE
060900                 ADD WKS-CB-SORPRESA   TO TDI-SUMA-BAJA (DIAIX)
061000                 ADD 1                 TO TDI-CONT-BAJA (DIAIX)
061100             END-IF
061200         END-IF
061300     END-IF.
061400 0350-ACUMULA-EN-DIA-E. EXIT.
061500
061600 0351-BUSCA-CLASE-JUGADOR SECTION.
061700     MOVE 'N'                      TO WKS-ENCONTRADO
061800     PERFORM 0351A-COMPARA-FILA-PRD THRU 0351A-COMPARA-FILA-PRD-E
061900         VARYING PRDIX FROM 1 BY 1
062000         UNTIL PRDIX > WKS-PRD-CONTADOR OR SE-ENCONTRO.
062100 0351-BUSCA-CLASE-JUGADOR-E. EXIT.
062200
062300 0351A-COMPARA-FILA-PRD SECTION.
062400     IF TPR-PLAYER-ID (PRDIX) = A-PLAYER-ID
062500        AND (PARM-RUNDLE-ID = ZEROS
062600             OR TPR-RUNDLE-ID (PRDIX) = PARM-RUNDLE-ID)
062700         MOVE 'S'              TO WKS-ENCONTRADO
062800     END-IF.
062900 0351A-COMPARA-FILA-PRD-E. EXIT.
063000
063100******************************************************************
063200*     0600   R E P O R T E   D E   D I S T R I B U C I O N       *
063300******************************************************************
063400 0600-REPORTE-DISTRIBUCION SECTION.
063500     MOVE SPACES                   TO WKS-LIN-TITULO
063600     STRING 'DISTRIBUCION DIARIA DE SORPRESA -- TEMPORADA '
063700         PARM-SEASON-ID DELIMITED BY SIZE INTO TIT-TEXTO
063800     MOVE WKS-LIN-TITULO           TO DISTRPT-REC
063900     WRITE DISTRPT-REC
064000     PERFORM 0610-IMPRIME-UN-DIA THRU 0610-IMPRIME-UN-DIA-E
064100         VARYING DIAIX FROM 1 BY 1
064200         UNTIL DIAIX > 25
064300     MOVE SPACES                   TO WKS-LIN-TRAILER
064400     MOVE WKS-DIAS-IMPRESOS        TO TRL-CUENTA
064500     MOVE WKS-LIN-TRAILER          TO DISTRPT-REC
064600     WRITE DISTRPT-REC.
064700 0600-REPORTE-DISTRIBUCION-E. EXIT.
064800
064900 0610-IMPRIME-UN-DIA SECTION.
065000     IF TDI-CONT-ALL (DIAIX) > ZEROS
065100         MOVE SPACES                TO WKS-LIN-DIA
065200         MOVE DIAIX                 TO DIA-NUMERO
065300         COMPUTE DIA-AVG-ALL =
065400             TDI-SUMA-ALL (DIAIX) / TDI-CONT-ALL (DIAIX)
065500         MOVE TDI-CONT-ALL (DIAIX)  TO DIA-CONT-ALL
065600         IF TDI-CONT-ALTA (DIAIX) > ZEROS
065700             COMPUTE DIA-AVG-ALTA =
065800                 TDI-SUMA-ALTA (DIAIX) / TDI-CONT-ALTA (DIAIX)
065900             MOVE TDI-CONT-ALTA (DIAIX) TO DIA-CONT-ALTA
066000         END-IF
066100         IF TDI-CONT-BAJA (DIAIX) > ZEROS
066200             COMPUTE DIA-AVG-BAJA =
066300                 TDI-SUMA-BAJA (DIAIX) / TDI-CONT-BAJA (DIAIX)
066400             MOVE TDI-CONT-BAJA (DIAIX) TO DIA-CONT-BAJA
066500         END-IF
066600         MOVE WKS-LIN-DIA            TO DISTRPT-REC
066700         WRITE DISTRPT-REC
066800         ADD 1                       TO WKS-DIAS-IMPRESOS
066900     END-IF.
067000 0610-IMPRIME-UN-DIA-E. EXIT.
067100
067200******************************************************************
067300*     0900   C I E R R E   D E   A R C H I V O S                *
067400******************************************************************
067500 0900-CIERRA-ARCHIVOS SECTION.
067600     CLOSE SEASONS RUNDLES PLAYCATS PLAYLIFE QUESTIONS ANSWERS
067700         PLAYRNDL DISTRPT.
067800 0900-CIERRA-ARCHIVOS-E. EXIT.
