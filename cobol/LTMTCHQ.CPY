000100******************************************************************
000200*     M A E S T R O   D E T A L L E   D E   P R E G U N T A S    *
000300*                 D E   P A R T I D O                           *
000400*                                                                *
000500* MIEMBRO      : LTMTCHQ                                        *
000600* APLICACION   : LIGA DE TRIVIA - ANALITICA DE TEMPORADA         *
000700* DESCRIPCION  : LAYOUT DEL MAESTRO MATCH-QUESTIONS.  SEIS       *
000800*              : REGISTROS POR PARTIDO, UNO POR PREGUNTA, CON LA *
000900*              : DEFENSA ASIGNADA POR EL RIVAL.  LLAVE           *
001000*              : (SEASON-ID, MATCH-DAY, PLAYER1-ID,              *
001100*              : QUESTION-NUM).                                 *
001200* LONGITUD     : 27 (25 DE CONTENIDO + 2 DE RESERVA)             *
001300******************************************************************
001400* FECHA     PROGRAMADOR        BITACORA DE CAMBIOS         LT0001
001500* --------  -----------------  --------------------------  LT0001
001600* 14/02/94  E. RAMIREZ (EDR)   LAYOUT INICIAL, TKT LT-0014  LT0001
001700******************************************************************
001800 01  MATCH-QUESTION-REC.
001900     02  MQ-SEASON-ID           PIC 9(04).
002000     02  MQ-MATCH-DAY           PIC 9(02).
002100     02  MQ-PLAYER1-ID          PIC 9(06).
002200     02  MQ-PLAYER2-ID          PIC 9(06).
002300     02  MQ-QUESTION-NUM        PIC 9(01).
002400     02  MQ-CATEGORY-ID         PIC 9(02).
002500     02  MQ-PLAYER1-CORRECT     PIC 9(01).
002600     02  MQ-PLAYER2-CORRECT     PIC 9(01).
002700     02  MQ-PLAYER1-DEFENSE     PIC 9(01).
002800     02  MQ-PLAYER2-DEFENSE     PIC 9(01).
002900     02  FILLER                 PIC X(02).
