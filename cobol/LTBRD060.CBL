000100******************************************************************
000200* FECHA       : 04/06/1994                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (EDR)                              *
000400* APLICACION  : LIGA DE TRIVIA - ANALITICA DE TEMPORADA          *
000500* PROGRAMA    : LTBRD060                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : AMPLITUD DE CATEGORIAS DEL JUGADOR.  MIDE QUE TAN*
000800*             : UNIFORME ES EL DESEMPENO DEL JUGADOR A TRAVES DE *
000900*             : LAS 18 CATEGORIAS, SUS FORTALEZAS Y DEBILIDADES. *
001000* ARCHIVOS    : PLAYERS, PLAYER-RUNDLES, CATEGORIES,             *
001100*             : PLAYER-CATEGORY-STATS, PLAYER-LIFETIME-STATS     *
001200*             : (ENTRADA); BREADRPT (SALIDA)                     *
001300* PROGRAMA(S) : LTMATHLB (RAIZ)                                  *
001400* INSTALADO   : 04/06/1994                                       *
001500* BPM/RATIONAL: 228869                                           *
001600* NOMBRE      : ANALITICA LIGA DE TRIVIA                         *
001700* DESCRIPCION : AMPLITUD DE CATEGORIAS (U6)                      *
001800******************************************************************
001900* B I T A C O R A   D E   M A N T E N I M I E N T O              *
002000* FECHA     PROG.  TICKET    DESCRIPCION                  LT0061
002100* --------  -----  --------  ---------------------------  LT0061
002200* 04/06/94  EDR    LT-0024   VERSION INICIAL.              LT0061
002300* 20/01/96  JPM    LT-0048   SE AGREGAN FORTALEZAS Y       LT0062
002400*                            DEBILIDADES AL REPORTE.      LT0062
002500* 14/12/98  MRF    LT-0061   REVISION DE FIN DE SIGLO: SIN LT0063
002600*                            IMPACTO Y2K.                  LT0063
002700* 09/08/26  EDR    LT-0105   SE AGREGA VALIDACION DE      LT0064
002800*                            TEMPORADA Y RONDA CONTRA LOS LT0064
002900*                            MAESTROS SEASONS Y RUNDLES.  LT0064
003000* 09/08/26  EDR    LT-0108   CORRIGE 0310-ARMA-PERFIL:     LT0065
003100*                            EL RESPALDO VITALICIO ERA    LT0065
003200*                            POR JUGADOR (TODO O NADA). SE LT0065
003300*                            RESUELVE CATEGORIA POR       LT0065
003400*                            CATEGORIA, IGUAL QUE LTSUR010.LT0065
003500* 09/08/26  EDR    LT-0110   SE CAMBIAN LOS PERFORM A     LT0066
003600*                            THRU Y LOS CONTADORES E      LT0066
003700*                            INDICES DE COMP-3 A COMP.    LT0066
003800******************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.     LTBRD060.
004100 AUTHOR.         ERICK RAMIREZ.
004200 INSTALLATION.   LIGA DE TRIVIA - CENTRO DE COMPUTO.
004300 DATE-WRITTEN.   04/06/1994.
004400 DATE-COMPILED.  09/08/2026.
004500 SECURITY.       NO CONFIDENCIAL.
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-3090.
005000 OBJECT-COMPUTER. IBM-3090.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT SEASONS      ASSIGN TO SEASONS
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS FS-SEASONS.
005800     SELECT RUNDLES      ASSIGN TO RUNDLES
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS FS-RUNDLES.
006100     SELECT PLAYERS   ASSIGN TO PLAYERS
006200         ORGANIZATION IS LINE SEQUENTIAL FILE STATUS IS
006300             FS-PLAYERS.
006400     SELECT PLAYRNDL  ASSIGN TO PLAYRNDL
006500         ORGANIZATION IS LINE SEQUENTIAL FILE STATUS IS
006600             FS-PLAYRNDL.
006700     SELECT CATEGRS   ASSIGN TO CATEGRS
006800         ORGANIZATION IS LINE SEQUENTIAL FILE STATUS IS
006900             FS-CATEGRS.
007000     SELECT PLAYCATS  ASSIGN TO PLAYCATS
007100         ORGANIZATION IS LINE SEQUENTIAL FILE STATUS IS
007200             FS-PLAYCATS.
007300     SELECT PLAYLIFE  ASSIGN TO PLAYLIFE
007400         ORGANIZATION IS LINE SEQUENTIAL FILE STATUS IS
007500             FS-PLAYLIFE.
007600     SELECT BREADRPT  ASSIGN TO BREADRPT
007700         ORGANIZATION IS LINE SEQUENTIAL FILE STATUS IS
007800             FS-BREADRPT.
007900******************************************************************
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  SEASONS   LABEL RECORDS ARE STANDARD.
008300 01  SEASONS-REC.
008400     COPY LTSEASN.
008500 FD  RUNDLES   LABEL RECORDS ARE STANDARD.
008600 01  RUNDLES-REC.
008700     COPY LTRUNDL.
008800 FD  PLAYERS   LABEL RECORDS ARE STANDARD.
008900 01  PLAYERS-REC.
009000     COPY LTPLAYR.
009100 FD  PLAYRNDL  LABEL RECORDS ARE STANDARD.
009200 01  PLAYRNDL-REC.
009300     COPY LTPLRDL.
009400 FD  CATEGRS   LABEL RECORDS ARE STANDARD.
009500 01  CATEGRS-REC.
009600     COPY LTCATGY.
009700 FD  PLAYCATS  LABEL RECORDS ARE STANDARD.
009800 01  PLAYCATS-REC.
009900     COPY LTPCSTA.
010000 FD  PLAYLIFE  LABEL RECORDS ARE STANDARD.
010100 01  PLAYLIFE-REC.
010200     COPY LTPLSTA.
010300 FD  BREADRPT  LABEL RECORDS ARE STANDARD.
010400 01  BREADRPT-REC             PIC X(132).
010500******************************************************************
010600 WORKING-STORAGE SECTION.
010700 01  WKS-FS-STATUS.
010800     02  FS-SEASONS          PIC XX.
010900     02  FS-RUNDLES          PIC XX.
011000     02  FS-PLAYERS           PIC XX.
011100     02  FS-PLAYRNDL          PIC XX.
011200     02  FS-CATEGRS           PIC XX.
011300     02  FS-PLAYCATS          PIC XX.
011400     02  FS-PLAYLIFE          PIC XX.
011500     02  FS-BREADRPT          PIC XX.
011600     02  FILLER              PIC X(01).
011700******************************************************************
011800 01  WKS-PARM-LINEA           PIC X(80).
011900 01  WKS-PARAMETROS REDEFINES WKS-PARM-LINEA.
012000     02  PARM-SEASON-ID       PIC 9(04).
012100     02  PARM-RUNDLE-ID       PIC 9(04).
012200     02  FILLER               PIC X(72).
012300******************************************************************
012400*        C O N S T A N T E S   D E L   N E G O C I O   ( U 6 )    *
012500******************************************************************
012600 01  WKS-CONST-AMPLITUD.
012700     02  WKS-MIN-PREGUNTAS    PIC 9(02) COMP   VALUE 05.
012800     02  WKS-MIN-CATEGORIAS   PIC 9(02) COMP   VALUE 03.
012900     02  WKS-SD-TOPE          PIC 9V9(1) COMP-3 VALUE 0.5.
013000     02  FILLER               PIC X(01).
013100******************************************************************
013200*        I N T E R F A Z   D E   L L A M A D A   L T M A T H L B  *
013300******************************************************************
013400 01  WKS-LTMATHLB-INTERFAZ.
013500     02  LM-FUNCTION          PIC X(04).
013600     02  LM-ARG-1             PIC S9(05)V9(09) COMP-3.
013700     02  LM-RESULT            PIC S9(05)V9(09) COMP-3.
013800     02  LM-RETURN-CODE       PIC 9(02).
013900     02  FILLER              PIC X(01).
014000******************************************************************
014100*        T A B L A S   D E   S O P O R T E                        *
014200******************************************************************
014300 01  WKS-TABLA-PLAYERS.
014400     02  WKS-PLY-CONTADOR     PIC 9(05) COMP   VALUE ZEROS.
014500     02  WKS-PLY-TBL OCCURS 1 TO 4000 TIMES
014600                     DEPENDING ON WKS-PLY-CONTADOR
014700                     INDEXED BY PLYIX.
014800         03  TPL-ID           PIC 9(06).
014900         03  TPL-USERNAME     PIC X(20).
015000         03  FILLER           PIC X(04).
015100 01  WKS-TABLA-MIEMBROS.
015200     02  WKS-MIE-CONTADOR     PIC 9(05) COMP   VALUE ZEROS.
015300     02  WKS-MIE-TBL OCCURS 1 TO 1000 TIMES
015400                     DEPENDING ON WKS-MIE-CONTADOR
015500                     INDEXED BY MIEIX.
015600         03  TMI-PLAYER-ID    PIC 9(06).
015700         03  TMI-BREADTH      PIC 9(01)V9(03) COMP-3.
015800         03  TMI-VALIDO       PIC X(01).
015900         03  TMI-RANGO        PIC 9(04).
016000         03  FILLER              PIC X(01).
016100 01  WKS-TABLA-CATGYS.
016200     02  WKS-CAT-CONTADOR     PIC 9(02) COMP   VALUE ZEROS.
016300     02  WKS-CAT-TBL OCCURS 1 TO 18 TIMES
016400                     DEPENDING ON WKS-CAT-CONTADOR
016500                     INDEXED BY CATIX.
016600         03  TCG-ID           PIC 9(02).
016700         03  TCG-NOMBRE       PIC X(20).
016800         03  FILLER              PIC X(01).
016900 01  WKS-TABLA-PCS.
017000     02  WKS-PCS-CONTADOR     PIC 9(05) COMP   VALUE ZEROS.
017100     02  WKS-PCS-TBL OCCURS 1 TO 8000 TIMES
017200                     DEPENDING ON WKS-PCS-CONTADOR
017300                     INDEXED BY PCSIX.
017400         03  TPC-PLAYER-ID    PIC 9(06).
017500         03  TPC-CATEGORY-ID  PIC 9(02).
017600         03  TPC-PCT          PIC 9V9(4).
017700         03  TPC-TOTAL-Q      PIC 9(05).
017800         03  FILLER              PIC X(01).
017900 01  WKS-TABLA-PLS.
018000     02  WKS-PLS-CONTADOR     PIC 9(05) COMP   VALUE ZEROS.
018100     02  WKS-PLS-TBL OCCURS 1 TO 8000 TIMES
018200                     DEPENDING ON WKS-PLS-CONTADOR
018300                     INDEXED BY PLSIX.
018400         03  TLS-PLAYER-ID    PIC 9(06).
018500         03  TLS-CATEGORY-ID  PIC 9(02).
018600         03  TLS-PCT          PIC 9V9(4).
018700         03  TLS-TOTAL-Q      PIC 9(05).
018800         03  FILLER              PIC X(01).
018900******************************************************************
019000*        P E R F I L   D E L   J U G A D O R   E N   P R O C E S O
019100******************************************************************
019200 01  WKS-PERFIL.
019300     02  WKS-PRF-CONTADOR     PIC 9(02) COMP   VALUE ZEROS.
019400     02  WKS-PRF-TBL OCCURS 1 TO 18 TIMES
019500                     DEPENDING ON WKS-PRF-CONTADOR
019600                     INDEXED BY PRFIX.
019700         03  TPF-CATEGORY-ID  PIC 9(02).
019800         03  TPF-PCT          PIC 9V9(4).
019900         03  FILLER              PIC X(01).
020000******************************************************************
020100*        A R E A   D E   I N T E R C A M B I O   ( S O R T )      *
020200******************************************************************
020300 01  WKS-PRF-TEMP.
020400     02  TMP-CATEGORY-ID      PIC 9(02).
020500     02  TMP-PCT              PIC 9V9(4).
020600     02  FILLER              PIC X(01).
020700 01  WKS-MIE-TEMP.
020800     02  TME-PLAYER-ID        PIC 9(06).
020900     02  TME-BREADTH          PIC 9(01)V9(03) COMP-3.
021000     02  TME-VALIDO           PIC X(01).
021100     02  TME-RANGO            PIC 9(04).
021200     02  FILLER              PIC X(01).
021300******************************************************************
021400*        A R E A S   D E   C A L C U L O   B 8                    *
021500******************************************************************
021600 01  WKS-CALCULO.
021700     02  WKS-CB-SUMA          PIC S9(03)V9(04) COMP-3.
021800     02  WKS-CB-SUMCU         PIC S9(03)V9(08) COMP-3.
021900     02  WKS-CB-MEDIA         PIC S9(01)V9(04) COMP-3.
022000     02  WKS-CB-VARIANZA      PIC S9(03)V9(08) COMP-3.
022100     02  WKS-CB-SD            PIC S9(01)V9(04) COMP-3.
022200     02  WKS-CB-SD2 REDEFINES WKS-CB-SD PIC S9(01)V9(04) COMP-3.
022300     02  WKS-CB-BREADTH       PIC S9(01)V9(04) COMP-3.
022400     02  FILLER              PIC X(01).
022500******************************************************************
022600*        L I N E A S   D E   R E P O R T E                        *
022700******************************************************************
022800 01  WKS-LIN-TITULO           PIC X(132).
022900 01  WKS-TITULO-CAMPOS REDEFINES WKS-LIN-TITULO.
023000     02  FILLER               PIC X(05).
023100     02  TIT-TEXTO            PIC X(60).
023200     02  FILLER               PIC X(67).
023300 01  WKS-LIN-JUGADOR.
023400     02  JUG-USERNAME         PIC X(20).
023500     02  FILLER               PIC X(02).
023600     02  JUG-BREADTH          PIC 9.9(3).
023700     02  FILLER               PIC X(02).
023800     02  JUG-SD               PIC 9.9(4).
023900     02  FILLER               PIC X(02).
024000     02  JUG-CATEGORIAS       PIC Z9.
024100     02  FILLER               PIC X(98).
024200 01  WKS-LIN-SINDATOS.
024300     02  SDT-USERNAME         PIC X(20).
024400     02  FILLER               PIC X(02).
024500     02  SDT-TEXTO            PIC X(40) VALUE
024600         'NO HAY SUFICIENTES CATEGORIAS CALIFICADAS'.
024700     02  FILLER               PIC X(70).
024800 01  WKS-LIN-PERFIL.
024900     02  PRF-ETIQUETA         PIC X(12).
025000     02  FILLER               PIC X(02).
025100     02  PRF-CATEGORIA        PIC X(20).
025200     02  FILLER               PIC X(02).
025300     02  PRF-PORCENTAJE       PIC ZZ9.9.
025400     02  FILLER               PIC X(94).
025500 01  WKS-LIN-LIDER.
025600     02  LID-RANGO            PIC Z(3)9.
025700     02  FILLER               PIC X(02).
025800     02  LID-USERNAME         PIC X(20).
025900     02  FILLER               PIC X(02).
026000     02  LID-BREADTH          PIC 9.9(3).
026100     02  FILLER               PIC X(87).
026200 01  WKS-LIN-TRAILER.
026300     02  FILLER               PIC X(20) VALUE 'REGISTROS IMPRESOS:'.
026400     02  TRL-CUENTA           PIC Z(5)9.
026500     02  FILLER               PIC X(102).
026600******************************************************************
026700 77  WKS-SUBI                 PIC 9(05) COMP   VALUE ZEROS.
026800 77  WKS-SUBJ                 PIC 9(05) COMP   VALUE ZEROS.
026900 77  WKS-ENCONTRADO           PIC X(01) VALUE 'N'.
027000     88  SE-ENCONTRO                     VALUE 'S'.
027100 77  WKS-CONT-IMPRESOS        PIC 9(05) COMP   VALUE ZEROS.
027200 77  WKS-CONT-FORT            PIC 9(02) COMP   VALUE ZEROS.
027300******************************************************************
027400 PROCEDURE DIVISION.
027500******************************************************************
027600 0000-MAIN SECTION.
027700     ACCEPT WKS-PARM-LINEA FROM SYSIN
027800     PERFORM 0100-ABRE-ARCHIVOS THRU 0100-ABRE-ARCHIVOS-E
027900     PERFORM 0105-VALIDA-TEMPORADA THRU 0105-VALIDA-TEMPORADA-E
028000     PERFORM 0200-CARGA-TABLAS THRU 0200-CARGA-TABLAS-E
028100     PERFORM 0300-PROCESA-MIEMBRO THRU 0300-PROCESA-MIEMBRO-E
028200         VARYING MIEIX FROM 1 BY 1
028300         UNTIL MIEIX > WKS-MIE-CONTADOR
028400     PERFORM 0650-ASIGNA-RANGOS THRU 0650-ASIGNA-RANGOS-E
028500     PERFORM 0700-REPORTE-LIDERATO THRU 0700-REPORTE-LIDERATO-E
028600     PERFORM 0900-CIERRA-ARCHIVOS THRU 0900-CIERRA-ARCHIVOS-E
028700     STOP RUN.
028800 0000-MAIN-E. EXIT.
028900
029000 0100-ABRE-ARCHIVOS SECTION.
029100 OPEN INPUT  SEASONS RUNDLES
029200                 PLAYERS PLAYRNDL CATEGRS PLAYCATS PLAYLIFE
029300     OPEN OUTPUT BREADRPT.
029400 0100-ABRE-ARCHIVOS-E. EXIT.
029500******************************************************************
029600*     0105   V A L I D A   T E M P O R A D A   Y   R O N D A      *
029700*     01/09/99  MRF  LT-0063  SE VALIDA QUE EL SEASON-ID Y EL     *
029800*                    RUNDLE-ID DEL PARM EXISTAN EN LOS MAESTROS.  *
029900******************************************************************
030000 0105-VALIDA-TEMPORADA SECTION.
030100     READ SEASONS
030200         AT END MOVE 'FIN' TO FS-SEASONS
030300     END-READ
030400     PERFORM 0105A-BUSCA-TEMPORADA THRU 0105A-BUSCA-TEMPORADA-E
030500         UNTIL FS-SEASONS = 'FIN'
030600            OR SEASON-ID = PARM-SEASON-ID.
030700     IF PARM-RUNDLE-ID NOT = ZEROS
030800         READ RUNDLES
030900             AT END MOVE 'FIN' TO FS-RUNDLES
031000         END-READ
031100         PERFORM 0105B-BUSCA-RONDA THRU 0105B-BUSCA-RONDA-E
031200             UNTIL FS-RUNDLES = 'FIN'
031300                OR RUNDLE-ID = PARM-RUNDLE-ID
031400     END-IF.
031500 0105-VALIDA-TEMPORADA-E. EXIT.
031600
031700 0105A-BUSCA-TEMPORADA SECTION.
031800     READ SEASONS
031900         AT END MOVE 'FIN' TO FS-SEASONS
032000     END-READ.
032100 0105A-BUSCA-TEMPORADA-E. EXIT.
032200
032300 0105B-BUSCA-RONDA SECTION.
032400     READ RUNDLES
032500         AT END MOVE 'FIN' TO FS-RUNDLES
032600     END-READ.
032700 0105B-BUSCA-RONDA-E. EXIT.
032800
032900
033000 0200-CARGA-TABLAS SECTION.
033100     PERFORM 0210-CARGA-PLAYERS THRU 0210-CARGA-PLAYERS-E
033200     PERFORM 0220-CARGA-MIEMBROS THRU 0220-CARGA-MIEMBROS-E
033300     PERFORM 0230-CARGA-CATEGRS THRU 0230-CARGA-CATEGRS-E
033400     PERFORM 0240-CARGA-PCS THRU 0240-CARGA-PCS-E
033500     PERFORM 0245-CARGA-PLS THRU 0245-CARGA-PLS-E.
033600 0200-CARGA-TABLAS-E. EXIT.
033700
033800 0210-CARGA-PLAYERS SECTION.
033900     READ PLAYERS AT END MOVE 'FIN' TO FS-PLAYERS END-READ
034000     PERFORM 0211-CARGA-PLAYERS-FILA THRU
034100         0211-CARGA-PLAYERS-FILA-E UNTIL FS-PLAYERS = 'FIN'.
034200 0210-CARGA-PLAYERS-E. EXIT.
034300
034400 0211-CARGA-PLAYERS-FILA SECTION.
034500     ADD 1 TO WKS-PLY-CONTADOR
034600     MOVE PLAYER-ID       TO TPL-ID (WKS-PLY-CONTADOR)
034700     MOVE PLAYER-USERNAME TO TPL-USERNAME (WKS-PLY-CONTADOR)
034800     READ PLAYERS AT END MOVE 'FIN' TO FS-PLAYERS END-READ.
034900 0211-CARGA-PLAYERS-FILA-E. EXIT.
035000
035100 0220-CARGA-MIEMBROS SECTION.
035200     READ PLAYRNDL AT END MOVE 'FIN' TO FS-PLAYRNDL END-READ
035300     PERFORM 0221-CARGA-MIEMBROS-FILA THRU
035400         0221-CARGA-MIEMBROS-FILA-E UNTIL FS-PLAYRNDL = 'FIN'.
035500 0220-CARGA-MIEMBROS-E. EXIT.
035600
035700 0221-CARGA-MIEMBROS-FILA SECTION.
035800     IF PR-RUNDLE-ID = PARM-RUNDLE-ID
035900         ADD 1 TO WKS-MIE-CONTADOR
036000         MOVE PR-PLAYER-ID      TO TMI-PLAYER-ID (WKS-MIE-CONTADOR)
036100         MOVE ZEROS             TO TMI-BREADTH (WKS-MIE-CONTADOR)
036200         MOVE 'N'               TO TMI-VALIDO (WKS-MIE-CONTADOR)
036300     END-IF
036400     READ PLAYRNDL AT END MOVE 'FIN' TO FS-PLAYRNDL END-READ.
036500 0221-CARGA-MIEMBROS-FILA-E. EXIT.
036600
036700 0230-CARGA-CATEGRS SECTION.
036800     READ CATEGRS AT END MOVE 'FIN' TO FS-CATEGRS END-READ
036900     PERFORM 0231-CARGA-CATEGRS-FILA THRU
037000         0231-CARGA-CATEGRS-FILA-E UNTIL FS-CATEGRS = 'FIN'.
037100 0230-CARGA-CATEGRS-E. EXIT.
037200
037300 0231-CARGA-CATEGRS-FILA SECTION.
037400     ADD 1 TO WKS-CAT-CONTADOR
037500     MOVE CATEGORY-ID     TO TCG-ID (WKS-CAT-CONTADOR)
037600     MOVE CATEGORY-NAME   TO TCG-NOMBRE (WKS-CAT-CONTADOR)
037700     READ CATEGRS AT END MOVE 'FIN' TO FS-CATEGRS END-READ.
037800 0231-CARGA-CATEGRS-FILA-E. EXIT.
037900
038000 0240-CARGA-PCS SECTION.
038100     READ PLAYCATS AT END MOVE 'FIN' TO FS-PLAYCATS END-READ
038200     PERFORM 0241-CARGA-PCS-FILA THRU 0241-CARGA-PCS-FILA-E UNTIL
038300         FS-PLAYCATS = 'FIN'.
038400 0240-CARGA-PCS-E. EXIT.
038500
038600 0241-CARGA-PCS-FILA SECTION.
038700     IF PCS-SEASON-ID = PARM-SEASON-ID
038800         ADD 1 TO WKS-PCS-CONTADOR
038900         MOVE PCS-PLAYER-ID    TO TPC-PLAYER-ID (WKS-PCS-CONTADOR)
039000         MOVE PCS-CATEGORY-ID TO TPC-CATEGORY-ID
039100             (WKS-PCS-CONTADOR)
039200         MOVE PCS-CORRECT-PCT  TO TPC-PCT (WKS-PCS-CONTADOR)
039300         MOVE PCS-TOTAL-QUESTIONS TO TPC-TOTAL-Q
039400             (WKS-PCS-CONTADOR)
039500     END-IF
039600     READ PLAYCATS AT END MOVE 'FIN' TO FS-PLAYCATS END-READ.
039700 0241-CARGA-PCS-FILA-E. EXIT.
039800
039900 0245-CARGA-PLS SECTION.
040000     READ PLAYLIFE AT END MOVE 'FIN' TO FS-PLAYLIFE END-READ
040100     PERFORM 0246-CARGA-PLS-FILA THRU 0246-CARGA-PLS-FILA-E UNTIL
040200         FS-PLAYLIFE = 'FIN'.
040300 0245-CARGA-PLS-E. EXIT.
040400
040500 0246-CARGA-PLS-FILA SECTION.
040600     ADD 1 TO WKS-PLS-CONTADOR
040700     MOVE PLS-PLAYER-ID      TO TLS-PLAYER-ID (WKS-PLS-CONTADOR)
040800     MOVE PLS-CATEGORY-ID    TO TLS-CATEGORY-ID (WKS-PLS-CONTADOR)
040900     MOVE PLS-CORRECT-PCT    TO TLS-PCT (WKS-PLS-CONTADOR)
041000     MOVE PLS-TOTAL-QUESTIONS TO TLS-TOTAL-Q (WKS-PLS-CONTADOR)
041100     READ PLAYLIFE AT END MOVE 'FIN' TO FS-PLAYLIFE END-READ.
041200 0246-CARGA-PLS-FILA-E. EXIT.
041300
041400******************************************************************
041500*     0300   A R M A   P E R F I L   D E L   J U G A D O R       *
041600******************************************************************
041700 0300-PROCESA-MIEMBRO SECTION.
041800     PERFORM 0310-ARMA-PERFIL THRU 0310-ARMA-PERFIL-E
041900     IF WKS-PRF-CONTADOR < WKS-MIN-CATEGORIAS
042000         PERFORM 0610-REPORTE-SIN-DATOS THRU
042100             0610-REPORTE-SIN-DATOS-E
042200     ELSE
042300         PERFORM 0400-CALCULA-AMPLITUD THRU
042400             0400-CALCULA-AMPLITUD-E
042500         PERFORM 0450-ORDENA-PERFIL THRU 0450-ORDENA-PERFIL-E
042600             VARYING WKS-SUBI FROM 1 BY 1
042700             UNTIL WKS-SUBI >= WKS-PRF-CONTADOR
042800         MOVE 'S'                TO TMI-VALIDO (MIEIX)
042900         PERFORM 0600-REPORTE-JUGADOR THRU 0600-REPORTE-JUGADOR-E
043000     END-IF.
043100 0300-PROCESA-MIEMBRO-E. EXIT.
043200
043300 0310-ARMA-PERFIL SECTION.
043400*    EL RESPALDO VITALICIO (PLS) SE RESUELVE CATEGORIA POR
043500*    CATEGORIA: SI EL JUGADOR YA TIENE SUFICIENTES PREGUNTAS
043600*    DE TEMPORADA (PCS) EN ESA CATEGORIA SE USA ESE PORCENTAJE,
043700*    SI NO SE BUSCA EL PORCENTAJE VITALICIO DE LA MISMA
043800*    CATEGORIA. NO ES UN INTERRUPTOR GLOBAL POR JUGADOR.
043900     MOVE ZEROS                  TO WKS-PRF-CONTADOR
044000     PERFORM 0311-ARMA-PERFIL-CATEGORIA THRU
044100         0311-ARMA-PERFIL-CATEGORIA-E
044200         VARYING CATIX FROM 1 BY 1
044300         UNTIL CATIX > WKS-CAT-CONTADOR.
044400 0310-ARMA-PERFIL-E. EXIT.
044500
044600 0311-ARMA-PERFIL-CATEGORIA SECTION.
044700     MOVE 'N'                      TO WKS-ENCONTRADO
044800     PERFORM 0311A-BUSCA-PCS-JUGADOR THRU
044900         0311A-BUSCA-PCS-JUGADOR-E
045000         VARYING PCSIX FROM 1 BY 1
045100         UNTIL PCSIX > WKS-PCS-CONTADOR
045200               OR SE-ENCONTRO
045300     IF NOT SE-ENCONTRO
045400         PERFORM 0312-BUSCA-PLS-JUGADOR THRU
045500             0312-BUSCA-PLS-JUGADOR-E
045600             VARYING PLSIX FROM 1 BY 1
045700             UNTIL PLSIX > WKS-PLS-CONTADOR
045800                   OR SE-ENCONTRO
045900     END-IF.
046000 0311-ARMA-PERFIL-CATEGORIA-E. EXIT.
046100
046200 0311A-BUSCA-PCS-JUGADOR SECTION.
046300     IF TPC-PLAYER-ID (PCSIX) = TMI-PLAYER-ID (MIEIX)
046400        AND TPC-CATEGORY-ID (PCSIX) = TCG-ID (CATIX)
046500        AND TPC-TOTAL-Q (PCSIX) >= WKS-MIN-PREGUNTAS
046600         ADD 1                     TO WKS-PRF-CONTADOR
046700         MOVE TPC-CATEGORY-ID (PCSIX) TO TPF-CATEGORY-ID
046800             (WKS-PRF-CONTADOR)
046900         MOVE TPC-PCT (PCSIX)         TO TPF-PCT (WKS-PRF-CONTADOR)
047000         MOVE 'S'                     TO WKS-ENCONTRADO
047100     END-IF.
047200 0311A-BUSCA-PCS-JUGADOR-E. EXIT.
047300
047400 0312-BUSCA-PLS-JUGADOR SECTION.
047500     IF TLS-PLAYER-ID (PLSIX) = TMI-PLAYER-ID (MIEIX)
047600        AND TLS-CATEGORY-ID (PLSIX) = TCG-ID (CATIX)
047700        AND TLS-TOTAL-Q (PLSIX) >= WKS-MIN-PREGUNTAS
047800         ADD 1                     TO WKS-PRF-CONTADOR
047900         MOVE TLS-CATEGORY-ID (PLSIX) TO TPF-CATEGORY-ID
048000             (WKS-PRF-CONTADOR)
048100         MOVE TLS-PCT (PLSIX)         TO TPF-PCT (WKS-PRF-CONTADOR)
048200         MOVE 'S'                     TO WKS-ENCONTRADO
048300     END-IF.
048400 0312-BUSCA-PLS-JUGADOR-E. EXIT.
048500
048600******************************************************************
048700*     0400   R E G L A   B 8   ( A M P L I T U D )               *
048800******************************************************************
048900 0400-CALCULA-AMPLITUD SECTION.
049000     MOVE ZEROS                   TO WKS-CB-SUMA WKS-CB-SUMCU
049100     PERFORM 0410-ACUMULA-PCT THRU 0410-ACUMULA-PCT-E
049200         VARYING PRFIX FROM 1 BY 1
049300         UNTIL PRFIX > WKS-PRF-CONTADOR
049400     COMPUTE WKS-CB-MEDIA = WKS-CB-SUMA / WKS-PRF-CONTADOR
049500     COMPUTE WKS-CB-VARIANZA =
049600         (WKS-CB-SUMCU - ((WKS-CB-SUMA * WKS-CB-SUMA)
049700          / WKS-PRF-CONTADOR)) / (WKS-PRF-CONTADOR - 1)
049800     MOVE ZEROS                   TO WKS-CB-SD
049900     IF WKS-CB-VARIANZA > ZEROS
050000         MOVE 'SQRT'               TO LM-FUNCTION
050100         MOVE WKS-CB-VARIANZA      TO LM-ARG-1
050200         CALL 'LTMATHLB' USING LM-FUNCTION LM-ARG-1 LM-RESULT
050300                               LM-RETURN-CODE
050400         MOVE LM-RESULT            TO WKS-CB-SD
050500     END-IF
050600     COMPUTE WKS-CB-BREADTH = 1 - (WKS-CB-SD2 / WKS-SD-TOPE)
050700     IF WKS-CB-BREADTH < ZEROS
050800         MOVE ZEROS                TO WKS-CB-BREADTH
050900     END-IF
051000     IF WKS-CB-BREADTH > 1
051100         MOVE 1                    TO WKS-CB-BREADTH
051200     END-IF
051300     MOVE WKS-CB-BREADTH           TO TMI-BREADTH (MIEIX).
051400 0400-CALCULA-AMPLITUD-E. EXIT.
051500
051600 0410-ACUMULA-PCT SECTION.
051700     ADD TPF-PCT (PRFIX)            TO WKS-CB-SUMA
051800     COMPUTE WKS-CB-SUMCU = WKS-CB-SUMCU +
051900         (TPF-PCT (PRFIX) * TPF-PCT (PRFIX)).
052000 0410-ACUMULA-PCT-E. EXIT.
052100
052200******************************************************************
052300*     0450   O R D E N A   P E R F I L   D E S C E N D E N T E    *
052400******************************************************************
052500 0450-ORDENA-PERFIL SECTION.
052600     PERFORM 0451-CICLO-INTERNO THRU 0451-CICLO-INTERNO-E
052700         VARYING WKS-SUBJ FROM 1 BY 1
052800         UNTIL WKS-SUBJ > (WKS-PRF-CONTADOR - WKS-SUBI).
052900 0450-ORDENA-PERFIL-E. EXIT.
053000
053100 0451-CICLO-INTERNO SECTION.
053200     IF TPF-PCT (WKS-SUBJ) < TPF-PCT (WKS-SUBJ + 1)
053300         PERFORM 0452-INTERCAMBIA-FILA THRU
053400             0452-INTERCAMBIA-FILA-E
053500     END-IF.
053600 0451-CICLO-INTERNO-E. EXIT.
053700
053800 0452-INTERCAMBIA-FILA SECTION.
053900     MOVE WKS-PRF-TBL (WKS-SUBJ)         TO WKS-PRF-TEMP
054000     MOVE WKS-PRF-TBL (WKS-SUBJ + 1)     TO WKS-PRF-TBL (WKS-SUBJ)
054100     MOVE TMP-CATEGORY-ID       TO TPF-CATEGORY-ID (WKS-SUBJ + 1)
054200     MOVE TMP-PCT               TO TPF-PCT (WKS-SUBJ + 1).
054300 0452-INTERCAMBIA-FILA-E. EXIT.
054400
054500******************************************************************
054600*     0600   R E P O R T E   D E   J U G A D O R                *
054700******************************************************************
054800 0600-REPORTE-JUGADOR SECTION.
054900     MOVE SPACES                  TO WKS-LIN-JUGADOR
055000     PERFORM 0605-BUSCA-USERNAME THRU 0605-BUSCA-USERNAME-E
055100     MOVE TMI-BREADTH (MIEIX)     TO JUG-BREADTH
055200     MOVE WKS-CB-SD2              TO JUG-SD
055300     MOVE WKS-PRF-CONTADOR        TO JUG-CATEGORIAS
055400     MOVE WKS-LIN-JUGADOR         TO BREADRPT-REC
055500     WRITE BREADRPT-REC
055600     MOVE ZEROS                   TO WKS-CONT-FORT
055700     PERFORM 0620-IMPRIME-FORTALEZA THRU 0620-IMPRIME-FORTALEZA-E
055800         VARYING PRFIX FROM 1 BY 1
055900         UNTIL PRFIX > 3 OR PRFIX > WKS-PRF-CONTADOR
056000     MOVE ZEROS                   TO WKS-CONT-FORT
056100     PERFORM 0630-IMPRIME-DEBILIDAD THRU 0630-IMPRIME-DEBILIDAD-E
056200         VARYING PRFIX FROM WKS-PRF-CONTADOR BY -1
056300         UNTIL PRFIX < (WKS-PRF-CONTADOR - 2) OR PRFIX < 1
056400     PERFORM 0640-IMPRIME-PERFIL-FILA THRU
056500         0640-IMPRIME-PERFIL-FILA-E
056600         VARYING PRFIX FROM 1 BY 1
056700         UNTIL PRFIX > WKS-PRF-CONTADOR.
056800 0600-REPORTE-JUGADOR-E. EXIT.
056900
057000 0605-BUSCA-USERNAME SECTION.
057100     MOVE SPACES                  TO JUG-USERNAME
057200     PERFORM 0605A-COMPARA-FILA-PLY THRU 0605A-COMPARA-FILA-PLY-E
057300         VARYING PLYIX FROM 1 BY 1
057400         UNTIL PLYIX > WKS-PLY-CONTADOR.
057500 0605-BUSCA-USERNAME-E. EXIT.
057600
057700 0605A-COMPARA-FILA-PLY SECTION.
057800     IF TPL-ID (PLYIX) = TMI-PLAYER-ID (MIEIX)
057900         MOVE TPL-USERNAME (PLYIX) TO JUG-USERNAME
058000     END-IF.
058100 0605A-COMPARA-FILA-PLY-E. EXIT.
058200
058300 0620-IMPRIME-FORTALEZA SECTION.
058400     MOVE SPACES                  TO WKS-LIN-PERFIL
058500     MOVE 'FORTALEZA:'            TO PRF-ETIQUETA
058600     PERFORM 0641-BUSCA-NOMBRE-CAT THRU 0641-BUSCA-NOMBRE-CAT-E
058700     COMPUTE PRF-PORCENTAJE = TPF-PCT (PRFIX) * 100
058800     MOVE WKS-LIN-PERFIL          TO BREADRPT-REC
058900     WRITE BREADRPT-REC.
059000 0620-IMPRIME-FORTALEZA-E. EXIT.
059100
059200 0630-IMPRIME-DEBILIDAD SECTION.
059300     MOVE SPACES                  TO WKS-LIN-PERFIL
059400     MOVE 'DEBILIDAD:'            TO PRF-ETIQUETA
059500     PERFORM 0641-BUSCA-NOMBRE-CAT THRU 0641-BUSCA-NOMBRE-CAT-E
059600     COMPUTE PRF-PORCENTAJE = TPF-PCT (PRFIX) * 100
059700     MOVE WKS-LIN-PERFIL          TO BREADRPT-REC
059800     WRITE BREADRPT-REC.
059900 0630-IMPRIME-DEBILIDAD-E. EXIT.
060000
060100 0640-IMPRIME-PERFIL-FILA SECTION.
060200     MOVE SPACES                  TO WKS-LIN-PERFIL
060300     MOVE 'PERFIL:'                TO PRF-ETIQUETA
060400     PERFORM 0641-BUSCA-NOMBRE-CAT THRU 0641-BUSCA-NOMBRE-CAT-E
060500     COMPUTE PRF-PORCENTAJE = TPF-PCT (PRFIX) * 100
060600     MOVE WKS-LIN-PERFIL          TO BREADRPT-REC
060700     WRITE BREADRPT-REC.
060800 0640-IMPRIME-PERFIL-FILA-E. EXIT.
060900
061000 0641-BUSCA-NOMBRE-CAT SECTION.
061100     MOVE SPACES                  TO PRF-CATEGORIA
061200     PERFORM 0641A-COMPARA-FILA-CAT THRU 0641A-COMPARA-FILA-CAT-E
061300         VARYING CATIX FROM 1 BY 1
061400         UNTIL CATIX > WKS-CAT-CONTADOR.
061500 0641-BUSCA-NOMBRE-CAT-E. EXIT.
061600
061700 0641A-COMPARA-FILA-CAT SECTION.
061800     IF TCG-ID (CATIX) = TPF-CATEGORY-ID (PRFIX)
061900         MOVE TCG-NOMBRE (CATIX) TO PRF-CATEGORIA
062000     END-IF.
062100 0641A-COMPARA-FILA-CAT-E. EXIT.
062200
062300 0610-REPORTE-SIN-DATOS SECTION.
062400     MOVE SPACES                  TO WKS-LIN-SINDATOS
062500     PERFORM 0610A-COMPARA-FILA-PLY THRU 0610A-COMPARA-FILA-PLY-E
062600         VARYING PLYIX FROM 1 BY 1
062700         UNTIL PLYIX > WKS-PLY-CONTADOR
062800     MOVE WKS-LIN-SINDATOS        TO BREADRPT-REC
062900     WRITE BREADRPT-REC.
063000 0610-REPORTE-SIN-DATOS-E. EXIT.
063100
063200 0610A-COMPARA-FILA-PLY SECTION.
063300     IF TPL-ID (PLYIX) = TMI-PLAYER-ID (MIEIX)
063400         MOVE TPL-USERNAME (PLYIX) TO SDT-USERNAME
063500     END-IF.
063600 0610A-COMPARA-FILA-PLY-E. EXIT.
063700
063800******************************************************************
063900*     0650   A S I G N A C I O N   D E   R A N G O S   ( B 1 4 ) *
064000******************************************************************
064100 0650-ASIGNA-RANGOS SECTION.
064200     PERFORM 0651-CICLO-EXTERNO THRU 0651-CICLO-EXTERNO-E
064300         VARYING WKS-SUBI FROM 1 BY 1
064400         UNTIL WKS-SUBI >= WKS-MIE-CONTADOR
064500     PERFORM 0655-NUMERA-RANGOS THRU 0655-NUMERA-RANGOS-E
064600         VARYING WKS-SUBI FROM 1 BY 1
064700         UNTIL WKS-SUBI > WKS-MIE-CONTADOR.
064800 0650-ASIGNA-RANGOS-E. EXIT.
064900
065000 0651-CICLO-EXTERNO SECTION.
065100     PERFORM 0652-CICLO-INTERNO THRU 0652-CICLO-INTERNO-E
065200         VARYING WKS-SUBJ FROM 1 BY 1
065300         UNTIL WKS-SUBJ > (WKS-MIE-CONTADOR - WKS-SUBI).
065400 0651-CICLO-EXTERNO-E. EXIT.
065500
065600 0652-CICLO-INTERNO SECTION.
065700     IF TMI-BREADTH (WKS-SUBJ) < TMI-BREADTH (WKS-SUBJ + 1)
065800         PERFORM 0653-INTERCAMBIA-FILA THRU
065900             0653-INTERCAMBIA-FILA-E
066000     END-IF.
066100 0652-CICLO-INTERNO-E. EXIT.
066200
066300 0653-INTERCAMBIA-FILA SECTION.
066400     MOVE WKS-MIE-TBL (WKS-SUBJ)         TO WKS-MIE-TEMP
066500     MOVE WKS-MIE-TBL (WKS-SUBJ + 1)     TO WKS-MIE-TBL (WKS-SUBJ)
066600     MOVE TME-PLAYER-ID    TO TMI-PLAYER-ID (WKS-SUBJ + 1)
066700     MOVE TME-BREADTH      TO TMI-BREADTH (WKS-SUBJ + 1)
066800     MOVE TME-VALIDO       TO TMI-VALIDO (WKS-SUBJ + 1)
066900     MOVE TME-RANGO        TO TMI-RANGO (WKS-SUBJ + 1).
067000 0653-INTERCAMBIA-FILA-E. EXIT.
067100
067200 0655-NUMERA-RANGOS SECTION.
067300     MOVE WKS-SUBI                TO TMI-RANGO (WKS-SUBI).
067400 0655-NUMERA-RANGOS-E. EXIT.
067500
067600******************************************************************
067700*     0700   T A B L A   D E   P O S I C I O N E S   R U N D L E *
067800******************************************************************
067900 0700-REPORTE-LIDERATO SECTION.
068000     MOVE SPACES                  TO WKS-LIN-TITULO
068100     STRING 'TABLA DE AMPLITUD DE CATEGORIAS -- RUNDLE '
068200         PARM-RUNDLE-ID DELIMITED BY SIZE INTO TIT-TEXTO
068300     MOVE WKS-LIN-TITULO          TO BREADRPT-REC
068400     WRITE BREADRPT-REC
068500     PERFORM 0710-IMPRIME-LIDER THRU 0710-IMPRIME-LIDER-E
068600         VARYING WKS-SUBI FROM 1 BY 1
068700         UNTIL WKS-SUBI > WKS-MIE-CONTADOR
068800     MOVE SPACES                  TO WKS-LIN-TRAILER
068900     MOVE WKS-CONT-IMPRESOS       TO TRL-CUENTA
069000     MOVE WKS-LIN-TRAILER         TO BREADRPT-REC
069100     WRITE BREADRPT-REC.
069200 0700-REPORTE-LIDERATO-E. EXIT.
069300
069400 0710-IMPRIME-LIDER SECTION.
069500     IF TMI-VALIDO (WKS-SUBI) = 'S'
069600         MOVE SPACES               TO WKS-LIN-LIDER
069700         MOVE TMI-RANGO (WKS-SUBI) TO LID-RANGO
069800         PERFORM 0720-BUSCA-USERNAME THRU 0720-BUSCA-USERNAME-E
069900         MOVE TMI-BREADTH (WKS-SUBI) TO LID-BREADTH
070000         MOVE WKS-LIN-LIDER        TO BREADRPT-REC
070100         WRITE BREADRPT-REC
070200         ADD 1                     TO WKS-CONT-IMPRESOS
070300     END-IF.
070400 0710-IMPRIME-LIDER-E. EXIT.
070500
070600 0720-BUSCA-USERNAME SECTION.
070700     MOVE SPACES                  TO LID-USERNAME
070800     PERFORM 0720A-COMPARA-FILA-PLY THRU 0720A-COMPARA-FILA-PLY-E
070900         VARYING PLYIX FROM 1 BY 1
071000         UNTIL PLYIX > WKS-PLY-CONTADOR.
071100 0720-BUSCA-USERNAME-E. EXIT.
071200
071300 0720A-COMPARA-FILA-PLY SECTION.
071400     IF TPL-ID (PLYIX) = TMI-PLAYER-ID (WKS-SUBI)
071500         MOVE TPL-USERNAME (PLYIX) TO LID-USERNAME
071600     END-IF.
071700 0720A-COMPARA-FILA-PLY-E. EXIT.
071800
071900******************************************************************
072000*     0900   C I E R R E   D E   A R C H I V O S                *
072100******************************************************************
072200 0900-CIERRA-ARCHIVOS SECTION.
072300     CLOSE SEASONS RUNDLES PLAYERS PLAYRNDL CATEGRS PLAYCATS
072400         PLAYLIFE BREADRPT.
072500 0900-CIERRA-ARCHIVOS-E. EXIT.
