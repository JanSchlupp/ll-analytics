000100******************************************************************
000200*                   M A E S T R O   D E   T E M P O R A D A      *
000300*                                                                *
000400* MIEMBRO      : LTSEASN                                        *
000500* APLICACION   : LIGA DE TRIVIA - ANALITICA DE TEMPORADA         *
000600* DESCRIPCION  : LAYOUT DEL MAESTRO SEASONS.  LLAVE SEASON-ID.   *
000700* LONGITUD     : 10 (8 DE CONTENIDO + 2 DE RESERVA)              *
000800******************************************************************
000900* FECHA     PROGRAMADOR        BITACORA DE CAMBIOS         LT0001
001000* --------  -----------------  --------------------------  LT0001
001100* 14/02/94  E. RAMIREZ (EDR)   LAYOUT INICIAL, TKT LT-0014  LT0001
001200******************************************************************
001300 01  SEASON-REC.
001400     02  SEASON-ID              PIC 9(04).
001500     02  SEASON-NUMBER          PIC 9(04).
001600     02  FILLER                 PIC X(02).
