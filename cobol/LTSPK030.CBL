000100******************************************************************
000200* FECHA       : 25/04/1994                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (EDR)                              *
000400* APLICACION  : LIGA DE TRIVIA - ANALITICA DE TEMPORADA          *
000500* PROGRAMA    : LTSPK030                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : DETECTOR DE REPUNTE DE FIN DE TEMPORADA.         *
000800*             : COMPARA EL PROMEDIO DE SORPRESA DE LOS PRIMEROS  *
000900*             : DIAS (1-10) CONTRA LOS ULTIMOS DIAS (20-25) DE   *
001000*             : CADA JUGADOR Y CALIFICA LA SIGNIFICANCIA CON UN  *
001100*             : PUNTAJE Z.                                       *
001200* ARCHIVOS    : PLAYCATS, PLAYLIFE, QUESTIONS, ANSWERS (ENTRADA) *
001300*             : SPIKERPT (SALIDA)                                 *
001400* PROGRAMA(S) : LTMATHLB (RAIZ, LN, EXP)                          *
001500* INSTALADO   : 25/04/1994                                       *
001600* BPM/RATIONAL: 228866                                           *
001700* NOMBRE      : ANALITICA LIGA DE TRIVIA                         *
001800* DESCRIPCION : REPUNTE DE FIN DE TEMPORADA (U3)                 *
001900******************************************************************
002000* B I T A C O R A   D E   M A N T E N I M I E N T O              *
002100* FECHA     PROG.  TICKET    DESCRIPCION                  LT0031
002200* --------  -----  --------  ---------------------------  LT0031
002300* 25/04/94  EDR    LT-0018   VERSION INICIAL.              LT0031
002400* 14/08/95  JPM    LT-0035   SE AGREGA EL PUNTAJE Z Y LA   LT0032
002500*                            BANDERA DE SIGNIFICANCIA.     LT0032
002600* 14/12/98  MRF    LT-0061   REVISION DE FIN DE SIGLO: SIN LT0033
002700*                            IMPACTO Y2K.                  LT0033
002800* 09/08/26  EDR    LT-0102   SE AGREGA VALIDACION DE      LT0034
002900*                            TEMPORADA Y RONDA CONTRA LOS LT0034
003000*                            MAESTROS SEASONS Y RUNDLES.  LT0034
003100* 09/08/26  EDR    LT-0109   CORRIGE 0310/0350: EL PERIODO LT0035
003200*                            TARDIO NO VALIDABA EL LIMITE LT0035
003300*                            SUPERIOR (DIA 25), ACEPTABA   LT0035
003400*                            CUALQUIER DIA DESDE EL 20.    LT0035
003500* 09/08/26  EDR    LT-0110   SE CAMBIAN LOS PERFORM A     LT0036
003600*                            THRU Y LOS CONTADORES E      LT0036
003700*                            INDICES DE COMP-3 A COMP.    LT0036
003800******************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.     LTSPK030.
004100 AUTHOR.         ERICK RAMIREZ.
004200 INSTALLATION.   LIGA DE TRIVIA - CENTRO DE COMPUTO.
004300 DATE-WRITTEN.   25/04/1994.
004400 DATE-COMPILED.  09/08/2026.
004500 SECURITY.       NO CONFIDENCIAL.
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-3090.
005000 OBJECT-COMPUTER. IBM-3090.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT SEASONS      ASSIGN TO SEASONS
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS FS-SEASONS.
005800     SELECT RUNDLES      ASSIGN TO RUNDLES
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS FS-RUNDLES.
006100     SELECT PLAYCATS  ASSIGN TO PLAYCATS
006200         ORGANIZATION IS LINE SEQUENTIAL FILE STATUS IS
006300             FS-PLAYCATS.
006400     SELECT PLAYLIFE  ASSIGN TO PLAYLIFE
006500         ORGANIZATION IS LINE SEQUENTIAL FILE STATUS IS
006600             FS-PLAYLIFE.
006700     SELECT QUESTIONS ASSIGN TO QUESTIONS
006800         ORGANIZATION IS LINE SEQUENTIAL FILE STATUS IS
006900             FS-QUESTIONS.
007000     SELECT ANSWERS   ASSIGN TO ANSWERS
007100         ORGANIZATION IS LINE SEQUENTIAL FILE STATUS IS
007200             FS-ANSWERS.
007300     SELECT PLAYERS   ASSIGN TO PLAYERS
007400         ORGANIZATION IS LINE SEQUENTIAL FILE STATUS IS
007500             FS-PLAYERS.
007600     SELECT SPIKERPT  ASSIGN TO SPIKERPT
007700         ORGANIZATION IS LINE SEQUENTIAL FILE STATUS IS
007800             FS-SPIKERPT.
007900******************************************************************
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  SEASONS   LABEL RECORDS ARE STANDARD.
008300 01  SEASONS-REC.
008400     COPY LTSEASN.
008500 FD  RUNDLES   LABEL RECORDS ARE STANDARD.
008600 01  RUNDLES-REC.
008700     COPY LTRUNDL.
008800 FD  PLAYCATS  LABEL RECORDS ARE STANDARD.
008900 01  PLAYCATS-REC.
009000     COPY LTPCSTA.
009100 FD  PLAYLIFE  LABEL RECORDS ARE STANDARD.
009200 01  PLAYLIFE-REC.
009300     COPY LTPLSTA.
009400 FD  QUESTIONS LABEL RECORDS ARE STANDARD.
009500 01  QUESTIONS-REC.
009600     COPY LTQUEST.
009700 FD  ANSWERS   LABEL RECORDS ARE STANDARD.
009800 01  ANSWERS-REC.
009900     COPY LTANSWR.
010000 FD  PLAYERS   LABEL RECORDS ARE STANDARD.
010100 01  PLAYERS-REC.
010200     COPY LTPLAYR.
010300 FD  SPIKERPT  LABEL RECORDS ARE STANDARD.
010400 01  SPIKERPT-REC             PIC X(132).
010500******************************************************************
010600 WORKING-STORAGE SECTION.
010700 01  WKS-FS-STATUS.
010800     02  FS-SEASONS          PIC XX.
010900     02  FS-RUNDLES          PIC XX.
011000     02  FS-PLAYCATS         PIC XX.
011100     02  FS-PLAYLIFE         PIC XX.
011200     02  FS-QUESTIONS        PIC XX.
011300     02  FS-ANSWERS          PIC XX.
011400     02  FS-PLAYERS          PIC XX.
011500     02  FS-SPIKERPT         PIC XX.
011600     02  FILLER              PIC X(01).
011700******************************************************************
011800 01  WKS-PARM-LINEA          PIC X(80).
011900 01  WKS-PARAMETROS REDEFINES WKS-PARM-LINEA.
012000     02  PARM-SEASON-ID      PIC 9(04).
012100     02  FILLER              PIC X(76).
012200******************************************************************
012300*        C O N S T A N T E S   D E L   N E G O C I O   ( U 3 )    *
012400******************************************************************
012500 01  WKS-CONST-PERIODOS.
012600     02  WKS-DIA-TEMPRANO-INI PIC 9(02) COMP   VALUE 01.
012700     02  WKS-DIA-TEMPRANO-FIN PIC 9(02) COMP   VALUE 10.
012800     02  WKS-DIA-TARDIO-INI   PIC 9(02) COMP   VALUE 20.
012900     02  WKS-DIA-TARDIO-FIN   PIC 9(02) COMP   VALUE 25.
013000     02  WKS-LOG2-DE-E        PIC S9(01)V9(09) COMP-3
013100                              VALUE 1.442695040.
013200     02  FILLER              PIC X(01).
013300******************************************************************
013400*        I N T E R F A Z   D E   L L A M A D A   L T M A T H L B  *
013500******************************************************************
013600 01  WKS-LTMATHLB-INTERFAZ.
013700     02  LM-FUNCTION          PIC X(04).
013800     02  LM-ARG-1             PIC S9(05)V9(09) COMP-3.
013900     02  LM-RESULT            PIC S9(05)V9(09) COMP-3.
014000     02  LM-RETURN-CODE       PIC 9(02).
014100     02  FILLER              PIC X(01).
014200******************************************************************
014300*        T A B L A   D E   P R E G U N T A S                      *
014400******************************************************************
014500 01  WKS-TABLA-PREGUNTAS.
014600     02  WKS-QST-CONTADOR     PIC 9(05) COMP   VALUE ZEROS.
014700     02  WKS-QST-TBL OCCURS 1 TO 9999 TIMES
014800                     DEPENDING ON WKS-QST-CONTADOR
014900                     INDEXED BY QSTIX ASCENDING KEY IS TQS-ID.
015000         03  TQS-ID           PIC 9(08).
015100         03  TQS-MATCH-DAY    PIC 9(02).
015200         03  TQS-CATEGORY-ID  PIC 9(02).
015300         03  TQS-RUNDLE-PCT   PIC 9V9(4).
015400         03  FILLER           PIC X(02).
015500******************************************************************
015600*        T A B L A S   D E   E S T A D I S T I C A                *
015700******************************************************************
015800 01  WKS-TABLA-PCS.
015900     02  WKS-PCS-CONTADOR     PIC 9(05) COMP   VALUE ZEROS.
016000     02  WKS-PCS-TBL OCCURS 1 TO 8000 TIMES
016100                     DEPENDING ON WKS-PCS-CONTADOR
016200                     INDEXED BY PCSIX.
016300         03  TPC-PLAYER-ID    PIC 9(06).
016400         03  TPC-CATEGORY-ID  PIC 9(02).
016500         03  TPC-SEASON-ID    PIC 9(04).
016600         03  TPC-PCT          PIC 9V9(4).
016700         03  FILLER           PIC X(02).
016800 01  WKS-TABLA-PLS.
016900     02  WKS-PLS-CONTADOR     PIC 9(05) COMP   VALUE ZEROS.
017000     02  WKS-PLS-TBL OCCURS 1 TO 8000 TIMES
017100                     DEPENDING ON WKS-PLS-CONTADOR
017200                     INDEXED BY PLSIX.
017300         03  TLS-PLAYER-ID    PIC 9(06).
017400         03  TLS-CATEGORY-ID  PIC 9(02).
017500         03  TLS-PCT          PIC 9V9(4).
017600         03  FILLER           PIC X(02).
017700******************************************************************
017800*        T A B L A   D E   J U G A D O R E S                      *
017900******************************************************************
018000 01  WKS-TABLA-PLAYERS.
018100     02  WKS-PLY-CONTADOR     PIC 9(05) COMP   VALUE ZEROS.
018200     02  WKS-PLY-TBL OCCURS 1 TO 4000 TIMES
018300                     DEPENDING ON WKS-PLY-CONTADOR
018400                     INDEXED BY PLYIX.
018500         03  TPL-ID           PIC 9(06).
018600         03  TPL-USERNAME     PIC X(20).
018700         03  FILLER           PIC X(04).
018800******************************************************************
018900*        T A B L A   D E   A C U M U L A D O S   P O R   JUGADOR  *
019000******************************************************************
019100 01  WKS-TABLA-SPIKE.
019200     02  WKS-SPK-CONTADOR     PIC 9(05) COMP   VALUE ZEROS.
019300     02  WKS-SPK-TBL OCCURS 1 TO 4000 TIMES
019400                     DEPENDING ON WKS-SPK-CONTADOR
019500                     INDEXED BY SPKIX.
019600         03  TSP-PLAYER-ID    PIC 9(06).
019700         03  TSP-TEMP-SUMA    PIC S9(05)V9(09) COMP-3.
019800         03  TSP-TEMP-SUMCU   PIC S9(05)V9(09) COMP-3.
019900         03  TSP-TEMP-CONT    PIC 9(05) COMP  .
020000         03  TSP-TAR-SUMA     PIC S9(05)V9(09) COMP-3.
020100         03  TSP-TAR-CONT     PIC 9(05) COMP  .
020200         03  TSP-DELTA        PIC S9(05)V9(03) COMP-3.
020300         03  TSP-RANGO        PIC 9(04).
020400         03  FILLER              PIC X(01).
020500******************************************************************
020600*        A R E A   D E   I N T E R C A M B I O   ( S O R T )     *
020700******************************************************************
020800 01  WKS-SPK-TEMP.
020900     02  TMP-PLAYER-ID        PIC 9(06).
021000     02  TMP-TEMP-SUMA        PIC S9(05)V9(09) COMP-3.
021100     02  TMP-TEMP-SUMCU       PIC S9(05)V9(09) COMP-3.
021200     02  TMP-TEMP-CONT        PIC 9(05) COMP  .
021300     02  TMP-TAR-SUMA         PIC S9(05)V9(09) COMP-3.
021400     02  TMP-TAR-CONT         PIC 9(05) COMP  .
021500     02  TMP-DELTA            PIC S9(05)V9(03) COMP-3.
021600     02  FILLER              PIC X(01).
021700******************************************************************
021800*        A R E A S   D E   C A L C U L O   B1/B2/B11             *
021900******************************************************************
022000 01  WKS-CALCULO.
022100     02  WKS-CB-H             PIC S9(05)V9(09) COMP-3.
022200     02  WKS-CB-D             PIC S9(05)V9(09) COMP-3.
022300     02  WKS-CB-LOGIT-H       PIC S9(05)V9(09) COMP-3.
022400     02  WKS-CB-LOGIT-D       PIC S9(05)V9(09) COMP-3.
022500     02  WKS-CB-COMBINADO     PIC S9(05)V9(09) COMP-3.
022600     02  WKS-CB-EXPECTED      PIC S9(05)V9(09) COMP-3.
022700     02  WKS-CB-P             PIC S9(05)V9(09) COMP-3.
022800     02  WKS-CB-LOG2-P        PIC S9(05)V9(09) COMP-3.
022900     02  WKS-CB-LOG2-1MP      PIC S9(05)V9(09) COMP-3.
023000     02  WKS-CB-RAW           PIC S9(05)V9(09) COMP-3.
023100     02  WKS-CB-ESP-SORP      PIC S9(05)V9(09) COMP-3.
023200     02  WKS-CB-SORPRESA      PIC S9(05)V9(09) COMP-3.
023300     02  WKS-CB-ARG           PIC S9(05)V9(09) COMP-3.
023400     02  WKS-CB-ARG2 REDEFINES WKS-CB-ARG
023500                              PIC S9(05)V9(09) COMP-3.
023600     02  WKS-EARLY-AVG        PIC S9(05)V9(03) COMP-3.
023700     02  WKS-LATE-AVG         PIC S9(05)V9(03) COMP-3.
023800     02  WKS-EARLY-VAR        PIC S9(05)V9(09) COMP-3.
023900     02  WKS-EARLY-STD        PIC S9(05)V9(09) COMP-3.
024000     02  WKS-Z-SCORE          PIC S9(03)V9(02) COMP-3.
024100     02  FILLER              PIC X(01).
024200******************************************************************
024300*        L I N E A S   D E   R E P O R T E                        *
024400******************************************************************
024500 01  WKS-LIN-TITULO           PIC X(132).
024600 01  WKS-TITULO-CAMPOS REDEFINES WKS-LIN-TITULO.
024700     02  FILLER               PIC X(05).
024800     02  TIT-TEXTO            PIC X(60).
024900     02  FILLER               PIC X(67).
025000 01  WKS-LIN-LIDER.
025100     02  LID-RANGO            PIC Z(3)9.
025200     02  FILLER               PIC X(02).
025300     02  LID-USERNAME         PIC X(20).
025400     02  FILLER               PIC X(02).
025500     02  LID-EARLY-AVG        PIC -9.9(3).
025600     02  FILLER               PIC X(02).
025700     02  LID-LATE-AVG         PIC -9.9(3).
025800     02  FILLER               PIC X(02).
025900     02  LID-DELTA            PIC -9.9(3).
026000     02  FILLER               PIC X(02).
026100     02  LID-ZSCORE           PIC -9.99.
026200     02  FILLER               PIC X(02).
026300     02  LID-SIGNIF           PIC X(01).
026400     02  FILLER               PIC X(67).
026500 01  WKS-LIN-TRAILER.
026600     02  FILLER               PIC X(20) VALUE 'REGISTROS IMPRESOS:'.
026700     02  TRL-CUENTA           PIC Z(5)9.
026800     02  FILLER               PIC X(102).
026900******************************************************************
027000 77  WKS-SUBI                 PIC 9(05) COMP   VALUE ZEROS.
027100 77  WKS-SUBJ                 PIC 9(05) COMP   VALUE ZEROS.
027200 77  WKS-ENCONTRADO           PIC X(01) VALUE 'N'.
027300     88  SE-ENCONTRO                     VALUE 'S'.
027400 77  WKS-CONT-IMPRESOS        PIC 9(05) COMP   VALUE ZEROS.
027500******************************************************************
027600 PROCEDURE DIVISION.
027700******************************************************************
027800 0000-MAIN SECTION.
027900     ACCEPT WKS-PARM-LINEA FROM SYSIN
028000     PERFORM 0100-ABRE-ARCHIVOS THRU 0100-ABRE-ARCHIVOS-E
028100     PERFORM 0105-VALIDA-TEMPORADA THRU 0105-VALIDA-TEMPORADA-E
028200     PERFORM 0200-CARGA-TABLAS THRU 0200-CARGA-TABLAS-E
028300     PERFORM 0300-ACUMULA-PERIODOS THRU 0300-ACUMULA-PERIODOS-E
028400     PERFORM 0500-CALCULA-Z-SCORE THRU 0500-CALCULA-Z-SCORE-E
028500         VARYING SPKIX FROM 1 BY 1
028600         UNTIL SPKIX > WKS-SPK-CONTADOR
028700     PERFORM 0650-ASIGNA-RANGOS THRU 0650-ASIGNA-RANGOS-E
028800     PERFORM 0700-REPORTE-LIDERATO THRU 0700-REPORTE-LIDERATO-E
028900     PERFORM 0900-CIERRA-ARCHIVOS THRU 0900-CIERRA-ARCHIVOS-E
029000     STOP RUN.
029100 0000-MAIN-E. EXIT.
029200
029300 0100-ABRE-ARCHIVOS SECTION.
029400 OPEN INPUT  SEASONS RUNDLES
029500                 PLAYCATS PLAYLIFE QUESTIONS ANSWERS PLAYERS
029600     OPEN OUTPUT SPIKERPT.
029700 0100-ABRE-ARCHIVOS-E. EXIT.
029800******************************************************************
029900*     0105   V A L I D A   T E M P O R A D A   Y   R O N D A      *
030000*     01/09/99  MRF  LT-0063  SE VALIDA QUE EL SEASON-ID Y EL     *
030100*                    RUNDLE-ID DEL PARM EXISTAN EN LOS MAESTROS.  *
030200******************************************************************
030300 0105-VALIDA-TEMPORADA SECTION.
030400     READ SEASONS
030500         AT END MOVE 'FIN' TO FS-SEASONS
030600     END-READ
030700     PERFORM 0105A-BUSCA-TEMPORADA THRU 0105A-BUSCA-TEMPORADA-E
030800         UNTIL FS-SEASONS = 'FIN'
030900            OR SEASON-ID = PARM-SEASON-ID.
031000     IF PARM-RUNDLE-ID NOT = ZEROS
031100         READ RUNDLES
031200             AT END MOVE 'FIN' TO FS-RUNDLES
031300         END-READ
031400         PERFORM 0105B-BUSCA-RONDA THRU 0105B-BUSCA-RONDA-E
031500             UNTIL FS-RUNDLES = 'FIN'
031600                OR RUNDLE-ID = PARM-RUNDLE-ID
031700     END-IF.
031800 0105-VALIDA-TEMPORADA-E. EXIT.
031900
032000 0105A-BUSCA-TEMPORADA SECTION.
032100     READ SEASONS
032200         AT END MOVE 'FIN' TO FS-SEASONS
032300     END-READ.
032400 0105A-BUSCA-TEMPORADA-E. EXIT.
032500
032600 0105B-BUSCA-RONDA SECTION.
032700     READ RUNDLES
032800         AT END MOVE 'FIN' TO FS-RUNDLES
032900     END-READ.
033000 0105B-BUSCA-RONDA-E. EXIT.
033100
033200
033300 0200-CARGA-TABLAS SECTION.
033400     PERFORM 0210-CARGA-PCS THRU 0210-CARGA-PCS-E
033500     PERFORM 0220-CARGA-PLS THRU 0220-CARGA-PLS-E
033600     PERFORM 0230-CARGA-PREGUNTAS THRU 0230-CARGA-PREGUNTAS-E
033700     PERFORM 0240-CARGA-PLAYERS THRU 0240-CARGA-PLAYERS-E.
033800 0200-CARGA-TABLAS-E. EXIT.
033900
034000 0210-CARGA-PCS SECTION.
034100     READ PLAYCATS AT END MOVE 'FIN' TO FS-PLAYCATS END-READ
034200     PERFORM 0211-CARGA-PCS-FILA THRU 0211-CARGA-PCS-FILA-E UNTIL
034300         FS-PLAYCATS = 'FIN'.
034400 0210-CARGA-PCS-E. EXIT.
034500
034600 0211-CARGA-PCS-FILA SECTION.
034700     ADD 1 TO WKS-PCS-CONTADOR
034800     MOVE PCS-PLAYER-ID   TO TPC-PLAYER-ID (WKS-PCS-CONTADOR)
034900     MOVE PCS-CATEGORY-ID TO TPC-CATEGORY-ID (WKS-PCS-CONTADOR)
035000     MOVE PCS-SEASON-ID   TO TPC-SEASON-ID (WKS-PCS-CONTADOR)
035100     MOVE PCS-CORRECT-PCT TO TPC-PCT (WKS-PCS-CONTADOR)
035200     READ PLAYCATS AT END MOVE 'FIN' TO FS-PLAYCATS END-READ.
035300 0211-CARGA-PCS-FILA-E. EXIT.
035400
035500 0220-CARGA-PLS SECTION.
035600     READ PLAYLIFE AT END MOVE 'FIN' TO FS-PLAYLIFE END-READ
035700     PERFORM 0221-CARGA-PLS-FILA THRU 0221-CARGA-PLS-FILA-E UNTIL
035800         FS-PLAYLIFE = 'FIN'.
035900 0220-CARGA-PLS-E. EXIT.
036000
036100 0221-CARGA-PLS-FILA SECTION.
036200     ADD 1 TO WKS-PLS-CONTADOR
036300     MOVE PLS-PLAYER-ID   TO TLS-PLAYER-ID (WKS-PLS-CONTADOR)
036400     MOVE PLS-CATEGORY-ID TO TLS-CATEGORY-ID (WKS-PLS-CONTADOR)
036500     MOVE PLS-CORRECT-PCT TO TLS-PCT (WKS-PLS-CONTADOR)
036600     READ PLAYLIFE AT END MOVE 'FIN' TO FS-PLAYLIFE END-READ.
036700 0221-CARGA-PLS-FILA-E. EXIT.
036800
036900 0230-CARGA-PREGUNTAS SECTION.
037000     READ QUESTIONS AT END MOVE 'FIN' TO FS-QUESTIONS END-READ
037100     PERFORM 0231-CARGA-PREGUNTAS-FILA THRU
037200         0231-CARGA-PREGUNTAS-FILA-E UNTIL FS-QUESTIONS = 'FIN'.
037300 0230-CARGA-PREGUNTAS-E. EXIT.
037400
037500 0231-CARGA-PREGUNTAS-FILA SECTION.
037600     IF Q-SEASON-ID = PARM-SEASON-ID
037700         ADD 1 TO WKS-QST-CONTADOR
037800         MOVE Q-ID          TO TQS-ID (WKS-QST-CONTADOR)
037900         MOVE Q-MATCH-DAY   TO TQS-MATCH-DAY (WKS-QST-CONTADOR)
038000         MOVE Q-CATEGORY-ID TO TQS-CATEGORY-ID (WKS-QST-CONTADOR)
038100         MOVE Q-RUNDLE-CORRECT-PCT
038200                     TO TQS-RUNDLE-PCT (WKS-QST-CONTADOR)
038300     END-IF
038400     READ QUESTIONS AT END MOVE 'FIN' TO FS-QUESTIONS END-READ.
038500 0231-CARGA-PREGUNTAS-FILA-E. EXIT.
038600
038700 0240-CARGA-PLAYERS SECTION.
038800     READ PLAYERS AT END MOVE 'FIN' TO FS-PLAYERS END-READ
038900     PERFORM 0241-CARGA-PLAYERS-FILA THRU
039000         0241-CARGA-PLAYERS-FILA-E UNTIL FS-PLAYERS = 'FIN'.
039100 0240-CARGA-PLAYERS-E. EXIT.
039200
039300 0241-CARGA-PLAYERS-FILA SECTION.
039400     ADD 1 TO WKS-PLY-CONTADOR
039500     MOVE PLAYER-ID       TO TPL-ID (WKS-PLY-CONTADOR)
039600     MOVE PLAYER-USERNAME TO TPL-USERNAME (WKS-PLY-CONTADOR)
039700     READ PLAYERS AT END MOVE 'FIN' TO FS-PLAYERS END-READ.
039800 0241-CARGA-PLAYERS-FILA-E. EXIT.
039900
040000******************************************************************
040100*     0300   A C U M U L A   S O R P R E S A   P O R   P E R I O D O
040200******************************************************************
040300 0300-ACUMULA-PERIODOS SECTION.
040400     READ ANSWERS AT END MOVE 'FIN' TO FS-ANSWERS END-READ
040500     PERFORM 0310-PROCESA-UNA-RESPUESTA THRU
040600         0310-PROCESA-UNA-RESPUESTA-E
040700         UNTIL FS-ANSWERS = 'FIN'.
040800 0300-ACUMULA-PERIODOS-E. EXIT.
040900
041000 0310-PROCESA-UNA-RESPUESTA SECTION.
041100     PERFORM 0320-BUSCA-PREGUNTA THRU 0320-BUSCA-PREGUNTA-E
041200     IF SE-ENCONTRO
041300        AND (TQS-MATCH-DAY (WKS-SUBI) <= WKS-DIA-TEMPRANO-FIN
041400             OR (TQS-MATCH-DAY (WKS-SUBI) >= WKS-DIA-TARDIO-INI
041500                 AND TQS-MATCH-DAY (WKS-SUBI) <=
041600                     WKS-DIA-TARDIO-FIN))
041700         PERFORM 0330-CALCULA-B1-EXPECTED THRU
041800             0330-CALCULA-B1-EXPECTED-E
041900         PERFORM 0340-CALCULA-B2-SORPRESA THRU
042000             0340-CALCULA-B2-SORPRESA-E
042100         PERFORM 0345-LOCALIZA-O-CREA-JUGADOR THRU
042200             0345-LOCALIZA-O-CREA-JUGADOR-E
042300         PERFORM 0350-ACUMULA-EN-PERIODO THRU
042400             0350-ACUMULA-EN-PERIODO-E
042500     END-IF
042600     READ ANSWERS AT END MOVE 'FIN' TO FS-ANSWERS END-READ.
042700 0310-PROCESA-UNA-RESPUESTA-E. EXIT.
042800
042900 0320-BUSCA-PREGUNTA SECTION.
043000     MOVE 'N'                     TO WKS-ENCONTRADO
043100     SEARCH ALL WKS-QST-TBL
043200         WHEN TQS-ID (QSTIX) = A-QUESTION-ID
043300             MOVE 'S'              TO WKS-ENCONTRADO
043400             MOVE QSTIX            TO WKS-SUBI
043500     END-SEARCH.
043600 0320-BUSCA-PREGUNTA-E. EXIT.
043700
043800******************************************************************
043900*     0330   R E G L A   B 1   ( P R O B A B I L I D A D )       *
044000******************************************************************
044100 0330-CALCULA-B1-EXPECTED SECTION.
044200     PERFORM 0331-LOCALIZA-PCT-CATEGORIA THRU
044300         0331-LOCALIZA-PCT-CATEGORIA-E
044400     MOVE TQS-RUNDLE-PCT (WKS-SUBI) TO WKS-CB-D
044500     IF WKS-CB-D = ZEROS
044600         MOVE 0.5                 TO WKS-CB-D
044700     END-IF
044800     PERFORM 0335-CLAMP-H THRU 0335-CLAMP-H-E
044900     PERFORM 0336-CLAMP-D THRU 0336-CLAMP-D-E
045000     COMPUTE WKS-CB-ARG = WKS-CB-H / (1 - WKS-CB-H)
045100     MOVE 'LN  '                  TO LM-FUNCTION
045200     MOVE WKS-CB-ARG              TO LM-ARG-1
045300     CALL 'LTMATHLB' USING LM-FUNCTION LM-ARG-1 LM-RESULT
045400                           LM-RETURN-CODE
045500     MOVE LM-RESULT               TO WKS-CB-LOGIT-H
045600     COMPUTE WKS-CB-ARG = WKS-CB-D / (1 - WKS-CB-D)
045700     MOVE 'LN  '                  TO LM-FUNCTION
045800     MOVE WKS-CB-ARG              TO LM-ARG-1
045900     CALL 'LTMATHLB' USING LM-FUNCTION LM-ARG-1 LM-RESULT
046000                           LM-RETURN-CODE
046100     MOVE LM-RESULT               TO WKS-CB-LOGIT-D
046200     COMPUTE WKS-CB-COMBINADO =
046300         (0.5 * WKS-CB-LOGIT-H) + (0.5 * WKS-CB-LOGIT-D)
046400     COMPUTE WKS-CB-ARG = ZEROS - WKS-CB-COMBINADO
046500     MOVE 'EXP '                  TO LM-FUNCTION
046600     MOVE WKS-CB-ARG              TO LM-ARG-1
046700     CALL 'LTMATHLB' USING LM-FUNCTION LM-ARG-1 LM-RESULT
046800                           LM-RETURN-CODE
046900     COMPUTE WKS-CB-EXPECTED = 1 / (1 + LM-RESULT)
047000     IF WKS-CB-EXPECTED < 0.01
047100         MOVE 0.01                TO WKS-CB-EXPECTED
047200     END-IF
047300     IF WKS-CB-EXPECTED > 0.99
047400         MOVE 0.99                TO WKS-CB-EXPECTED
047500     END-IF.
047600 0330-CALCULA-B1-EXPECTED-E. EXIT.
047700
047800 0331-LOCALIZA-PCT-CATEGORIA SECTION.
047900     MOVE 'N'                     TO WKS-ENCONTRADO
048000     MOVE ZEROS                   TO WKS-CB-H
048100     PERFORM 0331A-COMPARA-FILA-PCS THRU 0331A-COMPARA-FILA-PCS-E
048200         VARYING PCSIX FROM 1 BY 1
048300         UNTIL PCSIX > WKS-PCS-CONTADOR OR SE-ENCONTRO
048400     IF NOT SE-ENCONTRO
048500         PERFORM 0332-LOCALIZA-PCT-VITALICIA THRU
048600             0332-LOCALIZA-PCT-VITALICIA-E
048700     END-IF
048800     IF WKS-CB-H = ZEROS
048900         MOVE 0.5                 TO WKS-CB-H
049000     END-IF.
049100 0331-LOCALIZA-PCT-CATEGORIA-E. EXIT.
049200
049300 0331A-COMPARA-FILA-PCS SECTION.
049400     IF TPC-PLAYER-ID (PCSIX) = A-PLAYER-ID
049500        AND TPC-CATEGORY-ID (PCSIX) = TQS-CATEGORY-ID (WKS-SUBI)
049600        AND TPC-SEASON-ID (PCSIX)  = PARM-SEASON-ID
049700         MOVE TPC-PCT (PCSIX)  TO WKS-CB-H
049800         MOVE 'S'              TO WKS-ENCONTRADO
049900     END-IF.
050000 0331A-COMPARA-FILA-PCS-E. EXIT.
050100
050200 0332-LOCALIZA-PCT-VITALICIA SECTION.
050300     MOVE 'N'                     TO WKS-ENCONTRADO
050400     PERFORM 0332A-COMPARA-FILA-PLS THRU 0332A-COMPARA-FILA-PLS-E
050500         VARYING PLSIX FROM 1 BY 1
050600         UNTIL PLSIX > WKS-PLS-CONTADOR OR SE-ENCONTRO.
050700 0332-LOCALIZA-PCT-VITALICIA-E. EXIT.
050800
050900 0332A-COMPARA-FILA-PLS SECTION.
051000     IF TLS-PLAYER-ID (PLSIX) = A-PLAYER-ID
051100        AND TLS-CATEGORY-ID (PLSIX) = TQS-CATEGORY-ID (WKS-SUBI)
051200         MOVE TLS-PCT (PLSIX)  TO WKS-CB-H
051300         MOVE 'S'              TO WKS-ENCONTRADO
051400     END-IF.
051500 0332A-COMPARA-FILA-PLS-E. EXIT.
051600
051700 0335-CLAMP-H SECTION.
051800     IF WKS-CB-H < 0.001
051900         MOVE 0.001                TO WKS-CB-H
052000     END-IF
052100     IF WKS-CB-H > 0.999
052200         MOVE 0.999                TO WKS-CB-H
052300     END-IF.
052400 0335-CLAMP-H-E. EXIT.
052500
052600 0336-CLAMP-D SECTION.
052700     IF WKS-CB-D < 0.001
052800         MOVE 0.001                TO WKS-CB-D
052900     END-IF
053000     IF WKS-CB-D > 0.999
053100         MOVE 0.999                TO WKS-CB-D
053200     END-IF.
053300 0336-CLAMP-D-E. EXIT.
053400
053500******************************************************************
053600*     0340   R E G L A   B 2   ( S O R P R E S A )               *
053700******************************************************************
053800 0340-CALCULA-B2-SORPRESA SECTION.
053900     MOVE WKS-CB-EXPECTED         TO WKS-CB-P
054000     IF WKS-CB-P < 0.001
054100         MOVE 0.001                TO WKS-CB-P
054200     END-IF
054300     IF WKS-CB-P > 0.999
054400         MOVE 0.999                TO WKS-CB-P
054500     END-IF
054600     MOVE 'LN  '                   TO LM-FUNCTION
054700     MOVE WKS-CB-P                 TO LM-ARG-1
054800     CALL 'LTMATHLB' USING LM-FUNCTION LM-ARG-1 LM-RESULT
054900                           LM-RETURN-CODE
055000     COMPUTE WKS-CB-LOG2-P = LM-RESULT * WKS-LOG2-DE-E
055100     COMPUTE WKS-CB-ARG2 = 1 - WKS-CB-P
055200     MOVE 'LN  '                   TO LM-FUNCTION
055300     MOVE WKS-CB-ARG2              TO LM-ARG-1
055400     CALL 'LTMATHLB' USING LM-FUNCTION LM-ARG-1 LM-RESULT
055500                           LM-RETURN-CODE
055600     COMPUTE WKS-CB-LOG2-1MP = LM-RESULT * WKS-LOG2-DE-E
055700     IF A-CORRECT-SI
055800         COMPUTE WKS-CB-RAW = ZEROS - WKS-CB-LOG2-P
055900     ELSE
056000         MOVE WKS-CB-LOG2-1MP      TO WKS-CB-RAW
056100     END-IF
056200     COMPUTE WKS-CB-ESP-SORP =
056300         (WKS-CB-P * (ZEROS - WKS-CB-LOG2-P)) +
056400         ((1 - WKS-CB-P) * WKS-CB-LOG2-1MP)
056500     COMPUTE WKS-CB-SORPRESA = WKS-CB-RAW - WKS-CB-ESP-SORP.
056600 0340-CALCULA-B2-SORPRESA-E. EXIT.
056700
056800******************************************************************
056900*     0345   L O C A L I Z A   O   C R E A   F I L A  JUGADOR    *
057000******************************************************************
057100 0345-LOCALIZA-O-CREA-JUGADOR SECTION.
057200     MOVE 'N'                     TO WKS-ENCONTRADO
057300     PERFORM 0345A-COMPARA-FILA-SPK THRU 0345A-COMPARA-FILA-SPK-E
057400         VARYING SPKIX FROM 1 BY 1
057500         UNTIL SPKIX > WKS-SPK-CONTADOR OR SE-ENCONTRO
057600     IF NOT SE-ENCONTRO
057700         ADD 1                     TO WKS-SPK-CONTADOR
057800         MOVE WKS-SPK-CONTADOR     TO SPKIX
057900         MOVE A-PLAYER-ID          TO TSP-PLAYER-ID (SPKIX)
058000         MOVE ZEROS                TO TSP-TEMP-SUMA (SPKIX)
058100                                       TSP-TEMP-SUMCU (SPKIX)
058200                                       TSP-TEMP-CONT (SPKIX)
058300                                       TSP-TAR-SUMA (SPKIX)
058400                                       TSP-TAR-CONT (SPKIX)
058500     END-IF.
058600 0345-LOCALIZA-O-CREA-JUGADOR-E. EXIT.
058700
058800 0345A-COMPARA-FILA-SPK SECTION.
058900     IF TSP-PLAYER-ID (SPKIX) = A-PLAYER-ID
059000         MOVE 'S'              TO WKS-ENCONTRADO
059100     END-IF.
059200 0345A-COMPARA-FILA-SPK-E. EXIT.
059300
059400******************************************************************
059500*     0350   A C U M U L A   E N   P E R I O D O                 *
059600******************************************************************
059700 0350-ACUMULA-EN-PERIODO SECTION.
059800     IF TQS-MATCH-DAY (WKS-SUBI) <= WKS-DIA-TEMPRANO-FIN
059900         ADD WKS-CB-SORPRESA              TO TSP-TEMP-SUMA (SPKIX)
060000         COMPUTE TSP-TEMP-SUMCU (SPKIX) =
060100             TSP-TEMP-SUMCU (SPKIX) +
060200             (WKS-CB-SORPRESA * WKS-CB-SORPRESA)
060300         ADD 1                             TO TSP-TEMP-CONT (SPKIX)
060400     ELSE
060500         IF TQS-MATCH-DAY (WKS-SUBI) >= WKS-DIA-TARDIO-INI
060600             AND TQS-MATCH-DAY (WKS-SUBI) <= WKS-DIA-TARDIO-FIN
060700             ADD WKS-CB-SORPRESA           TO TSP-TAR-SUMA (SPKIX)
060800             ADD 1                         TO TSP-TAR-CONT (SPKIX)
060900         END-IF
061000     END-IF.
061100 0350-ACUMULA-EN-PERIODO-E. EXIT.
061200
061300******************************************************************
061400*     0500   R E G L A   B 1 1   ( P U N T A J E   Z )           *
061500******************************************************************
061600 0500-CALCULA-Z-SCORE SECTION.
061700     MOVE ZEROS                   TO WKS-EARLY-AVG WKS-LATE-AVG
061800                                      TSP-DELTA (SPKIX)
061900     IF TSP-TEMP-CONT (SPKIX) > ZEROS
062000         COMPUTE WKS-EARLY-AVG =
062100             TSP-TEMP-SUMA (SPKIX) / TSP-TEMP-CONT (SPKIX)
062200     END-IF
062300     IF TSP-TAR-CONT (SPKIX) > ZEROS
062400         COMPUTE WKS-LATE-AVG =
062500             TSP-TAR-SUMA (SPKIX) / TSP-TAR-CONT (SPKIX)
062600     END-IF
062700     COMPUTE TSP-DELTA (SPKIX) = WKS-LATE-AVG - WKS-EARLY-AVG
062800     MOVE ZEROS                   TO WKS-EARLY-STD WKS-Z-SCORE
062900     IF TSP-TEMP-CONT (SPKIX) >= 5 AND TSP-TAR-CONT (SPKIX) >= 5
063000         COMPUTE WKS-EARLY-VAR =
063100             (TSP-TEMP-SUMCU (SPKIX) -
063200             ((TSP-TEMP-SUMA (SPKIX) * TSP-TEMP-SUMA (SPKIX))
063300              / TSP-TEMP-CONT (SPKIX)))
063400              / (TSP-TEMP-CONT (SPKIX) - 1)
063500         IF WKS-EARLY-VAR > ZEROS
063600             MOVE 'SQRT'            TO LM-FUNCTION
063700             MOVE WKS-EARLY-VAR      TO LM-ARG-1
063800             CALL 'LTMATHLB' USING LM-FUNCTION LM-ARG-1 LM-RESULT
063900                                   LM-RETURN-CODE
064000             MOVE LM-RESULT          TO WKS-EARLY-STD
064100             IF WKS-EARLY-STD > ZEROS
064200                 COMPUTE WKS-Z-SCORE =
064300                     TSP-DELTA (SPKIX) / WKS-EARLY-STD
064400             END-IF
064500         END-IF
064600     END-IF
064700     MOVE WKS-EARLY-AVG            TO TSP-TEMP-SUMA (SPKIX)
064800     MOVE WKS-LATE-AVG             TO TSP-TAR-SUMA (SPKIX)
064900     MOVE WKS-Z-SCORE              TO TSP-TEMP-SUMCU (SPKIX).
065000 0500-CALCULA-Z-SCORE-E. EXIT.
065100
065200******************************************************************
065300*     0650   A S I G N A C I O N   D E   R A N G O S   ( B 1 4 ) *
065400******************************************************************
065500 0650-ASIGNA-RANGOS SECTION.
065600     PERFORM 0651-CICLO-EXTERNO THRU 0651-CICLO-EXTERNO-E
065700         VARYING WKS-SUBI FROM 1 BY 1
065800         UNTIL WKS-SUBI >= WKS-SPK-CONTADOR
065900     PERFORM 0655-NUMERA-RANGOS THRU 0655-NUMERA-RANGOS-E
066000         VARYING WKS-SUBI FROM 1 BY 1
066100         UNTIL WKS-SUBI > WKS-SPK-CONTADOR.
066200 0650-ASIGNA-RANGOS-E. EXIT.
066300
066400 0651-CICLO-EXTERNO SECTION.
066500     PERFORM 0652-CICLO-INTERNO THRU 0652-CICLO-INTERNO-E
066600         VARYING WKS-SUBJ FROM 1 BY 1
066700         UNTIL WKS-SUBJ > (WKS-SPK-CONTADOR - WKS-SUBI).
066800 0651-CICLO-EXTERNO-E. EXIT.
066900
067000 0652-CICLO-INTERNO SECTION.
067100     IF TSP-DELTA (WKS-SUBJ) < TSP-DELTA (WKS-SUBJ + 1)
067200         PERFORM 0653-INTERCAMBIA-FILA THRU
067300             0653-INTERCAMBIA-FILA-E
067400     END-IF.
067500 0652-CICLO-INTERNO-E. EXIT.
067600
067700 0653-INTERCAMBIA-FILA SECTION.
067800     MOVE WKS-SPK-TBL (WKS-SUBJ)        TO WKS-SPK-TEMP
067900     MOVE WKS-SPK-TBL (WKS-SUBJ + 1)    TO WKS-SPK-TBL (WKS-SUBJ)
068000     MOVE TMP-PLAYER-ID       TO TSP-PLAYER-ID (WKS-SUBJ + 1)
068100     MOVE TMP-TEMP-SUMA       TO TSP-TEMP-SUMA (WKS-SUBJ + 1)
068200     MOVE TMP-TEMP-SUMCU      TO TSP-TEMP-SUMCU (WKS-SUBJ + 1)
068300     MOVE TMP-TEMP-CONT       TO TSP-TEMP-CONT (WKS-SUBJ + 1)
068400     MOVE TMP-TAR-SUMA        TO TSP-TAR-SUMA (WKS-SUBJ + 1)
068500     MOVE TMP-TAR-CONT        TO TSP-TAR-CONT (WKS-SUBJ + 1)
068600     MOVE TMP-DELTA           TO TSP-DELTA (WKS-SUBJ + 1).
068700 0653-INTERCAMBIA-FILA-E. EXIT.
068800
068900 0655-NUMERA-RANGOS SECTION.
069000     MOVE WKS-SUBI                TO TSP-RANGO (WKS-SUBI).
069100 0655-NUMERA-RANGOS-E. EXIT.
069200
069300******************************************************************
069400*     0700   T A B L A   D E   P O S I C I O N E S               *
069500******************************************************************
069600 0700-REPORTE-LIDERATO SECTION.
069700     MOVE SPACES                  TO WKS-LIN-TITULO
069800     STRING 'TABLA DE REPUNTE DE FIN DE TEMPORADA -- '
069900         PARM-SEASON-ID DELIMITED BY SIZE INTO TIT-TEXTO
070000     MOVE WKS-LIN-TITULO          TO SPIKERPT-REC
070100     WRITE SPIKERPT-REC
070200     PERFORM 0710-IMPRIME-LIDER THRU 0710-IMPRIME-LIDER-E
070300         VARYING WKS-SUBI FROM 1 BY 1
070400         UNTIL WKS-SUBI > WKS-SPK-CONTADOR
070500     MOVE SPACES                  TO WKS-LIN-TRAILER
070600     MOVE WKS-CONT-IMPRESOS       TO TRL-CUENTA
070700     MOVE WKS-LIN-TRAILER         TO SPIKERPT-REC
070800     WRITE SPIKERPT-REC.
070900 0700-REPORTE-LIDERATO-E. EXIT.
071000
071100 0710-IMPRIME-LIDER SECTION.
071200     IF TSP-TEMP-CONT (WKS-SUBI) > ZEROS
071300        AND TSP-TAR-CONT (WKS-SUBI) > ZEROS
071400         MOVE SPACES               TO WKS-LIN-LIDER
071500         MOVE TSP-RANGO (WKS-SUBI) TO LID-RANGO
071600         PERFORM 0720-BUSCA-USERNAME THRU 0720-BUSCA-USERNAME-E
071700         MOVE TSP-TEMP-SUMA (WKS-SUBI)   TO LID-EARLY-AVG
071800         MOVE TSP-TAR-SUMA (WKS-SUBI)    TO LID-LATE-AVG
071900         MOVE TSP-DELTA (WKS-SUBI)       TO LID-DELTA
072000         IF TSP-TEMP-CONT (WKS-SUBI) >= 5
072100            AND TSP-TAR-CONT (WKS-SUBI) >= 5
072200             MOVE TSP-TEMP-SUMCU (WKS-SUBI) TO LID-ZSCORE
072300             IF TSP-TEMP-SUMCU (WKS-SUBI) > 1.96
072400                OR TSP-TEMP-SUMCU (WKS-SUBI) < -1.96
072500                 MOVE 'Y'                TO LID-SIGNIF
072600             ELSE
072700                 MOVE 'N'                TO LID-SIGNIF
072800             END-IF
072900         ELSE
073000             MOVE SPACES                 TO LID-ZSCORE
073100             MOVE 'N'                    TO LID-SIGNIF
073200         END-IF
073300         MOVE WKS-LIN-LIDER               TO SPIKERPT-REC
073400         WRITE SPIKERPT-REC
073500         ADD 1                            TO WKS-CONT-IMPRESOS
073600     END-IF.
073700 0710-IMPRIME-LIDER-E. EXIT.
073800
073900 0720-BUSCA-USERNAME SECTION.
074000     MOVE SPACES                  TO LID-USERNAME
074100     PERFORM 0720A-COMPARA-FILA-PLY THRU 0720A-COMPARA-FILA-PLY-E
074200         VARYING PLYIX FROM 1 BY 1
074300         UNTIL PLYIX > WKS-PLY-CONTADOR.
074400 0720-BUSCA-USERNAME-E. EXIT.
074500
074600 0720A-COMPARA-FILA-PLY SECTION.
074700     IF TPL-ID (PLYIX) = TSP-PLAYER-ID (WKS-SUBI)
074800         MOVE TPL-USERNAME (PLYIX) TO LID-USERNAME
074900     END-IF.
075000 0720A-COMPARA-FILA-PLY-E. EXIT.
075100
075200******************************************************************
075300*     0900   C I E R R E   D E   A R C H I V O S                *
075400******************************************************************
075500 0900-CIERRA-ARCHIVOS SECTION.
075600     CLOSE SEASONS RUNDLES PLAYCATS PLAYLIFE QUESTIONS ANSWERS
075700         PLAYERS SPIKERPT.
075800 0900-CIERRA-ARCHIVOS-E. EXIT.
