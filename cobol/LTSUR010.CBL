000100******************************************************************
000200* FECHA       : 11/03/1994                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (EDR)                              *
000400* APLICACION  : LIGA DE TRIVIA - ANALITICA DE TEMPORADA          *
000500* PROGRAMA    : LTSUR010                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE SORPRESA.  CALCULA LA PROBABILIDAD      *
000800*             : ESPERADA DE ACIERTO DE CADA RESPUESTA (PROMEDIO  *
000900*             : DE LOGITOS DE HISTORIAL DEL JUGADOR Y DIFICULTAD *
001000*             : DE LA PREGUNTA) Y LA SORPRESA CORREGIDA POR      *
001100*             : SESGO DE CADA RESPUESTA; ACUMULA POR JUGADOR Y   *
001200*             : EMITE EL DETALLE, LA TABLA DE POSICIONES DE LA   *
001300*             : TEMPORADA Y LA TABLA DE POSICIONES DE RONDA.     *
001400* ARCHIVOS    : CATEGORIES, PLAYERS, PLAYCATS, PLAYLIFE,         *
001500*             : QUESTIONS, ANSWERS, PLAYRNDL (ENTRADA)           *
001600*             : SURPRPT (SALIDA - REPORTE IMPRESO)               *
001700* PROGRAMA(S) : LTMATHLB (RAIZ, LN, EXP, ERF)                    *
001800* INSTALADO   : 11/03/1994                                       *
001900* BPM/RATIONAL: 228866                                           *
002000* NOMBRE      : ANALITICA LIGA DE TRIVIA                         *
002100* DESCRIPCION : MOTOR DE SORPRESA (U1)                           *
002200******************************************************************
002300* B I T A C O R A   D E   M A N T E N I M I E N T O              *
002400* FECHA     PROG.  TICKET    DESCRIPCION                  LT0011
002500* --------  -----  --------  ---------------------------  LT0011
002600* 11/03/94  EDR    LT-0015   VERSION INICIAL: DETALLE POR LT0011
002700*                            JUGADOR Y TABLA DE TEMPORADA.LT0011
002800* 02/05/94  EDR    LT-0019   SE AGREGA LA TABLA DE POSI-  LT0012
002900*                            CIONES DE RONDA.             LT0012
003000* 14/08/95  JPM    LT-0035   SE AGREGA EL CONTEO DE       LT0013
003100*                            RESPUESTAS POSITIVAS Y       LT0013
003200*                            NEGATIVAS EN EL TOTAL.        LT0013
003300* 14/12/98  MRF    LT-0061   REVISION DE FIN DE SIGLO: NO  LT0014
003400*                            HAY CAMPOS DE FECHA CON      LT0014
003500*                            SIGLO IMPLICITO (SIN IMPACTO  LT0014
003600*                            Y2K).                         LT0014
003700* 30/01/01  RQV    LT-0071   SE CORRIGE EL ACUMULADO       LT0015
003800*                            CUANDO LA PREGUNTA NO TIENE   LT0015
003900*                            DIFICULTAD DE RONDA (USAR     LT0015
004000*                            0.5 POR DEFECTO).             LT0015
004100* 09/08/26  EDR    LT-0102   REVISION GENERAL DEL MOTOR    LT0016
004200*                            PARA LA TEMPORADA ACTUAL.     LT0016
004300* 09/08/26  EDR    LT-0110   SE CAMBIAN LOS PERFORM A     LT0017
004400*                            THRU Y LOS CONTADORES E      LT0017
004500*                            INDICES DE COMP-3 A COMP.    LT0017
004600******************************************************************
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID.     LTSUR010.
004900 AUTHOR.         ERICK RAMIREZ.
005000 INSTALLATION.   LIGA DE TRIVIA - CENTRO DE COMPUTO.
005100 DATE-WRITTEN.   11/03/1994.
005200 DATE-COMPILED.  09/08/2026.
005300 SECURITY.       NO CONFIDENCIAL.
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-3090.
005800 OBJECT-COMPUTER. IBM-3090.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT SEASONS      ASSIGN TO SEASONS
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS FS-SEASONS FSE-SEASONS.
006600     SELECT RUNDLES      ASSIGN TO RUNDLES
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS FS-RUNDLES FSE-RUNDLES.
006900     SELECT CATEGORIES   ASSIGN TO CATEGORIES
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS FS-CATEGORIES FSE-CATEGORIES.
007200     SELECT PLAYERS      ASSIGN TO PLAYERS
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS FS-PLAYERS FSE-PLAYERS.
007500     SELECT PLAYCATS     ASSIGN TO PLAYCATS
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS FS-PLAYCATS FSE-PLAYCATS.
007800     SELECT PLAYLIFE     ASSIGN TO PLAYLIFE
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS FS-PLAYLIFE FSE-PLAYLIFE.
008100     SELECT QUESTIONS    ASSIGN TO QUESTIONS
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS IS FS-QUESTIONS FSE-QUESTIONS.
008400     SELECT ANSWERS      ASSIGN TO ANSWERS
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS FS-ANSWERS FSE-ANSWERS.
008700     SELECT PLAYRNDL     ASSIGN TO PLAYRNDL
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS FS-PLAYRNDL FSE-PLAYRNDL.
009000     SELECT SURPRPT      ASSIGN TO SURPRPT
009100         ORGANIZATION IS LINE SEQUENTIAL
009200         FILE STATUS IS FS-SURPRPT FSE-SURPRPT.
009300******************************************************************
009400 DATA DIVISION.
009500 FILE SECTION.
009600 FD  SEASONS
009700     LABEL RECORDS ARE STANDARD.
009800 01  SEASONS-REC.
009900     COPY LTSEASN.
010000 FD  RUNDLES
010100     LABEL RECORDS ARE STANDARD.
010200 01  RUNDLES-REC.
010300     COPY LTRUNDL.
010400 FD  CATEGORIES
010500     LABEL RECORDS ARE STANDARD.
010600 01  CATEGORIES-REC.
010700     COPY LTCATGY.
010800 FD  PLAYERS
010900     LABEL RECORDS ARE STANDARD.
011000 01  PLAYERS-REC.
011100     COPY LTPLAYR.
011200 FD  PLAYCATS
011300     LABEL RECORDS ARE STANDARD.
011400 01  PLAYCATS-REC.
011500     COPY LTPCSTA.
011600 FD  PLAYLIFE
011700     LABEL RECORDS ARE STANDARD.
011800 01  PLAYLIFE-REC.
011900     COPY LTPLSTA.
012000 FD  QUESTIONS
012100     LABEL RECORDS ARE STANDARD.
012200 01  QUESTIONS-REC.
012300     COPY LTQUEST.
012400 FD  ANSWERS
012500     LABEL RECORDS ARE STANDARD.
012600 01  ANSWERS-REC.
012700     COPY LTANSWR.
012800 FD  PLAYRNDL
012900     LABEL RECORDS ARE STANDARD.
013000 01  PLAYRNDL-REC.
013100     COPY LTPLRDL.
013200 FD  SURPRPT
013300     LABEL RECORDS ARE STANDARD.
013400 01  SURPRPT-REC             PIC X(132).
013500******************************************************************
013600 WORKING-STORAGE SECTION.
013700******************************************************************
013800*               A R E A S   D E   E S T A D O   D E   A R C H I V O
013900******************************************************************
014000 01  WKS-FS-STATUS.
014100     02  FS-SEASONS          PIC XX.
014200     02  FSE-SEASONS.
014300         03  FSE-SEA-RETURN  PIC S9(4) COMP-5.
014400         03  FSE-SEA-FUNC    PIC S9(4) COMP-5.
014500         03  FSE-SEA-FEED    PIC S9(4) COMP-5.
014600     02  FS-RUNDLES          PIC XX.
014700     02  FSE-RUNDLES.
014800         03  FSE-RUN-RETURN  PIC S9(4) COMP-5.
014900         03  FSE-RUN-FUNC    PIC S9(4) COMP-5.
015000         03  FSE-RUN-FEED    PIC S9(4) COMP-5.
015100     02  FS-CATEGORIES       PIC XX.
015200     02  FSE-CATEGORIES.
015300         03  FSE-CAT-RETURN  PIC S9(4) COMP-5.
015400         03  FSE-CAT-FUNC    PIC S9(4) COMP-5.
015500         03  FSE-CAT-FEED    PIC S9(4) COMP-5.
015600     02  FS-PLAYERS          PIC XX.
015700     02  FSE-PLAYERS.
015800         03  FSE-PLY-RETURN  PIC S9(4) COMP-5.
015900         03  FSE-PLY-FUNC    PIC S9(4) COMP-5.
016000         03  FSE-PLY-FEED    PIC S9(4) COMP-5.
016100     02  FS-PLAYCATS         PIC XX.
016200     02  FSE-PLAYCATS.
016300         03  FSE-PCS-RETURN  PIC S9(4) COMP-5.
016400         03  FSE-PCS-FUNC    PIC S9(4) COMP-5.
016500         03  FSE-PCS-FEED    PIC S9(4) COMP-5.
016600     02  FS-PLAYLIFE         PIC XX.
016700     02  FSE-PLAYLIFE.
016800         03  FSE-PLS-RETURN  PIC S9(4) COMP-5.
016900         03  FSE-PLS-FUNC    PIC S9(4) COMP-5.
017000         03  FSE-PLS-FEED    PIC S9(4) COMP-5.
017100     02  FS-QUESTIONS        PIC XX.
017200     02  FSE-QUESTIONS.
017300         03  FSE-QST-RETURN  PIC S9(4) COMP-5.
017400         03  FSE-QST-FUNC    PIC S9(4) COMP-5.
017500         03  FSE-QST-FEED    PIC S9(4) COMP-5.
017600     02  FS-ANSWERS          PIC XX.
017700     02  FSE-ANSWERS.
017800         03  FSE-ANS-RETURN  PIC S9(4) COMP-5.
017900         03  FSE-ANS-FUNC    PIC S9(4) COMP-5.
018000         03  FSE-ANS-FEED    PIC S9(4) COMP-5.
018100     02  FS-PLAYRNDL         PIC XX.
018200     02  FSE-PLAYRNDL.
018300         03  FSE-PRD-RETURN  PIC S9(4) COMP-5.
018400         03  FSE-PRD-FUNC    PIC S9(4) COMP-5.
018500         03  FSE-PRD-FEED    PIC S9(4) COMP-5.
018600     02  FS-SURPRPT          PIC XX.
018700     02  FSE-SURPRPT.
018800         03  FSE-RPT-RETURN  PIC S9(4) COMP-5.
018900         03  FSE-RPT-FUNC    PIC S9(4) COMP-5.
019000         03  FSE-RPT-FEED    PIC S9(4) COMP-5.
019100         03  FILLER              PIC X(01).
019200******************************************************************
019300*               P A R A M E T R O S   D E   C O R R I D A        *
019400******************************************************************
019500 01  WKS-PARM-LINEA          PIC X(80).
019600 01  WKS-PARAMETROS REDEFINES WKS-PARM-LINEA.
019700     02  PARM-SEASON-ID      PIC 9(04).
019800     02  PARM-RUNDLE-ID      PIC 9(04).
019900     02  FILLER              PIC X(72).
020000******************************************************************
020100*               T A B L A   D E   C A T E G O R I A S   ( 18 )   *
020200******************************************************************
020300 01  WKS-TABLA-CATEGORIAS.
020400     02  WKS-CAT-CONTADOR    PIC 9(03) COMP   VALUE ZEROS.
020500     02  WKS-CAT-TBL OCCURS 18 TIMES INDEXED BY CATIX.
020600         03  TCA-ID          PIC 9(02).
020700         03  TCA-NOMBRE      PIC X(20).
020800         03  FILLER          PIC X(02).
020900******************************************************************
021000*               T A B L A   D E   J U G A D O R E S              *
021100******************************************************************
021200 01  WKS-TABLA-PLAYERS.
021300     02  WKS-PLY-CONTADOR    PIC 9(05) COMP   VALUE ZEROS.
021400     02  WKS-PLY-TBL OCCURS 1 TO 4000 TIMES
021500                     DEPENDING ON WKS-PLY-CONTADOR
021600                     INDEXED BY PLYIX ASCENDING KEY IS TPL-ID.
021700         03  TPL-ID          PIC 9(06).
021800         03  TPL-USERNAME    PIC X(20).
021900         03  TPL-DISPNAME    PIC X(30).
022000         03  FILLER          PIC X(04).
022100******************************************************************
022200*        T A B L A   D E   E S T A D I S T I C A   D E   T E M P *
022300******************************************************************
022400 01  WKS-TABLA-PCS.
022500     02  WKS-PCS-CONTADOR    PIC 9(05) COMP   VALUE ZEROS.
022600     02  WKS-PCS-TBL OCCURS 1 TO 8000 TIMES
022700                     DEPENDING ON WKS-PCS-CONTADOR
022800                     INDEXED BY PCSIX.
022900         03  TPC-PLAYER-ID   PIC 9(06).
023000         03  TPC-CATEGORY-ID PIC 9(02).
023100         03  TPC-SEASON-ID   PIC 9(04).
023200         03  TPC-PCT         PIC 9V9(4).
023300         03  TPC-TOTQ        PIC 9(05).
023400         03  FILLER              PIC X(01).
023500******************************************************************
023600*        T A B L A   D E   E S T A D I S T I C A   V I T A L I C I A
023700******************************************************************
023800 01  WKS-TABLA-PLS.
023900     02  WKS-PLS-CONTADOR    PIC 9(05) COMP   VALUE ZEROS.
024000     02  WKS-PLS-TBL OCCURS 1 TO 8000 TIMES
024100                     DEPENDING ON WKS-PLS-CONTADOR
024200                     INDEXED BY PLSIX.
024300         03  TLS-PLAYER-ID   PIC 9(06).
024400         03  TLS-CATEGORY-ID PIC 9(02).
024500         03  TLS-PCT         PIC 9V9(4).
024600         03  TLS-TOTQ        PIC 9(05).
024700         03  FILLER              PIC X(01).
024800******************************************************************
024900*        T A B L A   D E   P R E G U N T A S   ( P O R  Q-ID )   *
025000*        SE ASUME QUE EL ARCHIVO VIENE ORDENADO DE FORMA QUE EL   *
025100*        Q-ID CRECE CON (DIA, NUMERO) -- ASIGNACION SECUENCIAL.   *
025200******************************************************************
025300 01  WKS-TABLA-PREGUNTAS.
025400     02  WKS-QST-CONTADOR    PIC 9(05) COMP   VALUE ZEROS.
025500     02  WKS-QST-TBL OCCURS 1 TO 9999 TIMES
025600                     DEPENDING ON WKS-QST-CONTADOR
025700                     INDEXED BY QSTIX ASCENDING KEY IS TQS-ID.
025800         03  TQS-ID          PIC 9(08).
025900         03  TQS-SEASON-ID   PIC 9(04).
026000         03  TQS-MATCH-DAY   PIC 9(02).
026100         03  TQS-NUMBER      PIC 9(01).
026200         03  TQS-CATEGORY-ID PIC 9(02).
026300         03  TQS-RUNDLE-PCT  PIC 9V9(4).
026400         03  FILLER              PIC X(01).
026500******************************************************************
026600*        T A B L A   D E   M I E M B R O S   D E   R O N D A     *
026700******************************************************************
026800 01  WKS-TABLA-PLAYRNDL.
026900     02  WKS-PRD-CONTADOR    PIC 9(05) COMP   VALUE ZEROS.
027000     02  WKS-PRD-TBL OCCURS 1 TO 8000 TIMES
027100                     DEPENDING ON WKS-PRD-CONTADOR
027200                     INDEXED BY PRDIX.
027300         03  TPR-PLAYER-ID   PIC 9(06).
027400         03  TPR-RUNDLE-ID   PIC 9(04).
027500         03  TPR-FINAL-RANK  PIC 9(03).
027600         03  FILLER              PIC X(01).
027700******************************************************************
027800*        T A B L A   D E   R E S U L T A D O S   ( L I D E R A T O )
027900******************************************************************
028000 01  WKS-TABLA-RESULTADOS.
028100     02  WKS-RES-CONTADOR    PIC 9(05) COMP   VALUE ZEROS.
028200     02  WKS-RES-TBL OCCURS 1 TO 4000 TIMES
028300                     DEPENDING ON WKS-RES-CONTADOR
028400                     INDEXED BY RESIX.
028500         03  TRS-PLAYER-ID   PIC 9(06).
028600         03  TRS-USERNAME    PIC X(20).
028700         03  TRS-TOTAL-SOR   PIC S9(05)V9(03) COMP-3.
028800         03  TRS-CONT-PREG   PIC 9(05) COMP  .
028900         03  TRS-RANGO       PIC 9(04).
029000         03  FILLER              PIC X(01).
029100******************************************************************
029200*        A R E A   D E   I N T E R C A M B I O   ( S O R T )     *
029300******************************************************************
029400 01  WKS-RES-TEMP.
029500     02  TMP-PLAYER-ID           PIC 9(06).
029600     02  TMP-USERNAME            PIC X(20).
029700     02  TMP-TOTAL-SOR           PIC S9(05)V9(03) COMP-3.
029800     02  TMP-CONT-PREG           PIC 9(05) COMP  .
029900     02  TMP-RANGO               PIC 9(04).
030000     02  FILLER              PIC X(01).
030100******************************************************************
030200*               A C U M U L A D O R E S   P O R   J U G A D O R  *
030300******************************************************************
030400 01  WKS-ACUM-JUGADOR.
030500     02  WKS-ACJ-PLAYER-ID   PIC 9(06) VALUE ZEROS.
030600     02  WKS-ACJ-TOTAL       PIC S9(05)V9(09) COMP-3 VALUE ZEROS.
030700     02  WKS-ACJ-CUMULADO    PIC S9(05)V9(09) COMP-3 VALUE ZEROS.
030800     02  WKS-ACJ-CONT-PREG   PIC 9(05) COMP   VALUE ZEROS.
030900     02  WKS-ACJ-CONT-POS    PIC 9(05) COMP   VALUE ZEROS.
031000     02  WKS-ACJ-CONT-NEG    PIC 9(05) COMP   VALUE ZEROS.
031100     02  WKS-ACJ-DIA-ANT     PIC 9(02) VALUE ZEROS.
031200     02  FILLER              PIC X(01).
031300******************************************************************
031400*        A R E A S   P A R A   C A L C U L O   B1 / B2           *
031500******************************************************************
031600 01  WKS-CALCULO-B1B2.
031700     02  WKS-CB-H            PIC S9(05)V9(09) COMP-3.
031800     02  WKS-CB-D            PIC S9(05)V9(09) COMP-3.
031900     02  WKS-CB-LOGIT-H      PIC S9(05)V9(09) COMP-3.
032000     02  WKS-CB-LOGIT-D      PIC S9(05)V9(09) COMP-3.
032100     02  WKS-CB-COMBINADO    PIC S9(05)V9(09) COMP-3.
032200     02  WKS-CB-EXPECTED     PIC S9(05)V9(09) COMP-3.
032300     02  WKS-CB-P            PIC S9(05)V9(09) COMP-3.
032400     02  WKS-CB-LOG2-P       PIC S9(05)V9(09) COMP-3.
032500     02  WKS-CB-LOG2-1MP     PIC S9(05)V9(09) COMP-3.
032600     02  WKS-CB-RAW          PIC S9(05)V9(09) COMP-3.
032700     02  WKS-CB-ESP-SORP     PIC S9(05)V9(09) COMP-3.
032800     02  WKS-CB-SORPRESA     PIC S9(05)V9(09) COMP-3.
032900     02  WKS-CB-ARG          PIC S9(05)V9(09) COMP-3.
033000     02  WKS-CB-RESULT       PIC S9(05)V9(09) COMP-3.
033100     02  WKS-CB-RC           PIC 9(02).
033200     02  WKS-CB-LN2 REDEFINES WKS-CB-RESULT
033300                             PIC S9(05)V9(09) COMP-3.
033400     02  WKS-LOG2-DE-E       PIC S9(01)V9(09) COMP-3
033500                             VALUE 1.442695040.
033600     02  FILLER              PIC X(01).
033700******************************************************************
033800*        I N T E R F A Z   D E   L L A M A D A   A   L T M A T H L B
033900******************************************************************
034000 01  WKS-LTMATHLB-INTERFAZ.
034100     02  LM-FUNCTION         PIC X(04).
034200     02  LM-ARG-1            PIC S9(05)V9(09) COMP-3.
034300     02  LM-RESULT           PIC S9(05)V9(09) COMP-3.
034400     02  LM-RETURN-CODE      PIC 9(02).
034500     02  FILLER              PIC X(01).
034600******************************************************************
034700*               L I N E A S   D E   R E P O R T E                *
034800******************************************************************
034900 01  WKS-LIN-TITULO          PIC X(132).
035000 01  WKS-TITULO-CAMPOS REDEFINES WKS-LIN-TITULO.
035100     02  FILLER              PIC X(05).
035200     02  TIT-TEXTO           PIC X(60).
035300     02  FILLER              PIC X(67).
035400 01  WKS-LIN-ENCABEZADO      PIC X(132).
035500 01  WKS-LIN-DETALLE.
035600     02  DET-DIA             PIC ZZ9.
035700     02  FILLER              PIC X(02).
035800     02  DET-NUM             PIC Z9.
035900     02  FILLER              PIC X(02).
036000     02  DET-CATEGORIA       PIC X(20).
036100     02  FILLER              PIC X(02).
036200     02  DET-ESPERADO        PIC 9.999.
036300     02  FILLER              PIC X(02).
036400     02  DET-ACIERTO         PIC 9.
036500     02  FILLER              PIC X(02).
036600     02  DET-SORPRESA        PIC -9.999.
036700     02  FILLER              PIC X(02).
036800     02  DET-CUMULADO        PIC -999.999.
036900     02  FILLER              PIC X(30).
037000 01  WKS-LIN-TOTALES.
037100     02  FILLER              PIC X(10) VALUE 'TOTALES  '.
037200     02  TOT-TOTAL           PIC -(4)9.9(3).
037300     02  FILLER              PIC X(02).
037400     02  TOT-PROMEDIO        PIC -9.9(4).
037500     02  FILLER              PIC X(02).
037600     02  TOT-CUENTA          PIC Z(4)9.
037700     02  FILLER              PIC X(80).
037800 01  WKS-LIN-LIDER.
037900     02  LID-RANGO           PIC Z(3)9.
038000     02  FILLER              PIC X(02).
038100     02  LID-USERNAME        PIC X(20).
038200     02  FILLER              PIC X(02).
038300     02  LID-TOTAL           PIC -(4)9.9(3).
038400     02  FILLER              PIC X(02).
038500     02  LID-PROMEDIO        PIC -9.9(4).
038600     02  FILLER              PIC X(02).
038700     02  LID-PREGUNTAS       PIC Z(4)9.
038800     02  FILLER              PIC X(80).
038900 01  WKS-LIN-TRAILER.
039000     02  FILLER              PIC X(20) VALUE 'REGISTROS IMPRESOS:'.
039100     02  TRL-CUENTA          PIC Z(5)9.
039200     02  FILLER              PIC X(102).
039300******************************************************************
039400*        C O N T A D O R E S   Y   S W I T C H E S   77          *
039500******************************************************************
039600 77  WKS-SW-FIN-ANSWERS      PIC X(01) VALUE 'N'.
039700     88  FIN-ANSWERS                    VALUE 'S'.
039800 77  WKS-SUBI                PIC 9(05) COMP   VALUE ZEROS.
039900 77  WKS-SUBJ                PIC 9(05) COMP   VALUE ZEROS.
040000 77  WKS-ENCONTRADO          PIC X(01) VALUE 'N'.
040100     88  SE-ENCONTRO                    VALUE 'S'.
040200 77  WKS-CONT-IMPRESOS       PIC 9(07) COMP   VALUE ZEROS.
040300 77  WKS-RUNDLE-TAMANO       PIC 9(05) COMP   VALUE ZEROS.
040400 77  WKS-PRIMERA-VEZ         PIC X(01) VALUE 'S'.
040500******************************************************************
040600 PROCEDURE DIVISION.
040700******************************************************************
040800 0000-MAIN SECTION.
040900     ACCEPT WKS-PARM-LINEA FROM SYSIN
041000     PERFORM 0100-ABRE-ARCHIVOS THRU 0100-ABRE-ARCHIVOS-E
041100     PERFORM 0105-VALIDA-TEMPORADA THRU 0105-VALIDA-TEMPORADA-E
041200     PERFORM 0200-CARGA-TABLAS THRU 0200-CARGA-TABLAS-E
041300     PERFORM 0300-PROCESA-RESPUESTAS THRU
041400         0300-PROCESA-RESPUESTAS-E
041500     PERFORM 0650-ASIGNA-RANGOS THRU 0650-ASIGNA-RANGOS-E
041600     PERFORM 0700-REPORTE-TEMPORADA THRU 0700-REPORTE-TEMPORADA-E
041700     IF PARM-RUNDLE-ID NOT = ZEROS
041800         PERFORM 0800-REPORTE-RONDA THRU 0800-REPORTE-RONDA-E
041900     END-IF
042000     PERFORM 0900-CIERRA-ARCHIVOS THRU 0900-CIERRA-ARCHIVOS-E
042100     STOP RUN.
042200 0000-MAIN-E. EXIT.
042300
042400******************************************************************
042500*     0100   A P E R T U R A   D E   A R C H I V O S             *
042600******************************************************************
042700 0100-ABRE-ARCHIVOS SECTION.
042800     OPEN INPUT  SEASONS RUNDLES
042900                 CATEGORIES PLAYERS PLAYCATS PLAYLIFE
043000                 QUESTIONS ANSWERS PLAYRNDL
043100     OPEN OUTPUT SURPRPT.
043200 0100-ABRE-ARCHIVOS-E. EXIT.
043300
043400******************************************************************
043500*     0105   V A L I D A   T E M P O R A D A   Y   R O N D A      *
043600*     01/09/99  MRF  LT-0063  SE VALIDA QUE EL SEASON-ID Y EL     *
043700*                    RUNDLE-ID DEL PARM EXISTAN EN LOS MAESTROS.  *
043800******************************************************************
043900 0105-VALIDA-TEMPORADA SECTION.
044000     READ SEASONS
044100         AT END MOVE 'FIN' TO FS-SEASONS
044200     END-READ
044300     PERFORM 0105A-BUSCA-TEMPORADA THRU 0105A-BUSCA-TEMPORADA-E
044400         UNTIL FS-SEASONS = 'FIN'
044500            OR SEASON-ID = PARM-SEASON-ID.
044600     IF PARM-RUNDLE-ID NOT = ZEROS
044700         READ RUNDLES
044800             AT END MOVE 'FIN' TO FS-RUNDLES
044900         END-READ
045000         PERFORM 0105B-BUSCA-RONDA THRU 0105B-BUSCA-RONDA-E
045100             UNTIL FS-RUNDLES = 'FIN'
045200                OR RUNDLE-ID = PARM-RUNDLE-ID
045300     END-IF.
045400 0105-VALIDA-TEMPORADA-E. EXIT.
045500
045600 0105A-BUSCA-TEMPORADA SECTION.
045700     READ SEASONS
045800         AT END MOVE 'FIN' TO FS-SEASONS
045900     END-READ.
046000 0105A-BUSCA-TEMPORADA-E. EXIT.
046100
046200 0105B-BUSCA-RONDA SECTION.
046300     READ RUNDLES
046400         AT END MOVE 'FIN' TO FS-RUNDLES
046500     END-READ.
046600 0105B-BUSCA-RONDA-E. EXIT.
046700
046800******************************************************************
046900*     0200   C A R G A   D E   T A B L A S   E N   M E M O R I A *
047000******************************************************************
047100 0200-CARGA-TABLAS SECTION.
047200     PERFORM 0210-CARGA-CATEGORIAS THRU 0210-CARGA-CATEGORIAS-E
047300     PERFORM 0220-CARGA-PLAYERS THRU 0220-CARGA-PLAYERS-E
047400     PERFORM 0230-CARGA-PCS THRU 0230-CARGA-PCS-E
047500     PERFORM 0240-CARGA-PLS THRU 0240-CARGA-PLS-E
047600     PERFORM 0250-CARGA-PREGUNTAS THRU 0250-CARGA-PREGUNTAS-E
047700     PERFORM 0260-CARGA-PLAYRNDL THRU 0260-CARGA-PLAYRNDL-E.
047800 0200-CARGA-TABLAS-E. EXIT.
047900
048000 0210-CARGA-CATEGORIAS SECTION.
048100     READ CATEGORIES
048200         AT END MOVE 'FIN' TO FS-CATEGORIES
048300     END-READ
048400     PERFORM 0211-CARGA-CATEGORIAS-FILA THRU
048500         0211-CARGA-CATEGORIAS-FILA-E
048600         UNTIL FS-CATEGORIES = 'FIN'.
048700 0210-CARGA-CATEGORIAS-E. EXIT.
048800
048900 0211-CARGA-CATEGORIAS-FILA SECTION.
049000     ADD 1                         TO WKS-CAT-CONTADOR
049100     MOVE CATEGORY-ID   TO TCA-ID (WKS-CAT-CONTADOR)
049200     MOVE CATEGORY-NAME TO TCA-NOMBRE (WKS-CAT-CONTADOR)
049300     READ CATEGORIES
049400         AT END MOVE 'FIN' TO FS-CATEGORIES
049500     END-READ.
049600 0211-CARGA-CATEGORIAS-FILA-E. EXIT.
049700
049800 0220-CARGA-PLAYERS SECTION.
049900     READ PLAYERS
050000         AT END MOVE 'FIN' TO FS-PLAYERS
050100     END-READ
050200     PERFORM 0221-CARGA-PLAYERS-FILA THRU
050300         0221-CARGA-PLAYERS-FILA-E
050400         UNTIL FS-PLAYERS = 'FIN'.
050500 0220-CARGA-PLAYERS-E. EXIT.
050600
050700 0221-CARGA-PLAYERS-FILA SECTION.
050800     ADD 1                         TO WKS-PLY-CONTADOR
050900     MOVE PLAYER-ID           TO TPL-ID (WKS-PLY-CONTADOR)
051000     MOVE PLAYER-USERNAME     TO TPL-USERNAME (WKS-PLY-CONTADOR)
051100     MOVE PLAYER-DISPLAY-NAME TO TPL-DISPNAME (WKS-PLY-CONTADOR)
051200     READ PLAYERS
051300         AT END MOVE 'FIN' TO FS-PLAYERS
051400     END-READ.
051500 0221-CARGA-PLAYERS-FILA-E. EXIT.
051600
051700 0230-CARGA-PCS SECTION.
051800     READ PLAYCATS
051900         AT END MOVE 'FIN' TO FS-PLAYCATS
052000     END-READ
052100     PERFORM 0231-CARGA-PCS-FILA THRU 0231-CARGA-PCS-FILA-E
052200         UNTIL FS-PLAYCATS = 'FIN'.
052300 0230-CARGA-PCS-E. EXIT.
052400
052500 0231-CARGA-PCS-FILA SECTION.
052600     ADD 1                         TO WKS-PCS-CONTADOR
052700     MOVE PCS-PLAYER-ID       TO TPC-PLAYER-ID (WKS-PCS-CONTADOR)
052800     MOVE PCS-CATEGORY-ID     TO TPC-CATEGORY-ID (WKS-PCS-CONTADOR)
052900     MOVE PCS-SEASON-ID       TO TPC-SEASON-ID (WKS-PCS-CONTADOR)
053000     MOVE PCS-CORRECT-PCT     TO TPC-PCT (WKS-PCS-CONTADOR)
053100     MOVE PCS-TOTAL-QUESTIONS TO TPC-TOTQ (WKS-PCS-CONTADOR)
053200     READ PLAYCATS
053300         AT END MOVE 'FIN' TO FS-PLAYCATS
053400     END-READ.
053500 0231-CARGA-PCS-FILA-E. EXIT.
053600
053700 0240-CARGA-PLS SECTION.
053800     READ PLAYLIFE
053900         AT END MOVE 'FIN' TO FS-PLAYLIFE
054000     END-READ
054100     PERFORM 0241-CARGA-PLS-FILA THRU 0241-CARGA-PLS-FILA-E
054200         UNTIL FS-PLAYLIFE = 'FIN'.
054300 0240-CARGA-PLS-E. EXIT.
054400
054500 0241-CARGA-PLS-FILA SECTION.
054600     ADD 1                         TO WKS-PLS-CONTADOR
054700     MOVE PLS-PLAYER-ID       TO TLS-PLAYER-ID (WKS-PLS-CONTADOR)
054800     MOVE PLS-CATEGORY-ID     TO TLS-CATEGORY-ID (WKS-PLS-CONTADOR)
054900     MOVE PLS-CORRECT-PCT     TO TLS-PCT (WKS-PLS-CONTADOR)
055000     MOVE PLS-TOTAL-QUESTIONS TO TLS-TOTQ (WKS-PLS-CONTADOR)
055100     READ PLAYLIFE
055200         AT END MOVE 'FIN' TO FS-PLAYLIFE
055300     END-READ.
055400 0241-CARGA-PLS-FILA-E. EXIT.
055500
055600 0250-CARGA-PREGUNTAS SECTION.
055700     READ QUESTIONS
055800         AT END MOVE 'FIN' TO FS-QUESTIONS
055900     END-READ
056000     PERFORM 0251-CARGA-PREGUNTAS-FILA THRU
056100         0251-CARGA-PREGUNTAS-FILA-E
056200         UNTIL FS-QUESTIONS = 'FIN'.
056300 0250-CARGA-PREGUNTAS-E. EXIT.
056400
056500 0251-CARGA-PREGUNTAS-FILA SECTION.
056600     IF Q-SEASON-ID = PARM-SEASON-ID
056700         ADD 1                     TO WKS-QST-CONTADOR
056800         MOVE Q-ID          TO TQS-ID (WKS-QST-CONTADOR)
056900         MOVE Q-SEASON-ID   TO TQS-SEASON-ID (WKS-QST-CONTADOR)
057000         MOVE Q-MATCH-DAY   TO TQS-MATCH-DAY (WKS-QST-CONTADOR)
057100         MOVE Q-NUMBER      TO TQS-NUMBER (WKS-QST-CONTADOR)
057200         MOVE Q-CATEGORY-ID TO TQS-CATEGORY-ID (WKS-QST-CONTADOR)
057300         MOVE Q-RUNDLE-CORRECT-PCT
057400                            TO TQS-RUNDLE-PCT (WKS-QST-CONTADOR)
057500     END-IF
057600     READ QUESTIONS
057700         AT END MOVE 'FIN' TO FS-QUESTIONS
057800     END-READ.
057900 0251-CARGA-PREGUNTAS-FILA-E. EXIT.
058000
058100 0260-CARGA-PLAYRNDL SECTION.
058200     READ PLAYRNDL
058300         AT END MOVE 'FIN' TO FS-PLAYRNDL
058400     END-READ
058500     PERFORM 0261-CARGA-PLAYRNDL-FILA THRU
058600         0261-CARGA-PLAYRNDL-FILA-E
058700         UNTIL FS-PLAYRNDL = 'FIN'.
058800 0260-CARGA-PLAYRNDL-E. EXIT.
058900
059000 0261-CARGA-PLAYRNDL-FILA SECTION.
059100     ADD 1                         TO WKS-PRD-CONTADOR
059200     MOVE PR-PLAYER-ID    TO TPR-PLAYER-ID (WKS-PRD-CONTADOR)
059300     MOVE PR-RUNDLE-ID    TO TPR-RUNDLE-ID (WKS-PRD-CONTADOR)
059400     MOVE PR-FINAL-RANK   TO TPR-FINAL-RANK (WKS-PRD-CONTADOR)
059500     READ PLAYRNDL
059600         AT END MOVE 'FIN' TO FS-PLAYRNDL
059700     END-READ.
059800 0261-CARGA-PLAYRNDL-FILA-E. EXIT.
059900
060000******************************************************************
060100*     0300   P R O C E S O   D E   R E S P U E S T A S           *
060200*     SE IMPRIME TITULO Y ENCABEZADO UNA SOLA VEZ, LUEGO SE LEE  *
060300*     ANSWERS SECUENCIALMENTE; AL CAMBIAR DE JUGADOR SE CIERRA   *
060400*     EL DETALLE ANTERIOR (TOTALES) Y SE ABRE UNO NUEVO.         *
060500******************************************************************
060600 0300-PROCESA-RESPUESTAS SECTION.
060700     MOVE 'S'                      TO WKS-PRIMERA-VEZ
060800     READ ANSWERS
060900         AT END MOVE 'FIN' TO FS-ANSWERS
061000     END-READ
061100     PERFORM 0310-PROCESA-UNA-RESPUESTA THRU
061200         0310-PROCESA-UNA-RESPUESTA-E
061300         UNTIL FS-ANSWERS = 'FIN'
061400     IF WKS-ACJ-PLAYER-ID NOT = ZEROS
061500         PERFORM 0450-CIERRA-DETALLE-JUGADOR THRU
061600             0450-CIERRA-DETALLE-JUGADOR-E
061700     END-IF.
061800 0300-PROCESA-RESPUESTAS-E. EXIT.
061900
062000 0310-PROCESA-UNA-RESPUESTA SECTION.
062100     PERFORM 0320-BUSCA-PREGUNTA THRU 0320-BUSCA-PREGUNTA-E
062200     IF SE-ENCONTRO AND TQS-SEASON-ID (WKS-SUBI) = PARM-SEASON-ID
062300         IF A-PLAYER-ID NOT = WKS-ACJ-PLAYER-ID
062400             IF WKS-ACJ-PLAYER-ID NOT = ZEROS
062500                 PERFORM 0450-CIERRA-DETALLE-JUGADOR THRU
062600                     0450-CIERRA-DETALLE-JUGADOR-E
062700             END-IF
062800             PERFORM 0400-ABRE-DETALLE-JUGADOR THRU
062900                 0400-ABRE-DETALLE-JUGADOR-E
063000         END-IF
063100         PERFORM 0330-CALCULA-B1-EXPECTED THRU
063200             0330-CALCULA-B1-EXPECTED-E
063300         PERFORM 0340-CALCULA-B2-SORPRESA THRU
063400             0340-CALCULA-B2-SORPRESA-E
063500         PERFORM 0360-IMPRIME-LINEA-DETALLE THRU
063600             0360-IMPRIME-LINEA-DETALLE-E
063700     END-IF
063800     READ ANSWERS
063900         AT END MOVE 'FIN' TO FS-ANSWERS
064000     END-READ.
064100 0310-PROCESA-UNA-RESPUESTA-E. EXIT.
064200
064300******************************************************************
064400*     0320   B U S Q U E D A   D E   L A   P R E G U N T A       *
064500******************************************************************
064600 0320-BUSCA-PREGUNTA SECTION.
064700     MOVE 'N'                      TO WKS-ENCONTRADO
064800     SEARCH ALL WKS-QST-TBL
064900         WHEN TQS-ID (QSTIX) = A-QUESTION-ID
065000             MOVE 'S'               TO WKS-ENCONTRADO
065100             MOVE QSTIX             TO WKS-SUBI
065200     END-SEARCH.
065300 0320-BUSCA-PREGUNTA-E. EXIT.
065400
065500******************************************************************
065600*     0330   R E G L A   B 1   ( P R O B A B I L I D A D )       *
065700******************************************************************
065800 0330-CALCULA-B1-EXPECTED SECTION.
065900     PERFORM 0331-LOCALIZA-PCT-CATEGORIA THRU
066000         0331-LOCALIZA-PCT-CATEGORIA-E
066100     MOVE TQS-RUNDLE-PCT (WKS-SUBI) TO WKS-CB-D
066200     IF WKS-CB-D = ZEROS
066300         MOVE 0.5                   TO WKS-CB-D
066400     END-IF
066500     PERFORM 0335-CLAMP-H THRU 0335-CLAMP-H-E
066600     PERFORM 0336-CLAMP-D THRU 0336-CLAMP-D-E
066700     COMPUTE WKS-CB-ARG = WKS-CB-H / (1 - WKS-CB-H)
066800     MOVE 'LN  '                    TO LM-FUNCTION
066900     MOVE WKS-CB-ARG                TO LM-ARG-1
067000     CALL 'LTMATHLB' USING LM-FUNCTION LM-ARG-1 LM-RESULT
067100                           LM-RETURN-CODE
067200     MOVE LM-RESULT                 TO WKS-CB-LOGIT-H
067300     COMPUTE WKS-CB-ARG = WKS-CB-D / (1 - WKS-CB-D)
067400     MOVE 'LN  '                    TO LM-FUNCTION
067500     MOVE WKS-CB-ARG                TO LM-ARG-1
067600     CALL 'LTMATHLB' USING LM-FUNCTION LM-ARG-1 LM-RESULT
067700                           LM-RETURN-CODE
067800     MOVE LM-RESULT                 TO WKS-CB-LOGIT-D
067900     COMPUTE WKS-CB-COMBINADO =
068000         (0.5 * WKS-CB-LOGIT-H) + (0.5 * WKS-CB-LOGIT-D)
068100     COMPUTE WKS-CB-ARG = ZEROS - WKS-CB-COMBINADO
068200     MOVE 'EXP '                    TO LM-FUNCTION
068300     MOVE WKS-CB-ARG                TO LM-ARG-1
068400     CALL 'LTMATHLB' USING LM-FUNCTION LM-ARG-1 LM-RESULT
068500                           LM-RETURN-CODE
068600     COMPUTE WKS-CB-EXPECTED = 1 / (1 + LM-RESULT)
068700     IF WKS-CB-EXPECTED < 0.01
068800         MOVE 0.01                  TO WKS-CB-EXPECTED
068900     END-IF
069000     IF WKS-CB-EXPECTED > 0.99
069100         MOVE 0.99                  TO WKS-CB-EXPECTED
069200     END-IF.
069300 0330-CALCULA-B1-EXPECTED-E. EXIT.
069400
069500 0331-LOCALIZA-PCT-CATEGORIA SECTION.
069600     MOVE 'N'                       TO WKS-ENCONTRADO
069700     MOVE ZEROS                     TO WKS-CB-H
069800     IF WKS-PCS-CONTADOR > ZEROS
069900         PERFORM 0331A-COMPARA-FILA-PCS THRU
070000             0331A-COMPARA-FILA-PCS-E
070100             VARYING WKS-SUBJ FROM 1 BY 1
070200             UNTIL WKS-SUBJ > WKS-PCS-CONTADOR
070300                   OR SE-ENCONTRO
070400     END-IF
070500     IF NOT SE-ENCONTRO
070600         PERFORM 0332-LOCALIZA-PCT-VITALICIA THRU
070700             0332-LOCALIZA-PCT-VITALICIA-E
070800     END-IF
070900     IF WKS-CB-H = ZEROS
071000         MOVE 0.5                   TO WKS-CB-H
071100     END-IF.
071200 0331-LOCALIZA-PCT-CATEGORIA-E. EXIT.
071300
071400 0331A-COMPARA-FILA-PCS SECTION.
071500     IF TPC-PLAYER-ID (WKS-SUBJ)   = A-PLAYER-ID
071600        AND TPC-CATEGORY-ID (WKS-SUBJ) =
071700            TQS-CATEGORY-ID (WKS-SUBI)
071800        AND TPC-SEASON-ID (WKS-SUBJ)  = PARM-SEASON-ID
071900         MOVE TPC-PCT (WKS-SUBJ)   TO WKS-CB-H
072000         MOVE 'S'                  TO WKS-ENCONTRADO
072100     END-IF.
072200 0331A-COMPARA-FILA-PCS-E. EXIT.
072300
072400 0332-LOCALIZA-PCT-VITALICIA SECTION.
072500     MOVE 'N'                       TO WKS-ENCONTRADO
072600     PERFORM 0332A-COMPARA-FILA-PLS THRU 0332A-COMPARA-FILA-PLS-E
072700         VARYING WKS-SUBJ FROM 1 BY 1
072800         UNTIL WKS-SUBJ > WKS-PLS-CONTADOR OR SE-ENCONTRO.
072900 0332-LOCALIZA-PCT-VITALICIA-E. EXIT.
073000
073100 0332A-COMPARA-FILA-PLS SECTION.
073200     IF TLS-PLAYER-ID (WKS-SUBJ)   = A-PLAYER-ID
073300        AND TLS-CATEGORY-ID (WKS-SUBJ) =
073400            TQS-CATEGORY-ID (WKS-SUBI)
073500         MOVE TLS-PCT (WKS-SUBJ)   TO WKS-CB-H
073600         MOVE 'S'                  TO WKS-ENCONTRADO
073700     END-IF.
073800 0332A-COMPARA-FILA-PLS-E. EXIT.
073900
074000 0335-CLAMP-H SECTION.
074100     IF WKS-CB-H < 0.001
074200         MOVE 0.001                 TO WKS-CB-H
074300     END-IF
074400     IF WKS-CB-H > 0.999
074500         MOVE 0.999                 TO WKS-CB-H
074600     END-IF.
074700 0335-CLAMP-H-E. EXIT.
074800
074900 0336-CLAMP-D SECTION.
075000     IF WKS-CB-D < 0.001
075100         MOVE 0.001                 TO WKS-CB-D
075200     END-IF
075300     IF WKS-CB-D > 0.999
075400         MOVE 0.999                 TO WKS-CB-D
075500     END-IF.
075600 0336-CLAMP-D-E. EXIT.
075700
075800******************************************************************
075900*     0340   R E G L A   B 2   ( S O R P R E S A )               *
076000******************************************************************
076100 0340-CALCULA-B2-SORPRESA SECTION.
076200     MOVE WKS-CB-EXPECTED           TO WKS-CB-P
076300     IF WKS-CB-P < 0.001
076400         MOVE 0.001                 TO WKS-CB-P
076500     END-IF
076600     IF WKS-CB-P > 0.999
076700         MOVE 0.999                 TO WKS-CB-P
076800     END-IF
076900     MOVE 'LN  '                    TO LM-FUNCTION
077000     MOVE WKS-CB-P                  TO LM-ARG-1
077100     CALL 'LTMATHLB' USING LM-FUNCTION LM-ARG-1 LM-RESULT
077200                           LM-RETURN-CODE
077300     COMPUTE WKS-CB-LOG2-P = LM-RESULT * WKS-LOG2-DE-E
077400     COMPUTE WKS-CB-ARG = 1 - WKS-CB-P
077500     MOVE 'LN  '                    TO LM-FUNCTION
077600     MOVE WKS-CB-ARG                TO LM-ARG-1
077700     CALL 'LTMATHLB' USING LM-FUNCTION LM-ARG-1 LM-RESULT
077800                           LM-RETURN-CODE
077900     COMPUTE WKS-CB-LOG2-1MP = LM-RESULT * WKS-LOG2-DE-E
078000     IF A-CORRECT-SI
078100         COMPUTE WKS-CB-RAW = ZEROS - WKS-CB-LOG2-P
078200     ELSE
078300         MOVE WKS-CB-LOG2-1MP       TO WKS-CB-RAW
078400     END-IF
078500     COMPUTE WKS-CB-ESP-SORP =
078600         (WKS-CB-P * (ZEROS - WKS-CB-LOG2-P)) +
078700         ((1 - WKS-CB-P) * WKS-CB-LOG2-1MP)
078800     COMPUTE WKS-CB-SORPRESA = WKS-CB-RAW - WKS-CB-ESP-SORP
078900     ADD WKS-CB-SORPRESA             TO WKS-ACJ-CUMULADO
079000     ADD WKS-CB-SORPRESA             TO WKS-ACJ-TOTAL
079100     ADD 1                           TO WKS-ACJ-CONT-PREG
079200     IF WKS-CB-SORPRESA > ZEROS
079300         ADD 1                       TO WKS-ACJ-CONT-POS
079400     ELSE
079500         IF WKS-CB-SORPRESA < ZEROS
079600             ADD 1                   TO WKS-ACJ-CONT-NEG
079700         END-IF
079800     END-IF.
079900 0340-CALCULA-B2-SORPRESA-E. EXIT.
080000
080100******************************************************************
080200*     0360   I M P R E S I O N   D E L   D E T A L L E           *
080300******************************************************************
080400 0360-IMPRIME-LINEA-DETALLE SECTION.
080500     IF TQS-MATCH-DAY (WKS-SUBI) NOT = WKS-ACJ-DIA-ANT
080600         IF WKS-ACJ-DIA-ANT NOT = ZEROS
080700             MOVE SPACES            TO SURPRPT-REC
080800             WRITE SURPRPT-REC
080900         END-IF
081000         MOVE TQS-MATCH-DAY (WKS-SUBI) TO WKS-ACJ-DIA-ANT
081100     END-IF
081200     MOVE TQS-MATCH-DAY (WKS-SUBI)  TO DET-DIA
081300     MOVE TQS-NUMBER (WKS-SUBI)     TO DET-NUM
081400     PERFORM 0361-BUSCA-NOMBRE-CATEGORIA THRU
081500         0361-BUSCA-NOMBRE-CATEGORIA-E
081600     MOVE WKS-CB-EXPECTED           TO DET-ESPERADO
081700     MOVE A-CORRECT                 TO DET-ACIERTO
081800     MOVE WKS-CB-SORPRESA           TO DET-SORPRESA
081900     MOVE WKS-ACJ-CUMULADO          TO DET-CUMULADO
082000     MOVE WKS-LIN-DETALLE           TO SURPRPT-REC
082100     WRITE SURPRPT-REC
082200     ADD 1                          TO WKS-CONT-IMPRESOS.
082300 0360-IMPRIME-LINEA-DETALLE-E. EXIT.
082400
082500 0361-BUSCA-NOMBRE-CATEGORIA SECTION.
082600     MOVE SPACES                    TO DET-CATEGORIA
082700     PERFORM 0361A-COMPARA-FILA-CAT THRU 0361A-COMPARA-FILA-CAT-E
082800         VARYING CATIX FROM 1 BY 1
082900         UNTIL CATIX > WKS-CAT-CONTADOR.
083000 0361-BUSCA-NOMBRE-CATEGORIA-E. EXIT.
083100
083200 0361A-COMPARA-FILA-CAT SECTION.
083300     IF TCA-ID (CATIX) = TQS-CATEGORY-ID (WKS-SUBI)
083400         MOVE TCA-NOMBRE (CATIX) TO DET-CATEGORIA
083500     END-IF.
083600 0361A-COMPARA-FILA-CAT-E. EXIT.
083700
083800******************************************************************
083900*     0400/0450  A P E R T U R A   Y   C I E R R E   D E T A L L E
084000******************************************************************
084100 0400-ABRE-DETALLE-JUGADOR SECTION.
084200     MOVE A-PLAYER-ID               TO WKS-ACJ-PLAYER-ID
084300     MOVE ZEROS                     TO WKS-ACJ-TOTAL
084400                                        WKS-ACJ-CUMULADO
084500                                        WKS-ACJ-CONT-PREG
084600                                        WKS-ACJ-CONT-POS
084700                                        WKS-ACJ-CONT-NEG
084800                                        WKS-ACJ-DIA-ANT
084900     PERFORM 0410-IMPRIME-TITULO-JUGADOR THRU
085000         0410-IMPRIME-TITULO-JUGADOR-E.
085100 0400-ABRE-DETALLE-JUGADOR-E. EXIT.
085200
085300 0410-IMPRIME-TITULO-JUGADOR SECTION.
085400     MOVE SPACES                    TO WKS-LIN-TITULO
085500     STRING 'DETALLE DE SORPRESA -- JUGADOR ' A-PLAYER-ID
085600         DELIMITED BY SIZE INTO TIT-TEXTO
085700     MOVE WKS-LIN-TITULO            TO SURPRPT-REC
085800     WRITE SURPRPT-REC.
085900 0410-IMPRIME-TITULO-JUGADOR-E. EXIT.
086000
086100 0450-CIERRA-DETALLE-JUGADOR SECTION.
086200     MOVE ZEROS                     TO TOT-TOTAL TOT-PROMEDIO
086300     MOVE WKS-ACJ-TOTAL             TO TOT-TOTAL
086400     IF WKS-ACJ-CONT-PREG > ZEROS
086500         COMPUTE TOT-PROMEDIO =
086600             WKS-ACJ-TOTAL / WKS-ACJ-CONT-PREG
086700     END-IF
086800     MOVE WKS-ACJ-CONT-PREG          TO TOT-CUENTA
086900     MOVE WKS-LIN-TOTALES            TO SURPRPT-REC
087000     WRITE SURPRPT-REC
087100     PERFORM 0460-ACUMULA-RESULTADO THRU 0460-ACUMULA-RESULTADO-E.
087200 0450-CIERRA-DETALLE-JUGADOR-E. EXIT.
087300
087400******************************************************************
087500*     0460   A C U M U L A   R E S U L T A D O   P A R A   T A B L A
087600******************************************************************
087700 0460-ACUMULA-RESULTADO SECTION.
087800     ADD 1                           TO WKS-RES-CONTADOR
087900     MOVE WKS-ACJ-PLAYER-ID TO TRS-PLAYER-ID (WKS-RES-CONTADOR)
088000     MOVE WKS-ACJ-TOTAL     TO TRS-TOTAL-SOR (WKS-RES-CONTADOR)
088100     MOVE WKS-ACJ-CONT-PREG TO TRS-CONT-PREG (WKS-RES-CONTADOR)
088200     MOVE SPACES TO TRS-USERNAME (WKS-RES-CONTADOR)
088300     PERFORM 0460A-COMPARA-FILA-PLY THRU 0460A-COMPARA-FILA-PLY-E
088400         VARYING PLYIX FROM 1 BY 1
088500         UNTIL PLYIX > WKS-PLY-CONTADOR.
088600 0460-ACUMULA-RESULTADO-E. EXIT.
088700
088800 0460A-COMPARA-FILA-PLY SECTION.
088900     IF TPL-ID (PLYIX) = WKS-ACJ-PLAYER-ID
089000         MOVE TPL-USERNAME (PLYIX)
089100             TO TRS-USERNAME (WKS-RES-CONTADOR)
089200     END-IF.
089300 0460A-COMPARA-FILA-PLY-E. EXIT.
089400
089500******************************************************************
089600*     0650   A S I G N A C I O N   D E   R A N G O S   ( B 1 4 ) *
089700*     ORDENAMIENTO POR BURBUJA DESCENDENTE SOBRE TOTAL-SOR.      *
089800******************************************************************
089900 0650-ASIGNA-RANGOS SECTION.
090000     PERFORM 0651-CICLO-EXTERNO THRU 0651-CICLO-EXTERNO-E
090100         VARYING WKS-SUBI FROM 1 BY 1
090200         UNTIL WKS-SUBI >= WKS-RES-CONTADOR
090300     PERFORM 0655-NUMERA-RANGOS THRU 0655-NUMERA-RANGOS-E
090400         VARYING WKS-SUBI FROM 1 BY 1
090500         UNTIL WKS-SUBI > WKS-RES-CONTADOR.
090600 0650-ASIGNA-RANGOS-E. EXIT.
090700
090800 0651-CICLO-EXTERNO SECTION.
090900     PERFORM 0652-CICLO-INTERNO THRU 0652-CICLO-INTERNO-E
091000         VARYING WKS-SUBJ FROM 1 BY 1
091100         UNTIL WKS-SUBJ > (WKS-RES-CONTADOR - WKS-SUBI).
091200 0651-CICLO-EXTERNO-E. EXIT.
091300
091400 0652-CICLO-INTERNO SECTION.
091500     IF TRS-TOTAL-SOR (WKS-SUBJ) < TRS-TOTAL-SOR (WKS-SUBJ + 1)
091600         PERFORM 0653-INTERCAMBIA-FILA THRU
091700             0653-INTERCAMBIA-FILA-E
091800     END-IF.
091900 0652-CICLO-INTERNO-E. EXIT.
092000
092100 0653-INTERCAMBIA-FILA SECTION.
092200     MOVE TRS-PLAYER-ID (WKS-SUBJ)      TO TMP-PLAYER-ID
092300     MOVE TRS-USERNAME (WKS-SUBJ)       TO TMP-USERNAME
092400     MOVE TRS-TOTAL-SOR (WKS-SUBJ)      TO TMP-TOTAL-SOR
092500     MOVE TRS-CONT-PREG (WKS-SUBJ)      TO TMP-CONT-PREG
092600     MOVE TRS-PLAYER-ID (WKS-SUBJ + 1)  TO TRS-PLAYER-ID (WKS-SUBJ)
092700     MOVE TRS-USERNAME (WKS-SUBJ + 1)   TO TRS-USERNAME (WKS-SUBJ)
092800     MOVE TRS-TOTAL-SOR (WKS-SUBJ + 1)  TO TRS-TOTAL-SOR (WKS-SUBJ)
092900     MOVE TRS-CONT-PREG (WKS-SUBJ + 1)  TO TRS-CONT-PREG (WKS-SUBJ)
093000     MOVE TMP-PLAYER-ID                 TO TRS-PLAYER-ID (WKS-SUBJ + 1)
093100     MOVE TMP-USERNAME                  TO TRS-USERNAME (WKS-SUBJ + 1)
093200     MOVE TMP-TOTAL-SOR                 TO TRS-TOTAL-SOR (WKS-SUBJ + 1)
093300     MOVE TMP-CONT-PREG                 TO TRS-CONT-PREG (WKS-SUBJ + 1).
093400 0653-INTERCAMBIA-FILA-E. EXIT.
093500
093600 0655-NUMERA-RANGOS SECTION.
093700     MOVE WKS-SUBI                      TO TRS-RANGO (WKS-SUBI).
093800 0655-NUMERA-RANGOS-E. EXIT.
093900
094000******************************************************************
094100*     0700   T A B L A   D E   P O S I C I O N E S -- TEMPORADA  *
094200******************************************************************
094300 0700-REPORTE-TEMPORADA SECTION.
094400     MOVE SPACES                        TO WKS-LIN-TITULO
094500     STRING 'TABLA DE POSICIONES POR SORPRESA -- TEMPORADA '
094600         PARM-SEASON-ID DELIMITED BY SIZE INTO TIT-TEXTO
094700     MOVE WKS-LIN-TITULO                TO SURPRPT-REC
094800     WRITE SURPRPT-REC
094900     MOVE ZEROS                         TO WKS-SUBI
095000     PERFORM 0710-IMPRIME-LIDER-TEMPORADA THRU
095100         0710-IMPRIME-LIDER-TEMPORADA-E
095200         VARYING WKS-SUBI FROM 1 BY 1
095300         UNTIL WKS-SUBI > WKS-RES-CONTADOR
095400     MOVE SPACES                        TO WKS-LIN-TRAILER
095500     MOVE WKS-RES-CONTADOR               TO TRL-CUENTA
095600     MOVE WKS-LIN-TRAILER                TO SURPRPT-REC
095700     WRITE SURPRPT-REC.
095800 0700-REPORTE-TEMPORADA-E. EXIT.
095900
096000 0710-IMPRIME-LIDER-TEMPORADA SECTION.
096100     MOVE TRS-RANGO (WKS-SUBI)          TO LID-RANGO
096200     MOVE TRS-USERNAME (WKS-SUBI)       TO LID-USERNAME
096300     MOVE TRS-TOTAL-SOR (WKS-SUBI)       TO LID-TOTAL
096400     MOVE ZEROS                          TO LID-PROMEDIO
096500     IF TRS-CONT-PREG (WKS-SUBI) > ZEROS
096600         COMPUTE LID-PROMEDIO =
096700             TRS-TOTAL-SOR (WKS-SUBI) / TRS-CONT-PREG (WKS-SUBI)
096800     END-IF
096900     MOVE TRS-CONT-PREG (WKS-SUBI)        TO LID-PREGUNTAS
097000     MOVE WKS-LIN-LIDER                   TO SURPRPT-REC
097100     WRITE SURPRPT-REC.
097200 0710-IMPRIME-LIDER-TEMPORADA-E. EXIT.
097300
097400******************************************************************
097500*     0800   T A B L A   D E   P O S I C I O N E S -- R O N D A  *
097600******************************************************************
097700 0800-REPORTE-RONDA SECTION.
097800     MOVE ZEROS                          TO WKS-RUNDLE-TAMANO
097900     PERFORM 0800A-CUENTA-FILA-RONDA THRU
098000         0800A-CUENTA-FILA-RONDA-E
098100         VARYING PRDIX FROM 1 BY 1
098200         UNTIL PRDIX > WKS-PRD-CONTADOR
098300     MOVE SPACES                         TO WKS-LIN-TITULO
098400     STRING 'TABLA DE POSICIONES POR SORPRESA -- RONDA '
098500         PARM-RUNDLE-ID DELIMITED BY SIZE INTO TIT-TEXTO
098600     MOVE WKS-LIN-TITULO                 TO SURPRPT-REC
098700     WRITE SURPRPT-REC
098800     MOVE ZEROS                          TO WKS-SUBI WKS-CONT-IMPRESOS
098900     PERFORM 0810-FILTRA-E-IMPRIME-RONDA THRU
099000         0810-FILTRA-E-IMPRIME-RONDA-E
099100         VARYING WKS-SUBI FROM 1 BY 1
099200         UNTIL WKS-SUBI > WKS-RES-CONTADOR
099300     MOVE SPACES                         TO WKS-LIN-TRAILER
099400     MOVE WKS-CONT-IMPRESOS               TO TRL-CUENTA
099500     MOVE WKS-LIN-TRAILER                 TO SURPRPT-REC
099600     WRITE SURPRPT-REC.
099700 0800-REPORTE-RONDA-E. EXIT.
099800
099900 0800A-CUENTA-FILA-RONDA SECTION.
100000     IF TPR-RUNDLE-ID (PRDIX) = PARM-RUNDLE-ID
100100         ADD 1                            TO WKS-RUNDLE-TAMANO
100200     END-IF.
100300 0800A-CUENTA-FILA-RONDA-E. EXIT.
100400
100500 0810-FILTRA-E-IMPRIME-RONDA SECTION.
100600     MOVE 'N'                            TO WKS-ENCONTRADO
100700     PERFORM 0810A-COMPARA-FILA-RONDA THRU
100800         0810A-COMPARA-FILA-RONDA-E
100900         VARYING PRDIX FROM 1 BY 1
101000         UNTIL PRDIX > WKS-PRD-CONTADOR OR SE-ENCONTRO.
101100     IF SE-ENCONTRO
101200         PERFORM 0710-IMPRIME-LIDER-TEMPORADA THRU
101300             0710-IMPRIME-LIDER-TEMPORADA-E
101400         ADD 1                            TO WKS-CONT-IMPRESOS
101500     END-IF.
101600 0810-FILTRA-E-IMPRIME-RONDA-E. EXIT.
101700
101800 0810A-COMPARA-FILA-RONDA SECTION.
101900     IF TPR-PLAYER-ID (PRDIX) = TRS-PLAYER-ID (WKS-SUBI)
102000        AND TPR-RUNDLE-ID (PRDIX) = PARM-RUNDLE-ID
102100         MOVE 'S'                    TO WKS-ENCONTRADO
102200     END-IF.
102300 0810A-COMPARA-FILA-RONDA-E. EXIT.
102400
102500******************************************************************
102600*     0900   C I E R R E   D E   A R C H I V O S                *
102700******************************************************************
102800 0900-CIERRA-ARCHIVOS SECTION.
102900     CLOSE SEASONS RUNDLES CATEGORIES PLAYERS PLAYCATS PLAYLIFE
103000           QUESTIONS ANSWERS PLAYRNDL SURPRPT.
103100 0900-CIERRA-ARCHIVOS-E. EXIT.
