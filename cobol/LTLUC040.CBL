000100******************************************************************
000200* FECHA       : 02/05/1994                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (EDR)                              *
000400* APLICACION  : LIGA DE TRIVIA - ANALITICA DE TEMPORADA          *
000500* PROGRAMA    : LTLUC040                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ANALISIS DE SUERTE DE OPONENTE. MIDE CUANTO SE   *
000800*             : DESVIO CADA RIVAL DE SU PROMEDIO DE TEMPORADA DE *
000900*             : RESPUESTAS CORRECTAS (TCA) EN CADA PARTIDO.      *
001000* ARCHIVOS    : PLAYERS, PLAYER-RUNDLES, MATCHES (ENTRADA)       *
001100*             : LUCKRPT (SALIDA)                                  *
001200* PROGRAMA(S) : LTMATHLB (LN)                                     *
001300* INSTALADO   : 02/05/1994                                       *
001400* BPM/RATIONAL: 228867                                           *
001500* NOMBRE      : ANALITICA LIGA DE TRIVIA                         *
001600* DESCRIPCION : SUERTE DE OPONENTE (U4)                          *
001700******************************************************************
001800* B I T A C O R A   D E   M A N T E N I M I E N T O              *
001900* FECHA     PROG.  TICKET    DESCRIPCION                  LT0041
002000* --------  -----  --------  ---------------------------  LT0041
002100* 02/05/94  EDR    LT-0019   VERSION INICIAL.              LT0041
002200* 30/09/95  JPM    LT-0039   SE AGREGA EL FACTOR DE        LT0042
002300*                            PONDERACION LOG2.             LT0042
002400* 14/12/98  MRF    LT-0061   REVISION DE FIN DE SIGLO: SIN LT0043
002500*                            IMPACTO Y2K.                  LT0043
002600* 09/08/26  EDR    LT-0103   SE AGREGA VALIDACION DE      LT0044
002700*                            TEMPORADA Y RONDA CONTRA LOS LT0044
002800*                            MAESTROS SEASONS Y RUNDLES.  LT0044
002900* 09/08/26  EDR    LT-0110   SE CAMBIAN LOS PERFORM A     LT0045
003000*                            THRU Y LOS CONTADORES E      LT0045
003100*                            INDICES DE COMP-3 A COMP.    LT0045
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.     LTLUC040.
003500 AUTHOR.         ERICK RAMIREZ.
003600 INSTALLATION.   LIGA DE TRIVIA - CENTRO DE COMPUTO.
003700 DATE-WRITTEN.   02/05/1994.
003800 DATE-COMPILED.  09/08/2026.
003900 SECURITY.       NO CONFIDENCIAL.
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-3090.
004400 OBJECT-COMPUTER. IBM-3090.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT SEASONS      ASSIGN TO SEASONS
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS FS-SEASONS.
005200     SELECT RUNDLES      ASSIGN TO RUNDLES
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS FS-RUNDLES.
005500     SELECT PLAYERS   ASSIGN TO PLAYERS
005600         ORGANIZATION IS LINE SEQUENTIAL FILE STATUS IS
005700             FS-PLAYERS.
005800     SELECT PLAYRNDL  ASSIGN TO PLAYRNDL
005900         ORGANIZATION IS LINE SEQUENTIAL FILE STATUS IS
006000             FS-PLAYRNDL.
006100     SELECT MATCHES   ASSIGN TO MATCHES
006200         ORGANIZATION IS LINE SEQUENTIAL FILE STATUS IS
006300             FS-MATCHES.
006400     SELECT LUCKRPT   ASSIGN TO LUCKRPT
006500         ORGANIZATION IS LINE SEQUENTIAL FILE STATUS IS
006600             FS-LUCKRPT.
006700******************************************************************
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  SEASONS   LABEL RECORDS ARE STANDARD.
007100 01  SEASONS-REC.
007200     COPY LTSEASN.
007300 FD  RUNDLES   LABEL RECORDS ARE STANDARD.
007400 01  RUNDLES-REC.
007500     COPY LTRUNDL.
007600 FD  PLAYERS   LABEL RECORDS ARE STANDARD.
007700 01  PLAYERS-REC.
007800     COPY LTPLAYR.
007900 FD  PLAYRNDL  LABEL RECORDS ARE STANDARD.
008000 01  PLAYRNDL-REC.
008100     COPY LTPLRDL.
008200 FD  MATCHES   LABEL RECORDS ARE STANDARD.
008300 01  MATCHES-REC.
008400     COPY LTMATCH.
008500 FD  LUCKRPT   LABEL RECORDS ARE STANDARD.
008600 01  LUCKRPT-REC              PIC X(132).
008700******************************************************************
008800 WORKING-STORAGE SECTION.
008900 01  WKS-FS-STATUS.
009000     02  FS-SEASONS          PIC XX.
009100     02  FS-RUNDLES          PIC XX.
009200     02  FS-PLAYERS           PIC XX.
009300     02  FS-PLAYRNDL          PIC XX.
009400     02  FS-MATCHES           PIC XX.
009500     02  FS-LUCKRPT           PIC XX.
009600     02  FILLER              PIC X(01).
009700******************************************************************
009800 01  WKS-PARM-LINEA           PIC X(80).
009900 01  WKS-PARAMETROS REDEFINES WKS-PARM-LINEA.
010000     02  PARM-SEASON-ID       PIC 9(04).
010100     02  PARM-RUNDLE-ID       PIC 9(04).
010200     02  FILLER               PIC X(72).
010300******************************************************************
010400*        C O N S T A N T E S   D E L   N E G O C I O   ( U 4 )    *
010500******************************************************************
010600 01  WKS-CONST-SUERTE.
010700     02  WKS-PISO-STD         PIC 9V9(1) COMP-3 VALUE 0.5.
010800     02  WKS-AVG-DEFECTO      PIC 9V9(1) COMP-3 VALUE 3.0.
010900     02  WKS-STD-DEFECTO      PIC 9V9(1) COMP-3 VALUE 1.0.
011000     02  WKS-LOG2-DE-E        PIC S9(01)V9(09) COMP-3
011100                              VALUE 1.442695040.
011200     02  FILLER              PIC X(01).
011300******************************************************************
011400*        I N T E R F A Z   D E   L L A M A D A   L T M A T H L B  *
011500******************************************************************
011600 01  WKS-LTMATHLB-INTERFAZ.
011700     02  LM-FUNCTION          PIC X(04).
011800     02  LM-ARG-1             PIC S9(05)V9(09) COMP-3.
011900     02  LM-RESULT            PIC S9(05)V9(09) COMP-3.
012000     02  LM-RETURN-CODE       PIC 9(02).
012100     02  FILLER              PIC X(01).
012200******************************************************************
012300*        T A B L A   D E   J U G A D O R E S                      *
012400******************************************************************
012500 01  WKS-TABLA-PLAYERS.
012600     02  WKS-PLY-CONTADOR     PIC 9(05) COMP   VALUE ZEROS.
012700     02  WKS-PLY-TBL OCCURS 1 TO 4000 TIMES
012800                     DEPENDING ON WKS-PLY-CONTADOR
012900                     INDEXED BY PLYIX.
013000         03  TPL-ID           PIC 9(06).
013100         03  TPL-USERNAME     PIC X(20).
013200         03  FILLER           PIC X(04).
013300******************************************************************
013400*        T A B L A   D E   M I E M B R O S   D E L   R U N D L E  *
013500******************************************************************
013600 01  WKS-TABLA-MIEMBROS.
013700     02  WKS-MIE-CONTADOR     PIC 9(05) COMP   VALUE ZEROS.
013800     02  WKS-MIE-TBL OCCURS 1 TO 1000 TIMES
013900                     DEPENDING ON WKS-MIE-CONTADOR
014000                     INDEXED BY MIEIX.
014100         03  TMI-PLAYER-ID    PIC 9(06).
014200         03  TMI-TOTAL-SUERTE PIC S9(05)V9(03) COMP-3.
014300         03  TMI-TOTAL-PONDER PIC S9(05)V9(03) COMP-3.
014400         03  TMI-CONT-PARTIDO PIC 9(05) COMP  .
014500         03  TMI-RANGO        PIC 9(04).
014600         03  FILLER              PIC X(01).
014700******************************************************************
014800*        A R E A   D E   I N T E R C A M B I O   ( S O R T )     *
014900******************************************************************
015000 01  WKS-MIE-TEMP.
015100     02  TMP-PLAYER-ID        PIC 9(06).
015200     02  TMP-TOTAL-SUERTE     PIC S9(05)V9(03) COMP-3.
015300     02  TMP-TOTAL-PONDER     PIC S9(05)V9(03) COMP-3.
015400     02  TMP-CONT-PARTIDO     PIC 9(05) COMP  .
015500     02  FILLER              PIC X(01).
015600******************************************************************
015700*        T A B L A   D E   P A R T I D O S   D E   T E M P O R A D A
015800******************************************************************
015900 01  WKS-TABLA-MATCHES.
016000     02  WKS-MAT-CONTADOR     PIC 9(05) COMP   VALUE ZEROS.
016100     02  WKS-MAT-TBL OCCURS 1 TO 9999 TIMES
016200                     DEPENDING ON WKS-MAT-CONTADOR
016300                     INDEXED BY MATIX MATIX2.
016400         03  TMA-MATCH-DAY    PIC 9(02).
016500         03  TMA-PLAYER1-ID   PIC 9(06).
016600         03  TMA-PLAYER2-ID   PIC 9(06).
016700         03  TMA-PLAYER1-SCR  PIC 9(02).
016800         03  TMA-PLAYER2-SCR  PIC 9(02).
016900         03  TMA-PLAYER1-TCA  PIC 9(01).
017000         03  TMA-PLAYER2-TCA  PIC 9(01).
017100         03  FILLER              PIC X(01).
017200******************************************************************
017300*        T A B L A   D E   E S T A D I S T I C A S   D E L        *
017400*        T C A   D E   C A D A   J U G A D O R   ( O P O N E N T E )
017500******************************************************************
017600 01  WKS-TABLA-OPPSTATS.
017700     02  WKS-OPP-CONTADOR     PIC 9(05) COMP   VALUE ZEROS.
017800     02  WKS-OPP-TBL OCCURS 1 TO 1000 TIMES
017900                     DEPENDING ON WKS-OPP-CONTADOR
018000                     INDEXED BY OPPIX.
018100         03  TOP-PLAYER-ID    PIC 9(06).
018200         03  TOP-SUMA-TCA     PIC S9(05)V9(03) COMP-3.
018300         03  TOP-SUMCU-TCA    PIC S9(05)V9(05) COMP-3.
018400         03  TOP-CONT-TCA     PIC 9(05) COMP  .
018500         03  TOP-AVG-TCA      PIC S9(03)V9(03) COMP-3.
018600         03  TOP-STD-TCA      PIC S9(03)V9(03) COMP-3.
018700         03  FILLER              PIC X(01).
018800******************************************************************
018900*        A R E A S   D E   C A L C U L O   B 4                    *
019000******************************************************************
019100 01  WKS-CALCULO.
019200     02  WKS-OWN-TCA          PIC S9(01) COMP  .
019300     02  WKS-OPP-TCA          PIC S9(01) COMP  .
019400     02  WKS-OPP-ID           PIC 9(06).
019500     02  WKS-OWN-SCR          PIC S9(02) COMP  .
019600     02  WKS-OPP-SCR          PIC S9(02) COMP  .
019700     02  WKS-RESULTADO        PIC X(01).
019800     02  WKS-RAW-SUERTE       PIC S9(05)V9(09) COMP-3.
019900     02  WKS-Z-VALOR          PIC S9(05)V9(09) COMP-3.
020000     02  WKS-Z-VALOR2 REDEFINES WKS-Z-VALOR
020100                              PIC S9(05)V9(09) COMP-3.
020200     02  WKS-FACTOR           PIC S9(05)V9(09) COMP-3.
020300     02  WKS-PONDERADO        PIC S9(05)V9(09) COMP-3.
020400     02  WKS-VARIANZA         PIC S9(05)V9(09) COMP-3.
020500     02  WKS-ARG              PIC S9(05)V9(09) COMP-3.
020600     02  WKS-ARG2 REDEFINES WKS-ARG PIC S9(05)V9(09) COMP-3.
020700     02  FILLER              PIC X(01).
020800******************************************************************
020900*        L I N E A S   D E   R E P O R T E                        *
021000******************************************************************
021100 01  WKS-LIN-TITULO           PIC X(132).
021200 01  WKS-TITULO-CAMPOS REDEFINES WKS-LIN-TITULO.
021300     02  FILLER               PIC X(05).
021400     02  TIT-TEXTO            PIC X(60).
021500     02  FILLER               PIC X(67).
021600 01  WKS-LIN-CABECERA         PIC X(132).
021700 01  WKS-LIN-ENCABEZA REDEFINES WKS-LIN-CABECERA.
021800     02  FILLER               PIC X(05).
021900     02  ENC-JUGADOR          PIC X(20).
022000     02  FILLER               PIC X(107).
022100 01  WKS-LIN-DETALLE.
022200     02  DET-DIA              PIC Z9.
022300     02  FILLER               PIC X(02).
022400     02  DET-OPONENTE         PIC X(20).
022500     02  FILLER               PIC X(02).
022600     02  DET-OPP-TCA          PIC 9.
022700     02  FILLER               PIC X(02).
022800     02  DET-OPP-AVG          PIC Z9.99.
022900     02  FILLER               PIC X(02).
023000     02  DET-OWN-TCA          PIC 9.
023100     02  FILLER               PIC X(02).
023200     02  DET-OWN-SCR          PIC Z9.
023300     02  FILLER               PIC X(02).
023400     02  DET-OPP-SCR          PIC Z9.
023500     02  FILLER               PIC X(02).
023600     02  DET-RESULTADO        PIC X(01).
023700     02  FILLER               PIC X(02).
023800     02  DET-SUERTE           PIC -9.9(3).
023900     02  FILLER               PIC X(02).
024000     02  DET-PONDERADO        PIC -9.9(3).
024100     02  FILLER               PIC X(41).
024200 01  WKS-LIN-TOTALES.
024300     02  FILLER               PIC X(05).
024400     02  TOT-TOTAL-SUERTE     PIC -(3)9.9(3).
024500     02  FILLER               PIC X(02).
024600     02  TOT-TOTAL-PONDER     PIC -(3)9.9(3).
024700     02  FILLER               PIC X(02).
024800     02  TOT-AVG-SUERTE       PIC -9.9(3).
024900     02  FILLER               PIC X(02).
025000     02  TOT-CONT-PARTIDO     PIC Z9.
025100     02  FILLER               PIC X(92).
025200 01  WKS-LIN-LIDER.
025300     02  LID-RANGO            PIC Z(3)9.
025400     02  FILLER               PIC X(02).
025500     02  LID-USERNAME         PIC X(20).
025600     02  FILLER               PIC X(02).
025700     02  LID-TOTAL-SUERTE     PIC -(3)9.9(3).
025800     02  FILLER               PIC X(02).
025900     02  LID-TOTAL-PONDER     PIC -(3)9.9(3).
026000     02  FILLER               PIC X(02).
026100     02  LID-CONT-PARTIDO     PIC Z9.
026200     02  FILLER               PIC X(87).
026300 01  WKS-LIN-TRAILER.
026400     02  FILLER               PIC X(20) VALUE 'REGISTROS IMPRESOS:'.
026500     02  TRL-CUENTA           PIC Z(5)9.
026600     02  FILLER               PIC X(102).
026700******************************************************************
026800 77  WKS-SUBI                 PIC 9(05) COMP   VALUE ZEROS.
026900 77  WKS-SUBJ                 PIC 9(05) COMP   VALUE ZEROS.
027000 77  WKS-ENCONTRADO           PIC X(01) VALUE 'N'.
027100     88  SE-ENCONTRO                     VALUE 'S'.
027200 77  WKS-CONT-IMPRESOS        PIC 9(05) COMP   VALUE ZEROS.
027300******************************************************************
027400 PROCEDURE DIVISION.
027500******************************************************************
027600 0000-MAIN SECTION.
027700     ACCEPT WKS-PARM-LINEA FROM SYSIN
027800     PERFORM 0100-ABRE-ARCHIVOS THRU 0100-ABRE-ARCHIVOS-E
027900     PERFORM 0105-VALIDA-TEMPORADA THRU 0105-VALIDA-TEMPORADA-E
028000     PERFORM 0200-CARGA-TABLAS THRU 0200-CARGA-TABLAS-E
028100     PERFORM 0250-ARMA-ESTADISTICA-TCA THRU
028200         0250-ARMA-ESTADISTICA-TCA-E
028300     PERFORM 0300-PROCESA-MIEMBRO THRU 0300-PROCESA-MIEMBRO-E
028400         VARYING MIEIX FROM 1 BY 1
028500         UNTIL MIEIX > WKS-MIE-CONTADOR
028600     PERFORM 0650-ASIGNA-RANGOS THRU 0650-ASIGNA-RANGOS-E
028700     PERFORM 0700-REPORTE-LIDERATO THRU 0700-REPORTE-LIDERATO-E
028800     PERFORM 0900-CIERRA-ARCHIVOS THRU 0900-CIERRA-ARCHIVOS-E
028900     STOP RUN.
029000 0000-MAIN-E. EXIT.
029100
029200 0100-ABRE-ARCHIVOS SECTION.
029300 OPEN INPUT  SEASONS RUNDLES
029400                 PLAYERS PLAYRNDL MATCHES
029500     OPEN OUTPUT LUCKRPT.
029600 0100-ABRE-ARCHIVOS-E. EXIT.
029700******************************************************************
029800*     0105   V A L I D A   T E M P O R A D A   Y   R O N D A      *
029900*     01/09/99  MRF  LT-0063  SE VALIDA QUE EL SEASON-ID Y EL     *
030000*                    RUNDLE-ID DEL PARM EXISTAN EN LOS MAESTROS.  *
030100******************************************************************
030200 0105-VALIDA-TEMPORADA SECTION.
030300     READ SEASONS
030400         AT END MOVE 'FIN' TO FS-SEASONS
030500     END-READ
030600     PERFORM 0105A-BUSCA-TEMPORADA THRU 0105A-BUSCA-TEMPORADA-E
030700         UNTIL FS-SEASONS = 'FIN'
030800            OR SEASON-ID = PARM-SEASON-ID.
030900     IF PARM-RUNDLE-ID NOT = ZEROS
031000         READ RUNDLES
031100             AT END MOVE 'FIN' TO FS-RUNDLES
031200         END-READ
031300         PERFORM 0105B-BUSCA-RONDA THRU 0105B-BUSCA-RONDA-E
031400             UNTIL FS-RUNDLES = 'FIN'
031500                OR RUNDLE-ID = PARM-RUNDLE-ID
031600     END-IF.
031700 0105-VALIDA-TEMPORADA-E. EXIT.
031800
031900 0105A-BUSCA-TEMPORADA SECTION.
032000     READ SEASONS
032100         AT END MOVE 'FIN' TO FS-SEASONS
032200     END-READ.
032300 0105A-BUSCA-TEMPORADA-E. EXIT.
032400
032500 0105B-BUSCA-RONDA SECTION.
032600     READ RUNDLES
032700         AT END MOVE 'FIN' TO FS-RUNDLES
032800     END-READ.
032900 0105B-BUSCA-RONDA-E. EXIT.
033000
033100
033200 0200-CARGA-TABLAS SECTION.
033300     PERFORM 0210-CARGA-PLAYERS THRU 0210-CARGA-PLAYERS-E
033400     PERFORM 0220-CARGA-MIEMBROS THRU 0220-CARGA-MIEMBROS-E
033500     PERFORM 0230-CARGA-MATCHES THRU 0230-CARGA-MATCHES-E.
033600 0200-CARGA-TABLAS-E. EXIT.
033700
033800 0210-CARGA-PLAYERS SECTION.
033900     READ PLAYERS AT END MOVE 'FIN' TO FS-PLAYERS END-READ
034000     PERFORM 0211-CARGA-PLAYERS-FILA THRU
034100         0211-CARGA-PLAYERS-FILA-E UNTIL FS-PLAYERS = 'FIN'.
034200 0210-CARGA-PLAYERS-E. EXIT.
034300
034400 0211-CARGA-PLAYERS-FILA SECTION.
034500     ADD 1 TO WKS-PLY-CONTADOR
034600     MOVE PLAYER-ID       TO TPL-ID (WKS-PLY-CONTADOR)
034700     MOVE PLAYER-USERNAME TO TPL-USERNAME (WKS-PLY-CONTADOR)
034800     READ PLAYERS AT END MOVE 'FIN' TO FS-PLAYERS END-READ.
034900 0211-CARGA-PLAYERS-FILA-E. EXIT.
035000
035100 0220-CARGA-MIEMBROS SECTION.
035200     READ PLAYRNDL AT END MOVE 'FIN' TO FS-PLAYRNDL END-READ
035300     PERFORM 0221-CARGA-MIEMBROS-FILA THRU
035400         0221-CARGA-MIEMBROS-FILA-E UNTIL FS-PLAYRNDL = 'FIN'.
035500 0220-CARGA-MIEMBROS-E. EXIT.
035600
035700 0221-CARGA-MIEMBROS-FILA SECTION.
035800     IF PR-RUNDLE-ID = PARM-RUNDLE-ID
035900         ADD 1 TO WKS-MIE-CONTADOR
036000         MOVE PR-PLAYER-ID       TO TMI-PLAYER-ID (WKS-MIE-CONTADOR)
036100         MOVE ZEROS              TO TMI-TOTAL-SUERTE (WKS-MIE-CONTADOR)
036200                                     TMI-TOTAL-PONDER
036300                                         (WKS-MIE-CONTADOR)
036400                                     TMI-CONT-PARTIDO
036500                                         (WKS-MIE-CONTADOR)
036600     END-IF
036700     READ PLAYRNDL AT END MOVE 'FIN' TO FS-PLAYRNDL END-READ.
036800 0221-CARGA-MIEMBROS-FILA-E. EXIT.
036900
037000 0230-CARGA-MATCHES SECTION.
037100     READ MATCHES AT END MOVE 'FIN' TO FS-MATCHES END-READ
037200     PERFORM 0231-CARGA-MATCHES-FILA THRU
037300         0231-CARGA-MATCHES-FILA-E UNTIL FS-MATCHES = 'FIN'.
037400 0230-CARGA-MATCHES-E. EXIT.
037500
037600 0231-CARGA-MATCHES-FILA SECTION.
037700     IF M-SEASON-ID = PARM-SEASON-ID
037800         ADD 1 TO WKS-MAT-CONTADOR
037900         MOVE M-MATCH-DAY     TO TMA-MATCH-DAY (WKS-MAT-CONTADOR)
038000         MOVE M-PLAYER1-ID    TO TMA-PLAYER1-ID (WKS-MAT-CONTADOR)
038100         MOVE M-PLAYER2-ID    TO TMA-PLAYER2-ID (WKS-MAT-CONTADOR)
038200         MOVE M-PLAYER1-SCORE TO TMA-PLAYER1-SCR
038300             (WKS-MAT-CONTADOR)
038400         MOVE M-PLAYER2-SCORE TO TMA-PLAYER2-SCR
038500             (WKS-MAT-CONTADOR)
038600         MOVE M-PLAYER1-TCA   TO TMA-PLAYER1-TCA (WKS-MAT-CONTADOR)
038700         MOVE M-PLAYER2-TCA   TO TMA-PLAYER2-TCA (WKS-MAT-CONTADOR)
038800     END-IF
038900     READ MATCHES AT END MOVE 'FIN' TO FS-MATCHES END-READ.
039000 0231-CARGA-MATCHES-FILA-E. EXIT.
039100
039200******************************************************************
039300*     0250   E S T A D I S T I C A   D E   T C A   P O R   JUGADOR
039400******************************************************************
039500 0250-ARMA-ESTADISTICA-TCA SECTION.
039600     PERFORM 0251-ACUMULA-PARTIDO THRU 0251-ACUMULA-PARTIDO-E
039700         VARYING MATIX FROM 1 BY 1
039800         UNTIL MATIX > WKS-MAT-CONTADOR
039900     PERFORM 0254-CALCULA-AVG-STD THRU 0254-CALCULA-AVG-STD-E
040000         VARYING OPPIX FROM 1 BY 1
040100         UNTIL OPPIX > WKS-OPP-CONTADOR.
040200 0250-ARMA-ESTADISTICA-TCA-E. EXIT.
040300
040400 0251-ACUMULA-PARTIDO SECTION.
040500     MOVE TMA-PLAYER1-ID (MATIX)  TO WKS-OPP-ID
040600     MOVE TMA-PLAYER1-TCA (MATIX) TO WKS-OPP-TCA
040700     PERFORM 0252-LOCALIZA-O-CREA-OPP THRU
040800         0252-LOCALIZA-O-CREA-OPP-E
040900     ADD WKS-OPP-TCA                   TO TOP-SUMA-TCA (OPPIX)
041000     COMPUTE TOP-SUMCU-TCA (OPPIX) =
041100         TOP-SUMCU-TCA (OPPIX) + (WKS-OPP-TCA * WKS-OPP-TCA)
041200     ADD 1                              TO TOP-CONT-TCA (OPPIX)
041300     MOVE TMA-PLAYER2-ID (MATIX)  TO WKS-OPP-ID
041400     MOVE TMA-PLAYER2-TCA (MATIX) TO WKS-OPP-TCA
041500     PERFORM 0252-LOCALIZA-O-CREA-OPP THRU
041600         0252-LOCALIZA-O-CREA-OPP-E
041700     ADD WKS-OPP-TCA                   TO TOP-SUMA-TCA (OPPIX)
041800     COMPUTE TOP-SUMCU-TCA (OPPIX) =
041900         TOP-SUMCU-TCA (OPPIX) + (WKS-OPP-TCA * WKS-OPP-TCA)
042000     ADD 1                              TO TOP-CONT-TCA (OPPIX).
042100 0251-ACUMULA-PARTIDO-E. EXIT.
042200
042300 0252-LOCALIZA-O-CREA-OPP SECTION.
042400     MOVE 'N'                      TO WKS-ENCONTRADO
042500     PERFORM 0252A-COMPARA-FILA-OPP THRU 0252A-COMPARA-FILA-OPP-E
042600         VARYING OPPIX FROM 1 BY 1
042700         UNTIL OPPIX > WKS-OPP-CONTADOR OR SE-ENCONTRO
042800     IF NOT SE-ENCONTRO
042900         ADD 1                      TO WKS-OPP-CONTADOR
043000         MOVE WKS-OPP-CONTADOR      TO OPPIX
043100         MOVE WKS-OPP-ID            TO TOP-PLAYER-ID (OPPIX)
043200         MOVE ZEROS                 TO TOP-SUMA-TCA (OPPIX)
043300                                        TOP-SUMCU-TCA (OPPIX)
043400                                        TOP-CONT-TCA (OPPIX)
043500     END-IF.
043600 0252-LOCALIZA-O-CREA-OPP-E. EXIT.
043700
043800 0252A-COMPARA-FILA-OPP SECTION.
043900     IF TOP-PLAYER-ID (OPPIX) = WKS-OPP-ID
044000         MOVE 'S'              TO WKS-ENCONTRADO
044100     END-IF.
044200 0252A-COMPARA-FILA-OPP-E. EXIT.
044300
044400 0254-CALCULA-AVG-STD SECTION.
044500     MOVE WKS-AVG-DEFECTO          TO TOP-AVG-TCA (OPPIX)
044600     MOVE WKS-STD-DEFECTO          TO TOP-STD-TCA (OPPIX)
044700     IF TOP-CONT-TCA (OPPIX) > ZEROS
044800         COMPUTE TOP-AVG-TCA (OPPIX) =
044900             TOP-SUMA-TCA (OPPIX) / TOP-CONT-TCA (OPPIX)
045000     END-IF
045100     IF TOP-CONT-TCA (OPPIX) >= 2
045200         COMPUTE WKS-VARIANZA =
045300             (TOP-SUMCU-TCA (OPPIX) -
045400             ((TOP-SUMA-TCA (OPPIX) * TOP-SUMA-TCA (OPPIX))
045500              / TOP-CONT-TCA (OPPIX)))
045600              / (TOP-CONT-TCA (OPPIX) - 1)
045700         IF WKS-VARIANZA > ZEROS
045800             MOVE 'SQRT'            TO LM-FUNCTION
045900             MOVE WKS-VARIANZA      TO LM-ARG-1
046000             CALL 'LTMATHLB' USING LM-FUNCTION LM-ARG-1 LM-RESULT
046100                                   LM-RETURN-CODE
046200             MOVE LM-RESULT         TO TOP-STD-TCA (OPPIX)
046300         ELSE
046400             MOVE ZEROS             TO TOP-STD-TCA (OPPIX)
046500         END-IF
046600     END-IF
046700     IF TOP-STD-TCA (OPPIX) < WKS-PISO-STD
046800         MOVE WKS-PISO-STD          TO TOP-STD-TCA (OPPIX)
046900     END-IF.
047000 0254-CALCULA-AVG-STD-E. EXIT.
047100
047200******************************************************************
047300*     0300   D E T A L L E   P O R   J U G A D O R              *
047400******************************************************************
047500 0300-PROCESA-MIEMBRO SECTION.
047600     PERFORM 0310-ABRE-DETALLE-MIEMBRO THRU
047700         0310-ABRE-DETALLE-MIEMBRO-E
047800     PERFORM 0320-PROCESA-UN-PARTIDO THRU
047900         0320-PROCESA-UN-PARTIDO-E
048000         VARYING MATIX FROM 1 BY 1
048100         UNTIL MATIX > WKS-MAT-CONTADOR
048200     PERFORM 0360-CIERRA-DETALLE-MIEMBRO THRU
048300         0360-CIERRA-DETALLE-MIEMBRO-E.
048400 0300-PROCESA-MIEMBRO-E. EXIT.
048500
048600 0310-ABRE-DETALLE-MIEMBRO SECTION.
048700     MOVE SPACES                   TO WKS-LIN-CABECERA
048800     PERFORM 0311-BUSCA-USERNAME THRU 0311-BUSCA-USERNAME-E
048900     MOVE WKS-LIN-CABECERA         TO LUCKRPT-REC
049000     WRITE LUCKRPT-REC.
049100 0310-ABRE-DETALLE-MIEMBRO-E. EXIT.
049200
049300 0311-BUSCA-USERNAME SECTION.
049400     MOVE SPACES                   TO ENC-JUGADOR
049500     PERFORM 0311A-COMPARA-FILA-PLY THRU 0311A-COMPARA-FILA-PLY-E
049600         VARYING PLYIX FROM 1 BY 1
049700         UNTIL PLYIX > WKS-PLY-CONTADOR.
049800 0311-BUSCA-USERNAME-E. EXIT.
049900
050000 0311A-COMPARA-FILA-PLY SECTION.
050100     IF TPL-ID (PLYIX) = TMI-PLAYER-ID (MIEIX)
050200         MOVE TPL-USERNAME (PLYIX) TO ENC-JUGADOR
050300     END-IF.
050400 0311A-COMPARA-FILA-PLY-E. EXIT.
050500
050600 0320-PROCESA-UN-PARTIDO SECTION.
050700     IF TMA-PLAYER1-ID (MATIX) = TMI-PLAYER-ID (MIEIX)
050800         MOVE TMA-PLAYER1-TCA (MATIX) TO WKS-OWN-TCA
050900         MOVE TMA-PLAYER1-SCR (MATIX) TO WKS-OWN-SCR
051000         MOVE TMA-PLAYER2-TCA (MATIX) TO WKS-OPP-TCA
051100         MOVE TMA-PLAYER2-SCR (MATIX) TO WKS-OPP-SCR
051200         MOVE TMA-PLAYER2-ID (MATIX)  TO WKS-OPP-ID
051300         PERFORM 0330-EVALUA-PARTIDO THRU 0330-EVALUA-PARTIDO-E
051400     ELSE
051500         IF TMA-PLAYER2-ID (MATIX) = TMI-PLAYER-ID (MIEIX)
051600             MOVE TMA-PLAYER2-TCA (MATIX) TO WKS-OWN-TCA
051700             MOVE TMA-PLAYER2-SCR (MATIX) TO WKS-OWN-SCR
051800             MOVE TMA-PLAYER1-TCA (MATIX) TO WKS-OPP-TCA
051900             MOVE TMA-PLAYER1-SCR (MATIX) TO WKS-OPP-SCR
052000             MOVE TMA-PLAYER1-ID (MATIX)  TO WKS-OPP-ID
052100             PERFORM 0330-EVALUA-PARTIDO THRU
052200                 0330-EVALUA-PARTIDO-E
052300         END-IF
052400     END-IF.
052500 0320-PROCESA-UN-PARTIDO-E. EXIT.
052600
052700******************************************************************
052800*     0330   R E G L A   B 4   ( S U E R T E   D E L   R I V A L ) *
052900******************************************************************
053000 0330-EVALUA-PARTIDO SECTION.
053100     PERFORM 0331-LOCALIZA-OPP-STATS THRU
053200         0331-LOCALIZA-OPP-STATS-E
053300     COMPUTE WKS-RAW-SUERTE =
053400         TOP-AVG-TCA (OPPIX) - WKS-OPP-TCA
053500     MOVE ZEROS                   TO WKS-Z-VALOR WKS-FACTOR
053600     IF TOP-STD-TCA (OPPIX) > ZEROS
053700         COMPUTE WKS-Z-VALOR =
053800             (WKS-OPP-TCA - TOP-AVG-TCA (OPPIX)) / TOP-STD-TCA
053900                 (OPPIX)
054000         IF WKS-Z-VALOR2 < ZEROS
054100             COMPUTE WKS-Z-VALOR2 = ZEROS - WKS-Z-VALOR2
054200         END-IF
054300         COMPUTE WKS-ARG2 = 1 + WKS-Z-VALOR2
054400         MOVE 'LN  '               TO LM-FUNCTION
054500         MOVE WKS-ARG2             TO LM-ARG-1
054600         CALL 'LTMATHLB' USING LM-FUNCTION LM-ARG-1 LM-RESULT
054700                               LM-RETURN-CODE
054800         COMPUTE WKS-FACTOR = 1 + (LM-RESULT * WKS-LOG2-DE-E)
054900     ELSE
055000         MOVE 1                    TO WKS-FACTOR
055100     END-IF
055200     COMPUTE WKS-PONDERADO = WKS-RAW-SUERTE * WKS-FACTOR
055300     PERFORM 0340-DETERMINA-RESULTADO THRU
055400         0340-DETERMINA-RESULTADO-E
055500     PERFORM 0350-IMPRIME-DETALLE THRU 0350-IMPRIME-DETALLE-E
055600     ADD WKS-RAW-SUERTE            TO TMI-TOTAL-SUERTE (MIEIX)
055700     ADD WKS-PONDERADO             TO TMI-TOTAL-PONDER (MIEIX)
055800     ADD 1                         TO TMI-CONT-PARTIDO (MIEIX).
055900 0330-EVALUA-PARTIDO-E. EXIT.
056000
056100 0331-LOCALIZA-OPP-STATS SECTION.
056200     MOVE 'N'                      TO WKS-ENCONTRADO
056300     PERFORM 0331A-COMPARA-FILA-OPP THRU 0331A-COMPARA-FILA-OPP-E
056400         VARYING OPPIX FROM 1 BY 1
056500         UNTIL OPPIX > WKS-OPP-CONTADOR OR SE-ENCONTRO.
056600 0331-LOCALIZA-OPP-STATS-E. EXIT.
056700
056800 0331A-COMPARA-FILA-OPP SECTION.
056900     IF TOP-PLAYER-ID (OPPIX) = WKS-OPP-ID
057000         MOVE 'S'              TO WKS-ENCONTRADO
057100     END-IF.
057200 0331A-COMPARA-FILA-OPP-E. EXIT.
057300
057400******************************************************************
057500*     0340   R E G L A   B 1 2   ( R E S U L T A D O )           *
057600******************************************************************
057700 0340-DETERMINA-RESULTADO SECTION.
057800     IF WKS-OWN-SCR > WKS-OPP-SCR
057900         MOVE 'W'                  TO WKS-RESULTADO
058000     ELSE
058100         IF WKS-OWN-SCR < WKS-OPP-SCR
058200             MOVE 'L'              TO WKS-RESULTADO
058300         ELSE
058400             MOVE 'T'              TO WKS-RESULTADO
058500         END-IF
058600     END-IF.
058700 0340-DETERMINA-RESULTADO-E. EXIT.
058800
058900 0350-IMPRIME-DETALLE SECTION.
059000     MOVE SPACES                   TO WKS-LIN-DETALLE
059100     MOVE TMA-MATCH-DAY (MATIX)    TO DET-DIA
059200     PERFORM 0351-BUSCA-OPONENTE THRU 0351-BUSCA-OPONENTE-E
059300     MOVE WKS-OPP-TCA              TO DET-OPP-TCA
059400     MOVE TOP-AVG-TCA (OPPIX)      TO DET-OPP-AVG
059500     MOVE WKS-OWN-TCA              TO DET-OWN-TCA
059600     MOVE WKS-OWN-SCR              TO DET-OWN-SCR
059700     MOVE WKS-OPP-SCR              TO DET-OPP-SCR
059800     MOVE WKS-RESULTADO            TO DET-RESULTADO
059900     MOVE WKS-RAW-SUERTE           TO DET-SUERTE
060000     MOVE WKS-PONDERADO            TO DET-PONDERADO
060100     MOVE WKS-LIN-DETALLE          TO LUCKRPT-REC
060200     WRITE LUCKRPT-REC.
060300 0350-IMPRIME-DETALLE-E. EXIT.
060400
060500 0351-BUSCA-OPONENTE SECTION.
060600     MOVE SPACES                   TO DET-OPONENTE
060700     PERFORM 0351A-COMPARA-FILA-PLY THRU 0351A-COMPARA-FILA-PLY-E
060800         VARYING PLYIX FROM 1 BY 1
060900         UNTIL PLYIX > WKS-PLY-CONTADOR.
061000 0351-BUSCA-OPONENTE-E. EXIT.
061100
061200 0351A-COMPARA-FILA-PLY SECTION.
061300     IF TPL-ID (PLYIX) = WKS-OPP-ID
061400         MOVE TPL-USERNAME (PLYIX) TO DET-OPONENTE
061500     END-IF.
061600 0351A-COMPARA-FILA-PLY-E. EXIT.
061700
061800 0360-CIERRA-DETALLE-MIEMBRO SECTION.
061900     MOVE SPACES                   TO WKS-LIN-TOTALES
062000     MOVE TMI-TOTAL-SUERTE (MIEIX) TO TOT-TOTAL-SUERTE
062100     MOVE TMI-TOTAL-PONDER (MIEIX) TO TOT-TOTAL-PONDER
062200     MOVE ZEROS                    TO TOT-AVG-SUERTE
062300     IF TMI-CONT-PARTIDO (MIEIX) > ZEROS
062400         COMPUTE TOT-AVG-SUERTE =
062500             TMI-TOTAL-SUERTE (MIEIX) / TMI-CONT-PARTIDO (MIEIX)
062600     END-IF
062700     MOVE TMI-CONT-PARTIDO (MIEIX) TO TOT-CONT-PARTIDO
062800     MOVE WKS-LIN-TOTALES          TO LUCKRPT-REC
062900     WRITE LUCKRPT-REC.
063000 0360-CIERRA-DETALLE-MIEMBRO-E. EXIT.
063100
063200******************************************************************
063300*     0650   A S I G N A C I O N   D E   R A N G O S   ( B 1 4 ) *
063400******************************************************************
063500 0650-ASIGNA-RANGOS SECTION.
063600     PERFORM 0651-CICLO-EXTERNO THRU 0651-CICLO-EXTERNO-E
063700         VARYING WKS-SUBI FROM 1 BY 1
063800         UNTIL WKS-SUBI >= WKS-MIE-CONTADOR
063900     PERFORM 0655-NUMERA-RANGOS THRU 0655-NUMERA-RANGOS-E
064000         VARYING WKS-SUBI FROM 1 BY 1
064100         UNTIL WKS-SUBI > WKS-MIE-CONTADOR.
064200 0650-ASIGNA-RANGOS-E. EXIT.
064300
064400 0651-CICLO-EXTERNO SECTION.
064500     PERFORM 0652-CICLO-INTERNO THRU 0652-CICLO-INTERNO-E
064600         VARYING WKS-SUBJ FROM 1 BY 1
064700         UNTIL WKS-SUBJ > (WKS-MIE-CONTADOR - WKS-SUBI).
064800 0651-CICLO-EXTERNO-E. EXIT.
064900
065000 0652-CICLO-INTERNO SECTION.
065100     IF TMI-TOTAL-SUERTE (WKS-SUBJ) < TMI-TOTAL-SUERTE (WKS-SUBJ +
065200         1)
065300         PERFORM 0653-INTERCAMBIA-FILA THRU
065400             0653-INTERCAMBIA-FILA-E
065500     END-IF.
065600 0652-CICLO-INTERNO-E. EXIT.
065700
065800 0653-INTERCAMBIA-FILA SECTION.
065900     MOVE WKS-MIE-TBL (WKS-SUBJ)      TO WKS-MIE-TEMP
066000     MOVE WKS-MIE-TBL (WKS-SUBJ + 1)  TO WKS-MIE-TBL (WKS-SUBJ)
066100     MOVE TMP-PLAYER-ID       TO TMI-PLAYER-ID (WKS-SUBJ + 1)
066200     MOVE TMP-TOTAL-SUERTE    TO TMI-TOTAL-SUERTE (WKS-SUBJ + 1)
066300     MOVE TMP-TOTAL-PONDER    TO TMI-TOTAL-PONDER (WKS-SUBJ + 1)
066400     MOVE TMP-CONT-PARTIDO    TO TMI-CONT-PARTIDO (WKS-SUBJ + 1).
066500 0653-INTERCAMBIA-FILA-E. EXIT.
066600
066700 0655-NUMERA-RANGOS SECTION.
066800     MOVE WKS-SUBI                TO TMI-RANGO (WKS-SUBI).
066900 0655-NUMERA-RANGOS-E. EXIT.
067000
067100******************************************************************
067200*     0700   T A B L A   D E   P O S I C I O N E S   R U N D L E *
067300******************************************************************
067400 0700-REPORTE-LIDERATO SECTION.
067500     MOVE SPACES                  TO WKS-LIN-TITULO
067600     STRING 'TABLA DE SUERTE DE OPONENTE -- RUNDLE '
067700         PARM-RUNDLE-ID DELIMITED BY SIZE INTO TIT-TEXTO
067800     MOVE WKS-LIN-TITULO          TO LUCKRPT-REC
067900     WRITE LUCKRPT-REC
068000     PERFORM 0710-IMPRIME-LIDER THRU 0710-IMPRIME-LIDER-E
068100         VARYING WKS-SUBI FROM 1 BY 1
068200         UNTIL WKS-SUBI > WKS-MIE-CONTADOR
068300     MOVE SPACES                  TO WKS-LIN-TRAILER
068400     MOVE WKS-CONT-IMPRESOS       TO TRL-CUENTA
068500     MOVE WKS-LIN-TRAILER         TO LUCKRPT-REC
068600     WRITE LUCKRPT-REC.
068700 0700-REPORTE-LIDERATO-E. EXIT.
068800
068900 0710-IMPRIME-LIDER SECTION.
069000     IF TMI-CONT-PARTIDO (WKS-SUBI) > ZEROS
069100         MOVE SPACES               TO WKS-LIN-LIDER
069200         MOVE TMI-RANGO (WKS-SUBI) TO LID-RANGO
069300         PERFORM 0720-BUSCA-USERNAME THRU 0720-BUSCA-USERNAME-E
069400         MOVE TMI-TOTAL-SUERTE (WKS-SUBI) TO LID-TOTAL-SUERTE
069500         MOVE TMI-TOTAL-PONDER (WKS-SUBI) TO LID-TOTAL-PONDER
069600         MOVE TMI-CONT-PARTIDO (WKS-SUBI) TO LID-CONT-PARTIDO
069700         MOVE WKS-LIN-LIDER        TO LUCKRPT-REC
069800         WRITE LUCKRPT-REC
069900         ADD 1                     TO WKS-CONT-IMPRESOS
070000     END-IF.
070100 0710-IMPRIME-LIDER-E. EXIT.
070200
070300 0720-BUSCA-USERNAME SECTION.
070400     MOVE SPACES                  TO LID-USERNAME
070500     PERFORM 0720A-COMPARA-FILA-PLY THRU 0720A-COMPARA-FILA-PLY-E
070600         VARYING PLYIX FROM 1 BY 1
070700         UNTIL PLYIX > WKS-PLY-CONTADOR.
070800 0720-BUSCA-USERNAME-E. EXIT.
070900
071000 0720A-COMPARA-FILA-PLY SECTION.
071100     IF TPL-ID (PLYIX) = TMI-PLAYER-ID (WKS-SUBI)
071200         MOVE TPL-USERNAME (PLYIX) TO LID-USERNAME
071300     END-IF.
071400 0720A-COMPARA-FILA-PLY-E. EXIT.
071500
071600******************************************************************
071700*     0900   C I E R R E   D E   A R C H I V O S                *
071800******************************************************************
071900 0900-CIERRA-ARCHIVOS SECTION.
072000     CLOSE SEASONS RUNDLES PLAYERS PLAYRNDL MATCHES LUCKRPT.
072100 0900-CIERRA-ARCHIVOS-E. EXIT.
