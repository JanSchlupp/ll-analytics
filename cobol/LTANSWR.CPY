000100******************************************************************
000200*                  M A E S T R O   D E   R E S P U E S T A S    *
000300*                                                                *
000400* MIEMBRO      : LTANSWR                                        *
000500* APLICACION   : LIGA DE TRIVIA - ANALITICA DE TEMPORADA         *
000600* DESCRIPCION  : LAYOUT DEL MAESTRO ANSWERS.  UN REGISTRO POR    *
000700*              : JUGADOR POR PREGUNTA.  LLAVE (PLAYER-ID,        *
000800*              : QUESTION-ID).                                  *
000900* LONGITUD     : 16 (15 DE CONTENIDO + 1 DE RESERVA)             *
001000******************************************************************
001100* FECHA     PROGRAMADOR        BITACORA DE CAMBIOS         LT0001
001200* --------  -----------------  --------------------------  LT0001
001300* 14/02/94  E. RAMIREZ (EDR)   LAYOUT INICIAL, TKT LT-0014  LT0001
001400******************************************************************
001500 01  ANSWER-REC.
001600     02  A-PLAYER-ID            PIC 9(06).
001700     02  A-QUESTION-ID          PIC 9(08).
001800     02  A-CORRECT              PIC 9(01).
001900         88  A-CORRECT-SI                   VALUE 1.
002000         88  A-CORRECT-NO                   VALUE 0.
002100     02  FILLER                 PIC X(01).
