000100******************************************************************
000200*     M A E S T R O   E S T A D I S T I C A   P O R   C I C L O  *
000300*                                                                *
000400* MIEMBRO      : LTPCSTA                                        *
000500* APLICACION   : LIGA DE TRIVIA - ANALITICA DE TEMPORADA         *
000600* DESCRIPCION  : LAYOUT DEL MAESTRO PLAYER-CATEGORY-STATS.       *
000700*              : PORCENTAJE DE ACIERTO DEL JUGADOR POR CATEGORIA *
000800*              : DENTRO DE UNA TEMPORADA ESPECIFICA.  LLAVE      *
000900*              : (PLAYER-ID, CATEGORY-ID, SEASON-ID).            *
001000* LONGITUD     : 24 (22 DE CONTENIDO + 2 DE RESERVA)             *
001100******************************************************************
001200* FECHA     PROGRAMADOR        BITACORA DE CAMBIOS         LT0001
001300* --------  -----------------  --------------------------  LT0001
001400* 14/02/94  E. RAMIREZ (EDR)   LAYOUT INICIAL, TKT LT-0014  LT0001
001500******************************************************************
001600 01  PLAYER-CAT-STAT-REC.
001700     02  PCS-PLAYER-ID          PIC 9(06).
001800     02  PCS-CATEGORY-ID        PIC 9(02).
001900     02  PCS-SEASON-ID          PIC 9(04).
002000     02  PCS-CORRECT-PCT        PIC 9V9(4).
002100     02  PCS-TOTAL-QUESTIONS    PIC 9(05).
002200     02  FILLER                 PIC X(02).
