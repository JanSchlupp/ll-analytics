000100******************************************************************
000200* FECHA       : 16/05/1994                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (EDR)                              *
000400* APLICACION  : LIGA DE TRIVIA - ANALITICA DE TEMPORADA          *
000500* PROGRAMA    : LTDEF050                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ANALISIS DE ESTRATEGIA DE DEFENSA.  CONCENTRACION*
000800*             : DE LOS PUNTOS DE DEFENSA (GINI), EFECTIVIDAD     *
000900*             : CONTRA DEFENSA ALTA, CORRELACION DE TARGETING Y  *
001000*             : RETORNO NETO DE PUNTOS (ROI).                   *
001100* ARCHIVOS    : PLAYERS, PLAYER-RUNDLES, PLAYER-LIFETIME-STATS,  *
001200*             : MATCH-QUESTIONS (ENTRADA); DEFENRPT (SALIDA)      *
001300* PROGRAMA(S) : LTMATHLB (RAIZ)                                  *
001400* INSTALADO   : 16/05/1994                                       *
001500* BPM/RATIONAL: 228868                                           *
001600* NOMBRE      : ANALITICA LIGA DE TRIVIA                         *
001700* DESCRIPCION : ESTRATEGIA DE DEFENSA (U5)                       *
001800******************************************************************
001900* B I T A C O R A   D E   M A N T E N I M I E N T O              *
002000* FECHA     PROG.  TICKET    DESCRIPCION                  LT0051
002100* --------  -----  --------  ---------------------------  LT0051
002200* 16/05/94  EDR    LT-0021   VERSION INICIAL.              LT0051
002300* 12/11/95  JPM    LT-0044   SE AGREGA CORRELACION DE      LT0052
002400*                            TARGETING (PEARSON).         LT0052
002500* 14/12/98  MRF    LT-0061   REVISION DE FIN DE SIGLO: SIN LT0053
002600*                            IMPACTO Y2K.                  LT0053
002700* 09/08/26  EDR    LT-0104   SE AGREGA VALIDACION DE      LT0054
002800*                            TEMPORADA Y RONDA CONTRA LOS LT0054
002900*                            MAESTROS SEASONS Y RUNDLES.  LT0054
003000* 09/08/26  EDR    LT-0110   SE CAMBIAN LOS PERFORM A     LT0055
003100*                            THRU Y LOS CONTADORES E      LT0055
003200*                            INDICES DE COMP-3 A COMP.    LT0055
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.     LTDEF050.
003600 AUTHOR.         ERICK RAMIREZ.
003700 INSTALLATION.   LIGA DE TRIVIA - CENTRO DE COMPUTO.
003800 DATE-WRITTEN.   16/05/1994.
003900 DATE-COMPILED.  09/08/2026.
004000 SECURITY.       NO CONFIDENCIAL.
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-3090.
004500 OBJECT-COMPUTER. IBM-3090.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SEASONS      ASSIGN TO SEASONS
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS FS-SEASONS.
005300     SELECT RUNDLES      ASSIGN TO RUNDLES
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS FS-RUNDLES.
005600     SELECT PLAYERS   ASSIGN TO PLAYERS
005700         ORGANIZATION IS LINE SEQUENTIAL FILE STATUS IS
005800             FS-PLAYERS.
005900     SELECT PLAYRNDL  ASSIGN TO PLAYRNDL
006000         ORGANIZATION IS LINE SEQUENTIAL FILE STATUS IS
006100             FS-PLAYRNDL.
006200     SELECT PLAYLIFE  ASSIGN TO PLAYLIFE
006300         ORGANIZATION IS LINE SEQUENTIAL FILE STATUS IS
006400             FS-PLAYLIFE.
006500     SELECT MATCHQST  ASSIGN TO MATCHQST
006600         ORGANIZATION IS LINE SEQUENTIAL FILE STATUS IS
006700             FS-MATCHQST.
006800     SELECT DEFENRPT  ASSIGN TO DEFENRPT
006900         ORGANIZATION IS LINE SEQUENTIAL FILE STATUS IS
007000             FS-DEFENRPT.
007100******************************************************************
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  SEASONS   LABEL RECORDS ARE STANDARD.
007500 01  SEASONS-REC.
007600     COPY LTSEASN.
007700 FD  RUNDLES   LABEL RECORDS ARE STANDARD.
007800 01  RUNDLES-REC.
007900     COPY LTRUNDL.
008000 FD  PLAYERS   LABEL RECORDS ARE STANDARD.
008100 01  PLAYERS-REC.
008200     COPY LTPLAYR.
008300 FD  PLAYRNDL  LABEL RECORDS ARE STANDARD.
008400 01  PLAYRNDL-REC.
008500     COPY LTPLRDL.
008600 FD  PLAYLIFE  LABEL RECORDS ARE STANDARD.
008700 01  PLAYLIFE-REC.
008800     COPY LTPLSTA.
008900 FD  MATCHQST  LABEL RECORDS ARE STANDARD.
009000 01  MATCHQST-REC.
009100     COPY LTMTCHQ.
009200 FD  DEFENRPT  LABEL RECORDS ARE STANDARD.
009300 01  DEFENRPT-REC             PIC X(132).
009400******************************************************************
009500 WORKING-STORAGE SECTION.
009600 01  WKS-FS-STATUS.
009700     02  FS-SEASONS          PIC XX.
009800     02  FS-RUNDLES          PIC XX.
009900     02  FS-PLAYERS           PIC XX.
010000     02  FS-PLAYRNDL          PIC XX.
010100     02  FS-PLAYLIFE          PIC XX.
010200     02  FS-MATCHQST          PIC XX.
010300     02  FS-DEFENRPT          PIC XX.
010400     02  FILLER              PIC X(01).
010500******************************************************************
010600 01  WKS-PARM-LINEA           PIC X(80).
010700 01  WKS-PARAMETROS REDEFINES WKS-PARM-LINEA.
010800     02  PARM-SEASON-ID       PIC 9(04).
010900     02  PARM-RUNDLE-ID       PIC 9(04).
011000     02  FILLER               PIC X(72).
011100******************************************************************
011200*        T A B L A S   D E   S O P O R T E                       *
011300******************************************************************
011400 01  WKS-TABLA-PLAYERS.
011500     02  WKS-PLY-CONTADOR     PIC 9(05) COMP   VALUE ZEROS.
011600     02  WKS-PLY-TBL OCCURS 1 TO 4000 TIMES
011700                     DEPENDING ON WKS-PLY-CONTADOR
011800                     INDEXED BY PLYIX.
011900         03  TPL-ID           PIC 9(06).
012000         03  TPL-USERNAME     PIC X(20).
012100         03  FILLER           PIC X(04).
012200 01  WKS-TABLA-MIEMBROS.
012300     02  WKS-MIE-CONTADOR     PIC 9(05) COMP   VALUE ZEROS.
012400     02  WKS-MIE-TBL OCCURS 1 TO 1000 TIMES
012500                     DEPENDING ON WKS-MIE-CONTADOR
012600                     INDEXED BY MIEIX.
012700         03  TMI-PLAYER-ID    PIC 9(06).
012800         03  TMI-EFECTIVIDAD  PIC S9(01)V9(03) COMP-3.
012900         03  TMI-ROI          PIC S9(04) COMP  .
013000         03  TMI-TARGETING    PIC S9(01)V9(03) COMP-3.
013100         03  TMI-GINI         PIC 9(01)V9(03) COMP-3.
013200         03  TMI-TIENE-DATOS  PIC X(01).
013300         03  TMI-RANGO        PIC 9(04).
013400         03  FILLER              PIC X(01).
013500 01  WKS-TABLA-PLS.
013600     02  WKS-PLS-CONTADOR     PIC 9(05) COMP   VALUE ZEROS.
013700     02  WKS-PLS-TBL OCCURS 1 TO 8000 TIMES
013800                     DEPENDING ON WKS-PLS-CONTADOR
013900                     INDEXED BY PLSIX.
014000         03  TLS-PLAYER-ID    PIC 9(06).
014100         03  TLS-CATEGORY-ID  PIC 9(02).
014200         03  TLS-PCT          PIC 9V9(4).
014300         03  FILLER           PIC X(02).
014400******************************************************************
014500*        A R E A   D E   I N T E R C A M B I O   ( S O R T )     *
014600******************************************************************
014700 01  WKS-MIE-TEMP.
014800     02  TMP-PLAYER-ID        PIC 9(06).
014900     02  TMP-EFECTIVIDAD      PIC S9(01)V9(03) COMP-3.
015000     02  TMP-ROI              PIC S9(04) COMP  .
015100     02  TMP-TARGETING        PIC S9(01)V9(03) COMP-3.
015200     02  TMP-GINI             PIC 9(01)V9(03) COMP-3.
015300     02  TMP-TIENE-DATOS      PIC X(01).
015400     02  FILLER              PIC X(01).
015500******************************************************************
015600*        T A B L A   D E   D E F E N S A   ( V A L O R E S   Y    *
015700*        P A R E S   D E   T A R G E T I N G )   P O R   JUGADOR  *
015800******************************************************************
015900 01  WKS-TABLA-DEFENSA.
016000     02  WKS-DEF-CONTADOR     PIC 9(04) COMP   VALUE ZEROS.
016100     02  WKS-DEF-TBL OCCURS 1 TO 200 TIMES
016200                     DEPENDING ON WKS-DEF-CONTADOR
016300                     INDEXED BY DEFIX DEFIX2.
016400         03  TDF-VALOR        PIC 9(01).
016500         03  TDF-DEBILIDAD    PIC 9V9(4).
016600         03  TDF-TIENE-PAR    PIC X(01).
016700         03  FILLER              PIC X(01).
016800 01  WKS-DEF-TEMP-AREA.
016900     02  WKS-DEF-TEMP-VALOR   PIC 9(01).
017000     02  WKS-DEF-TEMP-DEBIL   PIC 9V9(4).
017100     02  WKS-DEF-TEMP-PAR     PIC X(01).
017200     02  FILLER              PIC X(01).
017300******************************************************************
017400*        I N T E R F A Z   D E   L L A M A D A   L T M A T H L B  *
017500******************************************************************
017600 01  WKS-LTMATHLB-INTERFAZ.
017700     02  LM-FUNCTION          PIC X(04).
017800     02  LM-ARG-1             PIC S9(05)V9(09) COMP-3.
017900     02  LM-RESULT            PIC S9(05)V9(09) COMP-3.
018000     02  LM-RETURN-CODE       PIC 9(02).
018100     02  FILLER              PIC X(01).
018200******************************************************************
018300*        A C U M U L A D O R E S   B 5 / B 6 / B 7               *
018400******************************************************************
018500 01  WKS-CALCULO.
018600     02  WKS-CB-ES-P1         PIC X(01).
018700     02  WKS-CB-PROPIA-DEF    PIC 9(01).
018800     02  WKS-CB-OPP-CORRECTO  PIC 9(01).
018900     02  WKS-CB-OPP-ID        PIC 9(06).
019000     02  WKS-CB-HI-CONT       PIC 9(05) COMP  .
019100     02  WKS-CB-HI-FALLO      PIC 9(05) COMP  .
019200     02  WKS-CB-BASE-CONT     PIC 9(05) COMP  .
019300     02  WKS-CB-BASE-FALLO    PIC 9(05) COMP  .
019400     02  WKS-CB-PTS-SALVADOS  PIC S9(05) COMP  .
019500     02  WKS-CB-PTS-PERDIDOS  PIC S9(05) COMP  .
019600     02  WKS-CB-SUMA-X        PIC S9(05)V9(04) COMP-3.
019700     02  WKS-CB-SUMA-Y        PIC S9(05)V9(04) COMP-3.
019800     02  WKS-CB-SUMA-XY       PIC S9(05)V9(04) COMP-3.
019900     02  WKS-CB-SUMA-X2       PIC S9(05)V9(04) COMP-3.
020000     02  WKS-CB-SUMA-Y2       PIC S9(05)V9(04) COMP-3.
020100     02  WKS-CB-N-PARES       PIC 9(05) COMP  .
020200     02  WKS-CB-NUMERADOR     PIC S9(05)V9(04) COMP-3.
020300     02  WKS-CB-DENOM-X       PIC S9(05)V9(04) COMP-3.
020400     02  WKS-CB-DENOM-Y       PIC S9(05)V9(04) COMP-3.
020500     02  WKS-CB-DENOM-XY      PIC S9(05)V9(04) COMP-3.
020600     02  WKS-CB-DENOM-XY2 REDEFINES WKS-CB-DENOM-XY
020700                              PIC S9(05)V9(04) COMP-3.
020800     02  WKS-CB-HI-MISS       PIC S9(01)V9(03) COMP-3.
020900     02  WKS-CB-BASE-MISS     PIC S9(01)V9(03) COMP-3.
021000     02  WKS-GINI-SUMA        PIC S9(05)V9(04) COMP-3.
021100     02  WKS-GINI-TOTAL       PIC S9(05)V9(04) COMP-3.
021200     02  FILLER              PIC X(01).
021300******************************************************************
021400*        L I N E A S   D E   R E P O R T E                        *
021500******************************************************************
021600 01  WKS-LIN-TITULO           PIC X(132).
021700 01  WKS-TITULO-CAMPOS REDEFINES WKS-LIN-TITULO.
021800     02  FILLER               PIC X(05).
021900     02  TIT-TEXTO            PIC X(60).
022000     02  FILLER               PIC X(67).
022100 01  WKS-LIN-JUGADOR.
022200     02  JUG-USERNAME         PIC X(20).
022300     02  FILLER               PIC X(02).
022400     02  JUG-GINI             PIC 9.9(3).
022500     02  FILLER               PIC X(02).
022600     02  JUG-EFECTIVIDAD      PIC -9.9(3).
022700     02  FILLER               PIC X(02).
022800     02  JUG-HI-MISS          PIC -9.9(3).
022900     02  FILLER               PIC X(02).
023000     02  JUG-BASE-MISS        PIC -9.9(3).
023100     02  FILLER               PIC X(02).
023200     02  JUG-TARGETING        PIC -9.9(3).
023300     02  FILLER               PIC X(02).
023400     02  JUG-ROI              PIC -(3)9.
023500     02  FILLER               PIC X(02).
023600     02  JUG-PTS-SALVADOS     PIC -(3)9.
023700     02  FILLER               PIC X(02).
023800     02  JUG-PTS-PERDIDOS     PIC -(3)9.
023900     02  FILLER               PIC X(02).
024000     02  JUG-CONT-PREGUNTAS   PIC Z(4)9.
024100     02  FILLER               PIC X(55).
024200 01  WKS-LIN-SINDATOS.
024300     02  SDT-USERNAME         PIC X(20).
024400     02  FILLER               PIC X(02).
024500     02  SDT-TEXTO            PIC X(30) VALUE 'SIN DATOS DE DEFENSA'.
024600     02  FILLER               PIC X(80).
024700 01  WKS-LIN-LIDER.
024800     02  LID-RANGO            PIC Z(3)9.
024900     02  FILLER               PIC X(02).
025000     02  LID-USERNAME         PIC X(20).
025100     02  FILLER               PIC X(02).
025200     02  LID-ROI              PIC -(3)9.
025300     02  FILLER               PIC X(02).
025400     02  LID-EFECTIVIDAD      PIC -9.9(3).
025500     02  FILLER               PIC X(02).
025600     02  LID-TARGETING        PIC -9.9(3).
025700     02  FILLER               PIC X(02).
025800     02  LID-GINI             PIC 9.9(3).
025900     02  FILLER               PIC X(67).
026000 01  WKS-LIN-TRAILER.
026100     02  FILLER               PIC X(20) VALUE 'REGISTROS IMPRESOS:'.
026200     02  TRL-CUENTA           PIC Z(5)9.
026300     02  FILLER               PIC X(102).
026400******************************************************************
026500 77  WKS-SUBI                 PIC 9(05) COMP   VALUE ZEROS.
026600 77  WKS-SUBJ                 PIC 9(05) COMP   VALUE ZEROS.
026700 77  WKS-ENCONTRADO           PIC X(01) VALUE 'N'.
026800     88  SE-ENCONTRO                     VALUE 'S'.
026900 77  WKS-CONT-IMPRESOS        PIC 9(05) COMP   VALUE ZEROS.
027000******************************************************************
027100 PROCEDURE DIVISION.
027200******************************************************************
027300 0000-MAIN SECTION.
027400     ACCEPT WKS-PARM-LINEA FROM SYSIN
027500     PERFORM 0100-ABRE-ARCHIVOS THRU 0100-ABRE-ARCHIVOS-E
027600     PERFORM 0105-VALIDA-TEMPORADA THRU 0105-VALIDA-TEMPORADA-E
027700     PERFORM 0200-CARGA-TABLAS THRU 0200-CARGA-TABLAS-E
027800     PERFORM 0300-PROCESA-MIEMBRO THRU 0300-PROCESA-MIEMBRO-E
027900         VARYING MIEIX FROM 1 BY 1
028000         UNTIL MIEIX > WKS-MIE-CONTADOR
028100     PERFORM 0650-ASIGNA-RANGOS THRU 0650-ASIGNA-RANGOS-E
028200     PERFORM 0700-REPORTE-LIDERATO THRU 0700-REPORTE-LIDERATO-E
028300     PERFORM 0900-CIERRA-ARCHIVOS THRU 0900-CIERRA-ARCHIVOS-E
028400     STOP RUN.
028500 0000-MAIN-E. EXIT.
028600
028700 0100-ABRE-ARCHIVOS SECTION.
028800 OPEN INPUT  SEASONS RUNDLES
028900                 PLAYERS PLAYRNDL PLAYLIFE
029000     OPEN OUTPUT DEFENRPT.
029100 0100-ABRE-ARCHIVOS-E. EXIT.
029200******************************************************************
029300*     0105   V A L I D A   T E M P O R A D A   Y   R O N D A      *
029400*     01/09/99  MRF  LT-0063  SE VALIDA QUE EL SEASON-ID Y EL     *
029500*                    RUNDLE-ID DEL PARM EXISTAN EN LOS MAESTROS.  *
029600******************************************************************
029700 0105-VALIDA-TEMPORADA SECTION.
029800     READ SEASONS
029900         AT END MOVE 'FIN' TO FS-SEASONS
030000     END-READ
030100     PERFORM 0105A-BUSCA-TEMPORADA THRU 0105A-BUSCA-TEMPORADA-E
030200         UNTIL FS-SEASONS = 'FIN'
030300            OR SEASON-ID = PARM-SEASON-ID.
030400     IF PARM-RUNDLE-ID NOT = ZEROS
030500         READ RUNDLES
030600             AT END MOVE 'FIN' TO FS-RUNDLES
030700         END-READ
030800         PERFORM 0105B-BUSCA-RONDA THRU 0105B-BUSCA-RONDA-E
030900             UNTIL FS-RUNDLES = 'FIN'
031000                OR RUNDLE-ID = PARM-RUNDLE-ID
031100     END-IF.
031200 0105-VALIDA-TEMPORADA-E. EXIT.
031300
031400 0105A-BUSCA-TEMPORADA SECTION.
031500     READ SEASONS
031600         AT END MOVE 'FIN' TO FS-SEASONS
031700     END-READ.
031800 0105A-BUSCA-TEMPORADA-E. EXIT.
031900
032000 0105B-BUSCA-RONDA SECTION.
032100     READ RUNDLES
032200         AT END MOVE 'FIN' TO FS-RUNDLES
032300     END-READ.
032400 0105B-BUSCA-RONDA-E. EXIT.
032500
032600
032700 0200-CARGA-TABLAS SECTION.
032800     PERFORM 0210-CARGA-PLAYERS THRU 0210-CARGA-PLAYERS-E
032900     PERFORM 0220-CARGA-MIEMBROS THRU 0220-CARGA-MIEMBROS-E
033000     PERFORM 0230-CARGA-PLS THRU 0230-CARGA-PLS-E.
033100 0200-CARGA-TABLAS-E. EXIT.
033200
033300 0210-CARGA-PLAYERS SECTION.
033400     READ PLAYERS AT END MOVE 'FIN' TO FS-PLAYERS END-READ
033500     PERFORM 0211-CARGA-PLAYERS-FILA THRU
033600         0211-CARGA-PLAYERS-FILA-E UNTIL FS-PLAYERS = 'FIN'.
033700 0210-CARGA-PLAYERS-E. EXIT.
033800
033900 0211-CARGA-PLAYERS-FILA SECTION.
034000     ADD 1 TO WKS-PLY-CONTADOR
034100     MOVE PLAYER-ID       TO TPL-ID (WKS-PLY-CONTADOR)
034200     MOVE PLAYER-USERNAME TO TPL-USERNAME (WKS-PLY-CONTADOR)
034300     READ PLAYERS AT END MOVE 'FIN' TO FS-PLAYERS END-READ.
034400 0211-CARGA-PLAYERS-FILA-E. EXIT.
034500
034600 0220-CARGA-MIEMBROS SECTION.
034700     READ PLAYRNDL AT END MOVE 'FIN' TO FS-PLAYRNDL END-READ
034800     PERFORM 0221-CARGA-MIEMBROS-FILA THRU
034900         0221-CARGA-MIEMBROS-FILA-E UNTIL FS-PLAYRNDL = 'FIN'.
035000 0220-CARGA-MIEMBROS-E. EXIT.
035100
035200 0221-CARGA-MIEMBROS-FILA SECTION.
035300     IF PR-RUNDLE-ID = PARM-RUNDLE-ID
035400         ADD 1 TO WKS-MIE-CONTADOR
035500         MOVE PR-PLAYER-ID      TO TMI-PLAYER-ID (WKS-MIE-CONTADOR)
035600         MOVE ZEROS             TO TMI-EFECTIVIDAD (WKS-MIE-CONTADOR)
035700                                    TMI-ROI (WKS-MIE-CONTADOR)
035800                                    TMI-TARGETING
035900                                        (WKS-MIE-CONTADOR)
036000                                    TMI-GINI (WKS-MIE-CONTADOR)
036100         MOVE 'N'               TO TMI-TIENE-DATOS (WKS-MIE-CONTADOR)
036200     END-IF
036300     READ PLAYRNDL AT END MOVE 'FIN' TO FS-PLAYRNDL END-READ.
036400 0221-CARGA-MIEMBROS-FILA-E. EXIT.
036500
036600 0230-CARGA-PLS SECTION.
036700     READ PLAYLIFE AT END MOVE 'FIN' TO FS-PLAYLIFE END-READ
036800     PERFORM 0231-CARGA-PLS-FILA THRU 0231-CARGA-PLS-FILA-E UNTIL
036900         FS-PLAYLIFE = 'FIN'.
037000 0230-CARGA-PLS-E. EXIT.
037100
037200 0231-CARGA-PLS-FILA SECTION.
037300     ADD 1 TO WKS-PLS-CONTADOR
037400     MOVE PLS-PLAYER-ID   TO TLS-PLAYER-ID (WKS-PLS-CONTADOR)
037500     MOVE PLS-CATEGORY-ID TO TLS-CATEGORY-ID (WKS-PLS-CONTADOR)
037600     MOVE PLS-CORRECT-PCT TO TLS-PCT (WKS-PLS-CONTADOR)
037700     READ PLAYLIFE AT END MOVE 'FIN' TO FS-PLAYLIFE END-READ.
037800 0231-CARGA-PLS-FILA-E. EXIT.
037900
038000******************************************************************
038100*     0300   R E S O L U C I O N   D E   M A T C H - Q U E S T I O N
038200******************************************************************
038300 0300-PROCESA-MIEMBRO SECTION.
038400     MOVE ZEROS   TO WKS-DEF-CONTADOR WKS-CB-HI-CONT WKS-CB-HI-FALLO
038500                     WKS-CB-BASE-CONT WKS-CB-BASE-FALLO
038600                     WKS-CB-PTS-SALVADOS WKS-CB-PTS-PERDIDOS
038700                     WKS-CB-SUMA-X WKS-CB-SUMA-Y WKS-CB-SUMA-XY
038800                     WKS-CB-SUMA-X2 WKS-CB-SUMA-Y2 WKS-CB-N-PARES
038900     PERFORM 0310-LEE-MATCHQST-JUGADOR THRU
039000         0310-LEE-MATCHQST-JUGADOR-E
039100     IF WKS-DEF-CONTADOR > ZEROS
039200         MOVE 'S'                 TO TMI-TIENE-DATOS (MIEIX)
039300         PERFORM 0500-CALCULA-GINI THRU 0500-CALCULA-GINI-E
039400         PERFORM 0510-CALCULA-EFECTIVIDAD THRU
039500             0510-CALCULA-EFECTIVIDAD-E
039600         PERFORM 0520-CALCULA-TARGETING THRU
039700             0520-CALCULA-TARGETING-E
039800         COMPUTE TMI-ROI (MIEIX) =
039900             WKS-CB-PTS-SALVADOS - WKS-CB-PTS-PERDIDOS
040000         PERFORM 0600-REPORTE-JUGADOR THRU 0600-REPORTE-JUGADOR-E
040100     ELSE
040200         PERFORM 0610-REPORTE-SIN-DATOS THRU
040300             0610-REPORTE-SIN-DATOS-E
040400     END-IF.
040500 0300-PROCESA-MIEMBRO-E. EXIT.
040600
040700 0310-LEE-MATCHQST-JUGADOR SECTION.
040800     OPEN INPUT MATCHQST
040900     READ MATCHQST AT END MOVE 'FIN' TO FS-MATCHQST END-READ
041000     PERFORM 0311-EVALUA-UNA-FILA THRU 0311-EVALUA-UNA-FILA-E
041100         UNTIL FS-MATCHQST = 'FIN'
041200     CLOSE MATCHQST.
041300 0310-LEE-MATCHQST-JUGADOR-E. EXIT.
041400
041500 0311-EVALUA-UNA-FILA SECTION.
041600     IF MQ-SEASON-ID = PARM-SEASON-ID
041700        AND (MQ-PLAYER1-ID = TMI-PLAYER-ID (MIEIX)
041800             OR MQ-PLAYER2-ID = TMI-PLAYER-ID (MIEIX))
041900         PERFORM 0320-RESUELVE-FILA THRU 0320-RESUELVE-FILA-E
042000         PERFORM 0330-ACUMULA-FILA THRU 0330-ACUMULA-FILA-E
042100     END-IF
042200     READ MATCHQST AT END MOVE 'FIN' TO FS-MATCHQST END-READ.
042300 0311-EVALUA-UNA-FILA-E. EXIT.
042400
042500 0320-RESUELVE-FILA SECTION.
042600     IF MQ-PLAYER1-ID = TMI-PLAYER-ID (MIEIX)
042700         MOVE MQ-PLAYER2-DEFENSE TO WKS-CB-PROPIA-DEF
042800         MOVE MQ-PLAYER2-CORRECT TO WKS-CB-OPP-CORRECTO
042900         MOVE MQ-PLAYER2-ID      TO WKS-CB-OPP-ID
043000     ELSE
043100         MOVE MQ-PLAYER1-DEFENSE TO WKS-CB-PROPIA-DEF
043200         MOVE MQ-PLAYER1-CORRECT TO WKS-CB-OPP-CORRECTO
043300         MOVE MQ-PLAYER1-ID      TO WKS-CB-OPP-ID
043400     END-IF.
043500 0320-RESUELVE-FILA-E. EXIT.
043600
043700******************************************************************
043800*     0330   A C U M U L A C I O N   D E   F I L A   ( B 5-B 7 ) *
043900******************************************************************
044000 0330-ACUMULA-FILA SECTION.
044100     ADD 1                        TO WKS-DEF-CONTADOR
044200     MOVE WKS-CB-PROPIA-DEF       TO TDF-VALOR (WKS-DEF-CONTADOR)
044300     MOVE 'N'                     TO TDF-TIENE-PAR (WKS-DEF-CONTADOR)
044400     IF WKS-CB-PROPIA-DEF >= 2
044500         ADD 1                    TO WKS-CB-HI-CONT
044600         IF WKS-CB-OPP-CORRECTO = ZEROS
044700             ADD 1                TO WKS-CB-HI-FALLO
044800         END-IF
044900     ELSE
045000         ADD 1                    TO WKS-CB-BASE-CONT
045100         IF WKS-CB-OPP-CORRECTO = ZEROS
045200             ADD 1                TO WKS-CB-BASE-FALLO
045300         END-IF
045400     END-IF
045500     IF WKS-CB-OPP-CORRECTO = ZEROS
045600         ADD WKS-CB-PROPIA-DEF    TO WKS-CB-PTS-SALVADOS
045700     ELSE
045800         ADD WKS-CB-PROPIA-DEF    TO WKS-CB-PTS-PERDIDOS
045900     END-IF
046000     IF MQ-CATEGORY-ID NOT = ZEROS
046100         PERFORM 0335-LOCALIZA-DEBILIDAD THRU
046200             0335-LOCALIZA-DEBILIDAD-E
046300     END-IF.
046400 0330-ACUMULA-FILA-E. EXIT.
046500
046600 0335-LOCALIZA-DEBILIDAD SECTION.
046700     MOVE 'N'                     TO WKS-ENCONTRADO
046800     PERFORM 0335A-COMPARA-FILA-PLS THRU 0335A-COMPARA-FILA-PLS-E
046900         VARYING PLSIX FROM 1 BY 1
047000         UNTIL PLSIX > WKS-PLS-CONTADOR OR SE-ENCONTRO
047100     IF SE-ENCONTRO
047200         COMPUTE TDF-DEBILIDAD (WKS-DEF-CONTADOR) =
047300             1 - TLS-PCT (PLSIX)
047400         MOVE 'S'                 TO TDF-TIENE-PAR (WKS-DEF-CONTADOR)
047500     END-IF.
047600 0335-LOCALIZA-DEBILIDAD-E. EXIT.
047700
047800 0335A-COMPARA-FILA-PLS SECTION.
047900     IF TLS-PLAYER-ID (PLSIX) = WKS-CB-OPP-ID
048000        AND TLS-CATEGORY-ID (PLSIX) = MQ-CATEGORY-ID
048100         MOVE 'S'              TO WKS-ENCONTRADO
048200     END-IF.
048300 0335A-COMPARA-FILA-PLS-E. EXIT.
048400
048500******************************************************************
048600*     0500   R E G L A   B 5   ( G I N I )                      *
048700******************************************************************
048800 0500-CALCULA-GINI SECTION.
048900     PERFORM 0501-ORDENA-VALORES THRU 0501-ORDENA-VALORES-E
049000         VARYING WKS-SUBI FROM 1 BY 1
049100         UNTIL WKS-SUBI >= WKS-DEF-CONTADOR
049200     MOVE ZEROS                   TO WKS-GINI-SUMA WKS-GINI-TOTAL
049300     PERFORM 0503-SUMA-TOTAL THRU 0503-SUMA-TOTAL-E
049400         VARYING DEFIX FROM 1 BY 1
049500         UNTIL DEFIX > WKS-DEF-CONTADOR
049600     MOVE ZEROS                   TO TMI-GINI (MIEIX)
049700     IF WKS-GINI-TOTAL > ZEROS
049800         PERFORM 0504-SUMA-PONDERADA THRU 0504-SUMA-PONDERADA-E
049900             VARYING DEFIX FROM 1 BY 1
050000             UNTIL DEFIX > WKS-DEF-CONTADOR
050100         COMPUTE TMI-GINI (MIEIX) =
050200             WKS-GINI-SUMA / (WKS-DEF-CONTADOR * WKS-GINI-TOTAL)
050300     END-IF.
050400 0500-CALCULA-GINI-E. EXIT.
050500
050600 0501-ORDENA-VALORES SECTION.
050700     PERFORM 0502-CICLO-INTERNO THRU 0502-CICLO-INTERNO-E
050800         VARYING WKS-SUBJ FROM 1 BY 1
050900         UNTIL WKS-SUBJ > (WKS-DEF-CONTADOR - WKS-SUBI).
051000 0501-ORDENA-VALORES-E. EXIT.
051100
051200 0502-CICLO-INTERNO SECTION.
051300     IF TDF-VALOR (WKS-SUBJ) > TDF-VALOR (WKS-SUBJ + 1)
051400         PERFORM 0502A-INTERCAMBIA-VALOR THRU
051500             0502A-INTERCAMBIA-VALOR-E
051600     END-IF.
051700 0502-CICLO-INTERNO-E. EXIT.
051800
051900 0502A-INTERCAMBIA-VALOR SECTION.
052000     MOVE TDF-VALOR (WKS-SUBJ)         TO WKS-DEF-TEMP-VALOR
052100     MOVE TDF-DEBILIDAD (WKS-SUBJ)     TO WKS-DEF-TEMP-DEBIL
052200     MOVE TDF-TIENE-PAR (WKS-SUBJ)     TO WKS-DEF-TEMP-PAR
052300     MOVE TDF-VALOR (WKS-SUBJ + 1)     TO TDF-VALOR (WKS-SUBJ)
052400     MOVE TDF-DEBILIDAD (WKS-SUBJ + 1) TO TDF-DEBILIDAD (WKS-SUBJ)
052500     MOVE TDF-TIENE-PAR (WKS-SUBJ + 1) TO TDF-TIENE-PAR (WKS-SUBJ)
052600     MOVE WKS-DEF-TEMP-VALOR       TO TDF-VALOR (WKS-SUBJ + 1)
052700     MOVE WKS-DEF-TEMP-DEBIL       TO TDF-DEBILIDAD (WKS-SUBJ + 1)
052800     MOVE WKS-DEF-TEMP-PAR         TO TDF-TIENE-PAR (WKS-SUBJ + 1).
052900 0502A-INTERCAMBIA-VALOR-E. EXIT.
053000
053100 0503-SUMA-TOTAL SECTION.
053200     ADD TDF-VALOR (DEFIX)             TO WKS-GINI-TOTAL.
053300 0503-SUMA-TOTAL-E. EXIT.
053400
053500 0504-SUMA-PONDERADA SECTION.
053600     COMPUTE WKS-GINI-SUMA = WKS-GINI-SUMA +
053700         (((2 * DEFIX) - WKS-DEF-CONTADOR - 1) * TDF-VALOR
053800             (DEFIX)).
053900 0504-SUMA-PONDERADA-E. EXIT.
054000
054100******************************************************************
054200*     0510   R E G L A   B 6   ( E F E C T I V I D A D )         *
054300******************************************************************
054400 0510-CALCULA-EFECTIVIDAD SECTION.
054500     MOVE ZEROS                   TO WKS-CB-HI-MISS WKS-CB-BASE-MISS
054600     IF WKS-CB-HI-CONT > ZEROS
054700         COMPUTE WKS-CB-HI-MISS =
054800             WKS-CB-HI-FALLO / WKS-CB-HI-CONT
054900     END-IF
055000     IF WKS-CB-BASE-CONT > ZEROS
055100         COMPUTE WKS-CB-BASE-MISS =
055200             WKS-CB-BASE-FALLO / WKS-CB-BASE-CONT
055300     END-IF
055400     COMPUTE TMI-EFECTIVIDAD (MIEIX) = WKS-CB-HI-MISS -
055500         WKS-CB-BASE-MISS.
055600 0510-CALCULA-EFECTIVIDAD-E. EXIT.
055700
055800******************************************************************
055900*     0520   R E G L A   B 7   ( T A R G E T I N G )             *
056000******************************************************************
056100 0520-CALCULA-TARGETING SECTION.
056200     MOVE ZEROS TO WKS-CB-SUMA-X WKS-CB-SUMA-Y WKS-CB-SUMA-XY
056300                   WKS-CB-SUMA-X2 WKS-CB-SUMA-Y2 WKS-CB-N-PARES
056400     PERFORM 0521-ACUMULA-PAR THRU 0521-ACUMULA-PAR-E
056500         VARYING DEFIX FROM 1 BY 1
056600         UNTIL DEFIX > WKS-DEF-CONTADOR
056700     MOVE ZEROS                   TO TMI-TARGETING (MIEIX)
056800     IF WKS-CB-N-PARES >= 5
056900         COMPUTE WKS-CB-NUMERADOR =
057000             (WKS-CB-N-PARES * WKS-CB-SUMA-XY) -
057100             (WKS-CB-SUMA-X * WKS-CB-SUMA-Y)
057200         COMPUTE WKS-CB-DENOM-X =
057300             (WKS-CB-N-PARES * WKS-CB-SUMA-X2) -
057400             (WKS-CB-SUMA-X * WKS-CB-SUMA-X)
057500         COMPUTE WKS-CB-DENOM-Y =
057600             (WKS-CB-N-PARES * WKS-CB-SUMA-Y2) -
057700             (WKS-CB-SUMA-Y * WKS-CB-SUMA-Y)
057800         IF WKS-CB-DENOM-X > ZEROS AND WKS-CB-DENOM-Y > ZEROS
057900             COMPUTE WKS-CB-DENOM-XY = WKS-CB-DENOM-X *
058000                 WKS-CB-DENOM-Y
058100             MOVE 'SQRT'           TO LM-FUNCTION
058200             MOVE WKS-CB-DENOM-XY  TO LM-ARG-1
058300             CALL 'LTMATHLB' USING LM-FUNCTION LM-ARG-1 LM-RESULT
058400                                   LM-RETURN-CODE
058500             MOVE LM-RESULT        TO WKS-CB-DENOM-XY2
058600             IF WKS-CB-DENOM-XY2 > ZEROS
058700                 COMPUTE TMI-TARGETING (MIEIX) =
058800                     WKS-CB-NUMERADOR / WKS-CB-DENOM-XY2
058900             END-IF
059000         END-IF
059100     END-IF.
059200 0520-CALCULA-TARGETING-E. EXIT.
059300
059400 0521-ACUMULA-PAR SECTION.
059500     IF TDF-TIENE-PAR (DEFIX) = 'S'
059600         ADD 1                         TO WKS-CB-N-PARES
059700         ADD TDF-VALOR (DEFIX)         TO WKS-CB-SUMA-X
059800         ADD TDF-DEBILIDAD (DEFIX)     TO WKS-CB-SUMA-Y
059900         COMPUTE WKS-CB-SUMA-XY = WKS-CB-SUMA-XY +
060000             (TDF-VALOR (DEFIX) * TDF-DEBILIDAD (DEFIX))
060100         COMPUTE WKS-CB-SUMA-X2 = WKS-CB-SUMA-X2 +
060200             (TDF-VALOR (DEFIX) * TDF-VALOR (DEFIX))
060300         COMPUTE WKS-CB-SUMA-Y2 = WKS-CB-SUMA-Y2 +
060400             (TDF-DEBILIDAD (DEFIX) * TDF-DEBILIDAD (DEFIX))
060500     END-IF.
060600 0521-ACUMULA-PAR-E. EXIT.
060700
060800******************************************************************
060900*     0600   R E P O R T E   D E   J U G A D O R               *
061000******************************************************************
061100 0600-REPORTE-JUGADOR SECTION.
061200     MOVE SPACES                  TO WKS-LIN-JUGADOR
061300     PERFORM 0605-BUSCA-USERNAME THRU 0605-BUSCA-USERNAME-E
061400     MOVE TMI-GINI (MIEIX)        TO JUG-GINI
061500     MOVE TMI-EFECTIVIDAD (MIEIX) TO JUG-EFECTIVIDAD
061600     MOVE WKS-CB-HI-MISS          TO JUG-HI-MISS
061700     MOVE WKS-CB-BASE-MISS        TO JUG-BASE-MISS
061800     MOVE TMI-TARGETING (MIEIX)   TO JUG-TARGETING
061900     MOVE TMI-ROI (MIEIX)         TO JUG-ROI
062000     MOVE WKS-CB-PTS-SALVADOS     TO JUG-PTS-SALVADOS
062100     MOVE WKS-CB-PTS-PERDIDOS     TO JUG-PTS-PERDIDOS
062200     MOVE WKS-DEF-CONTADOR        TO JUG-CONT-PREGUNTAS
062300     MOVE WKS-LIN-JUGADOR         TO DEFENRPT-REC
062400     WRITE DEFENRPT-REC.
062500 0600-REPORTE-JUGADOR-E. EXIT.
062600
062700 0605-BUSCA-USERNAME SECTION.
062800     MOVE SPACES                  TO JUG-USERNAME
062900     PERFORM 0605A-COMPARA-FILA-PLY THRU 0605A-COMPARA-FILA-PLY-E
063000         VARYING PLYIX FROM 1 BY 1
063100         UNTIL PLYIX > WKS-PLY-CONTADOR.
063200 0605-BUSCA-USERNAME-E. EXIT.
063300
063400 0605A-COMPARA-FILA-PLY SECTION.
063500     IF TPL-ID (PLYIX) = TMI-PLAYER-ID (MIEIX)
063600         MOVE TPL-USERNAME (PLYIX) TO JUG-USERNAME
063700     END-IF.
063800 0605A-COMPARA-FILA-PLY-E. EXIT.
063900
064000 0610-REPORTE-SIN-DATOS SECTION.
064100     MOVE SPACES                  TO WKS-LIN-SINDATOS
064200     PERFORM 0610A-COMPARA-FILA-PLY THRU 0610A-COMPARA-FILA-PLY-E
064300         VARYING PLYIX FROM 1 BY 1
064400         UNTIL PLYIX > WKS-PLY-CONTADOR
064500     MOVE WKS-LIN-SINDATOS        TO DEFENRPT-REC
064600     WRITE DEFENRPT-REC.
064700 0610-REPORTE-SIN-DATOS-E. EXIT.
064800
064900 0610A-COMPARA-FILA-PLY SECTION.
065000     IF TPL-ID (PLYIX) = TMI-PLAYER-ID (MIEIX)
065100         MOVE TPL-USERNAME (PLYIX) TO SDT-USERNAME
065200     END-IF.
065300 0610A-COMPARA-FILA-PLY-E. EXIT.
065400
065500******************************************************************
065600*     0650   A S I G N A C I O N   D E   R A N G O S   ( B 1 4 ) *
065700******************************************************************
065800 0650-ASIGNA-RANGOS SECTION.
065900     PERFORM 0651-CICLO-EXTERNO THRU 0651-CICLO-EXTERNO-E
066000         VARYING WKS-SUBI FROM 1 BY 1
066100         UNTIL WKS-SUBI >= WKS-MIE-CONTADOR
066200     PERFORM 0655-NUMERA-RANGOS THRU 0655-NUMERA-RANGOS-E
066300         VARYING WKS-SUBI FROM 1 BY 1
066400         UNTIL WKS-SUBI > WKS-MIE-CONTADOR.
066500 0650-ASIGNA-RANGOS-E. EXIT.
066600
066700 0651-CICLO-EXTERNO SECTION.
066800     PERFORM 0652-CICLO-INTERNO THRU 0652-CICLO-INTERNO-E
066900         VARYING WKS-SUBJ FROM 1 BY 1
067000         UNTIL WKS-SUBJ > (WKS-MIE-CONTADOR - WKS-SUBI).
067100 0651-CICLO-EXTERNO-E. EXIT.
067200
067300 0652-CICLO-INTERNO SECTION.
067400     IF TMI-ROI (WKS-SUBJ) < TMI-ROI (WKS-SUBJ + 1)
067500         PERFORM 0653-INTERCAMBIA-FILA THRU
067600             0653-INTERCAMBIA-FILA-E
067700     END-IF.
067800 0652-CICLO-INTERNO-E. EXIT.
067900
068000 0653-INTERCAMBIA-FILA SECTION.
068100     MOVE WKS-MIE-TBL (WKS-SUBJ)       TO WKS-MIE-TEMP
068200     MOVE WKS-MIE-TBL (WKS-SUBJ + 1)   TO WKS-MIE-TBL (WKS-SUBJ)
068300     MOVE TMP-PLAYER-ID       TO TMI-PLAYER-ID (WKS-SUBJ + 1)
068400     MOVE TMP-EFECTIVIDAD     TO TMI-EFECTIVIDAD (WKS-SUBJ + 1)
068500     MOVE TMP-ROI             TO TMI-ROI (WKS-SUBJ + 1)
068600     MOVE TMP-TARGETING       TO TMI-TARGETING (WKS-SUBJ + 1)
068700     MOVE TMP-GINI            TO TMI-GINI (WKS-SUBJ + 1)
068800     MOVE TMP-TIENE-DATOS     TO TMI-TIENE-DATOS (WKS-SUBJ + 1).
068900 0653-INTERCAMBIA-FILA-E. EXIT.
069000
069100 0655-NUMERA-RANGOS SECTION.
069200     MOVE WKS-SUBI                TO TMI-RANGO (WKS-SUBI).
069300 0655-NUMERA-RANGOS-E. EXIT.
069400
069500******************************************************************
069600*     0700   T A B L A   D E   P O S I C I O N E S   R U N D L E *
069700******************************************************************
069800 0700-REPORTE-LIDERATO SECTION.
069900     MOVE SPACES                  TO WKS-LIN-TITULO
070000     STRING 'TABLA DE ESTRATEGIA DE DEFENSA -- RUNDLE '
070100         PARM-RUNDLE-ID DELIMITED BY SIZE INTO TIT-TEXTO
070200     MOVE WKS-LIN-TITULO          TO DEFENRPT-REC
070300     WRITE DEFENRPT-REC
070400     PERFORM 0710-IMPRIME-LIDER THRU 0710-IMPRIME-LIDER-E
070500         VARYING WKS-SUBI FROM 1 BY 1
070600         UNTIL WKS-SUBI > WKS-MIE-CONTADOR
070700     MOVE SPACES                  TO WKS-LIN-TRAILER
070800     MOVE WKS-CONT-IMPRESOS       TO TRL-CUENTA
070900     MOVE WKS-LIN-TRAILER         TO DEFENRPT-REC
071000     WRITE DEFENRPT-REC.
071100 0700-REPORTE-LIDERATO-E. EXIT.
071200
071300 0710-IMPRIME-LIDER SECTION.
071400     IF TMI-TIENE-DATOS (WKS-SUBI) = 'S'
071500         MOVE SPACES               TO WKS-LIN-LIDER
071600         MOVE TMI-RANGO (WKS-SUBI) TO LID-RANGO
071700         PERFORM 0720-BUSCA-USERNAME THRU 0720-BUSCA-USERNAME-E
071800         MOVE TMI-ROI (WKS-SUBI)          TO LID-ROI
071900         MOVE TMI-EFECTIVIDAD (WKS-SUBI)  TO LID-EFECTIVIDAD
072000         MOVE TMI-TARGETING (WKS-SUBI)    TO LID-TARGETING
072100         MOVE TMI-GINI (WKS-SUBI)         TO LID-GINI
072200         MOVE WKS-LIN-LIDER        TO DEFENRPT-REC
072300         WRITE DEFENRPT-REC
072400         ADD 1                     TO WKS-CONT-IMPRESOS
072500     END-IF.
072600 0710-IMPRIME-LIDER-E. EXIT.
072700
072800 0720-BUSCA-USERNAME SECTION.
072900     MOVE SPACES                  TO LID-USERNAME
073000     PERFORM 0720A-COMPARA-FILA-PLY THRU 0720A-COMPARA-FILA-PLY-E
073100         VARYING PLYIX FROM 1 BY 1
073200         UNTIL PLYIX > WKS-PLY-CONTADOR.
073300 0720-BUSCA-USERNAME-E. EXIT.
073400
073500 0720A-COMPARA-FILA-PLY SECTION.
073600     IF TPL-ID (PLYIX) = TMI-PLAYER-ID (WKS-SUBI)
073700         MOVE TPL-USERNAME (PLYIX) TO LID-USERNAME
073800     END-IF.
073900 0720A-COMPARA-FILA-PLY-E. EXIT.
074000
074100******************************************************************
074200*     0900   C I E R R E   D E   A R C H I V O S                *
074300******************************************************************
074400 0900-CIERRA-ARCHIVOS SECTION.
074500     CLOSE SEASONS RUNDLES PLAYERS PLAYRNDL PLAYLIFE DEFENRPT.
074600 0900-CIERRA-ARCHIVOS-E. EXIT.
