000100******************************************************************
000200*                     M A E S T R O   D E   R U N D L E S        *
000300*                                                                *
000400* MIEMBRO      : LTRUNDL                                        *
000500* APLICACION   : LIGA DE TRIVIA - ANALITICA DE TEMPORADA         *
000600* DESCRIPCION  : LAYOUT DEL MAESTRO RUNDLES (DIVISION DENTRO DE  *
000700*              : UNA TEMPORADA).  LLAVE RUNDLE-ID.               *
000800* LONGITUD     : 40 (39 DE CONTENIDO + 1 DE RESERVA)             *
000900******************************************************************
001000* FECHA     PROGRAMADOR        BITACORA DE CAMBIOS         LT0001
001100* --------  -----------------  --------------------------  LT0001
001200* 14/02/94  E. RAMIREZ (EDR)   LAYOUT INICIAL, TKT LT-0014  LT0001
001300******************************************************************
001400 01  RUNDLE-REC.
001500     02  RUNDLE-ID              PIC 9(04).
001600     02  RUNDLE-SEASON-ID       PIC 9(04).
001700     02  RUNDLE-LEAGUE          PIC X(10).
001800     02  RUNDLE-LEVEL           PIC X(01).
001900         88  RUNDLE-LEVEL-A                 VALUE 'A'.
002000         88  RUNDLE-LEVEL-B                 VALUE 'B'.
002100         88  RUNDLE-LEVEL-C                 VALUE 'C'.
002200         88  RUNDLE-LEVEL-D                 VALUE 'D'.
002300         88  RUNDLE-LEVEL-E                 VALUE 'E'.
002400         88  RUNDLE-LEVEL-R                 VALUE 'R'.
002500     02  RUNDLE-NAME            PIC X(20).
002600     02  FILLER                 PIC X(01).
