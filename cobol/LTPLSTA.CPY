000100******************************************************************
000200*   M A E S T R O   E S T A D I S T I C A   D E   C A R R E R A  *
000300*                                                                *
000400* MIEMBRO      : LTPLSTA                                        *
000500* APLICACION   : LIGA DE TRIVIA - ANALITICA DE TEMPORADA         *
000600* DESCRIPCION  : LAYOUT DEL MAESTRO PLAYER-LIFETIME-STATS.       *
000700*              : PORCENTAJE DE ACIERTO DEL JUGADOR POR CATEGORIA *
000800*              : ACUMULADO DE TODA SU CARRERA (RESPALDO CUANDO   *
000900*              : NO HAY ESTADISTICA DE LA TEMPORADA).  LLAVE     *
001000*              : (PLAYER-ID, CATEGORY-ID).                      *
001100* LONGITUD     : 20 (18 DE CONTENIDO + 2 DE RESERVA)             *
001200******************************************************************
001300* FECHA     PROGRAMADOR        BITACORA DE CAMBIOS         LT0001
001400* --------  -----------------  --------------------------  LT0001
001500* 14/02/94  E. RAMIREZ (EDR)   LAYOUT INICIAL, TKT LT-0014  LT0001
001600******************************************************************
001700 01  PLAYER-LIFE-STAT-REC.
001800     02  PLS-PLAYER-ID          PIC 9(06).
001900     02  PLS-CATEGORY-ID        PIC 9(02).
002000     02  PLS-CORRECT-PCT        PIC 9V9(4).
002100     02  PLS-TOTAL-QUESTIONS    PIC 9(05).
002200     02  FILLER                 PIC X(02).
