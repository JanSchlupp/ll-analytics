000100******************************************************************
000200*                 M A E S T R O   D E   J U G A D O R E S        *
000300*                                                                *
000400* MIEMBRO      : LTPLAYR                                        *
000500* APLICACION   : LIGA DE TRIVIA - ANALITICA DE TEMPORADA         *
000600* DESCRIPCION  : LAYOUT DEL MAESTRO PLAYERS (UN REGISTRO POR     *
000700*              : JUGADOR INSCRITO EN LA LIGA).  LLAVE PLAYER-ID. *
000800* LONGITUD     : 60 (56 DE CONTENIDO + 4 DE RESERVA)             *
000900******************************************************************
001000* FECHA     PROGRAMADOR        BITACORA DE CAMBIOS         LT0001
001100* --------  -----------------  --------------------------  LT0001
001200* 14/02/94  E. RAMIREZ (EDR)   LAYOUT INICIAL, TKT LT-0014  LT0001
001300* 09/08/26  E. RAMIREZ (EDR)   SE AGREGA FILLER DE RESERVA  LT0002
001400******************************************************************
001500 01  PLAYER-REC.
001600     02  PLAYER-ID              PIC 9(06).
001700     02  PLAYER-USERNAME        PIC X(20).
001800     02  PLAYER-DISPLAY-NAME    PIC X(30).
001900     02  FILLER                 PIC X(04).
