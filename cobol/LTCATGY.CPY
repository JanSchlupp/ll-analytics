000100******************************************************************
000200*                  M A E S T R O   D E   C A T E G O R I A S     *
000300*                                                                *
000400* MIEMBRO      : LTCATGY                                        *
000500* APLICACION   : LIGA DE TRIVIA - ANALITICA DE TEMPORADA         *
000600* DESCRIPCION  : LAYOUT DEL MAESTRO CATEGORIES.  18 CATEGORIAS   *
000700*              : FIJAS, LLAVE CATEGORY-ID (1-18).                *
000800* LONGITUD     : 24 (22 DE CONTENIDO + 2 DE RESERVA)             *
000900******************************************************************
001000* FECHA     PROGRAMADOR        BITACORA DE CAMBIOS         LT0001
001100* --------  -----------------  --------------------------  LT0001
001200* 14/02/94  E. RAMIREZ (EDR)   LAYOUT INICIAL, TKT LT-0014  LT0001
001300******************************************************************
001400 01  CATEGORY-REC.
001500     02  CATEGORY-ID            PIC 9(02).
001600     02  CATEGORY-NAME          PIC X(20).
001700     02  FILLER                 PIC X(02).
