000100******************************************************************
000200*                    M A E S T R O   D E   P A R T I D O S      *
000300*                                                                *
000400* MIEMBRO      : LTMATCH                                        *
000500* APLICACION   : LIGA DE TRIVIA - ANALITICA DE TEMPORADA         *
000600* DESCRIPCION  : LAYOUT DEL MAESTRO MATCHES.  UN CABEZA-A-CABEZA *
000700*              : POR DIA DE PARTIDO.  LLAVE (SEASON-ID,          *
000800*              : MATCH-DAY, PLAYER1-ID).                        *
000900* LONGITUD     : 26 (24 DE CONTENIDO + 2 DE RESERVA)             *
001000******************************************************************
001100* FECHA     PROGRAMADOR        BITACORA DE CAMBIOS         LT0001
001200* --------  -----------------  --------------------------  LT0001
001300* 14/02/94  E. RAMIREZ (EDR)   LAYOUT INICIAL, TKT LT-0014  LT0001
001400******************************************************************
001500 01  MATCH-REC.
001600     02  M-SEASON-ID            PIC 9(04).
001700     02  M-MATCH-DAY            PIC 9(02).
001800     02  M-PLAYER1-ID           PIC 9(06).
001900     02  M-PLAYER2-ID           PIC 9(06).
002000     02  M-PLAYER1-SCORE        PIC 9(02).
002100     02  M-PLAYER2-SCORE        PIC 9(02).
002200     02  M-PLAYER1-TCA          PIC 9(01).
002300     02  M-PLAYER2-TCA          PIC 9(01).
002400     02  FILLER                 PIC X(02).
